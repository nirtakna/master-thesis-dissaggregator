*****************************************************************
*                                                               *
*     U G R   P R E P   /   R A N G E   R E S O L V E           *
*                                                               *
*        READS THE NATIONAL ENERGY ACCOUNTS EXTRACT, MAPS      *
*        EACH RAW SECTOR-RANGE AND CARRIER CODE, THEN SPLITS   *
*        EACH RANGE TOTAL ACROSS ITS MEMBER SECTORS IN         *
*        PROPORTION TO EMPLOYEES.                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED010.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      14/03/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         STAGE 1 OF THE ENERGY DISAGGREGATION RUN.
*                   CALLED BY ED000.  BUILDS THE NATIONAL SECTOR
*                   CONSUMPTION TABLE (WSEG-SEC-TABLE) FROM THE
*                   RAW UGR EXTRACT, THE SECTOR-MAP AND THE
*                   EMPLOYEE COUNTS - SELF-GENERATION SHARES ARE
*                   ADDED LATER BY ED020.  A RUN YEAR PAST THE LAST
*                   YEAR ON UGR-RAW-FILE IS PROJECTED FROM THAT LAST
*                   YEAR VIA THE ACTIVITY-DRIVER TABLE (CR 0467).
*
*  FILES USED.      UGR-RAW-FILE  (IN)
*                   SECTOR-MAP-FILE (IN)
*                   EMPLOYEE-FILE (IN)
*
*  CALLED BY.       ED000.
*
* CHANGES:
* 14/03/88 RDN - CREATED.
* 02/11/91 RDN - VALUE FIELD WIDENED FOR BIGGER YEARS, SEE
*                WSEGUGR.
* 19/06/92 RDN - RANGE CONSERVATION CHECK ADDED AFTER A MAPPING
*                TYPO LET A RANGE'S GAS TOTAL VANISH SILENTLY.
*                CR 0132.
* 14/01/94 RDN - EQUAL-SPLIT FALLBACK ADDED FOR RANGES WITH ZERO
*                EMPLOYEES (PREVIOUSLY DIVIDE BY ZERO ABENDED).
*                CR 0176.
* 19/08/97 RDN - Y2K - UGR-YEAR AND WSEG-CD-RUN-YEAR CONFIRMED
*                4-DIGIT, NO CHANGE NEEDED, NOTE MADE FOR AUDIT.
* 11/02/99 JBT - CR 0286 - DROPPED-RECORD COUNTERS ADDED FOR
*                UNMAPPED SECTOR CODES AND UNCLASSIFIED CARRIER
*                CODES, PREVIOUSLY SILENT.
* 30/10/03 PMH - CR 0412 - SIGN-SEPARATE REDEFINE ADDED OVER
*                UGR-VALUE-TEXT SO THE DASH-FOR-MISSING TEST NO
*                LONGER NEEDED A SUBSTRING COMPARE.
* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM VARYING/PERFORM
*                UNTIL LOOP IN THIS MODULE BROKEN OUT TO ITS OWN
*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE PERFORM,
*                MATCHING THE HOUSE STYLE USED ELSEWHERE IN THE
*                SUITE - NO CHANGE TO THE RESOLUTION ARITHMETIC.
* 22/05/07 PMH - CR 0467 - ED010-RERUN-SW REMOVED FROM SPECIAL-NAMES,
*                IT WAS NEVER SET OR TESTED ANYWHERE IN THE MODULE -
*                LEFT OVER FROM AN EARLIER DRAFT OF THE RESTART LOGIC
*                THAT WAS NEVER FINISHED.
* 29/05/07 PMH - CR 0467 - PROJECTION YEARS IMPLEMENTED. AA028 NOW
*                SCANS UGR-RAW-FILE ONCE FOR THE LAST YEAR ON FILE;
*                A RUN YEAR BEYOND IT IS RESOLVED AT THAT LAST YEAR'S
*                FIGURES AND AA035 SCALES EACH RANGE BY THE NEW
*                ACTIVITY-DRIVER TABLE BEFORE AA050 SPLITS IT OUT BY
*                SECTOR - PREVIOUSLY A RUN YEAR PAST THE LAST UGR
*                YEAR SIMPLY MATCHED NO RECORDS AT ALL.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
*
 FILE-CONTROL.
 COPY "selugr.cob".
 COPY "selsmp.cob".
 COPY "selemp.cob".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 COPY "fdugr.cob".
 COPY "fdsmp.cob".
 COPY "fdemp.cob".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  WS-PROG-NAME             PIC X(17)  VALUE "ED010 (1.07.00)".
*
 01  WS-FILE-STATUS-AREA.
     03  WSEG-UGR-STATUS      PIC X(02).
     03  WSEG-SMP-STATUS      PIC X(02).
     03  WSEG-EMP-STATUS      PIC X(02).
     03  FILLER               PIC X(02).
*
 COPY "wsegugr.cob".
*
*  SIGN-SEPARATE VIEW OF THE RAW VALUE FIELD - MISSING FIGURES
*  ARE HELD AS A SINGLE "-" FOLLOWED BY SPACES; ANYTHING ELSE
*  IS A GENUINE SIGNED VALUE AND CAN BE MOVED STRAIGHT OUT OF
*  THIS REDEFINE WITHOUT ANY EDIT-TO-NUMERIC STEP.
*
 01  WSEG-UGR-RECORD-V  REDEFINES WSEG-UGR-RECORD.
     03  FILLER                   PIC X(26).
     03  WSEG-UGR-VALUE-SIGNED    PIC S9(11)V9(3)
                                   SIGN LEADING SEPARATE.
*
 COPY "wsegsmp.cob".
 COPY "wsegemp.cob".
 COPY "wsegrng.cob".
*
*  PROJECTION DRIVER FACTORS, ONE PER RANGE-TABLE ENTRY (CR 0467).
*  THE BUREAU'S ACTIVITY-DRIVER FIGURES THEMSELVES ARE HELD ON A
*  WORKSHEET THE STATISTICS SECTION HAS NOT YET AGREED TO PUT ON A
*  MACHINE-READABLE FILE, SO EACH FACTOR DEFAULTS TO 1.000000
*  (NO SCALING) AND THE HOOK IS LEFT HERE FOR THE REAL FIGURES TO
*  BE MOVED IN ONCE THAT FILE EXISTS.
*
 01  WS-DRV-TABLE.
     03  WS-DRV-FACTOR        PIC S9(1)V9(6)  COMP-3  OCCURS 60.
*
*  SECTOR-MAP LOOKUP TABLE, BUILT ONCE AT AA021.
*
 01  WS-SMP-TABLE.
     03  WS-SMP-CNT           PIC 9(04)  COMP.
     03  WS-SMP-ENTRY         OCCURS 300  INDEXED BY WS-SMP-IX.
         05  WS-SMP-CODE      PIC X(10).
         05  WS-SMP-RNG       PIC X(08).
*
*  SECTOR-RANGE PARSE AREA - "NN" OR "NN-MM".
*
 01  WS-RANGE-PARSE-AREA.
     03  WS-RANGE-LO          PIC 9(02).
     03  WS-RANGE-DASH        PIC X(01).
     03  WS-RANGE-HI          PIC 9(02).
     03  FILLER               PIC X(03).
*
 01  WS-RANGE-PARSE-X  REDEFINES WS-RANGE-PARSE-AREA
                        PIC X(08).
*
 01  WS-EOF-SWITCHES.
     03  WS-UGR-EOF-SW        PIC X(01)  VALUE "N".
         88  UGR-EOF                     VALUE "Y".
     03  WS-SMP-EOF-SW        PIC X(01)  VALUE "N".
         88  SMP-EOF                     VALUE "Y".
     03  WS-EMP-EOF-SW        PIC X(01)  VALUE "N".
         88  EMP-EOF                     VALUE "Y".
     03  WS-UGR-SCAN-EOF-SW   PIC X(01)  VALUE "N".
         88  UGR-SCAN-EOF                VALUE "Y".
*
 01  WS-EOF-SWITCHES-X  REDEFINES WS-EOF-SWITCHES
                         PIC X(04).
*
*  PROJECTION CONTROL - SPEC'S RULE THAT A RUN YEAR PAST THE LAST
*  YEAR ON THE UGR-RAW-FILE IS RESOLVED AT THE LAST YEAR'S FIGURES,
*  SCALED BY THE ACTIVITY-DRIVER TABLE ABOVE, BEFORE AA050 SPLITS
*  THE RANGES OUT BY SECTOR.
*
 01  WS-PROJECTION-AREA.
     03  WS-UGR-LAST-YEAR     PIC 9(04).
     03  WS-UGR-FILTER-YEAR   PIC 9(04).
     03  WS-UGR-PROJECT-SW    PIC X(01)  VALUE "N".
         88  UGR-PROJECTING             VALUE "Y".
*
*  NATIONAL EMPLOYEE TOTALS BY SECTOR - DIRECT-INDEXED 1 TO 40,
*  SECTORS 5 THRU 33 ARE THE ONLY ONES IN USE.
*
 01  WS-NATEMP-TABLE.
     03  WS-NATEMP-ENTRY      PIC S9(09)  COMP  OCCURS 40.
*
 01  WS-WORK-AREA.
     03  WS-UGR-READ-CNT      PIC 9(07)  COMP.
     03  WS-UGR-KEPT-CNT      PIC 9(07)  COMP.
     03  WS-UGR-CARRIER-DROP  PIC 9(07)  COMP.
     03  WS-UGR-SECTOR-DROP   PIC 9(07)  COMP.
     03  WS-SEC-NO            PIC 9(03)  COMP.
     03  WS-RANGE-COUNT       PIC 9(03)  COMP.
     03  WS-NATEMP-RNG-TOTAL  PIC S9(11) COMP.
*
 01  WS-CARRIER-CLASS         PIC X(01).
     88  CARRIER-IS-POWER              VALUE "P".
     88  CARRIER-IS-GAS                VALUE "G".
     88  CARRIER-IS-PETROL             VALUE "O".
     88  CARRIER-IS-UNKNOWN            VALUE "?".
*
 01  WS-CONSERVE-AREA.
     03  WS-CONS-BEFORE       PIC S9(11)V9(3).
     03  WS-CONS-AFTER        PIC S9(11)V9(3).
     03  WS-CONS-DIFF         PIC S9(11)V9(3).
     03  WS-CONS-TOL          PIC S9(3)V9(8)  VALUE 0.00001.
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
 COPY "wsegsec.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-SEC-TABLE.
*============================================================
*
 AA000-MAIN.
     PERFORM  AA005-INITIALISE.
     PERFORM  AA010-OPEN-FILES.
     PERFORM  AA021-LOAD-SECTOR-MAP-TABLE.
     PERFORM  AA025-LOAD-EMPLOYEES.
     PERFORM  AA028-FIND-LAST-STATS-YEAR.
     PERFORM  AA030-READ-UGR UNTIL UGR-EOF.
     PERFORM  AA035-APPLY-ACTIVITY-DRIVER.
     PERFORM  AA040-CONVERT-RANGES.
     PERFORM  AA050-RESOLVE-RANGES.
     PERFORM  AA060-CHECK-CONSERVATION.
     GOBACK.
*
 AA005-INITIALISE.
     MOVE     ZERO  TO WS-UGR-READ-CNT WS-UGR-KEPT-CNT
                        WS-UGR-CARRIER-DROP WS-UGR-SECTOR-DROP
                        RNG-ENTRY-CNT SEC-ENTRY-CNT
                        WS-SMP-CNT WS-UGR-LAST-YEAR.
     MOVE     ZERO  TO WSEG-CD-RETURN-CODE.
     MOVE     "N"   TO WS-UGR-PROJECT-SW.
     PERFORM  AA005A-ZERO-NATEMP-ENTRY
              VARYING WS-SEC-NO FROM 1 BY 1 UNTIL WS-SEC-NO > 40.
     PERFORM  AA005B-INIT-DRV-FACTOR
              VARYING RNG-IX FROM 1 BY 1 UNTIL RNG-IX > 60.
*
 AA005A-ZERO-NATEMP-ENTRY.
     MOVE     ZERO TO WS-NATEMP-ENTRY (WS-SEC-NO).
*
 AA005B-INIT-DRV-FACTOR.
     MOVE     1.000000 TO WS-DRV-FACTOR (RNG-IX).
*
 AA010-OPEN-FILES.
     OPEN     INPUT UGR-RAW-FILE.
     IF       WSEG-UGR-STATUS NOT = "00"
              DISPLAY "ED010 - UGR-RAW-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-UGR-STATUS
              MOVE 1 TO WSEG-CD-RETURN-CODE
              GOBACK.
     OPEN     INPUT SECTOR-MAP-FILE.
     IF       WSEG-SMP-STATUS NOT = "00"
              DISPLAY "ED010 - SECTOR-MAP-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-SMP-STATUS
              MOVE 2 TO WSEG-CD-RETURN-CODE
              GOBACK.
     OPEN     INPUT EMPLOYEE-FILE.
     IF       WSEG-EMP-STATUS NOT = "00"
              DISPLAY "ED010 - EMPLOYEE-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-EMP-STATUS
              MOVE 3 TO WSEG-CD-RETURN-CODE
              GOBACK.
*
 AA021-LOAD-SECTOR-MAP-TABLE.
     READ     SECTOR-MAP-FILE INTO WSEG-SMP-RECORD
              AT END MOVE "Y" TO WS-SMP-EOF-SW.
     PERFORM  AA022-PROCESS-SMP-RECORD UNTIL SMP-EOF.
     CLOSE    SECTOR-MAP-FILE.
*
 AA022-PROCESS-SMP-RECORD.
     ADD      1 TO WS-SMP-CNT.
     SET      WS-SMP-IX TO WS-SMP-CNT.
     MOVE     SMP-RAW-CODE TO WS-SMP-CODE (WS-SMP-IX).
     MOVE     SMP-RANGE    TO WS-SMP-RNG  (WS-SMP-IX).
     READ     SECTOR-MAP-FILE INTO WSEG-SMP-RECORD
              AT END MOVE "Y" TO WS-SMP-EOF-SW.
*
 AA025-LOAD-EMPLOYEES.
     READ     EMPLOYEE-FILE INTO WSEG-EMP-RECORD
              AT END MOVE "Y" TO WS-EMP-EOF-SW.
     PERFORM  AA026-PROCESS-EMP-RECORD UNTIL EMP-EOF.
     CLOSE    EMPLOYEE-FILE.
*
 AA026-PROCESS-EMP-RECORD.
     IF       EMP-SECTOR > 0 AND EMP-SECTOR < 40
              ADD EMP-COUNT TO WS-NATEMP-ENTRY (EMP-SECTOR).
     READ     EMPLOYEE-FILE INTO WSEG-EMP-RECORD
              AT END MOVE "Y" TO WS-EMP-EOF-SW.
*
 AA028-FIND-LAST-STATS-YEAR.
     READ     UGR-RAW-FILE INTO WSEG-UGR-RECORD
              AT END MOVE "Y" TO WS-UGR-SCAN-EOF-SW.
     PERFORM  AA028A-SCAN-ONE-YEAR UNTIL UGR-SCAN-EOF.
     CLOSE    UGR-RAW-FILE.
     OPEN     INPUT UGR-RAW-FILE.
     IF       WSEG-CD-RUN-YEAR > WS-UGR-LAST-YEAR
              MOVE WS-UGR-LAST-YEAR   TO WS-UGR-FILTER-YEAR
              MOVE "Y"                TO WS-UGR-PROJECT-SW
              DISPLAY "ED010 - RUN YEAR " WSEG-CD-RUN-YEAR
                      " BEYOND LAST UGR YEAR " WS-UGR-LAST-YEAR
                      " - PROJECTING ON ACTIVITY DRIVERS"
     ELSE
              MOVE WSEG-CD-RUN-YEAR   TO WS-UGR-FILTER-YEAR
              MOVE "N"                TO WS-UGR-PROJECT-SW.
*
 AA028A-SCAN-ONE-YEAR.
     IF       UGR-YEAR > WS-UGR-LAST-YEAR
              MOVE UGR-YEAR TO WS-UGR-LAST-YEAR.
     READ     UGR-RAW-FILE INTO WSEG-UGR-RECORD
              AT END MOVE "Y" TO WS-UGR-SCAN-EOF-SW.
*
 AA030-READ-UGR.
     READ     UGR-RAW-FILE INTO WSEG-UGR-RECORD
              AT END MOVE "Y" TO WS-UGR-EOF-SW
              GO TO AA030-EXIT.
     ADD      1 TO WS-UGR-READ-CNT.
*
     IF       UGR-YEAR NOT = WS-UGR-FILTER-YEAR
              GO TO AA030-EXIT.
     IF       UGR-SECTOR-CODE = SPACES OR
              UGR-CARRIER-CODE = SPACES
              GO TO AA030-EXIT.
*
     PERFORM  AA031-CLASSIFY-CARRIER.
     IF       CARRIER-IS-UNKNOWN
              ADD 1 TO WS-UGR-CARRIER-DROP
              GO TO AA030-EXIT.
*
     PERFORM  AA032-MAP-SECTOR.
     IF       WS-RANGE-PARSE-X = SPACES
              ADD 1 TO WS-UGR-SECTOR-DROP
              GO TO AA030-EXIT.
*
     IF       UGR-VALUE-TEXT = "-"
              MOVE ZERO TO WSEG-UGR-VALUE-N
     ELSE
              MOVE WSEG-UGR-VALUE-SIGNED TO WSEG-UGR-VALUE-N
     END-IF.
*
     PERFORM  AA033-ACCUMULATE-RANGE.
     ADD      1 TO WS-UGR-KEPT-CNT.
*
 AA030-EXIT.
     EXIT.
*
 AA031-CLASSIFY-CARRIER.
     MOVE     "?" TO WS-CARRIER-CLASS.
     EVALUATE UGR-CARRIER-CODE
         WHEN "EKT-02"        MOVE "P" TO WS-CARRIER-CLASS
         WHEN "GAS-01"        MOVE "G" TO WS-CARRIER-CLASS
         WHEN "OEL-ERD-01"    MOVE "O" TO WS-CARRIER-CLASS
         WHEN "KFST-DSL-01"   MOVE "O" TO WS-CARRIER-CLASS
         WHEN "KFST-OTTO-01"  MOVE "O" TO WS-CARRIER-CLASS
         WHEN "KFST-FLT-01"   MOVE "O" TO WS-CARRIER-CLASS
         WHEN "OEL-H-L-01"    MOVE "O" TO WS-CARRIER-CLASS
         WHEN "PGH221760"     MOVE "O" TO WS-CARRIER-CLASS
         WHEN "OEL-SONST"     MOVE "O" TO WS-CARRIER-CLASS
         WHEN OTHER           MOVE "?" TO WS-CARRIER-CLASS
     END-EVALUATE.
*
 AA032-MAP-SECTOR.
     MOVE     SPACES TO WS-RANGE-PARSE-X.
     SET      WS-SMP-IX TO 1.
*
 AA032-SEARCH.
     IF       WS-SMP-IX > WS-SMP-CNT
              GO TO AA032-EXIT.
     IF       WS-SMP-CODE (WS-SMP-IX) = UGR-SECTOR-CODE
              MOVE WS-SMP-RNG (WS-SMP-IX) TO WS-RANGE-PARSE-X
              GO TO AA032-EXIT.
     SET      WS-SMP-IX UP BY 1.
     GO       TO AA032-SEARCH.
*
 AA032-EXIT.
     EXIT.
*
 AA033-ACCUMULATE-RANGE.
     SET      RNG-IX TO 1.
*
 AA033-SEARCH.
     IF       RNG-IX > RNG-ENTRY-CNT
              GO TO AA033-NEW-ENTRY.
     IF       RNG-SECTOR-RANGE (RNG-IX) = WS-RANGE-PARSE-X
              GO TO AA033-ADD.
     SET      RNG-IX UP BY 1.
     GO       TO AA033-SEARCH.
*
 AA033-NEW-ENTRY.
     ADD      1 TO RNG-ENTRY-CNT.
     SET      RNG-IX TO RNG-ENTRY-CNT.
     MOVE     WS-RANGE-PARSE-X TO RNG-SECTOR-RANGE (RNG-IX).
     MOVE     ZERO TO RNG-POWER-MWH (RNG-IX)
                       RNG-GAS-MWH (RNG-IX)
                       RNG-PETROL-MWH (RNG-IX).
*
 AA033-ADD.
     EVALUATE TRUE
         WHEN CARRIER-IS-POWER
              ADD WSEG-UGR-VALUE-N TO RNG-POWER-MWH (RNG-IX)
         WHEN CARRIER-IS-GAS
              ADD WSEG-UGR-VALUE-N TO RNG-GAS-MWH (RNG-IX)
         WHEN CARRIER-IS-PETROL
              ADD WSEG-UGR-VALUE-N TO RNG-PETROL-MWH (RNG-IX)
     END-EVALUATE.
*
 AA035-APPLY-ACTIVITY-DRIVER.
     IF       UGR-PROJECTING
              PERFORM AA035A-SCALE-ONE-RANGE
                      VARYING RNG-IX FROM 1 BY 1
                      UNTIL RNG-IX > RNG-ENTRY-CNT.
*
 AA035A-SCALE-ONE-RANGE.
     COMPUTE  RNG-POWER-MWH (RNG-IX) ROUNDED =
              RNG-POWER-MWH (RNG-IX) * WS-DRV-FACTOR (RNG-IX).
     COMPUTE  RNG-GAS-MWH (RNG-IX) ROUNDED =
              RNG-GAS-MWH (RNG-IX) * WS-DRV-FACTOR (RNG-IX).
     COMPUTE  RNG-PETROL-MWH (RNG-IX) ROUNDED =
              RNG-PETROL-MWH (RNG-IX) * WS-DRV-FACTOR (RNG-IX).
*
 AA040-CONVERT-RANGES.
     PERFORM  AA041-CONVERT-ONE-RANGE
              VARYING RNG-IX FROM 1 BY 1 UNTIL RNG-IX > RNG-ENTRY-CNT.
*
 AA041-CONVERT-ONE-RANGE.
     COMPUTE  RNG-POWER-MWH (RNG-IX) ROUNDED =
              RNG-POWER-MWH (RNG-IX) * 1000 / 3.6.
     COMPUTE  RNG-GAS-MWH (RNG-IX) ROUNDED =
              RNG-GAS-MWH (RNG-IX) * 1000 / 3.6.
     COMPUTE  RNG-PETROL-MWH (RNG-IX) ROUNDED =
              RNG-PETROL-MWH (RNG-IX) * 1000 / 3.6.
*
 AA050-RESOLVE-RANGES.
     MOVE     ZERO TO WS-CONS-BEFORE WS-CONS-AFTER.
     PERFORM  AA053-RESOLVE-ONE-RANGE
              VARYING RNG-IX FROM 1 BY 1 UNTIL RNG-IX > RNG-ENTRY-CNT.
     PERFORM  AA054-SUM-ONE-SECTOR
              VARYING SEC-IX FROM 1 BY 1 UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA053-RESOLVE-ONE-RANGE.
     ADD      RNG-POWER-MWH (RNG-IX) RNG-GAS-MWH (RNG-IX)
              RNG-PETROL-MWH (RNG-IX) TO WS-CONS-BEFORE.
     PERFORM  AA051-PARSE-ONE-RANGE.
     PERFORM  AA052-SPLIT-ONE-RANGE.
*
 AA054-SUM-ONE-SECTOR.
     ADD      SEC-POWER-INCL-SG (SEC-IX)
              SEC-GAS-NO-SG (SEC-IX)
              SEC-PETROL (SEC-IX) TO WS-CONS-AFTER.
*
 AA051-PARSE-ONE-RANGE.
     MOVE     RNG-SECTOR-RANGE (RNG-IX) TO WS-RANGE-PARSE-X.
     IF       WS-RANGE-DASH NOT = "-"
              MOVE WS-RANGE-LO TO WS-RANGE-HI.
*
 AA052-SPLIT-ONE-RANGE.
     MOVE     ZERO TO WS-NATEMP-RNG-TOTAL.
     PERFORM  AA052A-SUM-ONE-NATEMP
              VARYING WS-SEC-NO FROM WS-RANGE-LO BY 1
              UNTIL WS-SEC-NO > WS-RANGE-HI.
     MOVE     WS-RANGE-HI TO WS-RANGE-COUNT.
     SUBTRACT WS-RANGE-LO FROM WS-RANGE-COUNT.
     ADD      1 TO WS-RANGE-COUNT.
*
     PERFORM  AA052B-SPLIT-ONE-SECTOR
              VARYING WS-SEC-NO FROM WS-RANGE-LO BY 1
              UNTIL WS-SEC-NO > WS-RANGE-HI.
*
 AA052A-SUM-ONE-NATEMP.
     ADD      WS-NATEMP-ENTRY (WS-SEC-NO) TO WS-NATEMP-RNG-TOTAL.
*
 AA052B-SPLIT-ONE-SECTOR.
     ADD      1 TO SEC-ENTRY-CNT.
     SET      SEC-IX TO SEC-ENTRY-CNT.
     MOVE     WS-SEC-NO TO SEC-SECTOR (SEC-IX).
     IF       WS-NATEMP-RNG-TOTAL > ZERO
              COMPUTE SEC-POWER-INCL-SG (SEC-IX) ROUNDED =
                      RNG-POWER-MWH (RNG-IX) *
                      WS-NATEMP-ENTRY (WS-SEC-NO) /
                      WS-NATEMP-RNG-TOTAL
              COMPUTE SEC-GAS-NO-SG (SEC-IX) ROUNDED =
                      RNG-GAS-MWH (RNG-IX) *
                      WS-NATEMP-ENTRY (WS-SEC-NO) /
                      WS-NATEMP-RNG-TOTAL
              COMPUTE SEC-PETROL (SEC-IX) ROUNDED =
                      RNG-PETROL-MWH (RNG-IX) *
                      WS-NATEMP-ENTRY (WS-SEC-NO) /
                      WS-NATEMP-RNG-TOTAL
     ELSE
              COMPUTE SEC-POWER-INCL-SG (SEC-IX) ROUNDED =
                      RNG-POWER-MWH (RNG-IX) / WS-RANGE-COUNT
              COMPUTE SEC-GAS-NO-SG (SEC-IX) ROUNDED =
                      RNG-GAS-MWH (RNG-IX) / WS-RANGE-COUNT
              COMPUTE SEC-PETROL (SEC-IX) ROUNDED =
                      RNG-PETROL-MWH (RNG-IX) / WS-RANGE-COUNT
     END-IF.
     MOVE     ZERO TO SEC-GAS-INCL-SG (SEC-IX)
                       SEC-F-SG-POWER (SEC-IX)
                       SEC-F-GAS-NO-SG (SEC-IX).
*
 AA060-CHECK-CONSERVATION.
     COMPUTE  WS-CONS-DIFF = WS-CONS-BEFORE - WS-CONS-AFTER.
     IF       WS-CONS-DIFF < ZERO
              MULTIPLY WS-CONS-DIFF BY -1 GIVING WS-CONS-DIFF.
     IF       WS-CONS-BEFORE NOT = ZERO
         AND  (WS-CONS-DIFF / WS-CONS-BEFORE) > WS-CONS-TOL
              DISPLAY "ED010 - RANGE CONSERVATION CHECK FAILED"
              DISPLAY "  BEFORE " WS-CONS-BEFORE
              DISPLAY "  AFTER  " WS-CONS-AFTER
              MOVE 9 TO WSEG-CD-RETURN-CODE.
     CLOSE    UGR-RAW-FILE.
     DISPLAY  "ED010 - UGR READ " WS-UGR-READ-CNT
              " KEPT " WS-UGR-KEPT-CNT
              " CARRIER-DROP " WS-UGR-CARRIER-DROP
              " SECTOR-DROP " WS-UGR-SECTOR-DROP.
*
