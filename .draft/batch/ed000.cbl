*****************************************************************
*                                                               *
*           E N E R G Y   D I S A G G R E G A T I O N          *
*                R U N   C O N T R O L L E R                  *
*                                                               *
*        TOP-LEVEL LOAD MODULE FOR THE YEARLY REGIONAL ENERGY  *
*        DEMAND RUN.  CALLS EACH STAGE IN TURN, WRITES THE     *
*        CONSUMPTION-OUT FILE, CROSS-CHECKS THE THREE OUTPUT   *
*        REGION SETS AND REPORTS ELAPSED TIME.                 *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED000.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      14/03/1994.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         TOP-LEVEL RUN CONTROLLER FOR THE ENERGY
*                   DISAGGREGATION SUITE.  READS THE RUN YEAR OFF
*                   RUNPARM-FILE, CALLS ED010 THROUGH ED100 IN
*                   THE ORDER THE DATA NEEDS THEM, WRITES THE
*                   CONSUMPTION-OUT FILE FROM THE CALIBRATED
*                   MATRIX ED040 HANDS BACK, THEN CROSS-CHECKS
*                   THE REGION SETS ACTUALLY WRITTEN TO
*                   TS-HH-OUT, TS-IND-OUT AND TS-CTS-OUT BEFORE
*                   REPORTING ELAPSED TIME.  THERE IS NO SINGLE
*                   POINT IN THIS SUITE WHERE ALL THREE SERIES
*                   SIT IN MEMORY UNWRITTEN TOGETHER - ED050 AND
*                   ED080 OWN AND WRITE THEIR OWN OUTPUT FILES AS
*                   THEY GO, THE SAME AS EVERY OTHER STAGE - SO
*                   THE CROSS-CHECK HERE IS A POST-WRITE AUDIT,
*                   NOT A GATE IN FRONT OF THE WRITES.  SEE THE
*                   CHANGE LOG, 14/03/94.
*
*  FILES USED.      RUNPARM-FILE (IN)
*                   CONSUMPTION-OUT-FILE (OUT)
*                   TS-HH-OUT-FILE (IN, RE-READ FOR THE AUDIT)
*                   TS-IND-OUT-FILE (IN, RE-READ FOR THE AUDIT)
*                   TS-CTS-OUT-FILE (IN, RE-READ FOR THE AUDIT)
*
*  CALLS.           ED010, ED020, ED030, ED040, ED050, ED080,
*                   ED100.
*
* CHANGES:
* 14/03/94 RDN - CREATED.  THE RUN YEAR WAS PREVIOUSLY AN
*                OVERRIDE CARD IN ED010'S OWN JCL - PULLED OUT
*                INTO ITS OWN RUNPARM-FILE SO EVERY STAGE SEES
*                THE SAME YEAR OFF ONE CALLING-DATA FIELD. CR 0174.
* 19/08/97 RDN - Y2K - WSEG-CD-RUN-YEAR CONFIRMED 4-DIGIT, THE
*                RUNPARM RECORD WAS ALREADY CCYY, NO CHANGE.
* 02/03/99 JBT - CR 0291 - YEAR RANGE CHECK IN AA010 ADDED - THE
*                SUITE HAD NO GUARD AGAINST A MIS-PUNCHED RUNPARM
*                CARD UNTIL AN OPERATOR RAN 1904 BY MISTAKE.
* 07/06/05 PMH - CR 0439 - ED100 (STAGE 9, GAS/PETROL CHECK) ADDED
*                TO THE RUN AFTER ED080.  NO OUTPUT FILE OF ITS
*                OWN - SEE ED100'S REMARKS.
* 14/05/07 PMH - CR 0461 - THE THREE IN-LINE PERFORM UNTIL LOOPS
*                AT AA410/AA420/AA430 BROKEN OUT TO THEIR OWN
*                AA41n-PROCESS PARAGRAPHS AND RE-ENTERED BY AN
*                OUT-OF-LINE PERFORM, MATCHING THE REST OF THE
*                SUITE.
* 11/02/09 PMH - CR 0477 - AA600 ELAPSED TIME NOW PRINTED EVEN
*                WHEN THE REGION CROSS-CHECK FAILS, SO THE
*                OPERATOR KNOWS HOW LONG THE BAD RUN TOOK.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
*
 FILE-CONTROL.
 COPY "selprm.cob".
 COPY "selrsc.cob".
 COPY "selhho.cob".
 COPY "selind.cob".
 COPY "selcts.cob".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 COPY "fdprm.cob".
 COPY "fdrsc.cob".
 COPY "fdhho.cob".
 COPY "fdind.cob".
 COPY "fdcts.cob".
*
 WORKING-STORAGE         SECTION.
*================================
*
 01  WS-PROG-NAME           PIC X(15) VALUE "ED000 (CR 0477)".
*
 01  WS-FILE-STATUS-AREA.
     03  WSEG-PRM-STATUS      PIC X(02).
     03  WSEG-RSC-STATUS      PIC X(02).
     03  WSEG-HHO-STATUS      PIC X(02).
     03  WSEG-INDO-STATUS     PIC X(02).
     03  WSEG-CTSO-STATUS     PIC X(02).
*
 COPY "wsegcda.cob".
 COPY "wsegprm.cob".
 COPY "wsegrsc.cob".
 COPY "wsegts.cob".
 COPY "wsegsec.cob".
 COPY "wsegdst.cob".
 COPY "wsegcal.cob".
*
*  ONE DISTINCT-REGION TABLE PER OUTPUT SERIES, BUILT BY THE
*  AA41n PARAGRAPHS FROM THE REGION BREAKS IN EACH FILE (EACH
*  FILE IS WRITTEN DISTRICT-GROUPED, SO A CHANGE OF TS-REGION
*  MARKS A NEW DISTINCT REGION - NO SORT NEEDED).
*
 01  WS-REGION-AREA.
     03  WS-HH-REGN-CNT       PIC 9(3)  COMP.
     03  WS-HH-REGN-TAB       OCCURS 401
                                INDEXED BY WS-HH-RX.
         05  WS-HH-REGN       PIC 9(05).
     03  WS-IND-REGN-CNT      PIC 9(3)  COMP.
     03  WS-IND-REGN-TAB      OCCURS 401
                                INDEXED BY WS-IND-RX.
         05  WS-IND-REGN      PIC 9(05).
     03  WS-CTS-REGN-CNT      PIC 9(3)  COMP.
     03  WS-CTS-REGN-TAB      OCCURS 401
                                INDEXED BY WS-CTS-RX.
         05  WS-CTS-REGN      PIC 9(05).
     03  WS-HH-REGN-TAB-X REDEFINES WS-HH-REGN-TAB
                                PIC X(2005).
*
 01  WS-WORK-AREA.
     03  WS-PREV-REGION       PIC 9(05).
     03  WS-EOF-SW            PIC X(01).
         88  WS-EOF           VALUE "Y".
     03  WS-FX                PIC 9(3)  COMP.
     03  WS-GX                PIC 9(3)  COMP.
     03  WS-FOUND-SW          PIC X(01).
         88  WS-FOUND         VALUE "Y".
     03  WS-SETS-MATCH-SW     PIC X(01)  VALUE "Y".
         88  WS-SETS-MATCH    VALUE "Y".
     03  WS-RUN-BAD-SW        PIC X(01)  VALUE "N".
         88  WS-RUN-BAD       VALUE "Y".
*
 01  WS-TIME-AREA.
     03  WS-START-TIME        PIC 9(08)  COMP.
     03  WS-END-TIME          PIC 9(08)  COMP.
     03  WS-START-TIME-X REDEFINES WS-START-TIME.
         05  WS-START-HH      PIC 9(02).
         05  WS-START-MM      PIC 9(02).
         05  WS-START-SS      PIC 9(02).
         05  WS-START-HS      PIC 9(02).
     03  WS-END-TIME-X REDEFINES WS-END-TIME.
         05  WS-END-HH        PIC 9(02).
         05  WS-END-MM        PIC 9(02).
         05  WS-END-SS        PIC 9(02).
         05  WS-END-HS        PIC 9(02).
     03  WS-ELAPSED-CS        PIC S9(08)  COMP.
     03  WS-ELAPSED-HH        PIC 9(02).
     03  WS-ELAPSED-MM        PIC 9(02).
     03  WS-ELAPSED-SS        PIC 9(02).
     03  WS-DIVQ-WORK         PIC S9(08)  COMP.
     03  WS-DIVR-WORK         PIC S9(08)  COMP.
*
 PROCEDURE DIVISION.
*============================================================
*
 AA000-MAIN.
     ACCEPT   WS-START-TIME FROM TIME.
     PERFORM  AA005-INITIALISE.
     PERFORM  AA010-READ-RUNPARM.
     PERFORM  AA020-RUN-UGR-STAGES.
     PERFORM  AA030-RUN-REGIONAL-STAGE.
     PERFORM  AA040-RUN-CALIBRATION.
     PERFORM  AA050-WRITE-CONSUMPTION-OUT.
     PERFORM  AA060-RUN-HOUSEHOLD.
     PERFORM  AA070-RUN-INDUSTRY-CTS.
     PERFORM  AA080-RUN-GAS-CHECK.
     PERFORM  AA400-REGION-CHECK.
     PERFORM  AA600-PRINT-ELAPSED.
     IF       WS-RUN-BAD
              MOVE 16 TO RETURN-CODE
     END-IF
     STOP     RUN.
*
 AA005-INITIALISE.
     MOVE     ZERO  TO WSEG-CD-RETURN-CODE.
     MOVE     "ED000"  TO WSEG-CD-CALLER.
*
 AA010-READ-RUNPARM.
     OPEN     INPUT RUNPARM-FILE.
     IF       WSEG-PRM-STATUS NOT = "00"
              DISPLAY "ED000 - RUNPARM-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-PRM-STATUS
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF
     READ     RUNPARM-FILE INTO WSEG-PRM-RECORD
         AT END
              DISPLAY "ED000 - RUNPARM-FILE IS EMPTY"
              CLOSE RUNPARM-FILE
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-READ
     CLOSE    RUNPARM-FILE.
     MOVE     PRM-RUN-YEAR TO WSEG-CD-RUN-YEAR.
     IF       WSEG-CD-RUN-YEAR < 2000 OR > 2050
              DISPLAY "ED000 - RUNPARM YEAR " WSEG-CD-RUN-YEAR
                      " OUTSIDE 2000-2050, RUN ABORTED"
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF
     DISPLAY  "ED000 - RUNNING THE DISAGGREGATION SUITE FOR "
              WSEG-CD-RUN-YEAR.
*
 AA020-RUN-UGR-STAGES.
     MOVE     "ED010" TO WSEG-CD-CALLED.
     CALL     "ED010" USING WSEG-CALLING-DATA WSEG-SEC-TABLE.
     IF       WSEG-CD-RETURN-CODE NOT = ZERO
              DISPLAY "ED000 - ED010 RETURNED " WSEG-CD-RETURN-CODE
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF
     MOVE     "ED020" TO WSEG-CD-CALLED.
     CALL     "ED020" USING WSEG-CALLING-DATA WSEG-SEC-TABLE.
     IF       WSEG-CD-RETURN-CODE NOT = ZERO
              DISPLAY "ED000 - ED020 RETURNED " WSEG-CD-RETURN-CODE
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF.
*
 AA030-RUN-REGIONAL-STAGE.
     MOVE     "ED030" TO WSEG-CD-CALLED.
     CALL     "ED030" USING WSEG-CALLING-DATA WSEG-DST-TABLE.
     IF       WSEG-CD-RETURN-CODE NOT = ZERO
              DISPLAY "ED000 - ED030 RETURNED " WSEG-CD-RETURN-CODE
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF.
*
 AA040-RUN-CALIBRATION.
     MOVE     "ED040" TO WSEG-CD-CALLED.
     CALL     "ED040" USING WSEG-CALLING-DATA WSEG-SEC-TABLE
                             WSEG-DST-TABLE WSEG-CAL-TABLE.
     IF       WSEG-CD-RETURN-CODE NOT = ZERO
              DISPLAY "ED000 - ED040 RETURNED " WSEG-CD-RETURN-CODE
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF.
*
 AA050-WRITE-CONSUMPTION-OUT.
     OPEN     OUTPUT CONSUMPTION-OUT-FILE.
     IF       WSEG-RSC-STATUS NOT = "00"
              DISPLAY "ED000 - CONSUMPTION-OUT-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-RSC-STATUS
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF
     PERFORM  AA051-WRITE-ONE-CAL-ENTRY
         VARYING CAL-IX FROM 1 BY 1 UNTIL CAL-IX > CAL-ENTRY-CNT.
     CLOSE    CONSUMPTION-OUT-FILE.
     DISPLAY  "ED000 - CONSUMPTION-OUT-FILE WRITTEN, "
              CAL-ENTRY-CNT " ENTRIES.".
*
 AA051-WRITE-ONE-CAL-ENTRY.
     MOVE     CAL-REGION (CAL-IX)     TO RSC-REGION.
     MOVE     CAL-SECTOR (CAL-IX)     TO RSC-SECTOR.
     MOVE     CAL-POWER-MWH (CAL-IX)  TO RSC-POWER-MWH.
     MOVE     CAL-GAS-MWH (CAL-IX)    TO RSC-GAS-MWH.
     MOVE     CAL-PETROL-MWH (CAL-IX) TO RSC-PETROL-MWH.
     WRITE    RSC-FILE-RECORD FROM WSEG-RSC-RECORD.
*
 AA060-RUN-HOUSEHOLD.
     MOVE     "ED050" TO WSEG-CD-CALLED.
     CALL     "ED050" USING WSEG-CALLING-DATA.
     IF       WSEG-CD-RETURN-CODE NOT = ZERO
              DISPLAY "ED000 - ED050 RETURNED " WSEG-CD-RETURN-CODE
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF.
*
 AA070-RUN-INDUSTRY-CTS.
     MOVE     "ED080" TO WSEG-CD-CALLED.
     CALL     "ED080" USING WSEG-CALLING-DATA WSEG-CAL-TABLE.
     IF       WSEG-CD-RETURN-CODE NOT = ZERO
              DISPLAY "ED000 - ED080 RETURNED " WSEG-CD-RETURN-CODE
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF.
*
 AA080-RUN-GAS-CHECK.
     MOVE     "ED100" TO WSEG-CD-CALLED.
     CALL     "ED100" USING WSEG-CALLING-DATA WSEG-CAL-TABLE.
     IF       WSEG-CD-RETURN-CODE NOT = ZERO
              DISPLAY "ED000 - ED100 RETURNED " WSEG-CD-RETURN-CODE
     END-IF.
*
 AA400-REGION-CHECK.
     PERFORM  AA410-LOAD-HH-REGIONS.
     PERFORM  AA420-LOAD-IND-REGIONS.
     PERFORM  AA430-LOAD-CTS-REGIONS.
     DISPLAY  "ED000 - REGION COUNT, HOUSEHOLD SERIES  "
              WS-HH-REGN-CNT.
     DISPLAY  "ED000 - REGION COUNT, INDUSTRY SERIES   "
              WS-IND-REGN-CNT.
     DISPLAY  "ED000 - REGION COUNT, CTS SERIES        "
              WS-CTS-REGN-CNT.
     PERFORM  AA440-COMPARE-HH-IND.
     PERFORM  AA441-COMPARE-IND-CTS.
     PERFORM  AA442-COMPARE-CTS-HH.
     IF       WS-SETS-MATCH
              DISPLAY "ED000 - REGIONS MATCH - Y"
     ELSE
              DISPLAY "ED000 - REGIONS MATCH - N, RUN MARKED BAD"
              MOVE "Y" TO WS-RUN-BAD-SW
     END-IF.
*
 AA410-LOAD-HH-REGIONS.
     MOVE     ZERO TO WS-HH-REGN-CNT.
     MOVE     ZERO TO WS-PREV-REGION.
     MOVE     "N" TO WS-EOF-SW.
     OPEN     INPUT TS-HH-OUT-FILE.
     IF       WSEG-HHO-STATUS NOT = "00"
              DISPLAY "ED000 - TS-HH-OUT-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-HHO-STATUS
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF
     PERFORM  AA411-READ-HH-RECORD.
     PERFORM  AA412-PROCESS-HH-RECORD UNTIL WS-EOF.
     CLOSE    TS-HH-OUT-FILE.
*
 AA411-READ-HH-RECORD.
     READ     TS-HH-OUT-FILE INTO WSEG-TS-RECORD
         AT END
              MOVE "Y" TO WS-EOF-SW
     END-READ.
*
 AA412-PROCESS-HH-RECORD.
     IF       TS-REGION NOT = WS-PREV-REGION
              ADD 1 TO WS-HH-REGN-CNT
              MOVE TS-REGION TO WS-HH-REGN (WS-HH-REGN-CNT)
              MOVE TS-REGION TO WS-PREV-REGION
     END-IF.
     PERFORM  AA411-READ-HH-RECORD.
*
 AA420-LOAD-IND-REGIONS.
     MOVE     ZERO TO WS-IND-REGN-CNT.
     MOVE     ZERO TO WS-PREV-REGION.
     MOVE     "N" TO WS-EOF-SW.
     OPEN     INPUT TS-IND-OUT-FILE.
     IF       WSEG-INDO-STATUS NOT = "00"
              DISPLAY "ED000 - TS-IND-OUT-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-INDO-STATUS
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF
     PERFORM  AA421-READ-IND-RECORD.
     PERFORM  AA422-PROCESS-IND-RECORD UNTIL WS-EOF.
     CLOSE    TS-IND-OUT-FILE.
*
 AA421-READ-IND-RECORD.
     READ     TS-IND-OUT-FILE INTO WSEG-TS-RECORD
         AT END
              MOVE "Y" TO WS-EOF-SW
     END-READ.
*
 AA422-PROCESS-IND-RECORD.
     IF       TS-REGION NOT = WS-PREV-REGION
              ADD 1 TO WS-IND-REGN-CNT
              MOVE TS-REGION TO WS-IND-REGN (WS-IND-REGN-CNT)
              MOVE TS-REGION TO WS-PREV-REGION
     END-IF.
     PERFORM  AA421-READ-IND-RECORD.
*
 AA430-LOAD-CTS-REGIONS.
     MOVE     ZERO TO WS-CTS-REGN-CNT.
     MOVE     ZERO TO WS-PREV-REGION.
     MOVE     "N" TO WS-EOF-SW.
     OPEN     INPUT TS-CTS-OUT-FILE.
     IF       WSEG-CTSO-STATUS NOT = "00"
              DISPLAY "ED000 - TS-CTS-OUT-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-CTSO-STATUS
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF
     PERFORM  AA431-READ-CTS-RECORD.
     PERFORM  AA432-PROCESS-CTS-RECORD UNTIL WS-EOF.
     CLOSE    TS-CTS-OUT-FILE.
*
 AA431-READ-CTS-RECORD.
     READ     TS-CTS-OUT-FILE INTO WSEG-TS-RECORD
         AT END
              MOVE "Y" TO WS-EOF-SW
     END-READ.
*
 AA432-PROCESS-CTS-RECORD.
     IF       TS-REGION NOT = WS-PREV-REGION
              ADD 1 TO WS-CTS-REGN-CNT
              MOVE TS-REGION TO WS-CTS-REGN (WS-CTS-REGN-CNT)
              MOVE TS-REGION TO WS-PREV-REGION
     END-IF.
     PERFORM  AA431-READ-CTS-RECORD.
*
 AA440-COMPARE-HH-IND.
     IF       WS-HH-REGN-CNT NOT = WS-IND-REGN-CNT
              MOVE "N" TO WS-SETS-MATCH-SW
     END-IF
     PERFORM  AA443-CHECK-ONE-HH-REGION
         VARYING WS-FX FROM 1 BY 1 UNTIL WS-FX > WS-HH-REGN-CNT.
*
 AA443-CHECK-ONE-HH-REGION.
     MOVE     "N" TO WS-FOUND-SW.
     PERFORM  AA444-SEARCH-IND-FOR-HH
         VARYING WS-GX FROM 1 BY 1 UNTIL WS-GX > WS-IND-REGN-CNT.
     IF       NOT WS-FOUND
              MOVE "N" TO WS-SETS-MATCH-SW
              DISPLAY "ED000 - REGION " WS-HH-REGN (WS-FX)
                      " IN HOUSEHOLD SERIES NOT IN INDUSTRY"
     END-IF.
*
 AA444-SEARCH-IND-FOR-HH.
     IF       WS-HH-REGN (WS-FX) = WS-IND-REGN (WS-GX)
              MOVE "Y" TO WS-FOUND-SW
     END-IF.
*
 AA441-COMPARE-IND-CTS.
     IF       WS-IND-REGN-CNT NOT = WS-CTS-REGN-CNT
              MOVE "N" TO WS-SETS-MATCH-SW
     END-IF
     PERFORM  AA445-CHECK-ONE-IND-REGION
         VARYING WS-FX FROM 1 BY 1 UNTIL WS-FX > WS-IND-REGN-CNT.
*
 AA445-CHECK-ONE-IND-REGION.
     MOVE     "N" TO WS-FOUND-SW.
     PERFORM  AA446-SEARCH-CTS-FOR-IND
         VARYING WS-GX FROM 1 BY 1 UNTIL WS-GX > WS-CTS-REGN-CNT.
     IF       NOT WS-FOUND
              MOVE "N" TO WS-SETS-MATCH-SW
              DISPLAY "ED000 - REGION " WS-IND-REGN (WS-FX)
                      " IN INDUSTRY SERIES NOT IN CTS"
     END-IF.
*
 AA446-SEARCH-CTS-FOR-IND.
     IF       WS-IND-REGN (WS-FX) = WS-CTS-REGN (WS-GX)
              MOVE "Y" TO WS-FOUND-SW
     END-IF.
*
 AA442-COMPARE-CTS-HH.
     IF       WS-CTS-REGN-CNT NOT = WS-HH-REGN-CNT
              MOVE "N" TO WS-SETS-MATCH-SW
     END-IF
     PERFORM  AA447-CHECK-ONE-CTS-REGION
         VARYING WS-FX FROM 1 BY 1 UNTIL WS-FX > WS-CTS-REGN-CNT.
*
 AA447-CHECK-ONE-CTS-REGION.
     MOVE     "N" TO WS-FOUND-SW.
     PERFORM  AA448-SEARCH-HH-FOR-CTS
         VARYING WS-GX FROM 1 BY 1 UNTIL WS-GX > WS-HH-REGN-CNT.
     IF       NOT WS-FOUND
              MOVE "N" TO WS-SETS-MATCH-SW
              DISPLAY "ED000 - REGION " WS-CTS-REGN (WS-FX)
                      " IN CTS SERIES NOT IN HOUSEHOLD"
     END-IF.
*
 AA448-SEARCH-HH-FOR-CTS.
     IF       WS-CTS-REGN (WS-FX) = WS-HH-REGN (WS-GX)
              MOVE "Y" TO WS-FOUND-SW
     END-IF.
*
 AA600-PRINT-ELAPSED.
     ACCEPT   WS-END-TIME FROM TIME.
     COMPUTE  WS-ELAPSED-CS = WS-END-TIME - WS-START-TIME.
     IF       WS-ELAPSED-CS < ZERO
              ADD 24000000 TO WS-ELAPSED-CS
     END-IF
     DIVIDE   WS-ELAPSED-CS BY 100 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     DIVIDE   WS-DIVQ-WORK BY 3600 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     MOVE     WS-DIVQ-WORK TO WS-ELAPSED-HH.
     DIVIDE   WS-DIVR-WORK BY 60 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     MOVE     WS-DIVQ-WORK TO WS-ELAPSED-MM.
     MOVE     WS-DIVR-WORK TO WS-ELAPSED-SS.
     DISPLAY  "ED000 - ELAPSED TIME " WS-ELAPSED-HH ":"
              WS-ELAPSED-MM ":" WS-ELAPSED-SS.
*
