*****************************************************************
*                                                               *
*         I N D U S T R I A L   A N D   C T S   P O W E R      *
*              T E M P O R A L   D I S A G G R E G A T I O N    *
*                                                               *
*        SPREADS EACH (DISTRICT,SECTOR) ANNUAL POWER VALUE      *
*        FROM ED040 OVER THE YEAR USING EITHER A SHIFT LOAD     *
*        PROFILE (INDUSTRY) OR A STANDARD LOAD PROFILE (CTS).   *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED080.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      25/07/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         STAGE 8 OF THE ENERGY DISAGGREGATION RUN.
*                   CALLED BY ED000 AFTER ED040. TAKES THE
*                   CALIBRATED SECTOR X DISTRICT POWER MATRIX
*                   (WSEG-CAL-TABLE) AND WRITES TWO 15-MINUTE
*                   TIME SERIES - ONE FOR INDUSTRIAL SECTORS
*                   (VIA THE SHIFT PROFILES OF ED060, APPLIED
*                   SLOT BY SLOT AGAINST THIS PROGRAM'S OWN
*                   DAY-FLAG AND WINDOW CALENDARS) AND ONE FOR
*                   CTS SECTORS (VIA THE STANDARD LOAD PROFILES
*                   OF ED070). THE SECTOR-TO-PROFILE ASSIGNMENT
*                   IS THIS PROGRAM'S OWN WORKING RULE, NOT
*                   ENERDAT'S OFFICIAL WZ TABLE - SEE AA012.
*
*  FILES USED.      HOLIDAYS-FILE (IN)
*                   TS-IND-OUT-FILE (OUT)
*                   TS-CTS-OUT-FILE (OUT)
*
*  CALLED BY.       ED000.
*
* CHANGES:
* 25/07/88 RDN - CREATED.
* 14/09/92 RDN - SECTOR-TO-PROFILE SPLIT MOVED FROM A STATIC
*                LIST TO THE CYCLING FORMULA IN AA012, THE
*                MINISTRY'S WZ MAPPING WAS NEVER SUPPLIED AND
*                THE OLD LIST WAS GUESSWORK ANYWAY. CR 0201.
* 19/08/97 RDN - Y2K - WS-OUT-CCYY CONFIRMED 4-DIGIT, NO CHANGE.
* 02/03/99 JBT - CR 0291 - SHF-LOW-FACTOR STANDARDISED AT .5 FOR
*                EVERY WINDOW/VARIANT COMBINATION BUILT HERE.
* 07/06/05 PMH - AA011 NOW CALLS ED900 FOR EACH ENTRY'S STATE
*                NUMBER INSTEAD OF DIVIDING BY 1000 INLINE, TO
*                MATCH ED050. CR 0439.
* 14/05/07 PMH - CR 0461 - THE IN-LINE PERFORM UNTIL LOOP AT
*                AA010 BROKEN OUT TO ITS OWN AA010A-PROCESS
*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE
*                PERFORM, MATCHING THE HOUSE STYLE USED ELSEWHERE
*                IN THE SUITE.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
*
 FILE-CONTROL.
 COPY "selhol.cob".
 COPY "selind.cob".
 COPY "selcts.cob".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 COPY "fdhol.cob".
 COPY "fdind.cob".
 COPY "fdcts.cob".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  WS-PROG-NAME             PIC X(17)  VALUE "ED080 (1.09.00)".
*
 01  WS-FILE-STATUS-AREA.
     03  WSEG-HOL-STATUS      PIC X(02).
     03  WSEG-INDO-STATUS     PIC X(02).
     03  WSEG-CTSO-STATUS     PIC X(02).
*
 COPY "wseghol.cob".
 COPY "wsegts.cob".
 COPY "wsegshf.cob".
 COPY "wsegcts.cob".
*
*  LOCAL HOLIDAY TABLE - REBUILT, FILTERED TO THE STATE
*  CURRENTLY BEING PROCESSED, BY AA010 AT THE TOP OF EVERY
*  STATE PASS.
*
 01  WS-HOL-TABLE.
     03  WS-HOL-CNT            PIC 9(04)  COMP.
     03  WS-HOL-ENTRY          OCCURS 400
                                INDEXED BY WS-HOL-IDX.
         05  WS-HOL-STATE-NO   PIC 9(02).
         05  WS-HOL-DATE       PIC 9(08).
     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
                          OCCURS 400  PIC X(10).
*
*  SHIFT-PROFILE CACHE - ONE ENTRY PER (WINDOW,VARIANT)
*  COMBINATION, REBUILT FOR THE STATE CURRENTLY BEING
*  PROCESSED. COMBO INDEX = (WINDOW-1)*3 + VARIANT.
*
 01  WS-SHF-CACHE.
     03  WS-SHF-CACHE-ENTRY        OCCURS 9
                                    INDEXED BY WS-SHF-CX.
         05  WS-SHF-CACHE-HIGH     PIC S9(1)V9(9).
         05  WS-SHF-CACHE-LOW      PIC S9(1)V9(9).
*
 01  WS-SHF-CACHE-X  REDEFINES WS-SHF-CACHE
                      PIC X(180).
*
*  WINDOW CLOCK-TIME BOUNDS, IN QUARTER-HOUR SLOT NUMBERS -
*  S1 08:00-16:30 IS SLOTS 33-66, S2 06:00-23:00 IS SLOTS
*  25-92, S3 IS THE WHOLE DAY.
*
 01  WS-WINDOW-BOUNDS.
     03  WS-WIN-LO             PIC 9(02)  COMP  OCCURS 3.
     03  WS-WIN-HI             PIC 9(02)  COMP  OCCURS 3.
*
*  CTS STANDARD-LOAD-PROFILE CACHE - ONE ENTRY PER PROFILE NAME
*  IN WS-CTS-NAME-TAB, REBUILT FOR THE STATE CURRENTLY BEING
*  PROCESSED.
*
 01  WS-CTS-NAME-TAB.
     03  WS-CTS-NAME           PIC X(02)  OCCURS 10.
*
 01  WS-CTS-CACHE.
     03  WS-CTS-CACHE-ENTRY        OCCURS 10
                                    INDEXED BY WS-CTS-CX.
         05  WS-CTS-CACHE-DAY      OCCURS 366.
             07  WS-CTS-CACHE-BKT  PIC 9(01)  COMP.
             07  WS-CTS-CACHE-FT   PIC S9(2)V9(7).
         05  WS-CTS-CACHE-NORM     OCCURS 9.
             07  WS-CTS-CACHE-SLOT PIC S9(1)V9(9)  OCCURS 96.
*
 01  WS-CTS-CACHE-X  REDEFINES WS-CTS-CACHE
                      PIC X(123000).
*
*  ONE MM/DD/WEEKDAY TRIPLE PER DAY OF THE RUN YEAR, BUILT ONCE
*  AND INDEPENDENT OF STATE, AND ONE WT/SA/SU FLAG PER DAY
*  REBUILT FOR THE STATE CURRENTLY BEING PROCESSED (ONLY THE
*  FLAG DEPENDS ON THE STATE'S OWN HOLIDAY LIST).
*
 01  WS-DIM-TABLE.
     03  WS-DIM-ENTRY          OCCURS 12  PIC 9(02).
*
 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
                      PIC X(24).
*
 01  WS-DATE-TABLE.
     03  WS-DATE-ENTRY         OCCURS 366
                                INDEXED BY WS-DATE-IX.
         05  WS-DATE-MM        PIC 9(02).
         05  WS-DATE-DD        PIC 9(02).
         05  WS-DATE-WD        PIC 9(01)  COMP.
*
 01  WS-DAY-FLAG-CAL.
     03  WS-DAY-FLAG           PIC X(02)  OCCURS 366.
*
 01  WS-CALENDAR-AREA.
     03  WS-DAYS-IN-YEAR       PIC 9(03)  COMP.
     03  WS-ELAPSED-DAYS       PIC 9(07)  COMP.
     03  WS-ANCHOR-YEAR        PIC 9(04)  COMP  VALUE 2000.
     03  WS-TEST-YEAR          PIC 9(04)  COMP.
     03  WS-CUR-WEEKDAY        PIC 9(01)  COMP.
     03  WS-DIVD-WORK          PIC 9(07).
     03  WS-DIVQ-WORK          PIC 9(07).
     03  WS-DIVR-WORK          PIC 9(02).
*
 01  WS-LEAP-SW                PIC X(01)  VALUE "N".
     88  LEAP-YEAR                        VALUE "Y".
*
 01  WS-HOL-EOF-SW             PIC X(01)  VALUE "N".
     88  HOL-EOF                          VALUE "Y".
*
 01  WS-WORK-AREA.
     03  WS-STATE-NO           PIC 9(02)  COMP.
     03  WS-WINDOW-IX          PIC 9(01)  COMP.
     03  WS-VARIANT-IX         PIC 9(01)  COMP.
     03  WS-COMBO-IX           PIC 9(02)  COMP.
     03  WS-NAME-IX            PIC 9(02)  COMP.
     03  WS-SECTOR             PIC 9(03).
     03  WS-CLASS-SW           PIC X(01).
         88  WS-CLASS-IND                 VALUE "I".
         88  WS-CLASS-CTS                 VALUE "C".
         88  WS-CLASS-SKIP                VALUE "S".
     03  WS-ELIGIBLE-SW        PIC X(01).
         88  WS-DAY-ELIGIBLE               VALUE "Y".
     03  WS-SKIP-CNT           PIC 9(05)  COMP.
     03  WS-OUT-CCYY           PIC 9(04).
     03  WS-DAY-IX             PIC 9(03)  COMP.
     03  WS-SLOT-IX            PIC 9(02)  COMP.
*
 01  WS-TOTALS-AREA.
     03  WS-IND-ANNUAL-TOTAL   PIC S9(13)V9(4).
     03  WS-IND-SERIES-TOTAL   PIC S9(13)V9(4).
     03  WS-CTS-ANNUAL-TOTAL   PIC S9(13)V9(4).
     03  WS-CTS-SERIES-TOTAL   PIC S9(13)V9(4).
     03  WS-DIFF               PIC S9(13)V9(4).
*
 01  WS-TIME-AREA.
     03  WS-MINUTES-OF-DAY     PIC 9(04)  COMP.
     03  WS-OUT-HH             PIC 9(02).
     03  WS-OUT-MI             PIC 9(02).
*
 01  WS-TS-LINE.
     03  WS-TS-CCYY            PIC 9(04).
     03  FILLER                PIC X(01)  VALUE "-".
     03  WS-TS-MM              PIC 9(02).
     03  FILLER                PIC X(01)  VALUE "-".
     03  WS-TS-DD              PIC 9(02).
     03  FILLER                PIC X(01)  VALUE " ".
     03  WS-TS-HH              PIC 9(02).
     03  FILLER                PIC X(01)  VALUE ":".
     03  WS-TS-MI              PIC 9(02).
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
 COPY "wsegcal.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-CAL-TABLE.
*============================================================
*
 AA000-MAIN.
     MOVE     ZERO TO WSEG-CD-RETURN-CODE WS-SKIP-CNT
                       WS-IND-ANNUAL-TOTAL WS-IND-SERIES-TOTAL
                       WS-CTS-ANNUAL-TOTAL WS-CTS-SERIES-TOTAL.
     MOVE     WSEG-CD-RUN-YEAR TO WS-OUT-CCYY.
     PERFORM  AA007-INIT-CTS-NAMES.
     PERFORM  AA008-INIT-WINDOW-BOUNDS.
     PERFORM  AA012-TEST-LEAP-YEAR.
     PERFORM  AA013-INIT-DAYS-IN-MONTH.
     PERFORM  AA014-BUILD-DATE-WEEKDAY-TABLE.
     OPEN     OUTPUT TS-IND-OUT-FILE.
     IF       WSEG-INDO-STATUS NOT = "00"
              DISPLAY "ED080 - TS-IND-OUT-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-INDO-STATUS
              MOVE 1 TO WSEG-CD-RETURN-CODE
              GOBACK.
     OPEN     OUTPUT TS-CTS-OUT-FILE.
     IF       WSEG-CTSO-STATUS NOT = "00"
              DISPLAY "ED080 - TS-CTS-OUT-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-CTSO-STATUS
              MOVE 2 TO WSEG-CD-RETURN-CODE
              GOBACK.
     PERFORM  AA030-PROCESS-STATE
              VARYING WS-STATE-NO FROM 1 BY 1 UNTIL WS-STATE-NO > 16.
     CLOSE    TS-IND-OUT-FILE TS-CTS-OUT-FILE.
     PERFORM  AA090-CHECK-CONSERVATION.
     DISPLAY  "ED080 - SECTORS SKIPPED (OUT OF RANGE) " WS-SKIP-CNT.
     GOBACK.
*
 AA007-INIT-CTS-NAMES.
     MOVE     "L0" TO WS-CTS-NAME (1).
     MOVE     "L1" TO WS-CTS-NAME (2).
     MOVE     "L2" TO WS-CTS-NAME (3).
     MOVE     "G0" TO WS-CTS-NAME (4).
     MOVE     "G1" TO WS-CTS-NAME (5).
     MOVE     "G2" TO WS-CTS-NAME (6).
     MOVE     "G3" TO WS-CTS-NAME (7).
     MOVE     "G4" TO WS-CTS-NAME (8).
     MOVE     "G5" TO WS-CTS-NAME (9).
     MOVE     "G6" TO WS-CTS-NAME (10).
*
 AA008-INIT-WINDOW-BOUNDS.
     MOVE     33 TO WS-WIN-LO (1).
     MOVE     66 TO WS-WIN-HI (1).
     MOVE     25 TO WS-WIN-LO (2).
     MOVE     92 TO WS-WIN-HI (2).
     MOVE     1  TO WS-WIN-LO (3).
     MOVE     96 TO WS-WIN-HI (3).
*
 AA012-TEST-LEAP-YEAR.
     MOVE     "N" TO WS-LEAP-SW.
     DIVIDE   WSEG-CD-RUN-YEAR BY 4 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     IF       WS-DIVR-WORK = ZERO
              MOVE "Y" TO WS-LEAP-SW
              DIVIDE WSEG-CD-RUN-YEAR BY 100 GIVING WS-DIVQ-WORK
                     REMAINDER WS-DIVR-WORK
              IF  WS-DIVR-WORK = ZERO
                  MOVE "N" TO WS-LEAP-SW
                  DIVIDE WSEG-CD-RUN-YEAR BY 400 GIVING WS-DIVQ-WORK
                         REMAINDER WS-DIVR-WORK
                  IF  WS-DIVR-WORK = ZERO
                      MOVE "Y" TO WS-LEAP-SW
                  END-IF
              END-IF.
     IF       LEAP-YEAR
              MOVE 366 TO WS-DAYS-IN-YEAR
     ELSE
              MOVE 365 TO WS-DAYS-IN-YEAR.
*
 AA011-TEST-YEAR-LEAP.
     MOVE     "N" TO WS-LEAP-SW.
     DIVIDE   WS-TEST-YEAR BY 4 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     IF       WS-DIVR-WORK = ZERO
              MOVE "Y" TO WS-LEAP-SW
              DIVIDE WS-TEST-YEAR BY 100 GIVING WS-DIVQ-WORK
                     REMAINDER WS-DIVR-WORK
              IF  WS-DIVR-WORK = ZERO
                  MOVE "N" TO WS-LEAP-SW
                  DIVIDE WS-TEST-YEAR BY 400 GIVING WS-DIVQ-WORK
                         REMAINDER WS-DIVR-WORK
                  IF  WS-DIVR-WORK = ZERO
                      MOVE "Y" TO WS-LEAP-SW
                  END-IF
              END-IF.
*
 AA013-INIT-DAYS-IN-MONTH.
     MOVE     31 TO WS-DIM-ENTRY (1).
     MOVE     28 TO WS-DIM-ENTRY (2).
     MOVE     31 TO WS-DIM-ENTRY (3).
     MOVE     30 TO WS-DIM-ENTRY (4).
     MOVE     31 TO WS-DIM-ENTRY (5).
     MOVE     30 TO WS-DIM-ENTRY (6).
     MOVE     31 TO WS-DIM-ENTRY (7).
     MOVE     31 TO WS-DIM-ENTRY (8).
     MOVE     30 TO WS-DIM-ENTRY (9).
     MOVE     31 TO WS-DIM-ENTRY (10).
     MOVE     30 TO WS-DIM-ENTRY (11).
     MOVE     31 TO WS-DIM-ENTRY (12).
     IF       LEAP-YEAR
              MOVE 29 TO WS-DIM-ENTRY (2).
*
*  JANUARY-1 WEEKDAY FROM ELAPSED DAYS SINCE 01/01/2000, A
*  KNOWN SATURDAY (WEEKDAY 6, 1=MON..7=SUN) - SAME METHOD AS
*  ED060/ED070.
*
 AA014-BUILD-DATE-WEEKDAY-TABLE.
     MOVE     ZERO TO WS-ELAPSED-DAYS.
     MOVE     WS-ANCHOR-YEAR TO WS-TEST-YEAR.
 AA014-ACCUM.
     IF       WS-TEST-YEAR >= WSEG-CD-RUN-YEAR
              GO TO AA014-DONE.
     PERFORM  AA011-TEST-YEAR-LEAP.
     IF       LEAP-YEAR
              ADD 366 TO WS-ELAPSED-DAYS
     ELSE
              ADD 365 TO WS-ELAPSED-DAYS.
     ADD      1 TO WS-TEST-YEAR.
     GO       TO AA014-ACCUM.
 AA014-DONE.
     ADD      5 TO WS-ELAPSED-DAYS GIVING WS-DIVD-WORK.
     DIVIDE   WS-DIVD-WORK BY 7 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     ADD      1 TO WS-DIVR-WORK GIVING WS-CUR-WEEKDAY.
     MOVE     1 TO WS-DATE-MM (1) WS-DATE-DD (1).
     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (1).
     SET      WS-DATE-IX TO 1.
 AA014-STEP.
     IF       WS-DATE-IX >= WS-DAYS-IN-YEAR
              GO TO AA014-EXIT.
     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-DATE-MM (WS-DATE-IX + 1).
     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-DATE-DD (WS-DATE-IX + 1).
     ADD      1 TO WS-DATE-DD (WS-DATE-IX + 1).
     IF       WS-DATE-DD (WS-DATE-IX + 1) >
              WS-DIM-ENTRY (WS-DATE-MM (WS-DATE-IX + 1))
              MOVE 1 TO WS-DATE-DD (WS-DATE-IX + 1)
              ADD 1 TO WS-DATE-MM (WS-DATE-IX + 1).
     ADD      1 TO WS-CUR-WEEKDAY.
     IF       WS-CUR-WEEKDAY > 7
              MOVE 1 TO WS-CUR-WEEKDAY.
     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (WS-DATE-IX + 1).
     SET      WS-DATE-IX UP BY 1.
     GO       TO AA014-STEP.
 AA014-EXIT.
     EXIT.
*
*  LOAD THE HOLIDAY LIST FOR ONE STATE, THEN CLASSIFY EVERY DAY
*  OF THE YEAR AS WT/SA/SU VIA ED901. THE FLAG CALENDAR IS REUSED
*  FOR EVERY INDUSTRIAL SECTOR IN THIS STATE.
*
 AA010-OPEN-AND-LOAD-HOLIDAYS.
     MOVE     ZERO TO WS-HOL-CNT.
     OPEN     INPUT HOLIDAYS-FILE.
     IF       WSEG-HOL-STATUS NOT = "00"
              DISPLAY "ED080 - HOLIDAYS-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-HOL-STATUS
              MOVE 3 TO WSEG-CD-RETURN-CODE
              GOBACK.
     MOVE     "N" TO WS-HOL-EOF-SW.
     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
              AT END MOVE "Y" TO WS-HOL-EOF-SW.
     PERFORM  AA010A-PROCESS-HOL-RECORD UNTIL HOL-EOF.
     CLOSE    HOLIDAYS-FILE.
*
 AA010A-PROCESS-HOL-RECORD.
     IF       HOL-STATE-NO = WSEG-CD-STATE-NO
              ADD 1 TO WS-HOL-CNT
              SET WS-HOL-IDX TO WS-HOL-CNT
              MOVE HOL-STATE-NO TO WS-HOL-STATE-NO (WS-HOL-IDX)
              MOVE HOL-DATE TO WS-HOL-DATE (WS-HOL-IDX).
     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
              AT END MOVE "Y" TO WS-HOL-EOF-SW.
*
 AA020-BUILD-DAY-FLAG-CAL.
     PERFORM  AA021-CLASSIFY-ONE-DAY
              VARYING WS-DAY-IX FROM 1 BY 1
              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
*
 AA021-CLASSIFY-ONE-DAY.
     SET      WS-DATE-IX TO WS-DAY-IX.
     COMPUTE  WSEG-CD-DATE-CCYYMMDD =
              (WS-OUT-CCYY * 10000) +
              (WS-DATE-MM (WS-DATE-IX) * 100) +
              WS-DATE-DD (WS-DATE-IX).
     MOVE     WS-DATE-WD (WS-DATE-IX) TO WSEG-CD-WEEKDAY-NO.
     CALL     "ED901" USING WSEG-CALLING-DATA WS-HOL-TABLE.
     MOVE     WSEG-CD-DAY-FLAG TO WS-DAY-FLAG (WS-DAY-IX).
*
*  ONE STATE'S WORTH OF CACHES BUILT, THEN THE WHOLE CAL-TABLE
*  IS SCANNED FOR DISTRICTS THAT BELONG TO THIS STATE - THE
*  SAME "SCAN THE WHOLE TABLE PER STATE" STYLE ED050 USES.
*
 AA030-PROCESS-STATE.
     MOVE     WS-STATE-NO TO WSEG-CD-STATE-NO.
     PERFORM  AA010-OPEN-AND-LOAD-HOLIDAYS.
     PERFORM  AA020-BUILD-DAY-FLAG-CAL.
     PERFORM  AA031-BUILD-SHF-CACHE
              VARYING WS-WINDOW-IX FROM 1 BY 1
              UNTIL WS-WINDOW-IX > 3.
     PERFORM  AA033-BUILD-CTS-CACHE
              VARYING WS-NAME-IX FROM 1 BY 1 UNTIL WS-NAME-IX > 10.
     PERFORM  AA011-PROCESS-ONE-ENTRY
              VARYING CAL-IX FROM 1 BY 1
              UNTIL CAL-IX > CAL-ENTRY-CNT.
*
 AA031-BUILD-SHF-CACHE.
     PERFORM  AA032-BUILD-ONE-SHF-COMBO
              VARYING WS-VARIANT-IX FROM 1 BY 1
              UNTIL WS-VARIANT-IX > 3.
*
 AA032-BUILD-ONE-SHF-COMBO.
     COMPUTE  WS-COMBO-IX = ((WS-WINDOW-IX - 1) * 3) + WS-VARIANT-IX.
     MOVE     WS-WINDOW-IX TO SHF-WINDOW-CODE.
     MOVE     WS-VARIANT-IX TO SHF-VARIANT-CODE.
     MOVE     0.5 TO SHF-LOW-FACTOR.
     CALL     "ED060" USING WSEG-CALLING-DATA WSEG-SHF-PARM.
     SET      WS-SHF-CX TO WS-COMBO-IX.
     MOVE     SHF-ANTEIL-HIGH TO WS-SHF-CACHE-HIGH (WS-SHF-CX).
     MOVE     SHF-ANTEIL-LOW TO WS-SHF-CACHE-LOW (WS-SHF-CX).
*
 AA033-BUILD-CTS-CACHE.
     MOVE     WS-CTS-NAME (WS-NAME-IX) TO CTS-PROFILE-NAME.
     CALL     "ED070" USING WSEG-CALLING-DATA WSEG-CTS-PARM.
     SET      WS-CTS-CX TO WS-NAME-IX.
     PERFORM  AA034-COPY-CTS-DAYS
              VARYING WS-DAY-IX FROM 1 BY 1
              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
     PERFORM  AA035-COPY-CTS-NORM
              VARYING WS-COMBO-IX FROM 1 BY 1 UNTIL WS-COMBO-IX > 9.
*
 AA034-COPY-CTS-DAYS.
     MOVE     CTS-DAY-BUCKET (WS-DAY-IX)
              TO WS-CTS-CACHE-BKT (WS-CTS-CX, WS-DAY-IX).
     MOVE     CTS-DAY-FT (WS-DAY-IX)
              TO WS-CTS-CACHE-FT (WS-CTS-CX, WS-DAY-IX).
*
 AA035-COPY-CTS-NORM.
     PERFORM  AA036-COPY-CTS-SLOT
              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
*
 AA036-COPY-CTS-SLOT.
     MOVE     CTS-NORM-SLOT (WS-COMBO-IX, WS-SLOT-IX)
              TO WS-CTS-CACHE-SLOT (WS-CTS-CX, WS-COMBO-IX,
                                     WS-SLOT-IX).
*
 AA011-PROCESS-ONE-ENTRY.
     IF       CAL-POWER-MWH (CAL-IX) = ZERO
              GO TO AA011-EXIT.
     MOVE     CAL-REGION (CAL-IX) TO WSEG-CD-REGION.
     CALL     "ED900" USING WSEG-CALLING-DATA.
     IF       WSEG-CD-STATE-NO NOT = WS-STATE-NO
              GO TO AA011-EXIT.
     MOVE     CAL-SECTOR (CAL-IX) TO WS-SECTOR.
     PERFORM  AA012-CLASSIFY-SECTOR.
     EVALUATE TRUE
         WHEN WS-CLASS-IND
              SET WS-SHF-CX TO WS-COMBO-IX
              ADD CAL-POWER-MWH (CAL-IX) TO WS-IND-ANNUAL-TOTAL
              PERFORM AA020A-WRITE-IND-SERIES
         WHEN WS-CLASS-CTS
              SET WS-CTS-CX TO WS-NAME-IX
              ADD CAL-POWER-MWH (CAL-IX) TO WS-CTS-ANNUAL-TOTAL
              PERFORM AA040-WRITE-CTS-SERIES
         WHEN OTHER
              ADD 1 TO WS-SKIP-CNT
     END-EVALUATE.
 AA011-EXIT.
     EXIT.
*
*  A SECTOR IN 5-20 IS TREATED AS INDUSTRIAL AND GIVEN ONE OF
*  THE 9 SHIFT-PROFILE WINDOW/VARIANT COMBINATIONS BY CYCLING
*  ITS SECTOR NUMBER; A SECTOR IN 21-33 IS TREATED AS CTS AND
*  GIVEN ONE OF THE 10 STANDARD LOAD PROFILES THE SAME WAY.
*
 AA012-CLASSIFY-SECTOR.
     IF       WS-SECTOR < 5 OR WS-SECTOR > 33
              MOVE "S" TO WS-CLASS-SW
              GO TO AA012-EXIT.
     IF       WS-SECTOR <= 20
              MOVE "I" TO WS-CLASS-SW
              DIVIDE (WS-SECTOR - 5) BY 9 GIVING WS-DIVQ-WORK
                     REMAINDER WS-DIVR-WORK
              DIVIDE WS-DIVR-WORK BY 3 GIVING WS-WINDOW-IX
                     REMAINDER WS-VARIANT-IX
              ADD 1 TO WS-WINDOW-IX
              ADD 1 TO WS-VARIANT-IX
              COMPUTE WS-COMBO-IX =
                      ((WS-WINDOW-IX - 1) * 3) + WS-VARIANT-IX
              GO TO AA012-EXIT.
     MOVE     "C" TO WS-CLASS-SW.
     DIVIDE   (WS-SECTOR - 21) BY 10 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     ADD      1 TO WS-DIVR-WORK GIVING WS-NAME-IX.
 AA012-EXIT.
     EXIT.
*
 AA020A-WRITE-IND-SERIES.
     PERFORM  AA021A-WRITE-IND-YEAR
              VARYING WS-DAY-IX FROM 1 BY 1
              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
*
 AA021A-WRITE-IND-YEAR.
     SET      WS-DATE-IX TO WS-DAY-IX.
     PERFORM  AA023-TEST-ELIGIBLE-DAY.
     PERFORM  AA022-WRITE-IND-INTERVAL
              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
*
*  A DAY IS ELIGIBLE FOR THE COMBINATION'S WORKING-HOURS LEVEL
*  WHEN THE VARIANT PERMITS ITS WT/SA/SU FLAG - VARIANT 1=WT,
*  2=WT_SA, 3=WT_SA_SO (ALWAYS ELIGIBLE).
*
 AA023-TEST-ELIGIBLE-DAY.
     MOVE     "N" TO WS-ELIGIBLE-SW.
     EVALUATE WS-VARIANT-IX
         WHEN 1
              IF  WS-DAY-FLAG (WS-DAY-IX) = "WT"
                  MOVE "Y" TO WS-ELIGIBLE-SW
              END-IF
         WHEN 2
              IF  WS-DAY-FLAG (WS-DAY-IX) = "WT" OR
                  WS-DAY-FLAG (WS-DAY-IX) = "SA"
                  MOVE "Y" TO WS-ELIGIBLE-SW
              END-IF
         WHEN OTHER
              MOVE "Y" TO WS-ELIGIBLE-SW
     END-EVALUATE.
*
 AA022-WRITE-IND-INTERVAL.
     IF       WS-DAY-ELIGIBLE AND
              WS-SLOT-IX >= WS-WIN-LO (WS-WINDOW-IX) AND
              WS-SLOT-IX <= WS-WIN-HI (WS-WINDOW-IX)
              COMPUTE TS-VALUE-MWH ROUNDED =
                      CAL-POWER-MWH (CAL-IX) *
                      WS-SHF-CACHE-HIGH (WS-SHF-CX)
     ELSE
              COMPUTE TS-VALUE-MWH ROUNDED =
                      CAL-POWER-MWH (CAL-IX) *
                      WS-SHF-CACHE-LOW (WS-SHF-CX).
     ADD      TS-VALUE-MWH TO WS-IND-SERIES-TOTAL.
     MOVE     CAL-REGION (CAL-IX) TO TS-REGION.
     MOVE     CAL-SECTOR (CAL-IX) TO TS-SECTOR.
     PERFORM  AA060-BUILD-TIMESTAMP.
     WRITE    TS-IND-OUT-FILE FROM WSEG-TS-RECORD.
*
 AA040-WRITE-CTS-SERIES.
     PERFORM  AA041-WRITE-CTS-YEAR
              VARYING WS-DAY-IX FROM 1 BY 1
              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
*
 AA041-WRITE-CTS-YEAR.
     SET      WS-DATE-IX TO WS-DAY-IX.
     PERFORM  AA042-WRITE-CTS-INTERVAL
              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
*
 AA042-WRITE-CTS-INTERVAL.
     COMPUTE  TS-VALUE-MWH ROUNDED =
              CAL-POWER-MWH (CAL-IX) *
              WS-CTS-CACHE-SLOT (WS-CTS-CX,
                  WS-CTS-CACHE-BKT (WS-CTS-CX, WS-DAY-IX), WS-SLOT-IX)
              * WS-CTS-CACHE-FT (WS-CTS-CX, WS-DAY-IX).
     ADD      TS-VALUE-MWH TO WS-CTS-SERIES-TOTAL.
     MOVE     CAL-REGION (CAL-IX) TO TS-REGION.
     MOVE     CAL-SECTOR (CAL-IX) TO TS-SECTOR.
     PERFORM  AA060-BUILD-TIMESTAMP.
     WRITE    TS-CTS-OUT-FILE FROM WSEG-TS-RECORD.
*
 AA060-BUILD-TIMESTAMP.
     COMPUTE  WS-MINUTES-OF-DAY = (WS-SLOT-IX - 1) * 15.
     DIVIDE   WS-MINUTES-OF-DAY BY 60 GIVING WS-OUT-HH
              REMAINDER WS-OUT-MI.
     MOVE     WS-OUT-CCYY TO WS-TS-CCYY.
     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-TS-MM.
     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-TS-DD.
     MOVE     WS-OUT-HH TO WS-TS-HH.
     MOVE     WS-OUT-MI TO WS-TS-MI.
     MOVE     WS-TS-LINE TO TS-TIMESTAMP.
*
 AA090-CHECK-CONSERVATION.
     COMPUTE  WS-DIFF = WS-IND-SERIES-TOTAL - WS-IND-ANNUAL-TOTAL.
     IF       WS-DIFF < ZERO
              MULTIPLY WS-DIFF BY -1.
     IF       WS-DIFF > 0.0001
              DISPLAY "ED080 - U11 CONSERVATION FAILED, ANNUAL "
                      WS-IND-ANNUAL-TOTAL
                      " SERIES " WS-IND-SERIES-TOTAL.
     COMPUTE  WS-DIFF = WS-CTS-SERIES-TOTAL - WS-CTS-ANNUAL-TOTAL.
     IF       WS-DIFF < ZERO
              MULTIPLY WS-DIFF BY -1.
     IF       WS-DIFF > 0.0001
              DISPLAY "ED080 - U12 CONSERVATION FAILED, ANNUAL "
                      WS-CTS-ANNUAL-TOTAL
                      " SERIES " WS-CTS-SERIES-TOTAL.
*
