*****************************************************************
*                                                               *
*        I T E R A T I V E   C A L I B R A T I O N              *
*                                                               *
*        RESOLVES THE NATIONAL SECTOR TOTALS AND THE REPORTED  *
*        DISTRICT TOTALS INTO A FULL SECTOR X DISTRICT MATRIX  *
*        OF SPECIFIC CONSUMPTION, CARRIER BY CARRIER.          *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED040.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      18/07/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         STAGE 4 OF THE ENERGY DISAGGREGATION RUN, AND
*                   THE HEAVIEST.  CALLED BY ED000 AFTER ED010,
*                   ED020 AND ED030.  BUILDS A SECTOR X DISTRICT
*                   SPECIFIC-CONSUMPTION MATRIX STARTING FROM THE
*                   NATIONAL SECTOR FIGURE SPREAD EVENLY OVER
*                   EMPLOYEES, THEN NUDGES IT TOWARDS THE
*                   REPORTED DISTRICT TOTALS BY ALTERNATING A
*                   DISTRICT PASS AND A SECTOR PASS, CARRIER BY
*                   CARRIER (POWER, GAS, PETROL).
*
*  FILES USED.      EMPLOYEE-FILE (IN, RE-READ FOR THE MATRIX)
*
*  CALLED BY.       ED000.
*
* CHANGES:
* 18/07/88 RDN - CREATED.
* 14/02/89 RDN - PETROL SYNTHESIS ADDED - THE JEVI RETURN HAS NO
*                PETROL COLUMN, SO THE REPORTED DISTRICT TOTAL IS
*                SCALED TO STAND IN FOR IT. CR 0101.
* 23/11/90 RDN - WOLFSBURG (3103) GAS SPECIFICS RESET TO THE
*                NATIONAL AVERAGE AFTER THE TOWN'S OWN GASWORKS
*                FIGURE TURNED OUT TO BE UNUSABLE FOR THIS
*                PURPOSE. CR 0129.
* 19/06/92 RDN - SPECIFIC-CONSUMPTION FLOOR (10) ADDED AFTER A
*                LIGHT-INDUSTRY DISTRICT WENT NEGATIVE DURING THE
*                SECTOR PASS. CR 0153.
* 19/08/97 RDN - Y2K - NO DATE FIELDS HELD IN THIS MODULE, NO
*                CHANGE NEEDED, NOTE MADE FOR AUDIT.
* 11/02/99 JBT - CR 0286 - THE GAS/PETROL DISTRICT LOOP'S
*                EXPECTED-FACTOR-COUNT LEFT AT 400 RATHER THAN
*                401 DELIBERATELY - MATCHES THE BUREAU'S ORIGINAL
*                RUN BOOK, NOT CHANGED.
* 30/10/03 PMH - CR 0412 - FINAL 1% CONSERVATION CHECK ADDED PER
*                CARRIER, PREVIOUSLY ONLY CHECKED BY HAND AGAINST
*                THE PRINTED TOTALS.
* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM VARYING/PERFORM
*                UNTIL LOOP IN THIS MODULE BROKEN OUT TO ITS OWN
*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE
*                PERFORM, FOLLOWING THE HOUSE STYLE ALREADY USED
*                AT AA013/AA014/AA900/AA110/AA130 - NO CHANGE TO
*                THE CALIBRATION ARITHMETIC ITSELF.
* 29/05/07 PMH - CR 0467 - AA011 ADDED TO CLAMP AND LOG THE RUN
*                YEAR TO THE EMPLOYEE HISTORY'S 2008-2035 BOUNDS
*                BEFORE AA012 BUILDS THE MATRIX - PREVIOUSLY NO
*                YEAR TEST AT ALL WAS MADE AGAINST EMPLOYEE-FILE.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
*
 FILE-CONTROL.
 COPY "selemp.cob".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 COPY "fdemp.cob".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  WS-PROG-NAME             PIC X(17)  VALUE "ED040 (1.11.00)".
*
 01  WS-FILE-STATUS-AREA.
     03  WSEG-EMP-STATUS      PIC X(02).
     03  FILLER               PIC X(02).
*
 COPY "wsegemp.cob".
*
*  NATIONAL EMPLOYEE TOTALS BY SECTOR - DIRECT-INDEXED 1 TO 40,
*  AS IN ED010.  REBUILT HERE FROM EMPLOYEE-FILE SINCE ED010'S
*  COPY OF THE TABLE DID NOT SURVIVE THE CALL BOUNDARY.
*
 01  WS-NATEMP-TABLE.
     03  WS-NATEMP-ENTRY      PIC S9(09)  COMP  OCCURS 40.
*
 01  WS-NATEMP-TABLE-X  REDEFINES WS-NATEMP-TABLE
                         PIC X(160).
*
*  EMPLOYEE AND SPECIFIC-CONSUMPTION MATRICES, ROW PER SEC-IX
*  POSITION, COLUMN PER DST-IX POSITION - SHARES THE CALLER'S
*  SEC-TABLE AND DST-TABLE INDEXING SO NO SEPARATE KEY IS NEEDED.
*
 01  WS-EMP-MATRIX.
     03  WS-EMP-ROW           OCCURS 34  INDEXED BY WS-MX-SEC.
         05  WS-EMP-CELL      OCCURS 401  INDEXED BY WS-MX-DST
                               PIC S9(9)  COMP.
*
 01  WS-SPEC-MATRIX.
     03  WS-SPEC-ROW          OCCURS 34  INDEXED BY WS-SP-SEC.
         05  WS-SPEC-CELL     OCCURS 401  INDEXED BY WS-SP-DST
                               PIC S9(5)V9(3).
*
*  ENERGY-INTENSIVE SECTOR LISTS - A SECTOR IN 5 THRU 33 NOT ON
*  THE LIST FOR ITS CARRIER GROUP IS "ENERGY-LIGHT" BY DEFAULT.
*
 01  WS-INTENSIVE-PWR.
     03  WS-IP-ENTRY          PIC 9(3)  OCCURS 24.
*
 01  WS-INTENSIVE-GASPET.
     03  WS-IG-ENTRY          PIC 9(3)  OCCURS 22.
*
 01  WS-INTENSIVE-PWR-X  REDEFINES WS-INTENSIVE-PWR
                          PIC X(72).
*
*  WORKING ARRAYS FOR THE CARRIER CURRENTLY BEING CALIBRATED -
*  RE-LOADED AT THE START OF EACH OF THE THREE CARRIER PASSES.
*
 01  WS-SECTOR-NATIONAL.
     03  WS-SN-ENTRY          PIC S9(11)V9(3)  OCCURS 34.
*
 01  WS-DISTRICT-REPORTED.
     03  WS-DR-ENTRY          PIC S9(11)V9(3)  OCCURS 401.
*
 01  WS-DISTRICT-INT-REPORTED.
     03  WS-DIR-ENTRY         PIC S9(11)V9(3)  OCCURS 401.
*
 01  WS-DISTRICT-MODELLED.
     03  WS-DM-ENTRY          PIC S9(11)V9(3)  OCCURS 401.
*
 01  WS-DISTRICT-FACTOR.
     03  WS-DF-ENTRY          PIC S9(3)V9(5)  OCCURS 401.
*
 01  WS-SECTOR-MODELLED.
     03  WS-SM-ENTRY          PIC S9(11)V9(3)  OCCURS 34.
*
 01  WS-SECTOR-FACTOR.
     03  WS-SF-ENTRY          PIC S9(3)V9(5)  OCCURS 34.
*
 01  WS-CONTROL-AREA.
     03  WS-CARRIER-IX        PIC 9(1)  COMP.
     03  WS-INTENSIVE-CNT     PIC 9(2)  COMP.
     03  WS-EXPECTED-CNT      PIC 9(3)  COMP.
     03  WS-OUTER-ROUND       PIC 9(2)  COMP.
     03  WS-INNER-ITER        PIC 9(2)  COMP.
     03  WS-SEC-NO            PIC 9(3)  COMP.
     03  WS-IL-IX             PIC 9(2)  COMP.
     03  WS-WOLFSBURG-IX      PIC 9(3)  COMP.
*
*  EMPLOYEE-FILE HOLDS NO YEAR OF ITS OWN - IT IS ALWAYS THE ONE
*  SNAPSHOT SUPPLIED FOR THE RUN - BUT THE BUREAU STILL WANTS THE
*  RUN YEAR CLAMPED AND LOGGED TO THE SAME BOUNDS AS THE SOURCE
*  HISTORY (CR 0467), SO A FAR-PAST OR FAR-FUTURE RUN YEAR IS
*  TRACEABLE IN THE JOB LOG EVEN THOUGH THE FILE CANNOT BE
*  RE-SELECTED BY YEAR.
*
 01  WS-EMP-CLAMP-AREA.
     03  WS-EMP-CLAMP-YEAR    PIC 9(04).
*
 01  WS-TOTALS-AREA.
     03  WS-SUM-REPORTED      PIC S9(11)V9(3).
     03  WS-SUM-MODELLED      PIC S9(11)V9(3).
     03  WS-MEAN-REPORTED     PIC S9(11)V9(3).
     03  WS-RESCALE           PIC S9(3)V9(5).
     03  WS-SUM-FACTOR        PIC S9(5)V9(5).
     03  WS-ERR-NORM          PIC S9(3)V9(5).
     03  WS-SUM-PETROL-NAT    PIC S9(11)V9(3).
     03  WS-SUM-TOTAL-RPT     PIC S9(11)V9(3).
     03  WS-PETROL-FACTOR     PIC S9(3)V9(5).
     03  WS-CAL-TOTAL         PIC S9(11)V9(3).
     03  WS-NAT-TOTAL         PIC S9(11)V9(3).
     03  WS-CONS-DIFF         PIC S9(11)V9(3).
*
 01  WS-EOF-SWITCHES.
     03  WS-EMP-EOF-SW        PIC X(01)  VALUE "N".
         88  EMP-EOF                     VALUE "Y".
     03  WS-INTENSIVE-FOUND-SW PIC X(01)  VALUE "N".
         88  INTENSIVE-SECTOR  VALUE "Y".
*
 01  WS-EOF-SWITCHES-X  REDEFINES WS-EOF-SWITCHES
                         PIC X(02).
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
 COPY "wsegsec.cob".
 COPY "wsegdst.cob".
 COPY "wsegcal.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA
                          WSEG-SEC-TABLE
                          WSEG-DST-TABLE
                          WSEG-CAL-TABLE.
*============================================================
*
 AA000-MAIN.
     MOVE     ZERO TO WSEG-CD-RETURN-CODE CAL-ENTRY-CNT.
     PERFORM  AA005-BUILD-INTENSIVE-LISTS.
     PERFORM  AA010-OPEN-FILES.
     PERFORM  AA011-CLAMP-EMPLOYEE-YEAR.
     PERFORM  AA012-BUILD-EMPLOYEE-MATRIX.
     CLOSE    EMPLOYEE-FILE.
     PERFORM  AA020-SYNTHESISE-PETROL.
     PERFORM  AA100-CALIBRATE-CARRIER
              VARYING WS-CARRIER-IX FROM 1 BY 1
              UNTIL WS-CARRIER-IX > 3.
     PERFORM  AA190-CHECK-CONSERVATION.
     GOBACK.
*
 AA005-BUILD-INTENSIVE-LISTS.
     MOVE      5 TO WS-IP-ENTRY ( 1).  MOVE   6 TO WS-IP-ENTRY ( 2).
     MOVE      7 TO WS-IP-ENTRY ( 3).  MOVE   8 TO WS-IP-ENTRY ( 4).
     MOVE      9 TO WS-IP-ENTRY ( 5).  MOVE  10 TO WS-IP-ENTRY ( 6).
     MOVE     11 TO WS-IP-ENTRY ( 7).  MOVE  12 TO WS-IP-ENTRY ( 8).
     MOVE     13 TO WS-IP-ENTRY ( 9).  MOVE  14 TO WS-IP-ENTRY (10).
     MOVE     15 TO WS-IP-ENTRY (11).  MOVE  16 TO WS-IP-ENTRY (12).
     MOVE     17 TO WS-IP-ENTRY (13).  MOVE  18 TO WS-IP-ENTRY (14).
     MOVE     19 TO WS-IP-ENTRY (15).  MOVE  20 TO WS-IP-ENTRY (16).
     MOVE     22 TO WS-IP-ENTRY (17).  MOVE  23 TO WS-IP-ENTRY (18).
     MOVE     24 TO WS-IP-ENTRY (19).  MOVE  25 TO WS-IP-ENTRY (20).
     MOVE     27 TO WS-IP-ENTRY (21).  MOVE  28 TO WS-IP-ENTRY (22).
     MOVE     29 TO WS-IP-ENTRY (23).  MOVE  33 TO WS-IP-ENTRY (24).
*
     MOVE      5 TO WS-IG-ENTRY ( 1).  MOVE   6 TO WS-IG-ENTRY ( 2).
     MOVE      7 TO WS-IG-ENTRY ( 3).  MOVE   8 TO WS-IG-ENTRY ( 4).
     MOVE      9 TO WS-IG-ENTRY ( 5).  MOVE  10 TO WS-IG-ENTRY ( 6).
     MOVE     11 TO WS-IG-ENTRY ( 7).  MOVE  12 TO WS-IG-ENTRY ( 8).
     MOVE     13 TO WS-IG-ENTRY ( 9).  MOVE  14 TO WS-IG-ENTRY (10).
     MOVE     15 TO WS-IG-ENTRY (11).  MOVE  16 TO WS-IG-ENTRY (12).
     MOVE     17 TO WS-IG-ENTRY (13).  MOVE  18 TO WS-IG-ENTRY (14).
     MOVE     19 TO WS-IG-ENTRY (15).  MOVE  20 TO WS-IG-ENTRY (16).
     MOVE     21 TO WS-IG-ENTRY (17).  MOVE  22 TO WS-IG-ENTRY (18).
     MOVE     23 TO WS-IG-ENTRY (19).  MOVE  24 TO WS-IG-ENTRY (20).
     MOVE     25 TO WS-IG-ENTRY (21).  MOVE  30 TO WS-IG-ENTRY (22).
*
     PERFORM  AA005A-ZERO-NATEMP-ENTRY
              VARYING WS-SEC-NO FROM 1 BY 1 UNTIL WS-SEC-NO > 40.
*
 AA005A-ZERO-NATEMP-ENTRY.
     MOVE     ZERO TO WS-NATEMP-ENTRY (WS-SEC-NO).
*
 AA010-OPEN-FILES.
     OPEN     INPUT EMPLOYEE-FILE.
     IF       WSEG-EMP-STATUS NOT = "00"
              DISPLAY "ED040 - EMPLOYEE-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-EMP-STATUS
              MOVE 1 TO WSEG-CD-RETURN-CODE
              GOBACK.
*
*  REBUILDS THE NATIONAL EMPLOYEE TOTALS AND THE FULL SECTOR X
*  DISTRICT EMPLOYEE MATRIX IN ONE PASS OF THE FILE.
*
 AA011-CLAMP-EMPLOYEE-YEAR.
     MOVE     WSEG-CD-RUN-YEAR TO WS-EMP-CLAMP-YEAR.
     IF       WS-EMP-CLAMP-YEAR < 2008
              DISPLAY "ED040 - EMPLOYEE HISTORY RUN YEAR "
                      WSEG-CD-RUN-YEAR " BEFORE 2008, CLAMPED"
              MOVE 2008 TO WS-EMP-CLAMP-YEAR.
     IF       WS-EMP-CLAMP-YEAR >= 2035
              DISPLAY "ED040 - FUTURE EMPLOYEE RUN YEAR "
                      WSEG-CD-RUN-YEAR " AT OR BEYOND 2035, CLAMPED"
              MOVE 2035 TO WS-EMP-CLAMP-YEAR.
*
 AA012-BUILD-EMPLOYEE-MATRIX.
     PERFORM  AA012A-ZERO-MATRIX-ROW
              VARYING WS-MX-SEC FROM 1 BY 1 UNTIL WS-MX-SEC > 34.
     READ     EMPLOYEE-FILE INTO WSEG-EMP-RECORD
              AT END MOVE "Y" TO WS-EMP-EOF-SW.
     PERFORM  AA012C-PROCESS-ONE-EMPLOYEE UNTIL EMP-EOF.
*
 AA012A-ZERO-MATRIX-ROW.
     PERFORM  AA012B-ZERO-MATRIX-CELL
              VARYING WS-MX-DST FROM 1 BY 1 UNTIL WS-MX-DST > 401.
*
 AA012B-ZERO-MATRIX-CELL.
     MOVE     ZERO TO WS-EMP-CELL (WS-MX-SEC,WS-MX-DST).
*
 AA012C-PROCESS-ONE-EMPLOYEE.
     IF       EMP-SECTOR > 0 AND EMP-SECTOR < 40
              ADD EMP-COUNT
                  TO WS-NATEMP-ENTRY (EMP-SECTOR)
     END-IF.
     PERFORM  AA013-LOCATE-SECTOR-ROW.
     PERFORM  AA014-LOCATE-DISTRICT-COL.
     IF       SEC-IX NOT = ZERO AND DST-IX NOT = ZERO
              SET WS-MX-SEC TO SEC-IX
              SET WS-MX-DST TO DST-IX
              ADD EMP-COUNT
                  TO WS-EMP-CELL (WS-MX-SEC, WS-MX-DST)
     END-IF.
     READ     EMPLOYEE-FILE INTO WSEG-EMP-RECORD
              AT END MOVE "Y" TO WS-EMP-EOF-SW
     END-READ.
*
*  LEAVES SEC-IX AT ZERO WHEN THE SECTOR NUMBER ON THE EMPLOYEE
*  RECORD IS NOT ONE SEEN IN THE NATIONAL SECTOR TABLE.
*
 AA013-LOCATE-SECTOR-ROW.
     SET      SEC-IX TO 1.
*
 AA013-SEARCH.
     IF       SEC-IX > SEC-ENTRY-CNT
              SET SEC-IX TO ZERO
              GO TO AA013-EXIT.
     IF       SEC-SECTOR (SEC-IX) = EMP-SECTOR
              GO TO AA013-EXIT.
     SET      SEC-IX UP BY 1.
     GO       TO AA013-SEARCH.
*
 AA013-EXIT.
     EXIT.
*
*  EXTENDS WSEG-DST-TABLE WITH A ZERO-REPORTED ROW IF THE
*  EMPLOYEE DISTRICT WAS NOT SEEN ON THE JEVI EXTRACT.
*
 AA014-LOCATE-DISTRICT-COL.
     SET      DST-IX TO 1.
*
 AA014-SEARCH.
     IF       DST-IX > DST-ENTRY-CNT
              GO TO AA014-NEW-ENTRY.
     IF       DST-REGION (DST-IX) = EMP-REGION
              GO TO AA014-EXIT.
     SET      DST-IX UP BY 1.
     GO       TO AA014-SEARCH.
*
 AA014-NEW-ENTRY.
     IF       DST-ENTRY-CNT >= 401
              SET DST-IX TO ZERO
              GO TO AA014-EXIT.
     ADD      1 TO DST-ENTRY-CNT.
     SET      DST-IX TO DST-ENTRY-CNT.
     MOVE     EMP-REGION TO DST-REGION (DST-IX).
     MOVE     ZERO TO DST-TOTAL-MWH (DST-IX)
                       DST-POWER-MWH (DST-IX)
                       DST-GAS-MWH (DST-IX)
                       DST-PETROL-MWH (DST-IX).
*
 AA014-EXIT.
     EXIT.
*
*  U6 STEP 4 - THE JEVI RETURN CARRIES NO PETROL COLUMN, SO THE
*  REPORTED DISTRICT TOTAL IS SCALED SO ITS NATIONAL SUM MATCHES
*  THE NATIONAL PETROL TOTAL FROM THE SECTOR TABLE.
*
 AA020-SYNTHESISE-PETROL.
     MOVE     ZERO TO WS-SUM-PETROL-NAT WS-SUM-TOTAL-RPT.
     PERFORM  AA020A-SUM-PETROL-NAT
              VARYING SEC-IX FROM 1 BY 1 UNTIL SEC-IX > SEC-ENTRY-CNT.
     PERFORM  AA020B-SUM-TOTAL-RPT
              VARYING DST-IX FROM 1 BY 1 UNTIL DST-IX > DST-ENTRY-CNT.
     IF       WS-SUM-TOTAL-RPT NOT = ZERO
              COMPUTE WS-PETROL-FACTOR ROUNDED =
                      WS-SUM-PETROL-NAT / WS-SUM-TOTAL-RPT
     ELSE
              MOVE ZERO TO WS-PETROL-FACTOR
     END-IF.
     PERFORM  AA020C-SET-DISTRICT-PETROL
              VARYING DST-IX FROM 1 BY 1 UNTIL DST-IX > DST-ENTRY-CNT.
*
 AA020A-SUM-PETROL-NAT.
     ADD      SEC-PETROL (SEC-IX) TO WS-SUM-PETROL-NAT.
*
 AA020B-SUM-TOTAL-RPT.
     ADD      DST-TOTAL-MWH (DST-IX) TO WS-SUM-TOTAL-RPT.
*
 AA020C-SET-DISTRICT-PETROL.
     COMPUTE  DST-PETROL-MWH (DST-IX) ROUNDED =
              DST-TOTAL-MWH (DST-IX) * WS-PETROL-FACTOR.
*
*================================================================
*  AA100 - ONE CARRIER'S CALIBRATION PASS (POWER, GAS OR PETROL).
*================================================================
*
 AA100-CALIBRATE-CARRIER.
     PERFORM  AA101-SELECT-CARRIER-DATA.
     PERFORM  AA102-INIT-SPECIFIC.
     PERFORM  AA103-SUBTRACT-LIGHT.
     IF       WS-CARRIER-IX = 2
              PERFORM AA104-LOCATE-WOLFSBURG.
     PERFORM  AA100A-ROUND
              VARYING WS-OUTER-ROUND FROM 1 BY 1
              UNTIL WS-OUTER-ROUND > 8.
     IF       WS-CARRIER-IX = 2 AND WS-WOLFSBURG-IX > 0
              PERFORM AA105-RESET-WOLFSBURG-GAS.
     PERFORM  AA150-WRITE-CAL-ENTRIES.
*
 AA100A-ROUND.
     PERFORM  AA110-DISTRICT-LOOP.
     PERFORM  AA130-SECTOR-LOOP.
*
 AA101-SELECT-CARRIER-DATA.
     PERFORM  AA101A-SELECT-ONE-SECTOR
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
     PERFORM  AA101B-SELECT-ONE-DISTRICT
              VARYING DST-IX FROM 1 BY 1
              UNTIL DST-IX > DST-ENTRY-CNT.
     EVALUATE WS-CARRIER-IX
         WHEN 1  MOVE 401 TO WS-EXPECTED-CNT
                 MOVE 24  TO WS-INTENSIVE-CNT
         WHEN 2  MOVE 400 TO WS-EXPECTED-CNT
                 MOVE 22  TO WS-INTENSIVE-CNT
         WHEN 3  MOVE 400 TO WS-EXPECTED-CNT
                 MOVE 22  TO WS-INTENSIVE-CNT
     END-EVALUATE.
*
 AA101A-SELECT-ONE-SECTOR.
     EVALUATE WS-CARRIER-IX
         WHEN 1  MOVE SEC-POWER-INCL-SG (SEC-IX)
                      TO WS-SN-ENTRY (SEC-IX)
         WHEN 2  MOVE SEC-GAS-INCL-SG (SEC-IX)
                      TO WS-SN-ENTRY (SEC-IX)
         WHEN 3  MOVE SEC-PETROL (SEC-IX)
                      TO WS-SN-ENTRY (SEC-IX)
     END-EVALUATE.
*
 AA101B-SELECT-ONE-DISTRICT.
     EVALUATE WS-CARRIER-IX
         WHEN 1  MOVE DST-POWER-MWH (DST-IX)
                      TO WS-DR-ENTRY (DST-IX)
         WHEN 2  MOVE DST-GAS-MWH (DST-IX)
                      TO WS-DR-ENTRY (DST-IX)
         WHEN 3  MOVE DST-PETROL-MWH (DST-IX)
                      TO WS-DR-ENTRY (DST-IX)
     END-EVALUATE.
*
*  STEP 1/2 - SPECIFIC(SECTOR,DISTRICT) = NATIONAL SECTOR TOTAL /
*  NATIONAL SECTOR EMPLOYEES, SPREAD IDENTICALLY OVER EVERY
*  DISTRICT TO START.
*
 AA102-INIT-SPECIFIC.
     PERFORM  AA102A-INIT-SECTOR-ROW
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA102A-INIT-SECTOR-ROW.
     SET      WS-SP-SEC TO SEC-IX.
     PERFORM  AA102B-INIT-ONE-CELL
              VARYING DST-IX FROM 1 BY 1
              UNTIL DST-IX > DST-ENTRY-CNT.
*
 AA102B-INIT-ONE-CELL.
     SET      WS-SP-DST TO DST-IX.
     IF       WS-NATEMP-ENTRY (SEC-SECTOR (SEC-IX))
                  NOT = ZERO
              COMPUTE WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
                      ROUNDED =
                      WS-SN-ENTRY (SEC-IX) /
                      WS-NATEMP-ENTRY
                          (SEC-SECTOR (SEC-IX))
     ELSE
              MOVE ZERO TO
                   WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
     END-IF.
*
*  STEP 3 - REPORTED INTENSIVE VALUE = REPORTED - LIGHT MODEL.
*
 AA103-SUBTRACT-LIGHT.
     PERFORM  AA103A-SUBTRACT-LIGHT-DISTRICT
              VARYING DST-IX FROM 1 BY 1
              UNTIL DST-IX > DST-ENTRY-CNT.
*
 AA103A-SUBTRACT-LIGHT-DISTRICT.
     MOVE     WS-DR-ENTRY (DST-IX) TO WS-DIR-ENTRY (DST-IX).
     PERFORM  AA103B-SUBTRACT-LIGHT-SECTOR
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA103B-SUBTRACT-LIGHT-SECTOR.
     PERFORM  AA900-IS-INTENSIVE.
     IF       NOT INTENSIVE-SECTOR
              SET WS-MX-SEC TO SEC-IX
              SET WS-MX-DST TO DST-IX
              SET WS-SP-SEC TO SEC-IX
              SET WS-SP-DST TO DST-IX
              COMPUTE WS-DIR-ENTRY (DST-IX) ROUNDED =
                      WS-DIR-ENTRY (DST-IX) -
                      (WS-EMP-CELL (WS-MX-SEC,WS-MX-DST)
                      * WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST))
     END-IF.
*
 AA104-LOCATE-WOLFSBURG.
     MOVE     ZERO TO WS-WOLFSBURG-IX.
     PERFORM  AA104A-CHECK-ONE-DISTRICT
              VARYING DST-IX FROM 1 BY 1
              UNTIL DST-IX > DST-ENTRY-CNT.
*
 AA104A-CHECK-ONE-DISTRICT.
     IF       DST-REGION (DST-IX) = 03103
              SET WS-WOLFSBURG-IX TO DST-IX
     END-IF.
*
 AA105-RESET-WOLFSBURG-GAS.
     PERFORM  AA105A-RESET-ONE-SECTOR
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA105A-RESET-ONE-SECTOR.
     SET      WS-SP-SEC TO SEC-IX.
     SET      WS-SP-DST TO WS-WOLFSBURG-IX.
     IF       WS-NATEMP-ENTRY (SEC-SECTOR (SEC-IX)) NOT = ZERO
              COMPUTE WS-SPEC-CELL (WS-SP-SEC, WS-SP-DST)
                      ROUNDED =
                      WS-SN-ENTRY (SEC-IX) /
                      WS-NATEMP-ENTRY (SEC-SECTOR (SEC-IX))
     END-IF.
*
*----------------------------------------------------------------
*  AA110 - DISTRICT LOOP, UP TO 10 ITERATIONS.
*----------------------------------------------------------------
*
 AA110-DISTRICT-LOOP.
     MOVE     1 TO WS-INNER-ITER.
*
 AA111-ITERATE.
     PERFORM  AA112-MODEL-DISTRICTS.
     PERFORM  AA113-COMPUTE-FACTORS.
     IF       WS-SUM-FACTOR = WS-EXPECTED-CNT
              GO TO AA110-EXIT.
     PERFORM  AA114-APPLY-FACTORS.
     PERFORM  AA112-MODEL-DISTRICTS.
     PERFORM  AA115-RESCALE.
     PERFORM  AA112-MODEL-DISTRICTS.
     ADD      1 TO WS-INNER-ITER.
     IF       WS-INNER-ITER > 10
              GO TO AA110-EXIT.
     GO       TO AA111-ITERATE.
*
 AA110-EXIT.
     EXIT.
*
 AA112-MODEL-DISTRICTS.
     PERFORM  AA112A-MODEL-ONE-DISTRICT
              VARYING DST-IX FROM 1 BY 1
              UNTIL DST-IX > DST-ENTRY-CNT.
*
 AA112A-MODEL-ONE-DISTRICT.
     MOVE     ZERO TO WS-DM-ENTRY (DST-IX).
     PERFORM  AA112B-MODEL-ONE-CELL
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA112B-MODEL-ONE-CELL.
     PERFORM  AA900-IS-INTENSIVE.
     IF       INTENSIVE-SECTOR
              SET WS-MX-SEC TO SEC-IX
              SET WS-MX-DST TO DST-IX
              SET WS-SP-SEC TO SEC-IX
              SET WS-SP-DST TO DST-IX
              COMPUTE WS-DM-ENTRY (DST-IX) ROUNDED =
                      WS-DM-ENTRY (DST-IX) +
                      (WS-EMP-CELL (WS-MX-SEC,WS-MX-DST)
                      * WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST))
     END-IF.
*
 AA113-COMPUTE-FACTORS.
     MOVE     ZERO TO WS-SUM-REPORTED WS-SUM-FACTOR.
     PERFORM  AA113A-SUM-REPORTED
              VARYING DST-IX FROM 1 BY 1
              UNTIL DST-IX > DST-ENTRY-CNT.
     IF       DST-ENTRY-CNT NOT = ZERO
              COMPUTE WS-MEAN-REPORTED ROUNDED =
                      WS-SUM-REPORTED / DST-ENTRY-CNT
     ELSE
              MOVE ZERO TO WS-MEAN-REPORTED
     END-IF.
     PERFORM  AA113B-COMPUTE-ONE-FACTOR
              VARYING DST-IX FROM 1 BY 1
              UNTIL DST-IX > DST-ENTRY-CNT.
*
 AA113A-SUM-REPORTED.
     ADD      WS-DIR-ENTRY (DST-IX) TO WS-SUM-REPORTED.
*
 AA113B-COMPUTE-ONE-FACTOR.
     IF       WS-MEAN-REPORTED NOT = ZERO
              COMPUTE WS-ERR-NORM ROUNDED =
                      (WS-DIR-ENTRY (DST-IX) -
                       WS-DM-ENTRY (DST-IX)) / WS-MEAN-REPORTED
     ELSE
              MOVE ZERO TO WS-ERR-NORM
     END-IF.
     IF       WS-ERR-NORM < -0.1 OR WS-ERR-NORM > 0.1
              IF  WS-DM-ENTRY (DST-IX) NOT = ZERO
                  COMPUTE WS-DF-ENTRY (DST-IX) ROUNDED =
                          WS-DIR-ENTRY (DST-IX) /
                          WS-DM-ENTRY (DST-IX)
              ELSE
                  MOVE 1 TO WS-DF-ENTRY (DST-IX)
              END-IF
     ELSE
              MOVE 1 TO WS-DF-ENTRY (DST-IX)
     END-IF.
     ADD      WS-DF-ENTRY (DST-IX) TO WS-SUM-FACTOR.
*
 AA114-APPLY-FACTORS.
     PERFORM  AA114A-APPLY-ONE-DISTRICT
              VARYING DST-IX FROM 1 BY 1
              UNTIL DST-IX > DST-ENTRY-CNT.
*
 AA114A-APPLY-ONE-DISTRICT.
     PERFORM  AA114B-APPLY-ONE-CELL
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA114B-APPLY-ONE-CELL.
     PERFORM  AA900-IS-INTENSIVE.
     IF       INTENSIVE-SECTOR
              SET WS-SP-SEC TO SEC-IX
              SET WS-SP-DST TO DST-IX
              COMPUTE WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
                      ROUNDED =
                      WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
                      * WS-DF-ENTRY (DST-IX)
              IF  WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST) < 10
                  MOVE 10 TO
                       WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
              END-IF
     END-IF.
*
 AA115-RESCALE.
     MOVE     ZERO TO WS-SUM-MODELLED.
     PERFORM  AA115A-SUM-MODELLED
              VARYING DST-IX FROM 1 BY 1
              UNTIL DST-IX > DST-ENTRY-CNT.
     IF       WS-SUM-MODELLED NOT = ZERO
              COMPUTE WS-RESCALE ROUNDED =
                      WS-SUM-REPORTED / WS-SUM-MODELLED
     ELSE
              MOVE 1 TO WS-RESCALE
     END-IF.
     PERFORM  AA115B-RESCALE-ONE-SECTOR
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA115A-SUM-MODELLED.
     ADD      WS-DM-ENTRY (DST-IX) TO WS-SUM-MODELLED.
*
 AA115B-RESCALE-ONE-SECTOR.
     PERFORM  AA900-IS-INTENSIVE.
     IF       INTENSIVE-SECTOR
              PERFORM AA115C-RESCALE-ONE-CELL
                      VARYING DST-IX FROM 1 BY 1
                      UNTIL DST-IX > DST-ENTRY-CNT
     END-IF.
*
 AA115C-RESCALE-ONE-CELL.
     SET      WS-SP-SEC TO SEC-IX.
     SET      WS-SP-DST TO DST-IX.
     COMPUTE  WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
              ROUNDED =
              WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
              * WS-RESCALE.
     IF       WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST) < 10
              MOVE 10 TO
                   WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
     END-IF.
*
*----------------------------------------------------------------
*  AA130 - SECTOR LOOP, UP TO 10 ITERATIONS.
*----------------------------------------------------------------
*
 AA130-SECTOR-LOOP.
     MOVE     1 TO WS-INNER-ITER.
*
 AA131-ITERATE.
     PERFORM  AA132-MODEL-SECTORS.
     PERFORM  AA133-COMPUTE-FACTORS.
     IF       WS-SUM-FACTOR = WS-INTENSIVE-CNT
              GO TO AA130-EXIT.
     PERFORM  AA134-APPLY-FACTORS.
     ADD      1 TO WS-INNER-ITER.
     IF       WS-INNER-ITER > 10
              GO TO AA130-EXIT.
     GO       TO AA131-ITERATE.
*
 AA130-EXIT.
     EXIT.
*
 AA132-MODEL-SECTORS.
     PERFORM  AA132A-MODEL-ONE-SECTOR
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA132A-MODEL-ONE-SECTOR.
     MOVE     ZERO TO WS-SM-ENTRY (SEC-IX).
     PERFORM  AA900-IS-INTENSIVE.
     IF       INTENSIVE-SECTOR
              PERFORM AA132B-MODEL-ONE-CELL
                      VARYING DST-IX FROM 1 BY 1
                      UNTIL DST-IX > DST-ENTRY-CNT
     END-IF.
*
 AA132B-MODEL-ONE-CELL.
     SET      WS-MX-SEC TO SEC-IX.
     SET      WS-MX-DST TO DST-IX.
     SET      WS-SP-SEC TO SEC-IX.
     SET      WS-SP-DST TO DST-IX.
     COMPUTE  WS-SM-ENTRY (SEC-IX) ROUNDED =
              WS-SM-ENTRY (SEC-IX) +
              (WS-EMP-CELL (WS-MX-SEC,WS-MX-DST)
            * WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)).
*
 AA133-COMPUTE-FACTORS.
     MOVE     ZERO TO WS-SUM-FACTOR.
     PERFORM  AA133A-COMPUTE-ONE-FACTOR
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA133A-COMPUTE-ONE-FACTOR.
     PERFORM  AA900-IS-INTENSIVE.
     IF       INTENSIVE-SECTOR
              IF  WS-SN-ENTRY (SEC-IX) NOT = ZERO
                  COMPUTE WS-ERR-NORM ROUNDED =
                          (WS-SN-ENTRY (SEC-IX) -
                           WS-SM-ENTRY (SEC-IX)) /
                           WS-SN-ENTRY (SEC-IX)
              ELSE
                  MOVE ZERO TO WS-ERR-NORM
              END-IF
              IF  WS-ERR-NORM < -0.01 OR WS-ERR-NORM > 0.01
                  IF  WS-SM-ENTRY (SEC-IX) NOT = ZERO
                      COMPUTE WS-SF-ENTRY (SEC-IX) ROUNDED =
                              WS-SN-ENTRY (SEC-IX) /
                              WS-SM-ENTRY (SEC-IX)
                  ELSE
                      MOVE 1 TO WS-SF-ENTRY (SEC-IX)
                  END-IF
              ELSE
                  MOVE 1 TO WS-SF-ENTRY (SEC-IX)
              END-IF
              ADD WS-SF-ENTRY (SEC-IX) TO WS-SUM-FACTOR
     END-IF.
*
 AA134-APPLY-FACTORS.
     PERFORM  AA134A-APPLY-ONE-SECTOR
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA134A-APPLY-ONE-SECTOR.
     PERFORM  AA900-IS-INTENSIVE.
     IF       INTENSIVE-SECTOR
              PERFORM AA134B-APPLY-ONE-CELL
                      VARYING DST-IX FROM 1 BY 1
                      UNTIL DST-IX > DST-ENTRY-CNT
     END-IF.
*
 AA134B-APPLY-ONE-CELL.
     SET      WS-SP-SEC TO SEC-IX.
     SET      WS-SP-DST TO DST-IX.
     COMPUTE  WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
              ROUNDED =
              WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
              * WS-SF-ENTRY (SEC-IX).
     IF       WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST) < 10
              MOVE 10 TO
                   WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
     END-IF.
*
*  INTENSIVE-SECTOR TEST - SHARED BY EVERY PARAGRAPH ABOVE.  SETS
*  WS-INTENSIVE-FOUND-SW FOR THE CALLER TO TEST VIA THE 88-LEVEL
*  INTENSIVE-SECTOR.  USES THE LIST FOR POWER, OR THE COMBINED
*  GAS/PETROL LIST OTHERWISE.
*
 AA900-IS-INTENSIVE.
     MOVE     "N" TO WS-INTENSIVE-FOUND-SW.
     EVALUATE WS-CARRIER-IX
         WHEN 1
              SET WS-IL-IX TO 1
 AA900-SEARCH-PWR.
              IF  WS-IL-IX > 24
                  GO TO AA900-DONE
              END-IF
              IF  WS-IP-ENTRY (WS-IL-IX) = SEC-SECTOR (SEC-IX)
                  MOVE "Y" TO WS-INTENSIVE-FOUND-SW
                  GO TO AA900-DONE
              END-IF
              SET WS-IL-IX UP BY 1
              GO TO AA900-SEARCH-PWR
         WHEN OTHER
              SET WS-IL-IX TO 1
 AA900-SEARCH-GASPET.
              IF  WS-IL-IX > 22
                  GO TO AA900-DONE
              END-IF
              IF  WS-IG-ENTRY (WS-IL-IX) = SEC-SECTOR (SEC-IX)
                  MOVE "Y" TO WS-INTENSIVE-FOUND-SW
                  GO TO AA900-DONE
              END-IF
              SET WS-IL-IX UP BY 1
              GO TO AA900-SEARCH-GASPET
     END-EVALUATE.
 AA900-DONE.
     EXIT.
*
*  STEP 7 - FINAL CONSUMPTION = SPECIFIC X EMPLOYEES, WRITTEN TO
*  THE FLAT CALIBRATION-OUTPUT TABLE (ONE ROW PER SECTOR/DISTRICT,
*  ALL THREE CARRIERS SHARE THE SAME ROW).
*
 AA150-WRITE-CAL-ENTRIES.
     PERFORM  AA150A-WRITE-ONE-SECTOR
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA150A-WRITE-ONE-SECTOR.
     PERFORM  AA150B-WRITE-ONE-CELL
              VARYING DST-IX FROM 1 BY 1
              UNTIL DST-IX > DST-ENTRY-CNT.
*
 AA150B-WRITE-ONE-CELL.
     SET      WS-MX-SEC TO SEC-IX.
     SET      WS-MX-DST TO DST-IX.
     SET      WS-SP-SEC TO SEC-IX.
     SET      WS-SP-DST TO DST-IX.
     PERFORM  AA151-FIND-OR-CREATE-CAL.
     COMPUTE  WS-CAL-TOTAL ROUNDED =
              WS-EMP-CELL (WS-MX-SEC,WS-MX-DST) *
              WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST).
     EVALUATE WS-CARRIER-IX
         WHEN 1  MOVE WS-CAL-TOTAL TO
                      CAL-POWER-MWH (CAL-IX)
         WHEN 2  MOVE WS-CAL-TOTAL TO
                      CAL-GAS-MWH (CAL-IX)
         WHEN 3  MOVE WS-CAL-TOTAL TO
                      CAL-PETROL-MWH (CAL-IX)
     END-EVALUATE.
*
 AA151-FIND-OR-CREATE-CAL.
     SET      CAL-IX TO 1.
*
 AA151-SEARCH.
     IF       CAL-IX > CAL-ENTRY-CNT
              GO TO AA151-NEW-ENTRY.
     IF       CAL-REGION (CAL-IX) = DST-REGION (DST-IX) AND
              CAL-SECTOR (CAL-IX) = SEC-SECTOR (SEC-IX)
              GO TO AA151-EXIT.
     SET      CAL-IX UP BY 1.
     GO       TO AA151-SEARCH.
*
 AA151-NEW-ENTRY.
     ADD      1 TO CAL-ENTRY-CNT.
     SET      CAL-IX TO CAL-ENTRY-CNT.
     MOVE     DST-REGION (DST-IX) TO CAL-REGION (CAL-IX).
     MOVE     SEC-SECTOR (SEC-IX) TO CAL-SECTOR (CAL-IX).
     MOVE     ZERO TO CAL-POWER-MWH (CAL-IX)
                       CAL-GAS-MWH (CAL-IX)
                       CAL-PETROL-MWH (CAL-IX).
*
 AA151-EXIT.
     EXIT.
*
*  STEP 7 ABORT CHECK - EACH CARRIER'S GRAND TOTAL MUST STAY
*  WITHIN 1% OF THE NATIONAL TOTAL IT WAS CALIBRATED AGAINST.
*
 AA190-CHECK-CONSERVATION.
     PERFORM  AA190A-CHECK-ONE-CARRIER
              VARYING WS-CARRIER-IX FROM 1 BY 1
              UNTIL WS-CARRIER-IX > 3.
*
 AA190A-CHECK-ONE-CARRIER.
     MOVE     ZERO TO WS-CAL-TOTAL WS-NAT-TOTAL.
     PERFORM  AA190B-SUM-CAL-TOTAL
              VARYING CAL-IX FROM 1 BY 1
              UNTIL CAL-IX > CAL-ENTRY-CNT.
     PERFORM  AA190C-SUM-NAT-TOTAL
              VARYING SEC-IX FROM 1 BY 1
              UNTIL SEC-IX > SEC-ENTRY-CNT.
     COMPUTE  WS-CONS-DIFF = WS-CAL-TOTAL - WS-NAT-TOTAL.
     IF       WS-CONS-DIFF < ZERO
              MULTIPLY WS-CONS-DIFF BY -1 GIVING WS-CONS-DIFF
     END-IF.
     IF       WS-NAT-TOTAL NOT = ZERO
              AND (WS-CONS-DIFF / WS-NAT-TOTAL) > 0.01
              DISPLAY "ED040 - CARRIER " WS-CARRIER-IX
                      " FAILED FINAL CONSERVATION CHECK"
              MOVE 9 TO WSEG-CD-RETURN-CODE
     END-IF.
*
 AA190B-SUM-CAL-TOTAL.
     EVALUATE WS-CARRIER-IX
         WHEN 1  ADD CAL-POWER-MWH (CAL-IX)
                     TO WS-CAL-TOTAL
         WHEN 2  ADD CAL-GAS-MWH (CAL-IX)
                     TO WS-CAL-TOTAL
         WHEN 3  ADD CAL-PETROL-MWH (CAL-IX)
                     TO WS-CAL-TOTAL
     END-EVALUATE.
*
 AA190C-SUM-NAT-TOTAL.
     EVALUATE WS-CARRIER-IX
         WHEN 1  ADD SEC-POWER-INCL-SG (SEC-IX)
                     TO WS-NAT-TOTAL
         WHEN 2  ADD SEC-GAS-INCL-SG (SEC-IX)
                     TO WS-NAT-TOTAL
         WHEN 3  ADD SEC-PETROL (SEC-IX)
                     TO WS-NAT-TOTAL
     END-EVALUATE.
*
