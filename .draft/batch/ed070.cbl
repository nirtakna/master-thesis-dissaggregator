*****************************************************************
*                                                               *
*         C T S / P O W E R   S T A N D A R D   L O A D        *
*                   P R O F I L E   B U I L D E R               *
*                                                               *
*        BUILDS ONE NORMALISED YEAR-LONG ELECTRIC STANDARD     *
*        LOAD PROFILE (H0, G0-G6, L0-L2) FOR ONE STATE AND     *
*        RUN YEAR FROM THE QUARTER-HOUR DAYTYPE/SEASON TABLE.  *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED070.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      18/07/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         STAGE 7 OF THE ENERGY DISAGGREGATION RUN.
*                   CALLED BY ED050 (FOR H0) AND ED080 (FOR ALL
*                   ELEVEN PROFILES). READS THE 96 QUARTER-HOUR
*                   ROWS FOR THE REQUESTED PROFILE FROM
*                   POWER-SLP-FILE, BUILDS A 366-DAY CALENDAR OF
*                   DAYTYPE/SEASON BUCKETS (AND, FOR H0 ONLY, THE
*                   DYNAMISATION FACTOR Ft(d)), AND RETURNS THE
*                   NORMALISED 9-BUCKET x 96-SLOT TABLE SO THE
*                   CALLER CAN ASSEMBLE THE YEAR SERIES ITSELF -
*                   SERIES VALUE(d,s) = ANNUAL VALUE x
*                   CTS-NORM-SLOT(BUCKET(d),s) x CTS-DAY-FT(d).
*
*  FILES USED.      POWER-SLP-FILE (IN)
*                   HOLIDAYS-FILE (IN)
*
*  CALLED BY.       ED050, ED080.
*
* CHANGES:
* 18/07/88 RDN - CREATED.
* 04/02/93 RDN - TABLE TIME-SHIFT ADDED - THE SLP FILE'S QUARTER
*                -HOUR VALUES DENOTE INTERVAL ENDS, SO THE 00:15
*                ROW NOW SERVES THE 00:00 OUTPUT SLOT AND THE
*                00:00 ROW WRAPS ROUND TO SERVE 23:45. CR 0183.
* 19/08/97 RDN - Y2K - WS-CUR-CCYY CONFIRMED 4-DIGIT THROUGHOUT
*                THE CALENDAR BUILDER, NO CHANGE NEEDED.
* 14/11/06 PMH - CR 0455 - CTS-DAY-FT WIDENED (SEE WSEGCTS.COB)
*                AFTER THE H0 FACTOR WAS SEEN TO EXCEED 1 EARLY
*                IN SOME RUN YEARS.
* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM VARYING/PERFORM
*                UNTIL LOOP IN THIS MODULE BROKEN OUT TO ITS OWN
*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE PERFORM,
*                MATCHING THE HOUSE STYLE USED ELSEWHERE IN THE
*                SUITE - NO CHANGE TO THE NORMALISATION ARITHMETIC.
* 22/05/07 PMH - CR 0467 - POWER-SLP RECORDS CARRY SLP-QH 0 THRU 95,
*                NOT 1 THRU 96 - THE LOAD WAS REJECTING QH 0 AND
*                LEAVING ROW 96 AT ITS SPACES INITIALISER. GATE AND
*                ROW SUBSCRIPT IN AA010A/AA010B CORRECTED TO SLP-QH
*                + 1, ROWS 1-96 UNCHANGED THEREAFTER.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
*
 FILE-CONTROL.
 COPY "selslp.cob".
 COPY "selhol.cob".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 COPY "fdslp.cob".
 COPY "fdhol.cob".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  WS-PROG-NAME             PIC X(17)  VALUE "ED070 (1.09.00)".
*
 01  WS-FILE-STATUS-AREA.
     03  WSEG-SLP-STATUS      PIC X(02).
     03  WSEG-HOL-STATUS      PIC X(02).
*
 COPY "wsegslp.cob".
 COPY "wseghol.cob".
*
*  RAW TABLE FOR THE ONE REQUESTED PROFILE - 96 QUARTER-HOUR
*  ROWS x 9 DAYTYPE/SEASON COLUMNS, LOADED DIRECT-INDEXED BY
*  SLP-QH SO THE FILE NEED NOT ARRIVE IN ANY PARTICULAR ORDER.
*  SLP-QH RUNS 0 THRU 95 ON THE FILE (QH 0 IS 00:00-00:15) SO
*  ROW SUBSCRIPT IS ALWAYS SLP-QH + 1.
*
 01  WS-RAW-TABLE.
     03  WS-RAW-ROW           OCCURS 96.
         05  WS-RAW-COL       OCCURS 9  PIC S9(3)V9(5).
*
 01  WS-RAW-TABLE-X  REDEFINES WS-RAW-TABLE
                      PIC X(6912).
*
 01  WS-BUCKET-AREA.
     03  WS-BUCKET-ROWSUM     PIC S9(5)V9(5)  OCCURS 9.
     03  WS-BUCKET-WEIGHT     PIC S9(5)V9(7)  OCCURS 9.
*
 01  WS-HOL-TABLE.
     03  WS-HOL-CNT           PIC 9(04)  COMP.
     03  WS-HOL-ENTRY         OCCURS 400
                               INDEXED BY WS-HOL-IDX.
         05  WS-HOL-STATE-NO  PIC 9(02).
         05  WS-HOL-DATE      PIC 9(08).
     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
                          OCCURS 400  PIC X(10).
*
 01  WS-DIM-TABLE.
     03  WS-DIM-ENTRY         OCCURS 12  PIC 9(02).
*
 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
                      PIC X(24).
*
 01  WS-CUR-DATE-AREA.
     03  WS-CUR-CCYY          PIC 9(04).
     03  WS-CUR-MM            PIC 9(02).
     03  WS-CUR-DD            PIC 9(02).
*
 01  WS-CUR-DATE-X  REDEFINES WS-CUR-DATE-AREA
                     PIC 9(08).
*
 01  WS-CALENDAR-AREA.
     03  WS-CUR-WEEKDAY       PIC 9(01)  COMP.
     03  WS-DAY-OF-YEAR       PIC 9(03)  COMP.
     03  WS-DAYS-IN-YEAR      PIC 9(03)  COMP.
     03  WS-ELAPSED-DAYS      PIC 9(07)  COMP.
     03  WS-ANCHOR-YEAR       PIC 9(04)  COMP  VALUE 2000.
     03  WS-TEST-YEAR         PIC 9(04)  COMP.
     03  WS-DIVD-WORK         PIC 9(07).
     03  WS-DIVQ-WORK         PIC 9(07).
     03  WS-DIVR-WORK         PIC 9(02).
     03  WS-BUCKET-IX         PIC 9(01)  COMP.
     03  WS-SLOT-IX           PIC 9(02)  COMP.
     03  WS-SHIFT-SLOT        PIC 9(02)  COMP.
     03  WS-DAYTYPE-IX        PIC 9(01)  COMP.
     03  WS-SEASON-IX         PIC 9(01)  COMP.
*
 01  WS-LEAP-SW               PIC X(01)  VALUE "N".
     88  LEAP-YEAR                       VALUE "Y".
*
 01  WS-DIVISOR               PIC S9(9)V9(5).
*
 01  WS-HOL-EOF-SW            PIC X(01)  VALUE "N".
     88  HOL-EOF                         VALUE "Y".
*
 01  WS-SLP-EOF-SW            PIC X(01)  VALUE "N".
     88  SLP-EOF                         VALUE "Y".
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
 COPY "wsegcts.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-CTS-PARM.
*===========================================================
*
 AA000-MAIN.
     MOVE     ZERO TO WSEG-CD-RETURN-CODE CTS-RETURN-CODE.
     PERFORM  AA010-READ-POWER-SLP.
     PERFORM  AA011-LOAD-HOLIDAYS.
     PERFORM  AA012-TEST-LEAP-YEAR.
     PERFORM  AA013-INIT-DAYS-IN-MONTH.
     PERFORM  AA014-INIT-START-DATE.
     PERFORM  AA020-BUILD-CALENDAR.
     PERFORM  AA050-NORMALISE-PROFILE.
     GOBACK.
*
 AA010-READ-POWER-SLP.
     MOVE     SPACES TO WS-RAW-TABLE-X.
     OPEN     INPUT POWER-SLP-FILE.
     IF       WSEG-SLP-STATUS NOT = "00"
              DISPLAY "ED070 - POWER-SLP-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-SLP-STATUS
              MOVE 1 TO WSEG-CD-RETURN-CODE
              GOBACK.
     READ     POWER-SLP-FILE INTO WSEG-SLP-RECORD
              AT END MOVE "Y" TO WS-SLP-EOF-SW.
     PERFORM  AA010A-PROCESS-SLP-RECORD UNTIL SLP-EOF.
     CLOSE    POWER-SLP-FILE.
*
 AA010A-PROCESS-SLP-RECORD.
     IF       SLP-NAME = CTS-PROFILE-NAME AND
              SLP-QH >= 0 AND SLP-QH < 96
              PERFORM AA010B-LOAD-ONE-COLUMN
                      VARYING WS-BUCKET-IX FROM 1 BY 1
                      UNTIL WS-BUCKET-IX > 9.
     READ     POWER-SLP-FILE INTO WSEG-SLP-RECORD
              AT END MOVE "Y" TO WS-SLP-EOF-SW.
*
 AA010B-LOAD-ONE-COLUMN.
     MOVE     SLP-VAL-TAB (WS-BUCKET-IX)
              TO WS-RAW-COL (SLP-QH + 1, WS-BUCKET-IX).
*
 AA011-LOAD-HOLIDAYS.
     MOVE     ZERO TO WS-HOL-CNT.
     OPEN     INPUT HOLIDAYS-FILE.
     IF       WSEG-HOL-STATUS NOT = "00"
              DISPLAY "ED070 - HOLIDAYS-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-HOL-STATUS
              MOVE 2 TO WSEG-CD-RETURN-CODE
              GOBACK.
     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
              AT END MOVE "Y" TO WS-HOL-EOF-SW.
     PERFORM  AA011A-PROCESS-HOL-RECORD UNTIL HOL-EOF.
     CLOSE    HOLIDAYS-FILE.
*
 AA011A-PROCESS-HOL-RECORD.
     IF       HOL-STATE-NO = WSEG-CD-STATE-NO
              ADD 1 TO WS-HOL-CNT
              SET WS-HOL-IDX TO WS-HOL-CNT
              MOVE HOL-STATE-NO TO WS-HOL-STATE-NO (WS-HOL-IDX)
              MOVE HOL-DATE TO WS-HOL-DATE (WS-HOL-IDX).
     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
              AT END MOVE "Y" TO WS-HOL-EOF-SW.
*
 AA012-TEST-LEAP-YEAR.
     MOVE     WSEG-CD-RUN-YEAR TO WS-TEST-YEAR.
     PERFORM  AA011-TEST-YEAR-LEAP.
     IF       LEAP-YEAR
              MOVE 366 TO WS-DAYS-IN-YEAR
     ELSE
              MOVE 365 TO WS-DAYS-IN-YEAR.
*
 AA011-TEST-YEAR-LEAP.
     MOVE     "N" TO WS-LEAP-SW.
     DIVIDE   WS-TEST-YEAR BY 4 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     IF       WS-DIVR-WORK = ZERO
              MOVE "Y" TO WS-LEAP-SW
              DIVIDE WS-TEST-YEAR BY 100 GIVING WS-DIVQ-WORK
                     REMAINDER WS-DIVR-WORK
              IF  WS-DIVR-WORK = ZERO
                  MOVE "N" TO WS-LEAP-SW
                  DIVIDE WS-TEST-YEAR BY 400 GIVING WS-DIVQ-WORK
                         REMAINDER WS-DIVR-WORK
                  IF  WS-DIVR-WORK = ZERO
                      MOVE "Y" TO WS-LEAP-SW
                  END-IF
              END-IF.
*
 AA013-INIT-DAYS-IN-MONTH.
     MOVE     31 TO WS-DIM-ENTRY (1).
     MOVE     28 TO WS-DIM-ENTRY (2).
     MOVE     31 TO WS-DIM-ENTRY (3).
     MOVE     30 TO WS-DIM-ENTRY (4).
     MOVE     31 TO WS-DIM-ENTRY (5).
     MOVE     30 TO WS-DIM-ENTRY (6).
     MOVE     31 TO WS-DIM-ENTRY (7).
     MOVE     31 TO WS-DIM-ENTRY (8).
     MOVE     30 TO WS-DIM-ENTRY (9).
     MOVE     31 TO WS-DIM-ENTRY (10).
     MOVE     30 TO WS-DIM-ENTRY (11).
     MOVE     31 TO WS-DIM-ENTRY (12).
     IF       LEAP-YEAR
              MOVE 29 TO WS-DIM-ENTRY (2).
*
 AA014-INIT-START-DATE.
     MOVE     ZERO TO WS-ELAPSED-DAYS.
     MOVE     WS-ANCHOR-YEAR TO WS-TEST-YEAR.
 AA014-ACCUM.
     IF       WS-TEST-YEAR >= WSEG-CD-RUN-YEAR
              GO TO AA014-DONE.
     PERFORM  AA011-TEST-YEAR-LEAP.
     IF       LEAP-YEAR
              ADD 366 TO WS-ELAPSED-DAYS
     ELSE
              ADD 365 TO WS-ELAPSED-DAYS.
     ADD      1 TO WS-TEST-YEAR.
     GO       TO AA014-ACCUM.
 AA014-DONE.
     ADD      5 TO WS-ELAPSED-DAYS GIVING WS-DIVD-WORK.
     DIVIDE   WS-DIVD-WORK BY 7 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     ADD      1 TO WS-DIVR-WORK GIVING WS-CUR-WEEKDAY.
     MOVE     WSEG-CD-RUN-YEAR TO WS-CUR-CCYY.
     MOVE     1 TO WS-CUR-MM WS-CUR-DD.
     MOVE     1 TO WS-DAY-OF-YEAR.
     MOVE     ZERO TO WS-BUCKET-IX.
     PERFORM  AA014A-ZERO-ONE-BUCKET
              VARYING WS-BUCKET-IX FROM 1 BY 1 UNTIL WS-BUCKET-IX > 9.
*
 AA014A-ZERO-ONE-BUCKET.
     MOVE     ZERO TO WS-BUCKET-ROWSUM (WS-BUCKET-IX)
                       WS-BUCKET-WEIGHT (WS-BUCKET-IX).
*
 AA020-BUILD-CALENDAR.
     PERFORM  AA020-DAY-LOOP UNTIL WS-DAY-OF-YEAR > WS-DAYS-IN-YEAR.
     MOVE     WS-DAYS-IN-YEAR TO CTS-DAY-CNT.
*
 AA020-DAY-LOOP.
     MOVE     WS-CUR-DATE-X TO WSEG-CD-DATE-CCYYMMDD.
     MOVE     WS-CUR-WEEKDAY TO WSEG-CD-WEEKDAY-NO.
     CALL     "ED901" USING WSEG-CALLING-DATA WS-HOL-TABLE.
     PERFORM  AA021-CLASSIFY-SEASON.
     PERFORM  AA022-BUILD-BUCKET.
     PERFORM  AA040-DYNAMISE-H0.
     MOVE     WS-BUCKET-IX TO CTS-DAY-BUCKET (WS-DAY-OF-YEAR).
     PERFORM  AA023-STEP-ONE-DAY.
*
*  WINTER IS BEFORE 21 MAR OR FROM 1 NOV, SUMMER IS 15 MAY
*  THROUGH 14 SEP INCLUSIVE, TRANSITION IS EVERYTHING ELSE.
*
 AA021-CLASSIFY-SEASON.
     EVALUATE TRUE
         WHEN WS-CUR-MM < 3
              MOVE 1 TO WS-SEASON-IX
         WHEN WS-CUR-MM = 3 AND WS-CUR-DD < 21
              MOVE 1 TO WS-SEASON-IX
         WHEN WS-CUR-MM >= 11
              MOVE 1 TO WS-SEASON-IX
         WHEN WS-CUR-MM = 5 AND WS-CUR-DD >= 15
              MOVE 2 TO WS-SEASON-IX
         WHEN WS-CUR-MM = 6 OR WS-CUR-MM = 7 OR WS-CUR-MM = 8
              MOVE 2 TO WS-SEASON-IX
         WHEN WS-CUR-MM = 9 AND WS-CUR-DD < 15
              MOVE 2 TO WS-SEASON-IX
         WHEN OTHER
              MOVE 3 TO WS-SEASON-IX
     END-EVALUATE.
*
 AA022-BUILD-BUCKET.
     EVALUATE WSEG-CD-DAY-FLAG
         WHEN "WT"  MOVE 1 TO WS-DAYTYPE-IX
         WHEN "SA"  MOVE 2 TO WS-DAYTYPE-IX
         WHEN "SU"  MOVE 3 TO WS-DAYTYPE-IX
         WHEN OTHER MOVE 1 TO WS-DAYTYPE-IX
     END-EVALUATE.
     COMPUTE  WS-BUCKET-IX =
              ((WS-DAYTYPE-IX - 1) * 3) + WS-SEASON-IX.
*
*  Ft(d) = -3.92E-10*d**4 + 3.2E-7*d**3 - 7.02E-5*d**2 +
*          2.1E-3*d + 1.24, d = DAY OF YEAR. APPLIES TO H0 ONLY -
*  EVERY OTHER PROFILE CARRIES A FLAT MULTIPLIER OF 1.
*
 AA040-DYNAMISE-H0.
     IF       CTS-PROFILE-NAME = "H0"
              COMPUTE CTS-DAY-FT (WS-DAY-OF-YEAR) ROUNDED =
                      (-0.000000000392 * WS-DAY-OF-YEAR ** 4) +
                      (0.00000032 * WS-DAY-OF-YEAR ** 3) -
                      (0.0000702 * WS-DAY-OF-YEAR ** 2) +
                      (0.0021 * WS-DAY-OF-YEAR) + 1.24
     ELSE
              MOVE 1 TO CTS-DAY-FT (WS-DAY-OF-YEAR).
     ADD      CTS-DAY-FT (WS-DAY-OF-YEAR)
              TO WS-BUCKET-WEIGHT (WS-BUCKET-IX).
*
 AA023-STEP-ONE-DAY.
     ADD      1 TO WS-DAY-OF-YEAR.
     ADD      1 TO WS-CUR-DD.
     IF       WS-CUR-DD > WS-DIM-ENTRY (WS-CUR-MM)
              MOVE 1 TO WS-CUR-DD
              ADD 1 TO WS-CUR-MM.
     ADD      1 TO WS-CUR-WEEKDAY.
     IF       WS-CUR-WEEKDAY > 7
              MOVE 1 TO WS-CUR-WEEKDAY.
*
*  THE SLP FILE'S QUARTER-HOUR ROWS DENOTE INTERVAL ENDS - SHIFT
*  BY ONE SLOT SO OUTPUT SLOT 1 (00:00) TAKES ROW 2 (00:15) AND
*  OUTPUT SLOT 96 (23:45) WRAPS ROUND TO TAKE ROW 1 (00:00).
*
 AA050-NORMALISE-PROFILE.
     PERFORM  AA050A-SUM-ONE-BUCKET
              VARYING WS-BUCKET-IX FROM 1 BY 1 UNTIL WS-BUCKET-IX > 9.
     MOVE     ZERO TO WS-DIVISOR.
     PERFORM  AA050C-ADD-ONE-BUCKET
              VARYING WS-BUCKET-IX FROM 1 BY 1 UNTIL WS-BUCKET-IX > 9.
     IF       WS-DIVISOR = ZERO
              MOVE 3 TO CTS-RETURN-CODE
              GOBACK.
     PERFORM  AA050D-NORMALISE-ONE-BUCKET
              VARYING WS-BUCKET-IX FROM 1 BY 1 UNTIL WS-BUCKET-IX > 9.
*
 AA050A-SUM-ONE-BUCKET.
     MOVE     ZERO TO WS-BUCKET-ROWSUM (WS-BUCKET-IX).
     PERFORM  AA050B-SUM-ONE-SLOT
              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
*
 AA050B-SUM-ONE-SLOT.
     ADD      WS-RAW-COL (WS-SLOT-IX, WS-BUCKET-IX)
              TO WS-BUCKET-ROWSUM (WS-BUCKET-IX).
*
 AA050C-ADD-ONE-BUCKET.
     COMPUTE  WS-DIVISOR = WS-DIVISOR +
              (WS-BUCKET-ROWSUM (WS-BUCKET-IX) *
               WS-BUCKET-WEIGHT (WS-BUCKET-IX)).
*
 AA050D-NORMALISE-ONE-BUCKET.
     PERFORM  AA050E-NORMALISE-ONE-SLOT
              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
*
 AA050E-NORMALISE-ONE-SLOT.
     IF       WS-SLOT-IX = 96
              MOVE 1 TO WS-SHIFT-SLOT
     ELSE
              ADD 1 TO WS-SLOT-IX GIVING WS-SHIFT-SLOT
     END-IF.
     COMPUTE  CTS-NORM-SLOT (WS-BUCKET-IX, WS-SLOT-IX) ROUNDED =
              WS-RAW-COL (WS-SHIFT-SLOT, WS-BUCKET-IX) /
              WS-DIVISOR.
*
