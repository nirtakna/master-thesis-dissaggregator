*****************************************************************
*                                                               *
*          R E G I O N A L   J E V I   P I V O T                *
*                                                               *
*        READS THE REPORTED DISTRICT ENERGY USE EXTRACT AND    *
*        PIVOTS IT BY CARRIER INTO ONE ROW PER DISTRICT.        *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED030.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      11/05/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         STAGE 3 OF THE ENERGY DISAGGREGATION RUN.
*                   CALLED BY ED000.  PIVOTS THE JEVI EXTRACT
*                   (ONE ROW PER DISTRICT/CARRIER) INTO ONE ROW
*                   PER DISTRICT CARRYING TOTAL, POWER AND GAS -
*                   PETROL IS LEFT AT ZERO HERE, ED040 SYNTHESISES
*                   IT LATER FROM THE TOTAL COLUMN.  DISTRICT IDS
*                   ARE NORMALISED TO THE CURRENT 400-DISTRICT
*                   STANDARD BEFORE PIVOTING, TO ABSORB THE
*                   HANDFUL OF BOUNDARY CHANGES OVER THE YEARS.
*
*  FILES USED.      JEVI-FILE (IN)
*
*  CALLED BY.       ED000.
*
* CHANGES:
* 11/05/88 RDN - CREATED.
* 30/03/91 RDN - DISTRICT-MERGE TABLE ADDED AFTER THE 1990
*                BOUNDARY CHANGES LEFT SEVERAL DISTRICTS
*                REPORTING UNDER THEIR OLD NUMBER. CR 0140.
* 19/08/97 RDN - Y2K - RUN-YEAR CLAMP RANGE (2003-2017) NOTED
*                FOR AUDIT, NO CHANGE NEEDED.
* 11/02/99 JBT - CR 0286 - CARRIER CODES 5,6,7,8 NOW COUNTED AS
*                KEPT RATHER THAN DROPPED, THEY CARRY NO PIVOT
*                COLUMN OF THEIR OWN BUT ARE NOT AN ERROR.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
*
 FILE-CONTROL.
 COPY "seljev.cob".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 COPY "fdjev.cob".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  WS-PROG-NAME             PIC X(17)  VALUE "ED030 (1.03.00)".
*
 01  WS-FILE-STATUS-AREA.
     03  WSEG-JEV-STATUS      PIC X(02).
     03  FILLER               PIC X(02).
*
 COPY "wsegjev.cob".
 COPY "wsegdst.cob".
*
*  YEAR-CLAMP AREA - HELD FOR THE AUDIT TRACE AND FOR PICKING
*  THE RIGHT VERSION OF THE DISTRICT-MERGE TABLE, SHOULD IT EVER
*  NEED A SECOND GENERATION.
*
 01  WS-YEAR-CLAMP-AREA.
     03  WS-CLAMP-YEAR        PIC 9(04).
     03  FILLER               PIC X(02).
*
 01  WS-YEAR-CLAMP-X  REDEFINES WS-YEAR-CLAMP-AREA
                       PIC X(06).
*
*  DISTRICT-MERGE TABLE - OLD DISTRICT NUMBER TO CURRENT
*  DISTRICT NUMBER, FOR THE SMALL NUMBER OF BOUNDARY CHANGES
*  THE JEVI EXTRACT STILL REPORTS UNDER THE OLD NUMBERING.
*  UNLISTED DISTRICTS PASS THROUGH UNCHANGED.
*
 01  WS-MERGE-TABLE.
     03  WS-MERGE-ENTRY            OCCURS 20 INDEXED BY WS-MRG-IX.
         05  WS-MERGE-OLD-REGION   PIC 9(5).
         05  WS-MERGE-NEW-REGION   PIC 9(5).
     03  FILLER                    PIC X(02).
*
 01  WS-MERGE-TABLE-X  REDEFINES WS-MERGE-TABLE
                        PIC X(202).
*
 01  WS-MERGE-CNT                  PIC 9(2)  COMP  VALUE 2.
*
 01  WS-NORM-REGION-AREA.
     03  WS-NORM-REGION       PIC 9(05).
*
 01  WS-NORM-REGION-X  REDEFINES WS-NORM-REGION-AREA
                        PIC X(05).
*
 01  WS-WORK-AREA.
     03  WS-JEV-READ-CNT      PIC 9(07)  COMP.
     03  WS-JEV-KEPT-CNT      PIC 9(07)  COMP.
     03  WS-JEV-DROP-CNT      PIC 9(07)  COMP.
     03  FILLER               PIC X(02).
*
 01  WS-JEV-EOF-SW             PIC X(01)  VALUE "N".
     88  JEV-EOF                          VALUE "Y".
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-DST-TABLE.
*============================================================
*
 AA000-MAIN.
     MOVE     ZERO TO WSEG-CD-RETURN-CODE DST-ENTRY-CNT
                       WS-JEV-READ-CNT WS-JEV-KEPT-CNT
                       WS-JEV-DROP-CNT.
     PERFORM  AA005-BUILD-MERGE-TABLE.
     PERFORM  AA010-OPEN-FILES.
     PERFORM  AA015-CLAMP-YEAR.
     PERFORM  AA020-READ-JEVI UNTIL JEV-EOF.
     CLOSE    JEVI-FILE.
     DISPLAY  "ED030 - JEVI READ " WS-JEV-READ-CNT
              " KEPT " WS-JEV-KEPT-CNT
              " DROPPED " WS-JEV-DROP-CNT
              " DISTRICTS " DST-ENTRY-CNT.
     GOBACK.
*
*  THE BUREAU HAS SEEN TWO DISTRICTS REPORT UNDER A RETIRED
*  NUMBER SINCE THE 1990 BOUNDARY CHANGE - THE TABLE IS SIZED
*  FOR 20 SHOULD A FURTHER REORGANISATION ADD MORE.
*
 AA005-BUILD-MERGE-TABLE.
     MOVE     03151 TO WS-MERGE-OLD-REGION (1).
     MOVE     03152 TO WS-MERGE-NEW-REGION (1).
     MOVE     16056 TO WS-MERGE-OLD-REGION (2).
     MOVE     16063 TO WS-MERGE-NEW-REGION (2).
*
 AA010-OPEN-FILES.
     OPEN     INPUT JEVI-FILE.
     IF       WSEG-JEV-STATUS NOT = "00"
              DISPLAY "ED030 - JEVI-FILE WILL NOT OPEN, STATUS "
                      WSEG-JEV-STATUS
              MOVE 1 TO WSEG-CD-RETURN-CODE
              GOBACK.
*
 AA015-CLAMP-YEAR.
     MOVE     WSEG-CD-RUN-YEAR TO WS-CLAMP-YEAR.
     IF       WS-CLAMP-YEAR < 2003
              MOVE 2003 TO WS-CLAMP-YEAR.
     IF       WS-CLAMP-YEAR > 2017
              MOVE 2017 TO WS-CLAMP-YEAR.
*
 AA020-READ-JEVI.
     READ     JEVI-FILE INTO WSEG-JEV-RECORD
              AT END MOVE "Y" TO WS-JEV-EOF-SW
              GO TO AA020-EXIT.
     ADD      1 TO WS-JEV-READ-CNT.
*
     IF       JVR-CARRIER-CODE NOT = 1 AND
              JVR-CARRIER-CODE NOT = 2 AND
              JVR-CARRIER-CODE NOT = 4 AND
              JVR-CARRIER-CODE NOT = 5 AND
              JVR-CARRIER-CODE NOT = 6 AND
              JVR-CARRIER-CODE NOT = 7 AND
              JVR-CARRIER-CODE NOT = 8
              ADD 1 TO WS-JEV-DROP-CNT
              GO TO AA020-EXIT.
     ADD      1 TO WS-JEV-KEPT-CNT.
*
     PERFORM  AA021-NORMALISE-REGION.
     PERFORM  AA022-FIND-OR-CREATE-ENTRY.
     PERFORM  AA023-PIVOT-VALUE.
*
 AA020-EXIT.
     EXIT.
*
 AA021-NORMALISE-REGION.
     MOVE     JVR-REGION TO WS-NORM-REGION.
     SET      WS-MRG-IX TO 1.
*
 AA021-SEARCH.
     IF       WS-MRG-IX > WS-MERGE-CNT
              GO TO AA021-EXIT.
     IF       WS-MERGE-OLD-REGION (WS-MRG-IX) = JVR-REGION
              MOVE WS-MERGE-NEW-REGION (WS-MRG-IX)
                   TO WS-NORM-REGION
              GO TO AA021-EXIT.
     SET      WS-MRG-IX UP BY 1.
     GO       TO AA021-SEARCH.
*
 AA021-EXIT.
     EXIT.
*
 AA022-FIND-OR-CREATE-ENTRY.
     SET      DST-IX TO 1.
*
 AA022-SEARCH.
     IF       DST-IX > DST-ENTRY-CNT
              GO TO AA022-NEW-ENTRY.
     IF       DST-REGION (DST-IX) = WS-NORM-REGION
              GO TO AA022-EXIT.
     SET      DST-IX UP BY 1.
     GO       TO AA022-SEARCH.
*
 AA022-NEW-ENTRY.
     ADD      1 TO DST-ENTRY-CNT.
     SET      DST-IX TO DST-ENTRY-CNT.
     MOVE     WS-NORM-REGION TO DST-REGION (DST-IX).
     MOVE     ZERO TO DST-TOTAL-MWH (DST-IX)
                       DST-POWER-MWH (DST-IX)
                       DST-GAS-MWH (DST-IX)
                       DST-PETROL-MWH (DST-IX).
*
 AA022-EXIT.
     EXIT.
*
 AA023-PIVOT-VALUE.
     EVALUATE JVR-CARRIER-CODE
         WHEN 1  COMPUTE DST-TOTAL-MWH (DST-IX) ROUNDED =
                         DST-TOTAL-MWH (DST-IX) +
                         (JVR-VALUE-GJ / 3.6)
         WHEN 2  COMPUTE DST-POWER-MWH (DST-IX) ROUNDED =
                         DST-POWER-MWH (DST-IX) +
                         (JVR-VALUE-GJ / 3.6)
         WHEN 4  COMPUTE DST-GAS-MWH (DST-IX) ROUNDED =
                         DST-GAS-MWH (DST-IX) +
                         (JVR-VALUE-GJ / 3.6)
         WHEN OTHER
                 CONTINUE
     END-EVALUATE.
*
