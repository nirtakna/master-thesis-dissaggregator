*****************************************************************
*                                                               *
*      H O U S E H O L D   S I Z E   P I V O T   A N D         *
*              T E M P O R A L   D I S A G G R E G A T I O N    *
*                                                               *
*        PIVOTS THE HOUSEHOLD CONSUMPTION EXTRACT TO ONE ROW   *
*        PER DISTRICT AND SPREADS EACH DISTRICT'S ANNUAL        *
*        VALUE OVER THE YEAR USING THE STATE'S H0 PROFILE.     *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED050.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      18/07/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         STAGE 5 OF THE ENERGY DISAGGREGATION RUN.
*                   CALLED BY ED000. READS THE HOUSEHOLD
*                   CONSUMPTION EXTRACT (SCENARIO 2 ONLY, ALL
*                   -SIZES ROW DROPPED), PIVOTS IT TO ONE ANNUAL
*                   VALUE PER DISTRICT, MERGES DISTRICT 16056
*                   INTO 16063, GROUPS THE REMAINING DISTRICTS
*                   BY FEDERAL STATE, AND WRITES THE 15-MINUTE
*                   TIME SERIES FOR EACH DISTRICT USING THE
*                   STATE'S NORMALISED H0 LOAD PROFILE (ED070).
*
*  FILES USED.      HH-SIZES-FILE (IN)
*                   TS-HH-OUT-FILE (OUT)
*
*  CALLED BY.       ED000.
*
* CHANGES:
* 18/07/88 RDN - CREATED.
* 30/03/91 RDN - 16056/16063 MERGE ADDED - SAME BOUNDARY CHANGE
*                ED030 ALREADY ABSORBS ON THE REPORTED SIDE, BUT
*                THE HOUSEHOLD EXTRACT STILL CARRIES BOTH
*                NUMBERS SEPARATELY. CR 0140.
* 19/08/97 RDN - Y2K - HH-REGION AND THE OUTPUT TIMESTAMP
*                CONFIRMED CENTURY-SAFE, NO CHANGE NEEDED.
* 11/02/99 JBT - CR 0286 - CONSERVATION CHECK ADDED PER
*                DISTRICT AFTER A TRANSCRIPTION FAULT IN THE H0
*                TABLE LEFT ONE STATE'S PROFILE SUMMING TO 0.97.
* 07/06/05 PMH - AA040 NOW CALLS ED900 FOR THE DISTRICT'S STATE
*                NUMBER INSTEAD OF DIVIDING BY 1000 INLINE, TO
*                MATCH THE OTHER DISAGGREGATION STAGES. CR 0439.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
*
 FILE-CONTROL.
 COPY "selhh.cob".
 COPY "selhho.cob".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 COPY "fdhh.cob".
 COPY "fdhho.cob".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  WS-PROG-NAME             PIC X(17)  VALUE "ED050 (1.05.00)".
*
 01  WS-FILE-STATUS-AREA.
     03  WSEG-HHS-STATUS      PIC X(02).
     03  WSEG-HHO-STATUS      PIC X(02).
*
 COPY "wseghh.cob".
 COPY "wsegts.cob".
*
*  PER-DISTRICT PIVOT - FOUR KEPT SIZES (CODE 2-5, RENUMBERED
*  1-4) HELD SIDE BY SIDE, PLUS THE SUMMED ANNUAL VALUE USED
*  FROM AA030 ONWARDS. SIZED FOR 401 DISTRICTS, THE SAME
*  CONVENTION AS WSEG-DST-TABLE.
*
 01  WS-HH-PIVOT.
     03  WS-HH-ENTRY-CNT           PIC 9(3)  COMP.
     03  WS-HH-ENTRY               OCCURS 401
                                    INDEXED BY WS-HH-IX.
         05  WS-HH-REGION          PIC 9(5).
         05  WS-HH-SIZE-MWH        PIC S9(11)V9(4)  OCCURS 4.
         05  WS-HH-ANNUAL-MWH      PIC S9(11)V9(4).
         05  WS-HH-MERGED-SW       PIC X(01).
             88  WS-HH-MERGED-OUT            VALUE "Y".
*
 01  WS-HH-PIVOT-X  REDEFINES WS-HH-PIVOT
                     PIC X(12432).
*
*  DAYS-IN-MONTH TABLE - FEBRUARY RE-MOVED TO 29 BY AA012 WHEN
*  THE RUN YEAR IS A LEAP YEAR. USED ONLY TO BUILD THE MM/DD
*  LOOK-UP TABLE BELOW - ED070 ALREADY CLASSIFIES EACH DAY'S
*  BUCKET AND DYNAMISATION FACTOR, SO NO WEEKDAY OR HOLIDAY
*  WORK IS NEEDED HERE.
*
 01  WS-DIM-TABLE.
     03  WS-DIM-ENTRY         OCCURS 12  PIC 9(02).
*
 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
                      PIC X(24).
*
*  ONE MM/DD PAIR PER DAY OF THE RUN YEAR - BUILT ONCE BY
*  AA015-BUILD-DATE-TABLE AND RE-USED FOR EVERY STATE AND
*  DISTRICT, SINCE THE CALENDAR ITSELF DOES NOT DEPEND ON
*  EITHER.
*
 01  WS-DATE-TABLE.
     03  WS-DATE-ENTRY        OCCURS 366
                               INDEXED BY WS-DATE-IX.
         05  WS-DATE-MM       PIC 9(02).
         05  WS-DATE-DD       PIC 9(02).
*
 01  WS-DATE-TABLE-X  REDEFINES WS-DATE-TABLE
                       PIC X(1464).
*
 01  WS-CALENDAR-AREA.
     03  WS-DAYS-IN-YEAR      PIC 9(03)  COMP.
     03  WS-DIVQ-WORK         PIC 9(07).
     03  WS-DIVR-WORK         PIC 9(02).
*
 01  WS-LEAP-SW               PIC X(01)  VALUE "N".
     88  LEAP-YEAR                       VALUE "Y".
*
 01  WS-WORK-AREA.
     03  WS-RENUM-SIZE        PIC 9(1).
     03  WS-VALUE-MWH         PIC S9(11)V9(4).
     03  WS-HH-READ-CNT       PIC 9(07)  COMP.
     03  WS-HH-KEPT-CNT       PIC 9(07)  COMP.
     03  WS-STATE-NO          PIC 9(02)  COMP.
     03  WS-SERIES-TOTAL      PIC S9(11)V9(4).
     03  WS-DIFF              PIC S9(11)V9(4).
     03  WS-TOL               PIC S9(11)V9(4).
     03  WS-OUT-CCYY          PIC 9(04).
*
 01  WS-TIME-AREA.
     03  WS-MINUTES-OF-DAY    PIC 9(04)  COMP.
     03  WS-OUT-HH            PIC 9(02).
     03  WS-OUT-MI            PIC 9(02).
*
 01  WS-TS-LINE.
     03  WS-TS-CCYY           PIC 9(04).
     03  FILLER               PIC X(01)  VALUE "-".
     03  WS-TS-MM             PIC 9(02).
     03  FILLER               PIC X(01)  VALUE "-".
     03  WS-TS-DD             PIC 9(02).
     03  FILLER               PIC X(01)  VALUE " ".
     03  WS-TS-HH             PIC 9(02).
     03  FILLER               PIC X(01)  VALUE ":".
     03  WS-TS-MI             PIC 9(02).
*
 01  WS-HH-EOF-SW             PIC X(01)  VALUE "N".
     88  HH-EOF                          VALUE "Y".
*
 01  WS-DAY-IX                PIC 9(03)  COMP.
 01  WS-SLOT-IX                PIC 9(02)  COMP.
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
 COPY "wsegcts.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA.
*============================================
*
 AA000-MAIN.
     MOVE     ZERO TO WSEG-CD-RETURN-CODE WS-HH-ENTRY-CNT
                       WS-HH-READ-CNT WS-HH-KEPT-CNT.
     MOVE     WSEG-CD-RUN-YEAR TO WS-OUT-CCYY.
     PERFORM  AA012-TEST-LEAP-YEAR.
     PERFORM  AA013-INIT-DAYS-IN-MONTH.
     PERFORM  AA015-BUILD-DATE-TABLE.
     PERFORM  AA010-OPEN-FILES.
     PERFORM  AA011-READ-HH-SIZES UNTIL HH-EOF.
     CLOSE    HH-SIZES-FILE.
     PERFORM  AA050-EISENACH-MERGE.
     PERFORM  AA030-GROUP-BY-STATE
              VARYING WS-STATE-NO FROM 1 BY 1 UNTIL WS-STATE-NO > 16.
     CLOSE    TS-HH-OUT-FILE.
     DISPLAY  "ED050 - HH-SIZES READ " WS-HH-READ-CNT
              " KEPT " WS-HH-KEPT-CNT
              " DISTRICTS " WS-HH-ENTRY-CNT.
     GOBACK.
*
 AA012-TEST-LEAP-YEAR.
     MOVE     "N" TO WS-LEAP-SW.
     DIVIDE   WSEG-CD-RUN-YEAR BY 4 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     IF       WS-DIVR-WORK = ZERO
              MOVE "Y" TO WS-LEAP-SW
              DIVIDE WSEG-CD-RUN-YEAR BY 100 GIVING WS-DIVQ-WORK
                     REMAINDER WS-DIVR-WORK
              IF  WS-DIVR-WORK = ZERO
                  MOVE "N" TO WS-LEAP-SW
                  DIVIDE WSEG-CD-RUN-YEAR BY 400 GIVING WS-DIVQ-WORK
                         REMAINDER WS-DIVR-WORK
                  IF  WS-DIVR-WORK = ZERO
                      MOVE "Y" TO WS-LEAP-SW
                  END-IF
              END-IF.
     IF       LEAP-YEAR
              MOVE 366 TO WS-DAYS-IN-YEAR
     ELSE
              MOVE 365 TO WS-DAYS-IN-YEAR.
*
 AA013-INIT-DAYS-IN-MONTH.
     MOVE     31 TO WS-DIM-ENTRY (1).
     MOVE     28 TO WS-DIM-ENTRY (2).
     MOVE     31 TO WS-DIM-ENTRY (3).
     MOVE     30 TO WS-DIM-ENTRY (4).
     MOVE     31 TO WS-DIM-ENTRY (5).
     MOVE     30 TO WS-DIM-ENTRY (6).
     MOVE     31 TO WS-DIM-ENTRY (7).
     MOVE     31 TO WS-DIM-ENTRY (8).
     MOVE     30 TO WS-DIM-ENTRY (9).
     MOVE     31 TO WS-DIM-ENTRY (10).
     MOVE     30 TO WS-DIM-ENTRY (11).
     MOVE     31 TO WS-DIM-ENTRY (12).
     IF       LEAP-YEAR
              MOVE 29 TO WS-DIM-ENTRY (2).
*
 AA015-BUILD-DATE-TABLE.
     MOVE     1 TO WS-DATE-MM (1) WS-DATE-DD (1).
     SET      WS-DATE-IX TO 1.
 AA015-STEP.
     IF       WS-DATE-IX >= WS-DAYS-IN-YEAR
              GO TO AA015-EXIT.
     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-DATE-MM (WS-DATE-IX + 1).
     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-DATE-DD (WS-DATE-IX + 1).
     ADD      1 TO WS-DATE-DD (WS-DATE-IX + 1).
     IF       WS-DATE-DD (WS-DATE-IX + 1) >
              WS-DIM-ENTRY (WS-DATE-MM (WS-DATE-IX + 1))
              MOVE 1 TO WS-DATE-DD (WS-DATE-IX + 1)
              ADD 1 TO WS-DATE-MM (WS-DATE-IX + 1).
     SET      WS-DATE-IX UP BY 1.
     GO       TO AA015-STEP.
 AA015-EXIT.
     EXIT.
*
 AA010-OPEN-FILES.
     OPEN     INPUT HH-SIZES-FILE.
     IF       WSEG-HHS-STATUS NOT = "00"
              DISPLAY "ED050 - HH-SIZES-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-HHS-STATUS
              MOVE 1 TO WSEG-CD-RETURN-CODE
              GOBACK.
     OPEN     OUTPUT TS-HH-OUT-FILE.
     IF       WSEG-HHO-STATUS NOT = "00"
              DISPLAY "ED050 - TS-HH-OUT-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-HHO-STATUS
              MOVE 2 TO WSEG-CD-RETURN-CODE
              GOBACK.
     READ     HH-SIZES-FILE INTO WSEG-HH-RECORD
              AT END MOVE "Y" TO WS-HH-EOF-SW.
*
*  U7 HH-SIZE-PIVOT - SCENARIO 2 ONLY, CODE 1 (ALL SIZES
*  COMBINED) DROPPED, CODES 2-5 RENUMBERED TO SIZES 1-4.
*
 AA011-READ-HH-SIZES.
     ADD      1 TO WS-HH-READ-CNT.
     IF       HH-SCENARIO NOT = 2 OR HH-SIZE-CODE = 1
              GO TO AA011-EXIT.
     ADD      1 TO WS-HH-KEPT-CNT.
     SUBTRACT 1 FROM HH-SIZE-CODE GIVING WS-RENUM-SIZE.
     COMPUTE  WS-VALUE-MWH ROUNDED = HH-VALUE-KWH / 1000.
     PERFORM  AA012-FIND-OR-CREATE-PIVOT.
     ADD      WS-VALUE-MWH TO WS-HH-SIZE-MWH (WS-HH-IX,
                                               WS-RENUM-SIZE).
     ADD      WS-VALUE-MWH TO WS-HH-ANNUAL-MWH (WS-HH-IX).
 AA011-EXIT.
     EXIT.
     READ     HH-SIZES-FILE INTO WSEG-HH-RECORD
              AT END MOVE "Y" TO WS-HH-EOF-SW.
*
 AA012-FIND-OR-CREATE-PIVOT.
     SET      WS-HH-IX TO 1.
 AA012-SEARCH.
     IF       WS-HH-IX > WS-HH-ENTRY-CNT
              GO TO AA012-NEW-ENTRY.
     IF       WS-HH-REGION (WS-HH-IX) = HH-REGION
              GO TO AA012-EXIT.
     SET      WS-HH-IX UP BY 1.
     GO       TO AA012-SEARCH.
 AA012-NEW-ENTRY.
     ADD      1 TO WS-HH-ENTRY-CNT.
     SET      WS-HH-IX TO WS-HH-ENTRY-CNT.
     MOVE     HH-REGION TO WS-HH-REGION (WS-HH-IX).
     MOVE     ZERO TO WS-HH-SIZE-MWH (WS-HH-IX, 1)
                       WS-HH-SIZE-MWH (WS-HH-IX, 2)
                       WS-HH-SIZE-MWH (WS-HH-IX, 3)
                       WS-HH-SIZE-MWH (WS-HH-IX, 4)
                       WS-HH-ANNUAL-MWH (WS-HH-IX).
     MOVE     "N" TO WS-HH-MERGED-SW (WS-HH-IX).
 AA012-EXIT.
     EXIT.
*
*  THE 1990 BOUNDARY CHANGE LEFT 16056 AND 16063 BOTH IN THE
*  EXTRACT - BOTH ARE STATE 16 (TH) SO THE SAME H0 PROFILE
*  APPLIES TO EITHER, AND THE ANNUAL VALUES CAN SIMPLY BE ADDED
*  TOGETHER BEFORE THE PROFILE IS APPLIED. CR 0140.
*
 AA050-EISENACH-MERGE.
     SET      WS-HH-IX TO 1.
     MOVE     ZERO TO WS-VALUE-MWH.
 AA050-FIND-OLD.
     IF       WS-HH-IX > WS-HH-ENTRY-CNT
              GO TO AA050-EXIT.
     IF       WS-HH-REGION (WS-HH-IX) = 16056
              MOVE WS-HH-ANNUAL-MWH (WS-HH-IX) TO WS-VALUE-MWH
              MOVE "Y" TO WS-HH-MERGED-SW (WS-HH-IX)
              GO TO AA050-FIND-NEW.
     SET      WS-HH-IX UP BY 1.
     GO       TO AA050-FIND-OLD.
 AA050-FIND-NEW.
     IF       WS-VALUE-MWH = ZERO
              GO TO AA050-EXIT.
     SET      WS-HH-IX TO 1.
 AA050-FIND-NEW-SEARCH.
     IF       WS-HH-IX > WS-HH-ENTRY-CNT
              GO TO AA050-EXIT.
     IF       WS-HH-REGION (WS-HH-IX) = 16063
              ADD WS-VALUE-MWH TO WS-HH-ANNUAL-MWH (WS-HH-IX)
              GO TO AA050-EXIT.
     SET      WS-HH-IX UP BY 1.
     GO       TO AA050-FIND-NEW-SEARCH.
 AA050-EXIT.
     EXIT.
*
*  U8 HH-DISAGG - ONE PASS PER STATE 1-16. A STATE WITH NO
*  HOUSEHOLD DISTRICTS SIMPLY COSTS ONE WASTED CALL TO ED070.
*
 AA030-GROUP-BY-STATE.
     MOVE     WS-STATE-NO TO WSEG-CD-STATE-NO.
     MOVE     "H0" TO CTS-PROFILE-NAME.
     CALL     "ED070" USING WSEG-CALLING-DATA WSEG-CTS-PARM.
     IF       CTS-RETURN-CODE NOT = ZERO
              GO TO AA030-EXIT.
     PERFORM  AA040-APPLY-H0-PROFILE
              VARYING WS-HH-IX FROM 1 BY 1
              UNTIL WS-HH-IX > WS-HH-ENTRY-CNT.
 AA030-EXIT.
     EXIT.
*
 AA040-APPLY-H0-PROFILE.
     IF       WS-HH-MERGED-OUT (WS-HH-IX)
              GO TO AA040-EXIT.
     MOVE     WS-HH-REGION (WS-HH-IX) TO WSEG-CD-REGION.
     CALL     "ED900" USING WSEG-CALLING-DATA.
     IF       WSEG-CD-STATE-NO NOT = WS-STATE-NO
              GO TO AA040-EXIT.
     MOVE     ZERO TO WS-SERIES-TOTAL.
     PERFORM  AA041-WRITE-YEAR-SERIES
              VARYING WS-DAY-IX FROM 1 BY 1
              UNTIL WS-DAY-IX > CTS-DAY-CNT.
     PERFORM  AA049-CHECK-CONSERVATION.
 AA040-EXIT.
     EXIT.
*
 AA041-WRITE-YEAR-SERIES.
     SET      WS-DATE-IX TO WS-DAY-IX.
     PERFORM  AA042-WRITE-ONE-INTERVAL
              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
*
 AA042-WRITE-ONE-INTERVAL.
     COMPUTE  TS-VALUE-MWH ROUNDED =
              WS-HH-ANNUAL-MWH (WS-HH-IX) *
              CTS-NORM-SLOT (CTS-DAY-BUCKET (WS-DAY-IX), WS-SLOT-IX) *
              CTS-DAY-FT (WS-DAY-IX).
     ADD      TS-VALUE-MWH TO WS-SERIES-TOTAL.
     MOVE     WS-HH-REGION (WS-HH-IX) TO TS-REGION.
     MOVE     ZERO TO TS-SECTOR.
     PERFORM  AA043-BUILD-TIMESTAMP.
     WRITE    TS-HH-OUT-FILE FROM WSEG-TS-RECORD.
*
 AA043-BUILD-TIMESTAMP.
     COMPUTE  WS-MINUTES-OF-DAY = (WS-SLOT-IX - 1) * 15.
     DIVIDE   WS-MINUTES-OF-DAY BY 60 GIVING WS-OUT-HH
              REMAINDER WS-OUT-MI.
     MOVE     WS-OUT-CCYY TO WS-TS-CCYY.
     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-TS-MM.
     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-TS-DD.
     MOVE     WS-OUT-HH TO WS-TS-HH.
     MOVE     WS-OUT-MI TO WS-TS-MI.
     MOVE     WS-TS-LINE TO TS-TIMESTAMP.
*
 AA049-CHECK-CONSERVATION.
     COMPUTE  WS-DIFF = WS-SERIES-TOTAL -
                         WS-HH-ANNUAL-MWH (WS-HH-IX).
     IF       WS-DIFF < ZERO
              MULTIPLY WS-DIFF BY -1.
     COMPUTE  WS-TOL = WS-HH-ANNUAL-MWH (WS-HH-IX) * 0.01.
     IF       WS-TOL < ZERO
              MULTIPLY WS-TOL BY -1.
     IF       WS-DIFF > WS-TOL
              DISPLAY "ED050 - DISTRICT " WS-HH-REGION (WS-HH-IX)
                      " SERIES/ANNUAL MISMATCH, ANNUAL "
                      WS-HH-ANNUAL-MWH (WS-HH-IX)
                      " SERIES " WS-SERIES-TOTAL.
*
