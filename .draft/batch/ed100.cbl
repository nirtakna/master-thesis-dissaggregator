*****************************************************************
*                                                               *
*        G A S   A N D   P E T R O L - C T S                  *
*        D A I L Y / H O U R L Y   D I S A G G R E G A T I O N *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED100.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      18/07/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         STAGE 9 OF THE ENERGY DISAGGREGATION RUN, CALLED
*                   BY ED000 AFTER ED080.  TAKES THE CALIBRATED GAS
*                   AND PETROL COLUMNS OF
*                   WSEG-CAL-TABLE (U6 OUTPUT) AND SPREADS EACH
*                   (DISTRICT,SECTOR) ANNUAL VALUE OVER THE YEAR'S
*                   DAYS AND HOURS.  SECTOR IS TURNED INTO ONE OF
*                   THE 11 GAS PROFILES BY A CYCLING FORMULA (NO
*                   REAL WZ-TO-PROFILE TABLE WAS EVER SUPPLIED TO
*                   THE BUREAU FOR GAS, SAME SITUATION AS THE
*                   SHIFT/CTS PROFILES IN ED080 - SEE THAT PROGRAM'S
*                   OWN CHANGE LOG).  PETROL IS RUN THROUGH THE SAME
*                   GAS PROFILE AND HOURLY TABLES AS GAS, PER THE
*                   BUREAU'S STANDING INSTRUCTION THAT PETROL-CTS
*                   HAS NO HOURLY SHAPE OF ITS OWN.
*
*                   THERE IS NO GAS OR PETROL TIME-SERIES OUTPUT
*                   FILE IN THE SUITE - THIS STAGE IS A CHECK-ONLY
*                   RUN, PRINTING THE CONTROL TOTALS FOR THE AUDIT
*                   FILE.  IF A GAS TS-OUT FILE IS EVER ADDED THE
*                   WRITE WANTS TO GO IN AA051/AA052 ALONGSIDE THE
*                   HOURLY ACCUMULATION.
*
*  FILES USED.      GAS-HOURLY-FILE (IN, LOADED ONCE)
*                   HOLIDAYS-FILE (IN, RE-READ PER STATE)
*                   TEMPERATURE-FILE (IN, RE-READ PER DISTRICT)
*
*  CALLED BY.       ED000.
*
* CHANGES:
* 18/07/88 RDN - CREATED.
* 19/08/97 RDN - Y2K - NO CHANGE NEEDED, NOTE MADE FOR AUDIT.
* 02/03/99 JBT - CR 0291 - THE 15C FLOOR ON THE HOURLY WATER
*                ALLOCATION TEMPERATURE (PROFILE WA ONLY) ADDED TO
*                AA051 BEFORE THE BAND LOOK-UP - A MILD WINTER HAD
*                BANDED SOME WA DAYS BELOW THE LOWEST HOURLY SHAPE
*                THE GASWORKS COULD SUPPLY.
* 30/10/03 PMH - CR 0412 - GRAND-TOTAL CONSERVATION CHECK ADDED PER
*                CARRIER (GAS, PETROL), SAME 1E-6 TOLERANCE AS THE
*                SPECIFICATION FOR THE HOURLY STEP.
* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM UNTIL LOOP IN THIS
*                MODULE BROKEN OUT TO ITS OWN PARAGRAPH AND
*                RE-ENTERED BY AN OUT-OF-LINE PERFORM, MATCHING THE
*                HOUSE STYLE USED ELSEWHERE IN THE SUITE.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
*
 FILE-CONTROL.
 COPY "selgh.cob".
 COPY "selhol.cob".
 COPY "seltmp.cob".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 COPY "fdgh.cob".
 COPY "fdhol.cob".
 COPY "fdtmp.cob".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  WS-PROG-NAME             PIC X(17)  VALUE "ED100 (1.10.00)".
*
 01  WS-FILE-STATUS-AREA.
     03  WSEG-GH-STATUS       PIC X(02).
     03  WSEG-HOL-STATUS      PIC X(02).
     03  WSEG-TMP-STATUS      PIC X(02).
*
 COPY "wseggh.cob".
 COPY "wseghol.cob".
 COPY "wsegtmp.cob".
*
*  THE 11 GAS PROFILE NAMES, FIXED ORDER, SECTOR 5..33 CYCLES
*  ACROSS THEM 11 AT A TIME (SEE AA010).
*
 01  WS-GP-NAME-TAB.
     03  WS-GP-NAME           PIC X(02)  OCCURS 11.
*
 01  WS-GP-NAME-TAB-X  REDEFINES WS-GP-NAME-TAB
                         PIC X(22).
*
*  GAS-HOURLY FILE LOADED ONCE - 11 PROFILES X 7 DAYTYPES X 10 BANDS
*  X UP TO 24 HOURS.  SIZED GENEROUSLY, NOT EVERY COMBINATION NEED
*  BE PRESENT ON THE FILE.
*
 01  WS-GH-CNT                PIC 9(05)  COMP.
 01  WS-GH-TABLE.
     03  WS-GH-ENTRY          OCCURS 4000
                                INDEXED BY WS-GH-IX.
         05  WS-GH-PROFILE    PIC X(02).
         05  WS-GH-DAYTYPE    PIC X(02).
         05  WS-GH-TEMPBAND   PIC S9(03).
         05  WS-GH-HOUR       PIC 9(02).
         05  WS-GH-PERCENT    PIC S9(3)V9(5).
*
 01  WS-GH-EOF-SW              PIC X(01)  VALUE "N".
     88  GH-EOF                           VALUE "Y".
*
 01  WS-TEMP-EOF-SW             PIC X(01)  VALUE "N".
     88  TEMP-EOF                          VALUE "Y".
*
*  HOLIDAY TABLE, RE-LOADED FOR EACH STATE (SAME SHAPE AS ED080,
*  ED090).
*
 01  WS-HOL-TABLE.
     03  WS-HOL-CNT             PIC 9(04)  COMP.
     03  WS-HOL-ENTRY           OCCURS 400
                                 INDEXED BY WS-HOL-IDX.
         05  WS-HOL-STATE-NO    PIC 9(02).
         05  WS-HOL-DATE        PIC 9(08).
     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
                          OCCURS 400  PIC X(10).
 01  WS-HOL-EOF-SW              PIC X(01)  VALUE "N".
     88  HOL-EOF                           VALUE "Y".
*
*  MM/DD/WEEKDAY-PER-DAY-OF-YEAR CALENDAR, STATE-INDEPENDENT SO
*  BUILT ONCE - SAME TECHNIQUE AS ED060/ED070/ED080/ED090.
*
 01  WS-DIM-TABLE.
     03  WS-DIM-ENTRY           OCCURS 12  PIC 9(02).
*
 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
                      PIC X(24).
*
 01  WS-DATE-TABLE.
     03  WS-DATE-ENTRY          OCCURS 366
                                 INDEXED BY WS-DATE-IX.
         05  WS-DATE-MM         PIC 9(02).
         05  WS-DATE-DD         PIC 9(02).
         05  WS-DATE-WD         PIC 9(01)  COMP.
*
*  ONE STATE'S MO..SO GAS-DAY-FLAG CALENDAR - REBUILT AT THE TOP OF
*  EACH AA030-PROCESS-STATE PASS.
*
 01  WS-DAY-FLAG-CAL.
     03  WS-DAY-FLAG            PIC X(02)  OCCURS 366.
*
*  TEMPERATURE SERIES FOR THE DISTRICT CURRENTLY IN HAND - REBUILT
*  WHENEVER WS-CUR-DISTRICT CHANGES.
*
 01  WS-TEMP-TABLE.
     03  WS-TEMP-ENTRY          PIC S9(3)V9(2)  OCCURS 366.
*
 01  WS-TEMP-TABLE-X  REDEFINES WS-TEMP-TABLE
                       PIC X(1830).
*
*  GPV RESULT CACHE - ONE SLOT PER GAS PROFILE, VALID ONLY FOR THE
*  DISTRICT CURRENTLY IN HAND.  AT MOST 11 CALLS TO ED090 PER
*  DISTRICT NO MATTER HOW MANY SECTORS SHARE A PROFILE.
*
 01  WS-GPV-CACHE.
     03  WS-GPV-SLOT            OCCURS 11
                                 INDEXED BY WS-GPV-IX.
         05  WS-GPV-VALID-SW    PIC X(01).
             88  WS-GPV-VALID               VALUE "Y".
         05  WS-GPV-H-VAL       PIC S9(5)V9(5)  OCCURS 366.
         05  WS-GPV-WD-FAC      PIC S9(1)V9(4)  OCCURS 366.
         05  WS-GPV-SUM         PIC S9(7)V9(5).
*
 01  WS-CALENDAR-AREA.
     03  WS-DAYS-IN-YEAR        PIC 9(03)  COMP.
     03  WS-ELAPSED-DAYS        PIC 9(07)  COMP.
     03  WS-ANCHOR-YEAR         PIC 9(04)  COMP  VALUE 2000.
     03  WS-TEST-YEAR           PIC 9(04)  COMP.
     03  WS-CUR-WEEKDAY         PIC 9(01)  COMP.
     03  WS-DIVD-WORK           PIC 9(07).
     03  WS-DIVQ-WORK           PIC 9(07).
     03  WS-DIVR-WORK           PIC 9(02).
*
 01  WS-LEAP-SW                 PIC X(01)  VALUE "N".
     88  LEAP-YEAR                          VALUE "Y".
*
 01  WS-WORK-AREA.
     03  WS-STATE-IX            PIC 9(02)  COMP.
     03  WS-CUR-DISTRICT        PIC 9(05)  VALUE 99999.
     03  WS-DAY-IX              PIC 9(03)  COMP.
     03  WS-HOUR-IX             PIC 9(02)  COMP.
     03  WS-CARR-IX             PIC 9(01)  COMP.
     03  WS-PROFILE-IX          PIC 9(02)  COMP.
     03  WS-SEC-WORK            PIC 9(03).
     03  WS-DIVQ2-WORK          PIC 9(03).
     03  WS-DIVR2-WORK          PIC 9(03).
     03  WS-SKIP-CNT            PIC 9(05)  COMP  VALUE ZERO.
     03  WS-DAYTYPE-WORK        PIC X(02).
     03  WS-BAND-TEMP           PIC S9(3)V9(2).
     03  WS-ANNUAL-WORK         PIC S9(11)V9(4).
     03  WS-DAILY-VAL           PIC S9(9)V9(6).
     03  WS-HOURLY-VAL          PIC S9(9)V9(6).
     03  WS-GH-FOUND-SW         PIC X(01).
         88  WS-GH-FOUND                    VALUE "Y".
     03  WS-DIFF                PIC S9(13)V9(6).
*
*  CARRIER-INDEXED ACCUMULATORS, CARRIER 1 = GAS, CARRIER 2 = PETROL.
*  WS-ENTRY-ANNUAL IS THE CURRENT CAL-TABLE ENTRY'S VALUE ONLY -
*  WS-CARRIER-ANNUAL/WS-CARRIER-CHECK ARE WHOLE-RUN GRAND TOTALS.
*
 01  WS-CARRIER-AREA.
     03  WS-ENTRY-ANNUAL        PIC S9(11)V9(4)  OCCURS 2.
     03  WS-CARRIER-ANNUAL      PIC S9(13)V9(4)  OCCURS 2.
     03  WS-CARRIER-CHECK       PIC S9(13)V9(6)  OCCURS 2.
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
 COPY "wsegcal.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-CAL-TABLE.
*============================================================
*
 AA000-MAIN.
     PERFORM  AA007-INIT-PROFILE-NAMES.
     PERFORM  AA012-TEST-LEAP-YEAR.
     PERFORM  AA013-INIT-DAYS-IN-MONTH.
     PERFORM  AA014-BUILD-DATE-WEEKDAY-TABLE.
     PERFORM  AA006-LOAD-GAS-HOURLY.
     MOVE     ZERO TO WS-CARRIER-ANNUAL (1) WS-CARRIER-ANNUAL (2)
                       WS-CARRIER-CHECK (1) WS-CARRIER-CHECK (2).
     PERFORM  AA030-PROCESS-STATE
              VARYING WS-STATE-IX FROM 1 BY 1
              UNTIL WS-STATE-IX > 16.
     PERFORM  AA090-CHECK-CONSERVATION.
     DISPLAY  "ED100 - SECTORS SKIPPED (OUT OF RANGE) " WS-SKIP-CNT.
     GOBACK.
*
 AA007-INIT-PROFILE-NAMES.
     MOVE     "BA" TO WS-GP-NAME (1).
     MOVE     "BD" TO WS-GP-NAME (2).
     MOVE     "BH" TO WS-GP-NAME (3).
     MOVE     "GA" TO WS-GP-NAME (4).
     MOVE     "GB" TO WS-GP-NAME (5).
     MOVE     "HA" TO WS-GP-NAME (6).
     MOVE     "KO" TO WS-GP-NAME (7).
     MOVE     "MF" TO WS-GP-NAME (8).
     MOVE     "MK" TO WS-GP-NAME (9).
     MOVE     "PD" TO WS-GP-NAME (10).
     MOVE     "WA" TO WS-GP-NAME (11).
*
 AA006-LOAD-GAS-HOURLY.
     MOVE     ZERO TO WS-GH-CNT.
     OPEN     INPUT GAS-HOURLY-FILE.
     IF       WSEG-GH-STATUS NOT = "00"
              DISPLAY "ED100 - GAS-HOURLY-FILE WILL NOT OPEN, STATUS "
                      WSEG-GH-STATUS
              GO TO AA006-EXIT.
     MOVE     "N" TO WS-GH-EOF-SW.
     READ     GAS-HOURLY-FILE INTO WSEG-GH-RECORD
              AT END MOVE "Y" TO WS-GH-EOF-SW.
     PERFORM  AA006A-PROCESS-GH-RECORD UNTIL GH-EOF.
     CLOSE    GAS-HOURLY-FILE.
 AA006-EXIT.
     EXIT.
*
 AA006A-PROCESS-GH-RECORD.
     ADD      1 TO WS-GH-CNT.
     SET      WS-GH-IX TO WS-GH-CNT.
     MOVE     GH-PROFILE  TO WS-GH-PROFILE (WS-GH-IX).
     MOVE     GH-DAYTYPE  TO WS-GH-DAYTYPE (WS-GH-IX).
     MOVE     GH-TEMPBAND TO WS-GH-TEMPBAND (WS-GH-IX).
     MOVE     GH-HOUR     TO WS-GH-HOUR (WS-GH-IX).
     MOVE     GH-PERCENT  TO WS-GH-PERCENT (WS-GH-IX).
     READ     GAS-HOURLY-FILE INTO WSEG-GH-RECORD
              AT END MOVE "Y" TO WS-GH-EOF-SW.
*
 AA012-TEST-LEAP-YEAR.
     MOVE     "N" TO WS-LEAP-SW.
     DIVIDE   WSEG-CD-RUN-YEAR BY 4 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     IF       WS-DIVR-WORK = ZERO
              MOVE "Y" TO WS-LEAP-SW
              DIVIDE WSEG-CD-RUN-YEAR BY 100 GIVING WS-DIVQ-WORK
                     REMAINDER WS-DIVR-WORK
              IF  WS-DIVR-WORK = ZERO
                  MOVE "N" TO WS-LEAP-SW
                  DIVIDE WSEG-CD-RUN-YEAR BY 400 GIVING WS-DIVQ-WORK
                         REMAINDER WS-DIVR-WORK
                  IF  WS-DIVR-WORK = ZERO
                      MOVE "Y" TO WS-LEAP-SW
                  END-IF
              END-IF.
     IF       LEAP-YEAR
              MOVE 366 TO WS-DAYS-IN-YEAR
     ELSE
              MOVE 365 TO WS-DAYS-IN-YEAR.
*
 AA013-INIT-DAYS-IN-MONTH.
     MOVE     31 TO WS-DIM-ENTRY (1).
     MOVE     28 TO WS-DIM-ENTRY (2).
     MOVE     31 TO WS-DIM-ENTRY (3).
     MOVE     30 TO WS-DIM-ENTRY (4).
     MOVE     31 TO WS-DIM-ENTRY (5).
     MOVE     30 TO WS-DIM-ENTRY (6).
     MOVE     31 TO WS-DIM-ENTRY (7).
     MOVE     31 TO WS-DIM-ENTRY (8).
     MOVE     30 TO WS-DIM-ENTRY (9).
     MOVE     31 TO WS-DIM-ENTRY (10).
     MOVE     30 TO WS-DIM-ENTRY (11).
     MOVE     31 TO WS-DIM-ENTRY (12).
     IF       LEAP-YEAR
              MOVE 29 TO WS-DIM-ENTRY (2).
*
 AA014-BUILD-DATE-WEEKDAY-TABLE.
     MOVE     ZERO TO WS-ELAPSED-DAYS.
     MOVE     WS-ANCHOR-YEAR TO WS-TEST-YEAR.
 AA014-ACCUM.
     IF       WS-TEST-YEAR >= WSEG-CD-RUN-YEAR
              GO TO AA014-DONE.
     DIVIDE   WS-TEST-YEAR BY 4 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     IF       WS-DIVR-WORK = ZERO
              ADD 366 TO WS-ELAPSED-DAYS
     ELSE
              ADD 365 TO WS-ELAPSED-DAYS.
     ADD      1 TO WS-TEST-YEAR.
     GO       TO AA014-ACCUM.
 AA014-DONE.
     ADD      5 TO WS-ELAPSED-DAYS GIVING WS-DIVD-WORK.
     DIVIDE   WS-DIVD-WORK BY 7 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     ADD      1 TO WS-DIVR-WORK GIVING WS-CUR-WEEKDAY.
     MOVE     1 TO WS-DATE-MM (1) WS-DATE-DD (1).
     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (1).
     SET      WS-DATE-IX TO 1.
 AA014-STEP.
     IF       WS-DATE-IX >= WS-DAYS-IN-YEAR
              GO TO AA014-EXIT.
     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-DATE-MM (WS-DATE-IX + 1).
     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-DATE-DD (WS-DATE-IX + 1).
     ADD      1 TO WS-DATE-DD (WS-DATE-IX + 1).
     IF       WS-DATE-DD (WS-DATE-IX + 1) >
              WS-DIM-ENTRY (WS-DATE-MM (WS-DATE-IX + 1))
              MOVE 1 TO WS-DATE-DD (WS-DATE-IX + 1)
              ADD 1 TO WS-DATE-MM (WS-DATE-IX + 1).
     ADD      1 TO WS-CUR-WEEKDAY.
     IF       WS-CUR-WEEKDAY > 7
              MOVE 1 TO WS-CUR-WEEKDAY.
     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (WS-DATE-IX + 1).
     SET      WS-DATE-IX UP BY 1.
     GO       TO AA014-STEP.
 AA014-EXIT.
     EXIT.
*
*  ONE STATE'S HOLIDAYS, GAS-DAY-FLAG CALENDAR, AND THE MATCHING
*  SLICE OF WSEG-CAL-TABLE - SAME SHAPE AS ED080'S AA030.
*
 AA030-PROCESS-STATE.
     MOVE     WS-STATE-IX TO WSEG-CD-STATE-NO.
     PERFORM  AA031-LOAD-HOLIDAYS.
     PERFORM  AA032-CLASSIFY-ONE-DAY
              VARYING WS-DAY-IX FROM 1 BY 1
              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
     MOVE     99999 TO WS-CUR-DISTRICT.
     PERFORM  AA011-PROCESS-ONE-ENTRY
              VARYING CAL-IX FROM 1 BY 1
              UNTIL CAL-IX > CAL-ENTRY-CNT.
*
 AA031-LOAD-HOLIDAYS.
     MOVE     ZERO TO WS-HOL-CNT.
     OPEN     INPUT HOLIDAYS-FILE.
     IF       WSEG-HOL-STATUS NOT = "00"
              DISPLAY "ED100 - HOLIDAYS-FILE WILL NOT OPEN, STATUS "
                      WSEG-HOL-STATUS
              GO TO AA031-EXIT.
     MOVE     "N" TO WS-HOL-EOF-SW.
     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
              AT END MOVE "Y" TO WS-HOL-EOF-SW.
     PERFORM  AA031A-PROCESS-HOL-RECORD UNTIL HOL-EOF.
     CLOSE    HOLIDAYS-FILE.
 AA031-EXIT.
     EXIT.
*
 AA031A-PROCESS-HOL-RECORD.
     IF       HOL-STATE-NO = WSEG-CD-STATE-NO
              ADD 1 TO WS-HOL-CNT
              SET WS-HOL-IDX TO WS-HOL-CNT
              MOVE HOL-STATE-NO TO WS-HOL-STATE-NO (WS-HOL-IDX)
              MOVE HOL-DATE TO WS-HOL-DATE (WS-HOL-IDX).
     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
              AT END MOVE "Y" TO WS-HOL-EOF-SW.
*
 AA032-CLASSIFY-ONE-DAY.
     SET      WS-DATE-IX TO WS-DAY-IX.
     COMPUTE  WSEG-CD-DATE-CCYYMMDD =
              (WSEG-CD-RUN-YEAR * 10000) +
              (WS-DATE-MM (WS-DATE-IX) * 100) +
              WS-DATE-DD (WS-DATE-IX).
     MOVE     WS-DATE-WD (WS-DATE-IX) TO WSEG-CD-WEEKDAY-NO.
     CALL     "ED901" USING WSEG-CALLING-DATA WS-HOL-TABLE.
     MOVE     WSEG-CD-GAS-DAY-FLAG TO WS-DAY-FLAG (WS-DAY-IX).
*
*  ONE CAL-TABLE ENTRY - SKIPS SECTORS OUTSIDE THE GAS/PETROL-CTS
*  RANGE AND DISTRICTS NOT IN THE STATE CURRENTLY BEING PROCESSED.
*
 AA011-PROCESS-ONE-ENTRY.
     MOVE     CAL-REGION (CAL-IX) TO WSEG-CD-REGION.
     CALL     "ED900" USING WSEG-CALLING-DATA.
     IF       WSEG-CD-STATE-NO NOT = WS-STATE-IX
              GO TO AA011-EXIT.
     PERFORM  AA010-CLASSIFY-SECTOR.
     IF       WS-PROFILE-IX = ZERO
              ADD 1 TO WS-SKIP-CNT
              GO TO AA011-EXIT.
     IF       CAL-REGION (CAL-IX) NOT = WS-CUR-DISTRICT
              PERFORM AA020-NEW-DISTRICT.
     PERFORM  AA040-GET-GPV-CACHE.
     MOVE     CAL-GAS-MWH (CAL-IX) TO WS-ENTRY-ANNUAL (1).
     MOVE     CAL-PETROL-MWH (CAL-IX) TO WS-ENTRY-ANNUAL (2).
     ADD      CAL-GAS-MWH (CAL-IX) TO WS-CARRIER-ANNUAL (1).
     ADD      CAL-PETROL-MWH (CAL-IX) TO WS-CARRIER-ANNUAL (2).
     PERFORM  AA050-DISAGG-CARRIER
              VARYING WS-CARR-IX FROM 1 BY 1 UNTIL WS-CARR-IX > 2.
 AA011-EXIT.
     EXIT.
*
*  SECTOR TO GAS PROFILE - NO REAL WZ MAPPING WAS EVER SUPPLIED, SO
*  SECTORS 5..33 (29 OF THEM) CYCLE ACROSS THE 11 PROFILE NAMES IN
*  TABLE ORDER.  OUT-OF-RANGE SECTORS SET WS-PROFILE-IX TO ZERO.
*
 AA010-CLASSIFY-SECTOR.
     MOVE     ZERO TO WS-PROFILE-IX.
     MOVE     CAL-SECTOR (CAL-IX) TO WS-SEC-WORK.
     IF       WS-SEC-WORK < 5 OR WS-SEC-WORK > 33
              GO TO AA010-EXIT.
     SUBTRACT 5 FROM WS-SEC-WORK.
     DIVIDE   WS-SEC-WORK BY 11 GIVING WS-DIVQ2-WORK
              REMAINDER WS-DIVR2-WORK.
     ADD      1 TO WS-DIVR2-WORK GIVING WS-PROFILE-IX.
 AA010-EXIT.
     EXIT.
*
*  THE DISTRICT HAS CHANGED - REBUILD ITS TEMPERATURE SERIES AND
*  THROW AWAY ALL 11 GPV CACHE SLOTS (THEY ARE KEYED BY PROFILE
*  ONLY AND VALID FOR ONE DISTRICT AT A TIME).
*
 AA020-NEW-DISTRICT.
     MOVE     CAL-REGION (CAL-IX) TO WS-CUR-DISTRICT.
     PERFORM  AA021-READ-TEMPERATURE.
     PERFORM  AA022-CLEAR-GPV-CACHE
              VARYING WS-GPV-IX FROM 1 BY 1 UNTIL WS-GPV-IX > 11.
*
 AA021-READ-TEMPERATURE.
     MOVE     SPACES TO WS-TEMP-TABLE-X.
     OPEN     INPUT TEMPERATURE-FILE.
     IF       WSEG-TMP-STATUS NOT = "00"
              DISPLAY "ED100 - TEMPERATURE-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-TMP-STATUS
              GO TO AA021-EXIT.
     MOVE     "N" TO WS-TEMP-EOF-SW.
     READ     TEMPERATURE-FILE INTO WSEG-TMP-RECORD
              AT END MOVE "Y" TO WS-TEMP-EOF-SW.
     PERFORM  AA021A-PROCESS-TMP-RECORD UNTIL TEMP-EOF.
     CLOSE    TEMPERATURE-FILE.
 AA021-EXIT.
     EXIT.
*
 AA021A-PROCESS-TMP-RECORD.
     IF       TMP-REGION = WS-CUR-DISTRICT AND
              TMP-DAY > 0 AND TMP-DAY < 367
              MOVE TMP-ALLOC TO WS-TEMP-ENTRY (TMP-DAY).
     READ     TEMPERATURE-FILE INTO WSEG-TMP-RECORD
              AT END MOVE "Y" TO WS-TEMP-EOF-SW.
*
 AA022-CLEAR-GPV-CACHE.
     MOVE     "N" TO WS-GPV-VALID-SW (WS-GPV-IX).
*
*  FILL THE CACHE SLOT FOR THE ENTRY'S PROFILE IF IT IS NOT ALREADY
*  VALID FOR THIS DISTRICT.
*
 AA040-GET-GPV-CACHE.
     SET      WS-GPV-IX TO WS-PROFILE-IX.
     IF       WS-GPV-VALID (WS-GPV-IX)
              GO TO AA040-EXIT.
     MOVE     WS-GP-NAME (WS-PROFILE-IX) TO GPV-PROFILE-NAME.
     MOVE     WS-CUR-DISTRICT TO GPV-REGION.
     MOVE     ZERO TO GPV-RETURN-CODE.
     CALL     "ED090" USING WSEG-CALLING-DATA WSEG-GPV-PARM.
     MOVE     ZERO TO WS-GPV-SUM (WS-GPV-IX).
     PERFORM  AA041-COPY-ONE-GPV-DAY
              VARYING WS-DAY-IX FROM 1 BY 1
              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
     MOVE     "Y" TO WS-GPV-VALID-SW (WS-GPV-IX).
 AA040-EXIT.
     EXIT.
*
 AA041-COPY-ONE-GPV-DAY.
     MOVE     GPV-H-VALUE (WS-DAY-IX)
                        TO WS-GPV-H-VAL (WS-GPV-IX, WS-DAY-IX).
     MOVE     GPV-WD-FACTOR (WS-DAY-IX)
                        TO WS-GPV-WD-FAC (WS-GPV-IX, WS-DAY-IX).
     COMPUTE  WS-GPV-SUM (WS-GPV-IX) ROUNDED =
              WS-GPV-SUM (WS-GPV-IX) +
              (GPV-H-VALUE (WS-DAY-IX) * GPV-WD-FACTOR (WS-DAY-IX)).
*
*  DAILY WEIGHT = H-VALUE X WEEKDAY FACTOR, NORMALISED OVER THE
*  YEAR; DAILY VALUE = ANNUAL X NORMALISED WEIGHT; HOURLY VALUE =
*  DAILY VALUE X GAS-HOURLY PERCENT / 100.
*
 AA050-DISAGG-CARRIER.
     MOVE     WS-ENTRY-ANNUAL (WS-CARR-IX) TO WS-ANNUAL-WORK.
     PERFORM  AA051-DISAGG-ONE-DAY
              VARYING WS-DAY-IX FROM 1 BY 1
              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
*
 AA051-DISAGG-ONE-DAY.
     IF       WS-GPV-SUM (WS-GPV-IX) = ZERO
              GO TO AA051-EXIT.
     COMPUTE  WS-DAILY-VAL ROUNDED =
              WS-ANNUAL-WORK *
              (WS-GPV-H-VAL (WS-GPV-IX, WS-DAY-IX) *
               WS-GPV-WD-FAC (WS-GPV-IX, WS-DAY-IX)) /
              WS-GPV-SUM (WS-GPV-IX).
     MOVE     WS-TEMP-ENTRY (WS-DAY-IX) TO WS-BAND-TEMP.
     IF       WS-PROFILE-IX = 11 AND WS-BAND-TEMP < 15
              MOVE 15 TO WS-BAND-TEMP.
     MOVE     WS-BAND-TEMP TO WSEG-CD-ALLOC-TEMP.
     CALL     "ED902" USING WSEG-CALLING-DATA.
     MOVE     WS-DAY-FLAG (WS-DAY-IX) TO WS-DAYTYPE-WORK.
     PERFORM  AA052-DISAGG-ONE-HOUR
              VARYING WS-HOUR-IX FROM 0 BY 1 UNTIL WS-HOUR-IX > 23.
 AA051-EXIT.
     EXIT.
*
 AA052-DISAGG-ONE-HOUR.
     PERFORM  AA060-FIND-PERCENT.
     IF       NOT WS-GH-FOUND
              GO TO AA052-EXIT.
     COMPUTE  WS-HOURLY-VAL ROUNDED =
              WS-DAILY-VAL * WS-GH-PERCENT (WS-GH-IX) / 100.
     ADD      WS-HOURLY-VAL TO WS-CARRIER-CHECK (WS-CARR-IX).
 AA052-EXIT.
     EXIT.
*
*  LINEAR SCAN OF THE LOADED GAS-HOURLY TABLE - SMALL ENOUGH THAT A
*  DIRECT-INDEXED TABLE WAS NEVER WORTH BUILDING (SEE ED070'S POWER-
*  SLP TABLE FOR WHERE ONE WAS).
*
 AA060-FIND-PERCENT.
     MOVE     "N" TO WS-GH-FOUND-SW.
     SET      WS-GH-IX TO 1.
 AA060-SCAN.
     IF       WS-GH-IX > WS-GH-CNT
              GO TO AA060-EXIT.
     IF       WS-GH-PROFILE (WS-GH-IX) = WS-GP-NAME (WS-PROFILE-IX)
              AND WS-GH-DAYTYPE (WS-GH-IX) = WS-DAYTYPE-WORK
              AND WS-GH-TEMPBAND (WS-GH-IX) = WSEG-CD-TEMP-BAND
              AND WS-GH-HOUR (WS-GH-IX) = WS-HOUR-IX
              MOVE "Y" TO WS-GH-FOUND-SW
              GO TO AA060-EXIT.
     SET      WS-GH-IX UP BY 1.
     GO       TO AA060-SCAN.
 AA060-EXIT.
     EXIT.
*
*  GRAND-TOTAL CHECK, GAS THEN PETROL - 1E-6 ABSOLUTE TOLERANCE AS
*  SPECIFIED FOR THE HOURLY STEP.  NO ABORT - ED000 DECIDES WHAT TO
*  DO WITH A FAILED STAGE, SAME AS ED080'S AA090.
*
 AA090-CHECK-CONSERVATION.
     PERFORM  AA091-CHECK-ONE-CARRIER
              VARYING WS-CARR-IX FROM 1 BY 1 UNTIL WS-CARR-IX > 2.
*
 AA091-CHECK-ONE-CARRIER.
     COMPUTE  WS-DIFF =
              WS-CARRIER-CHECK (WS-CARR-IX) -
              WS-CARRIER-ANNUAL (WS-CARR-IX).
     IF       WS-DIFF < ZERO
              MULTIPLY WS-DIFF BY -1.
     IF       WS-DIFF > 0.000001
              DISPLAY "ED100 - U16 CONSERVATION FAILED, CARRIER "
                      WS-CARR-IX " ANNUAL " WS-CARRIER-ANNUAL (WS-CARR-IX)
                      " HOURLY " WS-CARRIER-CHECK (WS-CARR-IX).
*
