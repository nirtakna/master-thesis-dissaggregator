*****************************************************************
*                                                               *
*           S H I F T   L O A D   P R O F I L E                *
*                                                               *
*        BUILDS THE TWO NORMALISED LEVEL CONSTANTS FOR ONE     *
*        INDUSTRIAL SHIFT-PROFILE WINDOW/VARIANT COMBINATION,  *
*        FOR ONE STATE AND RUN YEAR.                            *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED060.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      18/07/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         STAGE 6 OF THE ENERGY DISAGGREGATION RUN.
*                   CALLED BY ED080 ONCE PER (STATE, WINDOW,
*                   VARIANT) COMBINATION IT NEEDS. COUNTS THE
*                   ELIGIBLE DAYS IN THE YEAR FOR THE REQUESTED
*                   VARIANT (WT/WT_SA/WT_SA_SO), MULTIPLIES BY THE
*                   WINDOW'S FIXED SLOT COUNT (S1=34, S2=68,
*                   S3=96 OF THE DAY'S 96 QUARTER-HOUR SLOTS) TO
*                   GET THE YEAR'S WORKING-INTERVAL COUNT, AND
*                   RETURNS THE ANTEIL-HIGH/ANTEIL-LOW CONSTANTS
*                   SO THAT EVERY PROFILE COLUMN SUMS TO 1 OVER
*                   THE YEAR. THE CALLER APPLIES THE TWO LEVELS
*                   SLOT BY SLOT ITSELF.
*
*  FILES USED.      HOLIDAYS-FILE (IN)
*
*  CALLED BY.       ED080.
*
* CHANGES:
* 18/07/88 RDN - CREATED.
* 04/02/93 RDN - WINDOW SLOT COUNTS TAKEN AS FIXED CONSTANTS
*                (34/68/96) RATHER THAN COUNTED INTERVAL BY
*                INTERVAL, AFTER CONFIRMING THE WINDOW BOUNDARIES
*                NEVER MOVE WITHIN A DAY. CR 0183.
* 19/08/97 RDN - Y2K - WS-CUR-CCYY CONFIRMED 4-DIGIT THROUGHOUT
*                THE CALENDAR BUILDER, NO CHANGE NEEDED.
* 11/02/99 JBT - CR 0286 - SHF-LOW-FACTOR NOW TAKEN FROM THE
*                CALLER RATHER THAN HARD-CODED AT .5, SOME
*                RE-RUNS FOR THE MINISTRY WANTED A DIFFERENT
*                LEVEL FOR SENSITIVITY TESTING.
* 14/05/07 PMH - CR 0461 - THE IN-LINE PERFORM UNTIL LOOP AT
*                AA010 BROKEN OUT TO ITS OWN AA010A-PROCESS
*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE
*                PERFORM, MATCHING THE HOUSE STYLE USED ELSEWHERE
*                IN THE SUITE.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
*
 FILE-CONTROL.
 COPY "selhol.cob".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 COPY "fdhol.cob".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  WS-PROG-NAME             PIC X(17)  VALUE "ED060 (1.07.00)".
*
 01  WS-FILE-STATUS-AREA.
     03  WSEG-HOL-STATUS      PIC X(02).
     03  FILLER               PIC X(02).
*
 COPY "wseghol.cob".
*
*  LOCAL HOLIDAY TABLE - BUILT FROM HOLIDAYS-FILE, FILTERED TO
*  THE STATE PASSED IN ON WSEG-CALLING-DATA, PASSED DOWN TO
*  ED901 ON EVERY CALL OF AA030-CLASSIFY-DAY.
*
 01  WS-HOL-TABLE.
     03  WS-HOL-CNT           PIC 9(04)  COMP.
     03  WS-HOL-ENTRY         OCCURS 400
                               INDEXED BY WS-HOL-IDX.
         05  WS-HOL-STATE-NO  PIC 9(02).
         05  WS-HOL-DATE      PIC 9(08).
     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
                          OCCURS 400  PIC X(10).
*
*  DAYS-IN-MONTH TABLE - FEBRUARY RE-MOVED TO 29 BY AA012 WHEN
*  THE RUN YEAR IS A LEAP YEAR.
*
 01  WS-DIM-TABLE.
     03  WS-DIM-ENTRY         OCCURS 12  PIC 9(02).
*
 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
                      PIC X(24).
*
*  RUNNING-DATE AREA - STEPPED ONE DAY AT A TIME THROUGH THE
*  YEAR BY AA020-BUILD-CALENDAR.
*
 01  WS-CUR-DATE-AREA.
     03  WS-CUR-CCYY          PIC 9(04).
     03  WS-CUR-MM            PIC 9(02).
     03  WS-CUR-DD            PIC 9(02).
*
 01  WS-CUR-DATE-X  REDEFINES WS-CUR-DATE-AREA
                     PIC 9(08).
*
 01  WS-CALENDAR-AREA.
     03  WS-CUR-WEEKDAY       PIC 9(01)  COMP.
     03  WS-DAY-OF-YEAR       PIC 9(03)  COMP.
     03  WS-DAYS-IN-YEAR      PIC 9(03)  COMP.
     03  WS-ELAPSED-DAYS      PIC 9(07)  COMP.
     03  WS-ANCHOR-YEAR       PIC 9(04)  COMP  VALUE 2000.
     03  WS-TEST-YEAR         PIC 9(04)  COMP.
     03  WS-DIVD-WORK         PIC 9(07).
     03  WS-DIVQ-WORK         PIC 9(07).
     03  WS-DIVR-WORK         PIC 9(02).
*
 01  WS-LEAP-SW               PIC X(01)  VALUE "N".
     88  LEAP-YEAR                       VALUE "Y".
*
 01  WS-COUNT-AREA.
     03  WS-SLOTS-IN-WINDOW   PIC 9(02)  COMP.
     03  WS-ELIGIBLE-DAYS     PIC 9(03)  COMP.
     03  WS-WORKING-INTVLS    PIC 9(05)  COMP.
     03  WS-NONWORKING-INTVLS PIC 9(05)  COMP.
     03  WS-TOTAL-INTVLS      PIC 9(05)  COMP.
*
 01  WS-HOL-EOF-SW            PIC X(01)  VALUE "N".
     88  HOL-EOF                         VALUE "Y".
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
 COPY "wsegshf.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-SHF-PARM.
*===========================================================
*
 AA000-MAIN.
     MOVE     ZERO TO WSEG-CD-RETURN-CODE.
     PERFORM  AA010-OPEN-AND-LOAD-HOLIDAYS.
     PERFORM  AA012-TEST-LEAP-YEAR.
     PERFORM  AA013-INIT-DAYS-IN-MONTH.
     PERFORM  AA014-INIT-START-DATE.
     PERFORM  AA020-BUILD-CALENDAR.
     PERFORM  AA030-SET-WINDOW-SLOTS.
     PERFORM  AA040-NORMALISE-PROFILE.
     GOBACK.
*
 AA010-OPEN-AND-LOAD-HOLIDAYS.
     MOVE     ZERO TO WS-HOL-CNT.
     OPEN     INPUT HOLIDAYS-FILE.
     IF       WSEG-HOL-STATUS NOT = "00"
              DISPLAY "ED060 - HOLIDAYS-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-HOL-STATUS
              MOVE 1 TO WSEG-CD-RETURN-CODE
              GOBACK.
     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
              AT END MOVE "Y" TO WS-HOL-EOF-SW.
     PERFORM  AA010A-PROCESS-HOL-RECORD UNTIL HOL-EOF.
     CLOSE    HOLIDAYS-FILE.
*
 AA010A-PROCESS-HOL-RECORD.
     IF       HOL-STATE-NO = WSEG-CD-STATE-NO
              ADD 1 TO WS-HOL-CNT
              SET WS-HOL-IDX TO WS-HOL-CNT
              MOVE HOL-STATE-NO TO WS-HOL-STATE-NO (WS-HOL-IDX)
              MOVE HOL-DATE TO WS-HOL-DATE (WS-HOL-IDX).
     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
              AT END MOVE "Y" TO WS-HOL-EOF-SW.
*
*  1988-2020 ARE ALL EITHER GREGORIAN-LEAP OR NOT ON THE /4 RULE
*  ALONE, BUT THE /100-/400 EXCEPTION IS KEPT IN FOR THE DAY THE
*  RUN YEAR RANGE IS EXTENDED PAST 2100. WS-TEST-YEAR IS ALSO
*  RE-USED AS THE LOOP COUNTER BY AA014-ACCUM BELOW, ONCE THIS
*  PARAGRAPH HAS FINISHED WITH IT.
*
 AA012-TEST-LEAP-YEAR.
     MOVE     WSEG-CD-RUN-YEAR TO WS-TEST-YEAR.
     PERFORM  AA011-TEST-YEAR-LEAP.
     IF       LEAP-YEAR
              MOVE 366 TO WS-DAYS-IN-YEAR
     ELSE
              MOVE 365 TO WS-DAYS-IN-YEAR.
*
 AA011-TEST-YEAR-LEAP.
     MOVE     "N" TO WS-LEAP-SW.
     DIVIDE   WS-TEST-YEAR BY 4 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     IF       WS-DIVR-WORK = ZERO
              MOVE "Y" TO WS-LEAP-SW
              DIVIDE WS-TEST-YEAR BY 100 GIVING WS-DIVQ-WORK
                     REMAINDER WS-DIVR-WORK
              IF  WS-DIVR-WORK = ZERO
                  MOVE "N" TO WS-LEAP-SW
                  DIVIDE WS-TEST-YEAR BY 400 GIVING WS-DIVQ-WORK
                         REMAINDER WS-DIVR-WORK
                  IF  WS-DIVR-WORK = ZERO
                      MOVE "Y" TO WS-LEAP-SW
                  END-IF
              END-IF.
*
 AA013-INIT-DAYS-IN-MONTH.
     MOVE     31 TO WS-DIM-ENTRY (1).
     MOVE     28 TO WS-DIM-ENTRY (2).
     MOVE     31 TO WS-DIM-ENTRY (3).
     MOVE     30 TO WS-DIM-ENTRY (4).
     MOVE     31 TO WS-DIM-ENTRY (5).
     MOVE     30 TO WS-DIM-ENTRY (6).
     MOVE     31 TO WS-DIM-ENTRY (7).
     MOVE     31 TO WS-DIM-ENTRY (8).
     MOVE     30 TO WS-DIM-ENTRY (9).
     MOVE     31 TO WS-DIM-ENTRY (10).
     MOVE     30 TO WS-DIM-ENTRY (11).
     MOVE     31 TO WS-DIM-ENTRY (12).
     IF       LEAP-YEAR
              MOVE 29 TO WS-DIM-ENTRY (2).
*
*  JANUARY-1 WEEKDAY IS DERIVED FROM THE COUNT OF ELAPSED DAYS
*  SINCE 01/01/2000, A KNOWN SATURDAY (WEEKDAY 6, 1=MON..7=SUN).
*  THE RUN YEAR IS ALWAYS 2000 OR LATER SO THE COUNT NEVER GOES
*  NEGATIVE.
*
 AA014-INIT-START-DATE.
     MOVE     ZERO TO WS-ELAPSED-DAYS.
     MOVE     WS-ANCHOR-YEAR TO WS-TEST-YEAR.
 AA014-ACCUM.
     IF       WS-TEST-YEAR >= WSEG-CD-RUN-YEAR
              GO TO AA014-DONE.
     PERFORM  AA011-TEST-YEAR-LEAP.
     IF       LEAP-YEAR
              ADD 366 TO WS-ELAPSED-DAYS
     ELSE
              ADD 365 TO WS-ELAPSED-DAYS.
     ADD      1 TO WS-TEST-YEAR.
     GO       TO AA014-ACCUM.
 AA014-DONE.
     ADD      5 TO WS-ELAPSED-DAYS GIVING WS-DIVD-WORK.
     DIVIDE   WS-DIVD-WORK BY 7 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     ADD      1 TO WS-DIVR-WORK GIVING WS-CUR-WEEKDAY.
     MOVE     WSEG-CD-RUN-YEAR TO WS-CUR-CCYY.
     MOVE     1 TO WS-CUR-MM WS-CUR-DD.
     MOVE     1 TO WS-DAY-OF-YEAR.
*
 AA020-BUILD-CALENDAR.
     MOVE     ZERO TO WS-ELIGIBLE-DAYS.
 AA020-DAY-LOOP.
     IF       WS-DAY-OF-YEAR > WS-DAYS-IN-YEAR
              GO TO AA020-EXIT.
     MOVE     WS-CUR-DATE-X TO WSEG-CD-DATE-CCYYMMDD.
     MOVE     WS-CUR-WEEKDAY TO WSEG-CD-WEEKDAY-NO.
     CALL     "ED901" USING WSEG-CALLING-DATA WS-HOL-TABLE.
     PERFORM  AA021-COUNT-ELIGIBLE-DAY.
     PERFORM  AA022-STEP-ONE-DAY.
     GO       TO AA020-DAY-LOOP.
 AA020-EXIT.
     EXIT.
*
 AA021-COUNT-ELIGIBLE-DAY.
     IF       SHF-VARIANT-WT-SA-SO
              ADD 1 TO WS-ELIGIBLE-DAYS
              GO TO AA021-EXIT.
     IF       SHF-VARIANT-WT-SA AND
              (WSEG-CD-DAY-FLAG = "WT" OR WSEG-CD-DAY-FLAG = "SA")
              ADD 1 TO WS-ELIGIBLE-DAYS
              GO TO AA021-EXIT.
     IF       SHF-VARIANT-WT AND WSEG-CD-DAY-FLAG = "WT"
              ADD 1 TO WS-ELIGIBLE-DAYS.
 AA021-EXIT.
     EXIT.
*
 AA022-STEP-ONE-DAY.
     ADD      1 TO WS-DAY-OF-YEAR.
     ADD      1 TO WS-CUR-DD.
     IF       WS-CUR-DD > WS-DIM-ENTRY (WS-CUR-MM)
              MOVE 1 TO WS-CUR-DD
              ADD 1 TO WS-CUR-MM.
     ADD      1 TO WS-CUR-WEEKDAY.
     IF       WS-CUR-WEEKDAY > 7
              MOVE 1 TO WS-CUR-WEEKDAY.
*
*  WINDOW SLOT COUNTS - S1 (08:00-16:30) IS 17/48 OF THE DAY'S
*  96 QUARTER-HOURS = 34, S2 (06:00-23:00) IS 17/24 = 68, S3
*  (ALL DAY) IS 96.
*
 AA030-SET-WINDOW-SLOTS.
     EVALUATE TRUE
         WHEN SHF-WINDOW-S1  MOVE 34 TO WS-SLOTS-IN-WINDOW
         WHEN SHF-WINDOW-S2  MOVE 68 TO WS-SLOTS-IN-WINDOW
         WHEN SHF-WINDOW-S3  MOVE 96 TO WS-SLOTS-IN-WINDOW
         WHEN OTHER          MOVE 96 TO WS-SLOTS-IN-WINDOW
     END-EVALUATE.
*
 AA040-NORMALISE-PROFILE.
     COMPUTE  WS-TOTAL-INTVLS = WS-DAYS-IN-YEAR * 96.
     COMPUTE  WS-WORKING-INTVLS =
              WS-ELIGIBLE-DAYS * WS-SLOTS-IN-WINDOW.
     COMPUTE  WS-NONWORKING-INTVLS =
              WS-TOTAL-INTVLS - WS-WORKING-INTVLS.
     IF       (WS-WORKING-INTVLS +
              (SHF-LOW-FACTOR * WS-NONWORKING-INTVLS)) = ZERO
              MOVE ZERO TO SHF-ANTEIL-HIGH SHF-ANTEIL-LOW
              MOVE 2 TO WSEG-CD-RETURN-CODE
              GOBACK.
     COMPUTE  SHF-ANTEIL-HIGH ROUNDED =
              1 / (WS-WORKING-INTVLS +
                  (SHF-LOW-FACTOR * WS-NONWORKING-INTVLS)).
     COMPUTE  SHF-ANTEIL-LOW ROUNDED =
              SHF-LOW-FACTOR * SHF-ANTEIL-HIGH.
*
