*****************************************************************
*                                                               *
*   G A S   S E L F - G E N E R A T I O N   E N R I C H M E N T *
*                                                               *
*        ADDS THE INDUSTRIAL SELF-GENERATION SPLIT TO THE      *
*        NATIONAL SECTOR CONSUMPTION TABLE BUILT BY ED010.     *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED020.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      11/05/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         STAGE 2 OF THE ENERGY DISAGGREGATION RUN.
*                   CALLED BY ED000 AFTER ED010.  CLAMPS THE RUN
*                   YEAR TO THE GAS-SELFGEN FILE'S PUBLISHED
*                   RANGE, SPLITS THE NATIONAL GAS SELF-GEN
*                   BALANCE ACROSS SECTORS IN PROPORTION TO
*                   POWER SELF-GENERATION, AND ENRICHES EACH
*                   SEC-ENTRY ROW IN PLACE.
*
*  FILES USED.      GAS-SELFGEN-FILE (IN)
*                   DECOMP-FACTORS-FILE (IN)
*
*  CALLED BY.       ED000.
*
* CHANGES:
* 11/05/88 RDN - CREATED.
* 08/09/90 RDN - YEAR CLAMP ADDED (2007-2019) AFTER A RUN FOR
*                1989 ABENDED LOOKING FOR A BALANCE ROW THAT
*                WILL NEVER EXIST. CR 0121.
* 19/08/97 RDN - Y2K - WSEG-CD-RUN-YEAR AND GSG-YEAR CONFIRMED
*                4-DIGIT, NO CHANGE NEEDED, NOTE MADE FOR AUDIT.
* 11/02/99 JBT - CR 0286 - ZERO-DENOMINATOR GUARD ADDED ON
*                F-GAS-NO-SG, A SECTOR WITH NO GAS AT ALL WAS
*                PRODUCING A DIVIDE EXCEPTION.
* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM VARYING/PERFORM
*                UNTIL LOOP IN THIS MODULE BROKEN OUT TO ITS OWN
*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE PERFORM,
*                MATCHING THE HOUSE STYLE USED ELSEWHERE IN THE
*                SUITE - NO CHANGE TO THE SPLIT ARITHMETIC.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
*
 FILE-CONTROL.
 COPY "selgsg.cob".
 COPY "seldcf.cob".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 COPY "fdgsg.cob".
 COPY "fddcf.cob".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  WS-PROG-NAME             PIC X(17)  VALUE "ED020 (1.03.00)".
*
 01  WS-FILE-STATUS-AREA.
     03  WSEG-GSG-STATUS      PIC X(02).
     03  WSEG-DCF-STATUS      PIC X(02).
     03  FILLER               PIC X(04).
*
 COPY "wseggsg.cob".
 COPY "wsegdcf.cob".
*
*  YEAR-CLAMP AREA - CLAMPED AND UNCLAMPED VIEWS SHARE THE SAME
*  BYTES SO THE AUDIT TRACE CAN SHOW BOTH WITHOUT A SEPARATE
*  MOVE.
*
 01  WS-YEAR-CLAMP-AREA.
     03  WS-CLAMP-YEAR        PIC 9(04).
*
 01  WS-YEAR-CLAMP-X  REDEFINES WS-YEAR-CLAMP-AREA
                       PIC X(04).
*
*  SELFGEN-SHARE TABLE BY SECTOR - DIRECT-INDEXED 1 TO 40, THE
*  SAME CONVENTION AS ED010'S EMPLOYEE TABLE.
*
 01  WS-DCF-SHARE-TABLE.
     03  WS-DCF-SHARE         PIC S9(1)V9(7)  OCCURS 40.
*
 01  WS-DCF-SHARE-TABLE-X  REDEFINES WS-DCF-SHARE-TABLE
                            PIC X(360).
*
*  WORKING POWER-SELFGEN FIGURE PER SEC-ENTRY ROW, PARALLEL TO
*  WSEG-SEC-TABLE'S OWN INDEXING.
*
 01  WS-PWRSG-TABLE.
     03  WS-PWRSG-ENTRY       PIC S9(11)V9(3)  OCCURS 34.
*
 01  WS-WORK-AREA.
     03  WS-GSG-NATIONAL-MWH  PIC S9(10)V9(3).
     03  WS-PWRSG-TOTAL       PIC S9(11)V9(3).
     03  WS-SHARE             PIC S9(1)V9(7).
     03  WS-SEC-NO            PIC 9(03)  COMP.
*
 01  WS-EOF-SWITCHES.
     03  WS-GSG-EOF-SW        PIC X(01)  VALUE "N".
         88  GSG-EOF                     VALUE "Y".
     03  WS-DCF-EOF-SW        PIC X(01)  VALUE "N".
         88  DCF-EOF                     VALUE "Y".
*
 01  WS-EOF-SWITCHES-X  REDEFINES WS-EOF-SWITCHES
                         PIC X(02).
*
 01  WS-GSG-FOUND-SW          PIC X(01)  VALUE "N".
     88  GSG-FOUND                       VALUE "Y".
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
 COPY "wsegsec.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-SEC-TABLE.
*============================================================
*
 AA000-MAIN.
     MOVE     ZERO TO WSEG-CD-RETURN-CODE.
     PERFORM  AA010-OPEN-FILES.
     PERFORM  AA015-CLAMP-YEAR.
     PERFORM  AA020-FIND-GAS-BALANCE.
     PERFORM  AA030-LOAD-DECOMP-FACTORS.
     PERFORM  AA040-ACCUMULATE-POWER-SELFGEN.
     PERFORM  AA050-SPLIT-GAS-SELFGEN.
     GOBACK.
*
 AA010-OPEN-FILES.
     OPEN     INPUT GAS-SELFGEN-FILE.
     IF       WSEG-GSG-STATUS NOT = "00"
              DISPLAY "ED020 - GAS-SELFGEN-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-GSG-STATUS
              MOVE 1 TO WSEG-CD-RETURN-CODE
              GOBACK.
     OPEN     INPUT DECOMP-FACTORS-FILE.
     IF       WSEG-DCF-STATUS NOT = "00"
              DISPLAY "ED020 - DECOMP-FACTORS-FILE WILL NOT "
                      "OPEN, STATUS " WSEG-DCF-STATUS
              MOVE 2 TO WSEG-CD-RETURN-CODE
              GOBACK.
*
 AA015-CLAMP-YEAR.
     MOVE     WSEG-CD-RUN-YEAR TO WS-CLAMP-YEAR.
     IF       WS-CLAMP-YEAR < 2007
              MOVE 2007 TO WS-CLAMP-YEAR.
     IF       WS-CLAMP-YEAR > 2019
              MOVE 2019 TO WS-CLAMP-YEAR.
*
 AA020-FIND-GAS-BALANCE.
     MOVE     "N" TO WS-GSG-FOUND-SW.
     READ     GAS-SELFGEN-FILE INTO WSEG-GSG-RECORD
              AT END MOVE "Y" TO WS-GSG-EOF-SW.
     PERFORM  AA021-PROCESS-GSG-RECORD UNTIL GSG-EOF.
     CLOSE    GAS-SELFGEN-FILE.
     IF       NOT GSG-FOUND
              DISPLAY "ED020 - NO GAS-SELFGEN BALANCE FOR YEAR "
                      WS-CLAMP-YEAR
              MOVE ZERO TO WS-GSG-NATIONAL-MWH.
*
 AA021-PROCESS-GSG-RECORD.
     IF       GSG-YEAR = WS-CLAMP-YEAR
              COMPUTE WS-GSG-NATIONAL-MWH = GSG-VALUE-GWH * 1000
              MOVE "Y" TO WS-GSG-FOUND-SW.
     READ     GAS-SELFGEN-FILE INTO WSEG-GSG-RECORD
              AT END MOVE "Y" TO WS-GSG-EOF-SW.
*
 AA030-LOAD-DECOMP-FACTORS.
     PERFORM  AA031-ZERO-DCF-SHARE
              VARYING WS-SEC-NO FROM 1 BY 1 UNTIL WS-SEC-NO > 40.
     READ     DECOMP-FACTORS-FILE INTO WSEG-DCF-RECORD
              AT END MOVE "Y" TO WS-DCF-EOF-SW.
     PERFORM  AA032-PROCESS-DCF-RECORD UNTIL DCF-EOF.
     CLOSE    DECOMP-FACTORS-FILE.
*
 AA031-ZERO-DCF-SHARE.
     MOVE     ZERO TO WS-DCF-SHARE (WS-SEC-NO).
*
 AA032-PROCESS-DCF-RECORD.
     IF       DCF-SECTOR > 0 AND DCF-SECTOR < 40
              MOVE DCF-SELFGEN-SHARE TO WS-DCF-SHARE (DCF-SECTOR).
     READ     DECOMP-FACTORS-FILE INTO WSEG-DCF-RECORD
              AT END MOVE "Y" TO WS-DCF-EOF-SW.
*
 AA040-ACCUMULATE-POWER-SELFGEN.
     MOVE     ZERO TO WS-PWRSG-TOTAL.
     PERFORM  AA041-ACCUMULATE-ONE-SECTOR
              VARYING SEC-IX FROM 1 BY 1 UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA041-ACCUMULATE-ONE-SECTOR.
     COMPUTE  WS-PWRSG-ENTRY (SEC-IX) ROUNDED =
              SEC-POWER-INCL-SG (SEC-IX) *
              WS-DCF-SHARE (SEC-SECTOR (SEC-IX)).
     ADD      WS-PWRSG-ENTRY (SEC-IX) TO WS-PWRSG-TOTAL.
*
 AA050-SPLIT-GAS-SELFGEN.
     PERFORM  AA051-SPLIT-ONE-SECTOR
              VARYING SEC-IX FROM 1 BY 1 UNTIL SEC-IX > SEC-ENTRY-CNT.
*
 AA051-SPLIT-ONE-SECTOR.
     IF       WS-PWRSG-TOTAL NOT = ZERO
              COMPUTE WS-SHARE ROUNDED =
                      WS-PWRSG-ENTRY (SEC-IX) / WS-PWRSG-TOTAL
     ELSE
              MOVE ZERO TO WS-SHARE
     END-IF.
     MOVE     WS-SHARE TO SEC-F-SG-POWER (SEC-IX).
     COMPUTE  SEC-GAS-INCL-SG (SEC-IX) ROUNDED =
              SEC-GAS-NO-SG (SEC-IX) +
              (WS-SHARE * WS-GSG-NATIONAL-MWH).
     IF       SEC-GAS-INCL-SG (SEC-IX) NOT = ZERO
              COMPUTE SEC-F-GAS-NO-SG (SEC-IX) ROUNDED =
                      SEC-GAS-NO-SG (SEC-IX) /
                      SEC-GAS-INCL-SG (SEC-IX)
     ELSE
              MOVE 1 TO SEC-F-GAS-NO-SG (SEC-IX)
     END-IF.
*
