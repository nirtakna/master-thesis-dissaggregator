*****************************************************************
*                                                               *
*              G A S   W E E K D A Y   P A R A M S             *
*                   A N D   H - V A L U E                       *
*                                                               *
*        FOR ONE GAS PROFILE AND ONE DISTRICT, RETURNS A       *
*        366-DAY CALENDAR OF THE PROFILE'S WEEKDAY FACTOR      *
*        AND ITS SIGMOID H-VALUE FROM THE DISTRICT'S DAILY     *
*        ALLOCATION TEMPERATURE.                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED090.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      18/07/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         GAS CALENDAR/H-VALUE BUILDER FOR THE GAS AND
*                   PETROL-CTS DISAGGREGATION STAGE. CALLED ONCE
*                   PER (PROFILE,DISTRICT) COMBINATION BY ED100,
*                   WHICH COMBINES THE TWO RETURNED SERIES INTO
*                   THE DAILY WEIGHT (SEE ED100 AA020) AND DOES
*                   THE NORMALISATION AND CONSERVATION CHECK.
*                   PROFILE "WA" (HOT WATER) USES THE REDUCED
*                   WATER-ONLY FORM OF THE H-VALUE - ALL OTHER
*                   PROFILES USE THE FULL SIGMOID FORM - SEE
*                   AA032/AA033 BELOW.
*
*  FILES USED.      GAS-PARAMS-FILE (IN)
*                   TEMPERATURE-FILE (IN)
*                   HOLIDAYS-FILE (IN)
*
*  CALLED BY.       ED100.
*
* CHANGES:
* 18/07/88 RDN - CREATED.
* 19/08/97 RDN - Y2K - WSEG-CD-RUN-YEAR CONFIRMED 4-DIGIT, NO
*                CHANGE NEEDED.
* 02/03/99 JBT - CR 0291 - WA PROFILE SPLIT OUT TO THE WATER-ONLY
*                FORM AFTER THE COMBINED FORMULA WAS FOUND TO
*                OVERSTATE SUMMER HOT-WATER DEMAND.
* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM VARYING/PERFORM
*                UNTIL LOOP IN THIS MODULE BROKEN OUT TO ITS OWN
*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE PERFORM,
*                MATCHING THE HOUSE STYLE USED ELSEWHERE IN THE
*                SUITE - NO CHANGE TO THE H-VALUE ARITHMETIC.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
*
 FILE-CONTROL.
 COPY "selgp.cob".
 COPY "seltmp.cob".
 COPY "selhol.cob".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*
 COPY "fdgp.cob".
 COPY "fdtmp.cob".
 COPY "fdhol.cob".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  WS-PROG-NAME             PIC X(17)  VALUE "ED090 (1.10.00)".
*
 01  WS-FILE-STATUS-AREA.
     03  WSEG-GP-STATUS       PIC X(02).
     03  WSEG-TMP-STATUS      PIC X(02).
     03  WSEG-HOL-STATUS      PIC X(02).
*
 COPY "wseggp.cob".
 COPY "wsegtmp.cob".
 COPY "wseghol.cob".
*
*  ONE MATCHING GAS-PARAMS ROW, HELD ONCE FOUND.
*
 01  WS-GP-FOUND-SW            PIC X(01)  VALUE "N".
     88  GP-FOUND                          VALUE "Y".
 01  WS-GP-EOF-SW               PIC X(01)  VALUE "N".
     88  GP-EOF                            VALUE "Y".
 01  WS-GP-AREA.
     03  WS-GP-A               PIC S9(3)V9(7).
     03  WS-GP-B               PIC S9(3)V9(7).
     03  WS-GP-C               PIC S9(3)V9(7).
     03  WS-GP-D               PIC S9(3)V9(7).
     03  WS-GP-MH              PIC S9(3)V9(7).
     03  WS-GP-BH              PIC S9(3)V9(7).
     03  WS-GP-MW              PIC S9(3)V9(7).
     03  WS-GP-BW              PIC S9(3)V9(7).
     03  WS-GP-WD-TAB          PIC S9(1)V9(4)  OCCURS 7.
*
 01  WS-GP-AREA-X  REDEFINES WS-GP-AREA
                    PIC X(115).
*
*  TEMPERATURE SERIES FOR THE ONE DISTRICT REQUESTED, BY DAY OF
*  YEAR - BUILT BY A FULL FILE SCAN EVERY CALL (THE FILE IS
*  SMALL ENOUGH, SAME STYLE AS THE HOLIDAY SCANS ELSEWHERE IN
*  THE SUITE).
*
 01  WS-TEMP-EOF-SW             PIC X(01)  VALUE "N".
     88  TEMP-EOF                          VALUE "Y".
 01  WS-TEMP-TABLE.
     03  WS-TEMP-ENTRY          PIC S9(3)V9(2)  OCCURS 366.
*
 01  WS-TEMP-TABLE-X  REDEFINES WS-TEMP-TABLE
                       PIC X(1830).
*
*  LOCAL HOLIDAY TABLE FOR THE DISTRICT'S STATE.
*
 01  WS-HOL-TABLE.
     03  WS-HOL-CNT             PIC 9(04)  COMP.
     03  WS-HOL-ENTRY           OCCURS 400
                                 INDEXED BY WS-HOL-IDX.
         05  WS-HOL-STATE-NO    PIC 9(02).
         05  WS-HOL-DATE        PIC 9(08).
     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
                          OCCURS 400  PIC X(10).
 01  WS-HOL-EOF-SW              PIC X(01)  VALUE "N".
     88  HOL-EOF                           VALUE "Y".
*
*  SAME MM/DD/WEEKDAY-PER-DAY-OF-YEAR CALENDAR TECHNIQUE AS
*  ED060/ED070/ED080.
*
 01  WS-DIM-TABLE.
     03  WS-DIM-ENTRY           OCCURS 12  PIC 9(02).
*
 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
                      PIC X(24).
*
 01  WS-DATE-TABLE.
     03  WS-DATE-ENTRY          OCCURS 366
                                 INDEXED BY WS-DATE-IX.
         05  WS-DATE-MM         PIC 9(02).
         05  WS-DATE-DD         PIC 9(02).
         05  WS-DATE-WD         PIC 9(01)  COMP.
*
 01  WS-GAS-FLAG-CAL.
     03  WS-GAS-FLAG            PIC X(02)  OCCURS 366.
*
 01  WS-CALENDAR-AREA.
     03  WS-DAYS-IN-YEAR        PIC 9(03)  COMP.
     03  WS-ELAPSED-DAYS        PIC 9(07)  COMP.
     03  WS-ANCHOR-YEAR         PIC 9(04)  COMP  VALUE 2000.
     03  WS-TEST-YEAR           PIC 9(04)  COMP.
     03  WS-CUR-WEEKDAY         PIC 9(01)  COMP.
     03  WS-DIVD-WORK           PIC 9(07).
     03  WS-DIVQ-WORK           PIC 9(07).
     03  WS-DIVR-WORK           PIC 9(02).
*
 01  WS-LEAP-SW                 PIC X(01)  VALUE "N".
     88  LEAP-YEAR                          VALUE "Y".
*
 01  WS-WORK-AREA.
     03  WS-DAY-IX              PIC 9(03)  COMP.
     03  WS-WD-IX               PIC 9(01)  COMP.
     03  WS-THETA               PIC S9(3)V9(2).
     03  WS-THETA-W             PIC S9(3)V9(2).
     03  WS-SIGMOID-VAL         PIC S9(5)V9(5).
     03  WS-LIN-H               PIC S9(5)V9(5).
     03  WS-LIN-W               PIC S9(5)V9(5).
     03  WS-MAX-LIN             PIC S9(5)V9(5).
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
 COPY "wseggpv.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-GPV-PARM.
*===========================================================
*
 AA000-MAIN.
     MOVE     ZERO TO WSEG-CD-RETURN-CODE GPV-RETURN-CODE.
     MOVE     GPV-REGION TO WSEG-CD-REGION.
     CALL     "ED900" USING WSEG-CALLING-DATA.
     PERFORM  AA010-READ-GAS-PARAMS.
     IF       GPV-RETURN-CODE NOT = ZERO
              GOBACK.
     PERFORM  AA011-READ-TEMPERATURE.
     PERFORM  AA012-TEST-LEAP-YEAR.
     PERFORM  AA013-INIT-DAYS-IN-MONTH.
     PERFORM  AA014-BUILD-DATE-WEEKDAY-TABLE.
     PERFORM  AA015-LOAD-HOLIDAYS.
     PERFORM  AA020-BUILD-GAS-FLAG-CAL.
     MOVE     WS-DAYS-IN-YEAR TO GPV-DAY-CNT.
     PERFORM  AA030-COMPUTE-ONE-DAY
              VARYING WS-DAY-IX FROM 1 BY 1
              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
     GOBACK.
*
*  A SINGLE-ROW SCAN OF THE 11-PROFILE GAS-PARAMS FILE FOR THE
*  NAME REQUESTED.
*
 AA010-READ-GAS-PARAMS.
     MOVE     "N" TO WS-GP-FOUND-SW WS-GP-EOF-SW.
     OPEN     INPUT GAS-PARAMS-FILE.
     IF       WSEG-GP-STATUS NOT = "00"
              DISPLAY "ED090 - GAS-PARAMS-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-GP-STATUS
              MOVE 1 TO GPV-RETURN-CODE
              GO TO AA010-EXIT.
     READ     GAS-PARAMS-FILE INTO WSEG-GP-RECORD
              AT END MOVE "Y" TO WS-GP-EOF-SW.
     PERFORM  AA010A-PROCESS-GP-RECORD UNTIL GP-EOF.
     CLOSE    GAS-PARAMS-FILE.
     IF       NOT GP-FOUND
              DISPLAY "ED090 - UNKNOWN GAS PROFILE " GPV-PROFILE-NAME
              MOVE 2 TO GPV-RETURN-CODE.
 AA010-EXIT.
     EXIT.
*
 AA010A-PROCESS-GP-RECORD.
     IF       GP-NAME = GPV-PROFILE-NAME
              MOVE "Y" TO WS-GP-FOUND-SW
              MOVE GP-A TO WS-GP-A
              MOVE GP-B TO WS-GP-B
              MOVE GP-C TO WS-GP-C
              MOVE GP-D TO WS-GP-D
              MOVE GP-MH TO WS-GP-MH
              MOVE GP-BH TO WS-GP-BH
              MOVE GP-MW TO WS-GP-MW
              MOVE GP-BW TO WS-GP-BW
              PERFORM AA010B-LOAD-ONE-WD-FACTOR
                      VARYING WS-WD-IX FROM 1 BY 1 UNTIL WS-WD-IX > 7
              MOVE "Y" TO WS-GP-EOF-SW.
     READ     GAS-PARAMS-FILE INTO WSEG-GP-RECORD
              AT END MOVE "Y" TO WS-GP-EOF-SW.
*
 AA010B-LOAD-ONE-WD-FACTOR.
     MOVE     GP-WD (WS-WD-IX) TO WS-GP-WD-TAB (WS-WD-IX).
*
*  THE DISTRICT'S DAILY ALLOCATION TEMPERATURE, BY DAY OF YEAR.
*  MISSING DAYS ARE LEFT AT ZERO - ED100'S CONSERVATION CHECK
*  WILL CATCH A WHOLESALE MISSING DISTRICT.
*
 AA011-READ-TEMPERATURE.
     MOVE     SPACES TO WS-TEMP-TABLE-X.
     OPEN     INPUT TEMPERATURE-FILE.
     IF       WSEG-TMP-STATUS NOT = "00"
              DISPLAY "ED090 - TEMPERATURE-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-TMP-STATUS
              MOVE 3 TO GPV-RETURN-CODE
              GO TO AA011-EXIT.
     MOVE     "N" TO WS-TEMP-EOF-SW.
     READ     TEMPERATURE-FILE INTO WSEG-TMP-RECORD
              AT END MOVE "Y" TO WS-TEMP-EOF-SW.
     PERFORM  AA011A-PROCESS-TMP-RECORD UNTIL TEMP-EOF.
     CLOSE    TEMPERATURE-FILE.
 AA011-EXIT.
     EXIT.
*
 AA011A-PROCESS-TMP-RECORD.
     IF       TMP-REGION = GPV-REGION AND
              TMP-DAY > 0 AND TMP-DAY < 367
              MOVE TMP-ALLOC TO WS-TEMP-ENTRY (TMP-DAY).
     READ     TEMPERATURE-FILE INTO WSEG-TMP-RECORD
              AT END MOVE "Y" TO WS-TEMP-EOF-SW.
*
 AA012-TEST-LEAP-YEAR.
     MOVE     WSEG-CD-RUN-YEAR TO WS-TEST-YEAR.
     PERFORM  AA011A-TEST-YEAR-LEAP.
     IF       LEAP-YEAR
              MOVE 366 TO WS-DAYS-IN-YEAR
     ELSE
              MOVE 365 TO WS-DAYS-IN-YEAR.
*
 AA011A-TEST-YEAR-LEAP.
     MOVE     "N" TO WS-LEAP-SW.
     DIVIDE   WS-TEST-YEAR BY 4 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     IF       WS-DIVR-WORK = ZERO
              MOVE "Y" TO WS-LEAP-SW
              DIVIDE WS-TEST-YEAR BY 100 GIVING WS-DIVQ-WORK
                     REMAINDER WS-DIVR-WORK
              IF  WS-DIVR-WORK = ZERO
                  MOVE "N" TO WS-LEAP-SW
                  DIVIDE WS-TEST-YEAR BY 400 GIVING WS-DIVQ-WORK
                         REMAINDER WS-DIVR-WORK
                  IF  WS-DIVR-WORK = ZERO
                      MOVE "Y" TO WS-LEAP-SW
                  END-IF
              END-IF.
*
 AA013-INIT-DAYS-IN-MONTH.
     MOVE     31 TO WS-DIM-ENTRY (1).
     MOVE     28 TO WS-DIM-ENTRY (2).
     MOVE     31 TO WS-DIM-ENTRY (3).
     MOVE     30 TO WS-DIM-ENTRY (4).
     MOVE     31 TO WS-DIM-ENTRY (5).
     MOVE     30 TO WS-DIM-ENTRY (6).
     MOVE     31 TO WS-DIM-ENTRY (7).
     MOVE     31 TO WS-DIM-ENTRY (8).
     MOVE     30 TO WS-DIM-ENTRY (9).
     MOVE     31 TO WS-DIM-ENTRY (10).
     MOVE     30 TO WS-DIM-ENTRY (11).
     MOVE     31 TO WS-DIM-ENTRY (12).
     MOVE     WSEG-CD-RUN-YEAR TO WS-TEST-YEAR.
     PERFORM  AA011A-TEST-YEAR-LEAP.
     IF       LEAP-YEAR
              MOVE 29 TO WS-DIM-ENTRY (2).
*
 AA014-BUILD-DATE-WEEKDAY-TABLE.
     MOVE     ZERO TO WS-ELAPSED-DAYS.
     MOVE     WS-ANCHOR-YEAR TO WS-TEST-YEAR.
 AA014-ACCUM.
     IF       WS-TEST-YEAR >= WSEG-CD-RUN-YEAR
              GO TO AA014-DONE.
     PERFORM  AA011A-TEST-YEAR-LEAP.
     IF       LEAP-YEAR
              ADD 366 TO WS-ELAPSED-DAYS
     ELSE
              ADD 365 TO WS-ELAPSED-DAYS.
     ADD      1 TO WS-TEST-YEAR.
     GO       TO AA014-ACCUM.
 AA014-DONE.
     ADD      5 TO WS-ELAPSED-DAYS GIVING WS-DIVD-WORK.
     DIVIDE   WS-DIVD-WORK BY 7 GIVING WS-DIVQ-WORK
              REMAINDER WS-DIVR-WORK.
     ADD      1 TO WS-DIVR-WORK GIVING WS-CUR-WEEKDAY.
     MOVE     1 TO WS-DATE-MM (1) WS-DATE-DD (1).
     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (1).
     SET      WS-DATE-IX TO 1.
 AA014-STEP.
     IF       WS-DATE-IX >= WS-DAYS-IN-YEAR
              GO TO AA014-EXIT.
     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-DATE-MM (WS-DATE-IX + 1).
     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-DATE-DD (WS-DATE-IX + 1).
     ADD      1 TO WS-DATE-DD (WS-DATE-IX + 1).
     IF       WS-DATE-DD (WS-DATE-IX + 1) >
              WS-DIM-ENTRY (WS-DATE-MM (WS-DATE-IX + 1))
              MOVE 1 TO WS-DATE-DD (WS-DATE-IX + 1)
              ADD 1 TO WS-DATE-MM (WS-DATE-IX + 1).
     ADD      1 TO WS-CUR-WEEKDAY.
     IF       WS-CUR-WEEKDAY > 7
              MOVE 1 TO WS-CUR-WEEKDAY.
     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (WS-DATE-IX + 1).
     SET      WS-DATE-IX UP BY 1.
     GO       TO AA014-STEP.
 AA014-EXIT.
     EXIT.
*
 AA015-LOAD-HOLIDAYS.
     MOVE     ZERO TO WS-HOL-CNT.
     OPEN     INPUT HOLIDAYS-FILE.
     IF       WSEG-HOL-STATUS NOT = "00"
              DISPLAY "ED090 - HOLIDAYS-FILE WILL NOT OPEN, "
                      "STATUS " WSEG-HOL-STATUS
              MOVE 4 TO GPV-RETURN-CODE
              GO TO AA015-EXIT.
     MOVE     "N" TO WS-HOL-EOF-SW.
     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
              AT END MOVE "Y" TO WS-HOL-EOF-SW.
     PERFORM  AA015A-PROCESS-HOL-RECORD UNTIL HOL-EOF.
     CLOSE    HOLIDAYS-FILE.
 AA015-EXIT.
     EXIT.
*
 AA015A-PROCESS-HOL-RECORD.
     IF       HOL-STATE-NO = WSEG-CD-STATE-NO
              ADD 1 TO WS-HOL-CNT
              SET WS-HOL-IDX TO WS-HOL-CNT
              MOVE HOL-STATE-NO TO WS-HOL-STATE-NO (WS-HOL-IDX)
              MOVE HOL-DATE TO WS-HOL-DATE (WS-HOL-IDX).
     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
              AT END MOVE "Y" TO WS-HOL-EOF-SW.
*
 AA020-BUILD-GAS-FLAG-CAL.
     PERFORM  AA021-CLASSIFY-ONE-DAY
              VARYING WS-DAY-IX FROM 1 BY 1
              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
*
 AA021-CLASSIFY-ONE-DAY.
     SET      WS-DATE-IX TO WS-DAY-IX.
     COMPUTE  WSEG-CD-DATE-CCYYMMDD =
              (WSEG-CD-RUN-YEAR * 10000) +
              (WS-DATE-MM (WS-DATE-IX) * 100) +
              WS-DATE-DD (WS-DATE-IX).
     MOVE     WS-DATE-WD (WS-DATE-IX) TO WSEG-CD-WEEKDAY-NO.
     CALL     "ED901" USING WSEG-CALLING-DATA WS-HOL-TABLE.
     MOVE     WSEG-CD-GAS-DAY-FLAG TO WS-GAS-FLAG (WS-DAY-IX).
*
*  WEEKDAY FACTOR IS A STRAIGHT TABLE LOOK-UP ONCE THE MO..SO
*  FLAG IS TURNED BACK INTO A 1-7 INDEX (GP-WD-TAB IS HELD
*  MON..SUN, SAME ORDER AS THE INCOMING FILE).
*
 AA030-COMPUTE-ONE-DAY.
     EVALUATE WS-GAS-FLAG (WS-DAY-IX)
         WHEN "MO"  MOVE 1 TO WS-WD-IX
         WHEN "DI"  MOVE 2 TO WS-WD-IX
         WHEN "MI"  MOVE 3 TO WS-WD-IX
         WHEN "DO"  MOVE 4 TO WS-WD-IX
         WHEN "FR"  MOVE 5 TO WS-WD-IX
         WHEN "SA"  MOVE 6 TO WS-WD-IX
         WHEN OTHER MOVE 7 TO WS-WD-IX
     END-EVALUATE.
     MOVE     WS-GP-WD-TAB (WS-WD-IX) TO GPV-WD-FACTOR (WS-DAY-IX).
     MOVE     WS-TEMP-ENTRY (WS-DAY-IX) TO WS-THETA.
     IF       GPV-PROFILE-NAME = "WA"
              PERFORM AA032-WATER-H-VALUE
     ELSE
              PERFORM AA033-SIGMOID-H-VALUE.
     MOVE     WS-SIGMOID-VAL TO GPV-H-VALUE (WS-DAY-IX).
*
*  WATER VARIANT - TEMPERATURE CLIPPED AT 13C, NO SIGMOID TERM.
*
 AA032-WATER-H-VALUE.
     MOVE     WS-THETA TO WS-THETA-W.
     IF       WS-THETA-W < 13
              MOVE 13 TO WS-THETA-W.
     COMPUTE  WS-SIGMOID-VAL ROUNDED =
              WS-GP-D + (WS-GP-MW * WS-THETA-W) + WS-GP-BW.
*
*  FULL SIGMOID FORM - h = A/(1+(B/(THETA-40))**C) + D +
*  MAX(MH*THETA+BH, MW*THETA+BW).
*
 AA033-SIGMOID-H-VALUE.
     COMPUTE  WS-LIN-H ROUNDED =
              (WS-GP-MH * WS-THETA) + WS-GP-BH.
     COMPUTE  WS-LIN-W ROUNDED =
              (WS-GP-MW * WS-THETA) + WS-GP-BW.
     IF       WS-LIN-H > WS-LIN-W
              MOVE WS-LIN-H TO WS-MAX-LIN
     ELSE
              MOVE WS-LIN-W TO WS-MAX-LIN.
     COMPUTE  WS-SIGMOID-VAL ROUNDED =
              (WS-GP-A /
                  (1 + ((WS-GP-B / (WS-THETA - 40)) ** WS-GP-C)))
              + WS-GP-D + WS-MAX-LIN.
*
