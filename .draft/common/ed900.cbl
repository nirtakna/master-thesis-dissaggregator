*****************************************************************
*                                                               *
*         S T A T E   F R O M   D I S T R I C T                *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED900.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      14/03/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         CALLED BY THE CALIBRATION AND DISAGGREGATION
*                   STAGES TO RESOLVE A 5-DIGIT DISTRICT CODE TO
*                   ITS 1-16 STATE NUMBER AND 2-LETTER STATE
*                   ABBREVIATION.  STATE NUMBER IS THE DISTRICT
*                   CODE DIVIDED BY 1000, TRUNCATED.
*
*  CALLED BY.       ED040, ED050, ED080, ED090.
*
* CHANGES:
* 14/03/88 RDN - CREATED.
* 02/11/88 RDN - 16-STATE TABLE CONFIRMED AGAINST THE BUREAU'S
*                STANDARD REGION LIST, NO CHANGE.
* 19/06/91 RDN - TIGHTENED THE RANGE CHECK - OUT-OF-RANGE STATE
*                NUMBERS NOW RETURN WSEG-CD-RETURN-CODE = 1
*                INSTEAD OF ABENDING THE CALLING PROGRAM.
*                CR 0147.
* 19/08/97 RDN - Y2K - NO DATE FIELDS HELD IN THIS MODULE, NO
*                CHANGE NEEDED, NOTE MADE FOR AUDIT.
* 11/02/99 JBT - CR 0286 - STATE TABLE RE-KEYED AFTER THE 1990
*                BOUNDARY CHANGE PICKED UP A TRANSPOSED PAIR OF
*                ABBREVIATIONS (14/15).
* 30/10/03 PMH - CR 0412 - ADDED WS-DISTRICT-CODE-X REDEFINES SO
*                THE AUDIT TRACE CAN DISPLAY THE INCOMING CODE
*                WITHOUT AN EXTRA MOVE.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 DATA                    DIVISION.
*================================
*
 WORKING-STORAGE SECTION.
*------------------------
*
*  STATE ABBREVIATION TABLE - POSITION N HOLDS THE
*  ABBREVIATION FOR STATE NUMBER N, N = 1 THRU 16.
*
 01  WS-STATE-ABBR-AREA.
     03  WS-STATE-ABBR-STR    PIC X(32) VALUE
         "SHHHNIHBNWHERPBWBYSLBEBBMVSNSTTH".
     03  FILLER               PIC X(01).
*
 01  WS-STATE-ABBR-R  REDEFINES WS-STATE-ABBR-AREA.
     03  WS-STATE-ABBR        PIC X(02)  OCCURS 16.
*
 01  WS-DISTRICT-AREA.
     03  WS-DISTRICT-CODE     PIC 9(05).
     03  FILLER               PIC X(01).
*
 01  WS-DISTRICT-AREA-X  REDEFINES WS-DISTRICT-AREA
                         PIC X(06).
*
 01  WS-RETURN-AREA.
     03  WS-RETURN-STATUS     PIC 9(02).
     03  FILLER               PIC X(01).
*
 01  WS-RETURN-AREA-X  REDEFINES WS-RETURN-AREA
                        PIC X(03).
*
 01  WS-STATE-NO-WORK         PIC 9(02)  COMP.
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA.
*============================================
*
 AA000-MAIN.
     MOVE     WSEG-CD-REGION TO WS-DISTRICT-CODE.
     DIVIDE   WS-DISTRICT-CODE BY 1000 GIVING WS-STATE-NO-WORK.
*
     IF       WS-STATE-NO-WORK < 1 OR WS-STATE-NO-WORK > 16
              MOVE 99     TO WSEG-CD-STATE-NO
              MOVE "??"   TO WSEG-CD-STATE-ABBR
              MOVE 1      TO WSEG-CD-RETURN-CODE
              GO TO AA000-EXIT.
*
     MOVE     WS-STATE-NO-WORK TO WSEG-CD-STATE-NO.
     MOVE     WS-STATE-ABBR (WS-STATE-NO-WORK)
                             TO WSEG-CD-STATE-ABBR.
     MOVE     ZERO           TO WSEG-CD-RETURN-CODE.
*
 AA000-EXIT.
     GOBACK.
*
