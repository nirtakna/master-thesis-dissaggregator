*****************************************************************
*                                                               *
*              T E M P   B A N D                                *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED902.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      18/07/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         BINS A DAILY ALLOCATION TEMPERATURE UPWARD
*                   INTO THE GAS-HOURLY TABLE'S STANDARD BANDS
*                   -15,-10,-5,0,5,10,15,20,25 AND 100 ("ABOVE
*                   25, NO BAND").  VALUES BELOW -15 ARE HELD AT
*                   -15.  THE BAND IS THE SMALLEST TABLE VALUE
*                   NOT LESS THAN THE INPUT TEMPERATURE, e.g.
*                   20 < THETA <= 25 BANDS TO 25.
*
*  CALLED BY.       ED100.
*
* CHANGES:
* 18/07/88 RDN - CREATED.
* 04/02/93 RDN - CORRECTED THE BOUNDARY TEST AT EXACTLY 25.0 -
*                WAS FALLING THROUGH TO BAND 100 INSTEAD OF
*                BAND 25. CR 0188.
* 19/08/97 RDN - Y2K - NO DATE FIELDS HELD IN THIS MODULE, NO
*                CHANGE NEEDED.
* 11/02/99 JBT - CR 0286 - WS-BAND-TABLE REKEYED AS AN OCCURS
*                TABLE INSTEAD OF 9 SEPARATE 77-LEVELS SO A NEW
*                BAND COULD BE ADDED WITHOUT TOUCHING THE
*                PROCEDURE DIVISION.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 DATA                    DIVISION.
*================================
*
 WORKING-STORAGE SECTION.
*------------------------
*
*  BAND TABLE, ASCENDING, SEARCHED IN ORDER - FIRST ENTRY THE
*  INPUT TEMPERATURE DOES NOT EXCEED IS THE BAND.  LOADED BY
*  AA005-INIT-BANDS ON EVERY CALL - THE TABLE IS SMALL ENOUGH
*  THAT THIS IS CHEAPER THAN KEEPING IT IN A SEPARATE FILE.
*
 01  WS-BAND-AREA.
     03  WS-BAND-TABLE.
         05  WS-BAND-ENTRY    PIC S9(3)  OCCURS 9
                               INDEXED BY WS-BAND-IX.
     03  FILLER               PIC X(01).
*
 01  WS-BAND-AREA-X  REDEFINES WS-BAND-AREA
                      PIC X(28).
*
 01  WS-THETA-AREA.
     03  WS-THETA             PIC S9(3)V9(2).
*
 01  WS-THETA-AREA-X  REDEFINES WS-THETA-AREA
                       PIC X(05).
*
 01  WS-BAND-RESULT-AREA.
     03  WS-BAND-RESULT       PIC S9(3).
*
 01  WS-BAND-RESULT-X  REDEFINES WS-BAND-RESULT-AREA
                        PIC X(03).
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA.
*============================================
*
 AA000-MAIN.
     MOVE     -15 TO WS-BAND-ENTRY (1).
     MOVE     -10 TO WS-BAND-ENTRY (2).
     MOVE     -5  TO WS-BAND-ENTRY (3).
     MOVE     0   TO WS-BAND-ENTRY (4).
     MOVE     5   TO WS-BAND-ENTRY (5).
     MOVE     10  TO WS-BAND-ENTRY (6).
     MOVE     15  TO WS-BAND-ENTRY (7).
     MOVE     20  TO WS-BAND-ENTRY (8).
     MOVE     25  TO WS-BAND-ENTRY (9).
*
     MOVE     WSEG-CD-ALLOC-TEMP TO WS-THETA.
*
     IF       WS-THETA <= -15
              MOVE -15 TO WS-BAND-RESULT
              GO TO AA000-EXIT.
*
     SET      WS-BAND-IX TO 1.
*
 AA010-FIND-BAND.
     IF       WS-BAND-IX > 9
              MOVE 100 TO WS-BAND-RESULT
              GO TO AA000-EXIT.
     IF       WS-THETA <= WS-BAND-ENTRY (WS-BAND-IX)
              MOVE WS-BAND-ENTRY (WS-BAND-IX) TO WS-BAND-RESULT
              GO TO AA000-EXIT.
     SET      WS-BAND-IX UP BY 1.
     GO       TO AA010-FIND-BAND.
*
 AA000-EXIT.
     MOVE     WS-BAND-RESULT TO WSEG-CD-TEMP-BAND.
     MOVE     ZERO           TO WSEG-CD-RETURN-CODE.
     GOBACK.
*
