*****************************************************************
*                                                               *
*              D A Y   C L A S S I F Y                         *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
 PROGRAM-ID.        ED901.
 AUTHOR.            R D NASEBY.
 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
 DATE-WRITTEN.      14/03/1988.
 DATE-COMPILED.
 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
*
*  REMARKS.         CLASSIFIES A CALENDAR DATE AS A WORKDAY (WT),
*                   SATURDAY (SA) OR SUNDAY (SU), TAKING THE
*                   STATE HOLIDAY TABLE INTO ACCOUNT.  24 AND 31
*                   DECEMBER ARE ALWAYS FORCED TO SATURDAY
*                   REGARDLESS OF THE DAY THEY FALL ON.  ALSO
*                   RETURNS THE MO..SO WEEKDAY FLAG USED BY THE
*                   GAS CALENDAR (ED090/ED100) WHERE HOLIDAYS ARE
*                   FORCED TO SO INSTEAD OF BEING DROPPED.
*
*  CALLED BY.       ED050, ED060, ED070, ED090.
*
* CHANGES:
* 14/03/88 RDN - CREATED.
* 07/09/89 RDN - ADDED THE 24/31 DEC OVERRIDE AFTER THE SHIFT
*                LOAD PROFILE TOTALS FOR DISTRICT 1002 WOULD NOT
*                BALANCE OVER THE XMAS WEEK. CR 0098.
* 23/04/93 RDN - HOLIDAY TABLE NOW SEARCHED BY STATE NUMBER AND
*                FULL 8-DIGIT DATE INSTEAD OF STATE ABBREVIATION
*                AND JULIAN DAY, TO MATCH THE REKEYED WSEGHOL
*                FILE. CR 0191.
* 19/08/97 RDN - Y2K - WSEG-CD-DATE-CCYYMMDD CONFIRMED 8-DIGIT
*                CCYYMMDD THROUGHOUT, NO CHANGE NEEDED.
* 02/03/99 JBT - CR 0291 - GAS MO..SO FLAG ADDED ALONGSIDE THE
*                EXISTING WT/SA/SU FLAG SO ED090 COULD SHARE
*                THIS MODULE INSTEAD OF DUPLICATING THE HOLIDAY
*                LOOKUP.
* 14/11/06 PMH - CR 0455 - WS-HOL-TAB WIDENED FROM 200 TO 400
*                ENTRIES, ONE STATE'S HOLIDAY LIST WAS TRUNCATING
*                SILENTLY ON A LEAP YEAR WITH A MOVABLE FEAST.
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 DATA                    DIVISION.
*================================
*
 WORKING-STORAGE SECTION.
*------------------------
*
*  WEEKDAY-NUMBER (1=MON..7=SUN) OF WSEG-CD-DATE-CCYYMMDD IS
*  PASSED IN BY THE CALLER (DERIVED THERE VIA THE INTEGER-OF-DATE
*  / MOD 7 ARITHMETIC THE BUREAU ALREADY HOLDS IN EACH PROGRAM'S
*  OWN CALENDAR BUILDER) - THIS MODULE ONLY APPLIES THE HOLIDAY
*  AND XMAS-WEEK OVERRIDES.
*
 01  WS-WEEKDAY-AREA.
     03  WS-WEEKDAY-NO        PIC 9(01)  COMP.
*
 01  WS-MMDD-AREA.
     03  WS-MMDD              PIC 9(04).
*
 01  WS-MMDD-R  REDEFINES WS-MMDD-AREA.
     03  WS-MM                PIC 9(02).
     03  WS-DD                PIC 9(02).
*
 01  WS-FLAG-PAIR.
     03  WS-WT-FLAG           PIC X(02).
     03  WS-GAS-FLAG          PIC X(02).
*
 01  WS-FLAG-PAIR-X  REDEFINES WS-FLAG-PAIR
                      PIC X(04).
*
*  HOLD-AREA KEY BUILT FROM STATE NUMBER + FULL DATE SO THE
*  TABLE SEARCH BELOW COMPARES A SINGLE 10-BYTE FIELD RATHER
*  THAN TWO SEPARATE ONES - A LEFTOVER SPEED-UP FROM THE DAYS
*  WHEN THIS RAN ON THE BUREAU'S OLD 4381. CR 0191.
*
 01  WS-HOL-KEY-AREA.
     03  WS-HOL-KEY-STATE-NO  PIC 9(02).
     03  WS-HOL-KEY-DATE      PIC 9(08).
*
 01  WS-HOL-KEY-R  REDEFINES WS-HOL-KEY-AREA
                    PIC X(10).
*
 01  WS-HOLIDAY-FOUND-SW      PIC X(01)  VALUE "N".
     88  HOLIDAY-FOUND                   VALUE "Y".
*
 01  WS-HOL-IX                PIC 9(04)  COMP.
*
 LINKAGE SECTION.
*----------------
*
 COPY "wsegcda.cob".
 COPY "wsegfil.cob".
*
*  HOLIDAY TABLE FOR THE YEAR - BUILT ONCE BY THE CALLING
*  PROGRAM'S AA010-BUILD-CALENDAR PARAGRAPH FROM THE HOLIDAYS
*  FILE, AND PASSED DOWN ON EVERY CALL.
*
 01  WS-HOL-TABLE.
     03  WS-HOL-CNT           PIC 9(04)  COMP.
     03  WS-HOL-ENTRY         OCCURS 400
                               INDEXED BY WS-HOL-IDX.
         05  WS-HOL-STATE-NO  PIC 9(02).
         05  WS-HOL-DATE      PIC 9(08).
     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
                          OCCURS 400  PIC X(10).
*
 PROCEDURE DIVISION USING WSEG-CALLING-DATA WS-HOL-TABLE.
*=========================================================
*
 AA000-MAIN.
     MOVE     "N"  TO WS-HOLIDAY-FOUND-SW.
     MOVE     WSEG-CD-WEEKDAY-NO TO WS-WEEKDAY-NO.
     MOVE     WSEG-CD-STATE-NO        TO WS-HOL-KEY-STATE-NO.
     MOVE     WSEG-CD-DATE-CCYYMMDD   TO WS-HOL-KEY-DATE.
     SET      WS-HOL-IX TO 1.
*
 AA010-SEARCH-HOLIDAY.
     IF       WS-HOL-IX > WS-HOL-CNT
              GO TO AA020-CLASSIFY.
     IF       WS-HOL-ENTRY-X (WS-HOL-IX) = WS-HOL-KEY-R
              MOVE "Y" TO WS-HOLIDAY-FOUND-SW
              GO TO AA020-CLASSIFY.
     SET      WS-HOL-IX UP BY 1.
     GO       TO AA010-SEARCH-HOLIDAY.
*
 AA020-CLASSIFY.
     MOVE     WSEG-CD-DATE-CCYYMMDD (5:4)  TO WS-MMDD.
*
     IF       WS-MM = 12 AND (WS-DD = 24 OR WS-DD = 31)
              MOVE "SA" TO WS-WT-FLAG
              MOVE "SA" TO WS-GAS-FLAG
              GO TO AA000-EXIT.
*
     IF       HOLIDAY-FOUND
              MOVE "SU" TO WS-WT-FLAG
              MOVE "SO" TO WS-GAS-FLAG
              GO TO AA000-EXIT.
*
     EVALUATE WS-WEEKDAY-NO
         WHEN 1  MOVE "WT" TO WS-WT-FLAG  MOVE "MO" TO WS-GAS-FLAG
         WHEN 2  MOVE "WT" TO WS-WT-FLAG  MOVE "DI" TO WS-GAS-FLAG
         WHEN 3  MOVE "WT" TO WS-WT-FLAG  MOVE "MI" TO WS-GAS-FLAG
         WHEN 4  MOVE "WT" TO WS-WT-FLAG  MOVE "DO" TO WS-GAS-FLAG
         WHEN 5  MOVE "WT" TO WS-WT-FLAG  MOVE "FR" TO WS-GAS-FLAG
         WHEN 6  MOVE "SA" TO WS-WT-FLAG  MOVE "SA" TO WS-GAS-FLAG
         WHEN 7  MOVE "SU" TO WS-WT-FLAG  MOVE "SO" TO WS-GAS-FLAG
         WHEN OTHER
                 MOVE "WT" TO WS-WT-FLAG  MOVE "MO" TO WS-GAS-FLAG
     END-EVALUATE.
*
 AA000-EXIT.
     MOVE     WS-WT-FLAG   TO WSEG-CD-DAY-FLAG.
     MOVE     WS-GAS-FLAG  TO WSEG-CD-GAS-DAY-FLAG.
     MOVE     ZERO         TO WSEG-CD-RETURN-CODE.
     GOBACK.
*
