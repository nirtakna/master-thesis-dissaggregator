*  FD FOR CONSUMPTION-OUT FILE - RECORD LENGTH 35.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-RSC-RECORD (SEE WSEGrsc.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 56 TO 35
*                AFTER WSEGRSC.COB'S MWH FIELDS WERE MADE
*                COMP-3.
*
 FD  CONSUMPTION-OUT-FILE.
 01  RSC-FILE-RECORD    PIC X(35).
*
