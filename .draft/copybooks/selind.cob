*  SELECT CLAUSE FOR TS-IND-OUT FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT TS-IND-OUT-FILE ASSIGN TO "TSINDOUT"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-INDO-STATUS.
*

