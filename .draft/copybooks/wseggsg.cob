*****************************************************
*                                                   *
*    RECORD DEFINITION FOR GAS-SELFGEN FILE         *
*       (NATIONAL INDUSTRIAL GAS SELF-GENERATION    *
*       BALANCE, ONE ROW PER YEAR)                  *
*****************************************************
*  FILE SIZE 12 BYTES.
*  GSG-VALUE-GWH IS THE RAW BALANCE AS PUBLISHED, IN
*  GIGAWATT HOURS - AA015-CLAMP-YEAR IN ED020 MULTIPLIES
*  BY 1000 TO OBTAIN THE MWH WORKING FIGURE.
*
* 11/05/88 RDN - CREATED.
* 19/08/97 RDN - Y2K - WSEG-GSG-YEAR CONFIRMED 4-DIGIT.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
* 14/05/07 PMH - CR 0461 - GSG-VALUE-GWH MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
*                RECORD LENGTH DROPS FROM 16 TO 12.
*
 01  WSEG-GSG-RECORD.
     03  GSG-YEAR                PIC 9(4).
     03  GSG-VALUE-GWH           PIC S9(7)V9(3)  COMP-3.
     03  FILLER                  PIC X(02).
*
