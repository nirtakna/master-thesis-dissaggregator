*  FD FOR DECOMPOSITION-FACTORS FILE - RECORD LENGTH 10.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-DCF-RECORD (SEE WSEGdcf.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 13 TO 10
*                AFTER WSEGDCF.COB'S SELFGEN-SHARE WAS MADE
*                COMP-3.
*
 FD  DECOMP-FACTORS-FILE.
 01  DCF-FILE-RECORD    PIC X(10).
*

