*  SELECT CLAUSE FOR GAS-PARAMS FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT GAS-PARAMS-FILE ASSIGN TO "GASPARAM"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-GP-STATUS.
*

