*  SELECT CLAUSE FOR TS-HH-OUT FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT TS-HH-OUT-FILE ASSIGN TO "TSHHOUT"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-HHO-STATUS.
*

