*****************************************************
*                                                   *
*    PARAMETER AREA FOR ED090 (GAS-WEEKDAY-PARAMS  *
*       AND H-VALUE) - ONE CALL RETURNS A FULL     *
*       YEAR'S WEEKDAY FACTOR AND H-VALUE FOR ONE   *
*       GAS PROFILE AND ONE DISTRICT. THE CALLER    *
*       (ED100) COMBINES AND NORMALISES THEM.       *
*****************************************************
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - H-VALUE/FACTOR FIELDS MADE COMP-3,
*                MATCHING THE BUREAU'S OWN MONEY-FIELD
*                CONVENTION.
*
 01  WSEG-GPV-PARM.
     03  GPV-PROFILE-NAME       PIC X(02).
     03  GPV-REGION             PIC 9(05).
     03  GPV-DAY-CNT            PIC 9(03)  COMP.
     03  GPV-DAY-ENTRY          OCCURS 366.
         05  GPV-H-VALUE        PIC S9(5)V9(5)  COMP-3.
         05  GPV-WD-FACTOR      PIC S9(1)V9(4)  COMP-3.
     03  GPV-RETURN-CODE        PIC S9(3)  COMP.
     03  FILLER                 PIC X(02).
*
