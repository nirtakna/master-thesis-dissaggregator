*****************************************************
*                                                   *
*    PARAMETER AREA FOR ED060 (SHIFT-SLP) - ONE     *
*       CALL RETURNS THE TWO NORMALISED LEVEL       *
*       CONSTANTS FOR ONE WINDOW/VARIANT COMBINATION.*
*       THE CALLING PROGRAM APPLIES THEM SLOT BY    *
*       SLOT ITSELF (SEE ED080 AA020).               *
*****************************************************
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - FACTOR FIELDS MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
*
 01  WSEG-SHF-PARM.
     03  SHF-WINDOW-CODE        PIC 9(01).
         88  SHF-WINDOW-S1               VALUE 1.
         88  SHF-WINDOW-S2               VALUE 2.
         88  SHF-WINDOW-S3               VALUE 3.
     03  SHF-VARIANT-CODE       PIC 9(01).
         88  SHF-VARIANT-WT               VALUE 1.
         88  SHF-VARIANT-WT-SA            VALUE 2.
         88  SHF-VARIANT-WT-SA-SO         VALUE 3.
     03  SHF-LOW-FACTOR         PIC S9(1)V9(4)  COMP-3.
     03  SHF-ANTEIL-HIGH        PIC S9(1)V9(9)  COMP-3.
     03  SHF-ANTEIL-LOW         PIC S9(1)V9(9)  COMP-3.
     03  FILLER                 PIC X(02).
*
