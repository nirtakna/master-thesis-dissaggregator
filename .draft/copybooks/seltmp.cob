*  SELECT CLAUSE FOR TEMPERATURE FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT TEMPERATURE-FILE ASSIGN TO "TEMPERAT"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-TMP-STATUS.
*

