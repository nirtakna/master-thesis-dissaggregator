*****************************************************
*                                                   *
*    RECORD DEFINITION FOR GAS-HOURLY FILE          *
*       (HOURLY SHARE OF THE DAY'S GAS DEMAND BY    *
*       PROFILE, DAYTYPE, TEMPERATURE BAND AND HOUR)*
*****************************************************
*  FILE SIZE 16 BYTES.
*  GH-TEMPBAND HOLDS -15,-10,-5,0,5,10,15,20,25 OR 100
*  (100 = "NO BAND", SEE ED902 TEMP-BAND).
*
* 18/07/88 RDN - CREATED.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
* 14/05/07 PMH - CR 0461 - GH-PERCENT MADE COMP-3, MATCHING THE
*                BUREAU'S OWN MONEY-FIELD CONVENTION - RECORD
*                LENGTH DROPS FROM 19 TO 16.
*
 01  WSEG-GH-RECORD.
     03  GH-PROFILE                PIC X(02).
     03  GH-DAYTYPE                 PIC X(02).
     03  GH-TEMPBAND                PIC S9(3).
     03  GH-HOUR                    PIC 9(02).
     03  GH-PERCENT                 PIC S9(3)V9(5)  COMP-3.
     03  FILLER                     PIC X(02).
*
