*  SELECT CLAUSE FOR GAS-SELFGEN FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT GAS-SELFGEN-FILE ASSIGN TO "GASSELFG"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-GSG-STATUS.
*

