*  FD FOR GAS-SELFGEN FILE - RECORD LENGTH 12.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-GSG-RECORD (SEE WSEGgsg.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 16 TO 12
*                AFTER WSEGGSG.COB'S GSG-VALUE-GWH WAS MADE
*                COMP-3.
*
 FD  GAS-SELFGEN-FILE.
 01  GSG-FILE-RECORD    PIC X(12).
*

