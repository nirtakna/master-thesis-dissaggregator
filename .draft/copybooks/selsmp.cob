*  SELECT CLAUSE FOR SECTOR-MAP CROSS REFERENCE FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT SECTOR-MAP-FILE ASSIGN TO "SECTMAP"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-SMP-STATUS.
*

