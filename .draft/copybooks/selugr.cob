*  SELECT CLAUSE FOR UGR RAW EXTRACT FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT UGR-RAW-FILE ASSIGN TO "UGRRAW"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-UGR-STATUS.
*

