*****************************************************
*                                                   *
*    WS-CALLING-DATA ANALOGUE FOR THE ENERGY        *
*       DISAGGREGATION SUITE - PASSED ON CALL TO    *
*       THE SHARED UTILITY SUBPROGRAMS (ED900,      *
*       ED901, ED902) AND BETWEEN THE ED0nn STAGES   *
*****************************************************
*
* 18/07/88 RDN - CREATED.
* 14/01/94 RDN - ADDED WSEG-CD-STATE-ABBR ONCE ED900
*                BEGAN RETURNING THE 2-LETTER CODE AS
*                WELL AS THE STATE NUMBER.
* 02/03/99 JBT - ADDED WSEG-CD-WEEKDAY-NO AND
*                WSEG-CD-GAS-DAY-FLAG FOR ED901'S GAS
*                CALENDAR SUPPORT. CR 0291.
* 14/05/07 PMH - CR 0461 - ALLOC-TEMP MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
*
 01  WSEG-Calling-Data.
     03  WSEG-CD-Called         PIC X(08).
     03  WSEG-CD-Caller         PIC X(08).
     03  WSEG-CD-Run-Year       PIC 9(04).
     03  WSEG-CD-Region         PIC 9(05).
     03  WSEG-CD-State-No       PIC 9(02).
     03  WSEG-CD-State-Abbr     PIC X(02).
     03  WSEG-CD-Date-Ccyymmdd  PIC 9(08).
     03  WSEG-CD-Weekday-No     PIC 9(01)  COMP.
     03  WSEG-CD-Day-Flag       PIC X(02).
     03  WSEG-CD-Gas-Day-Flag   PIC X(02).
     03  WSEG-CD-Alloc-Temp     PIC S9(3)V9(2)  COMP-3.
     03  WSEG-CD-Temp-Band      PIC S9(3).
     03  WSEG-CD-Return-Code    PIC S9(3)  COMP.
     03  FILLER                 PIC X(02).
*
