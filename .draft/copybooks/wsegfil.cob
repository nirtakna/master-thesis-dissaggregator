*****************************************************
*                                                   *
*    FILE-DEFS - LOGICAL NAMES OF ALL FILES USED    *
*       ACROSS THE ENERGY DISAGGREGATION SUITE      *
*****************************************************
*  HELD HERE SO A CHANGE OF DATASET NAME ON ANY ONE
*  INSTALLATION NEEDS ONLY ONE COPYBOOK CHANGING -
*  MIRRORS THE OLD WSNAMES FILE-DEFS TABLE.
*
* 18/07/88 RDN - CREATED.
* 02/11/91 RDN - ADDED FILE-13 THRU FILE-16 WHEN THE
*                TIME-SERIES OUTPUT FILES WERE SPLIT
*                THREE WAYS (HOUSEHOLD/INDUSTRY/CTS).
*
 01  WSEG-File-Defs.
     02  WSEG-File-Defs-A.
         03  FILLER          PIC X(532)  VALUE "UGRRAW.DAT".
         03  FILLER          PIC X(532)  VALUE "SECTMAP.DAT".
         03  FILLER          PIC X(532)  VALUE "EMPLOYEE.DAT".
         03  FILLER          PIC X(532)  VALUE "DECOMPF.DAT".
         03  FILLER          PIC X(532)  VALUE "GASSELFG.DAT".
         03  FILLER          PIC X(532)  VALUE "JEVI.DAT".
         03  FILLER          PIC X(532)  VALUE "HHSIZES.DAT".
         03  FILLER          PIC X(532)  VALUE "POWERSLP.DAT".
         03  FILLER          PIC X(532)  VALUE "GASPARAM.DAT".
         03  FILLER          PIC X(532)  VALUE "GASHOURL.DAT".
         03  FILLER          PIC X(532)  VALUE "TEMPERAT.DAT".
         03  FILLER          PIC X(532)  VALUE "HOLIDAYS.DAT".
         03  FILLER          PIC X(532)  VALUE "CONSUMPT.OUT".
         03  FILLER          PIC X(532)  VALUE "TSHHOUT.DAT".
         03  FILLER          PIC X(532)  VALUE "TSINDOUT.DAT".
         03  FILLER          PIC X(532)  VALUE "TSCTSOUT.DAT".
     02  FILLER  REDEFINES WSEG-File-Defs-A.
         03  WSEG-File-Names     PIC X(532)  OCCURS 16.
     02  WSEG-File-Defs-Count    BINARY-SHORT VALUE 16.
*
