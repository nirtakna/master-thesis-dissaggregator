*  SELECT CLAUSE FOR GAS-HOURLY FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT GAS-HOURLY-FILE ASSIGN TO "GASHOURL"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-GH-STATUS.
*

