*  SELECT CLAUSE FOR HH-SIZES FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT HH-SIZES-FILE ASSIGN TO "HHSIZES"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-HHS-STATUS.
*

