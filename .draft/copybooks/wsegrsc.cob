*****************************************************
*                                                   *
*    RECORD DEFINITION FOR CONSUMPTION-OUT FILE     *
*       (ANNUAL SECTOR X DISTRICT CONSUMPTION,      *
*       FINAL CALIBRATED FIGURES)                   *
*         SEQUENTIAL, OUTPUT OF THE CALIBRATION RUN *
*****************************************************
*  FILE SIZE 35 BYTES.
*
* 18/07/88 RDN - CREATED.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
* 14/05/07 PMH - CR 0461 - POWER/GAS/PETROL MWH FIELDS MADE
*                COMP-3, MATCHING THE BUREAU'S OWN MONEY-FIELD
*                CONVENTION - RECORD LENGTH DROPS FROM 56 TO 35.
*
 01  WSEG-RSC-RECORD.
     03  RSC-REGION               PIC 9(5).
     03  RSC-SECTOR               PIC 9(3).
     03  RSC-POWER-MWH            PIC S9(11)V9(4)  COMP-3.
     03  RSC-GAS-MWH              PIC S9(11)V9(4)  COMP-3.
     03  RSC-PETROL-MWH           PIC S9(11)V9(4)  COMP-3.
     03  FILLER                   PIC X(03).
*
