*****************************************************
*                                                   *
*    RECORD DEFINITION FOR RAW-SECTOR TO            *
*       SECTOR-RANGE CROSS REFERENCE FILE           *
*         SEQUENTIAL, LOADED TO A WS TABLE          *
*****************************************************
*  FILE SIZE 18 BYTES.
*
* 14/03/88 RDN - CREATED.
*
 01  WSEG-SMP-RECORD.
     03  SMP-RAW-CODE           PIC X(10).
     03  SMP-RANGE              PIC X(08).
*
