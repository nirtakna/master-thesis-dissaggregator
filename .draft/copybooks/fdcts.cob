*  FD FOR TS-CTS-OUT FILE - RECORD LENGTH 34.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-TS-RECORD (SEE WSEGTS.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 41 TO 34
*                AFTER WSEGTS.COB'S TS-VALUE-MWH WAS MADE
*                COMP-3.
*
 FD  TS-CTS-OUT-FILE.
 01  CTS-FILE-RECORD    PIC X(34).
*
