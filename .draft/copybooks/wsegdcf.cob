*****************************************************
*                                                   *
*    RECORD DEFINITION FOR DECOMPOSITION-FACTORS    *
*       FILE (POWER SELF-GENERATION SHARE BY        *
*       SECTOR)                                     *
*         SEQUENTIAL, ONE ROW PER SECTOR            *
*****************************************************
*  FILE SIZE 10 BYTES.
*
* 11/05/88 RDN - CREATED.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED, ROOM FOR
*                SECTOR-LEVEL GROWTH WITHOUT A RECORD-LENGTH
*                CHANGE AGAIN.
* 14/05/07 PMH - CR 0461 - SELFGEN-SHARE MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
*                RECORD LENGTH DROPS FROM 13 TO 10.
*
 01  WSEG-DCF-RECORD.
     03  DCF-SECTOR              PIC 9(3).
     03  DCF-SELFGEN-SHARE       PIC S9(1)V9(7)  COMP-3.
     03  FILLER                  PIC X(02).
*
