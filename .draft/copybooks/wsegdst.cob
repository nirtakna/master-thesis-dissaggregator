*****************************************************
*                                                   *
*    WORKING TABLE - DISTRICT REPORTED CONSUMPTION  *
*       PIVOTED BY CARRIER (U5 OUTPUT) - NOT ON     *
*       FILE, HELD AS AN IN-MEMORY TABLE, 400/401   *
*       DISTRICTS EXPECTED.                         *
*****************************************************
*
* 11/05/88 RDN - CREATED.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
* 14/05/07 PMH - CR 0461 - MWH FIELDS MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
*
 01  WSEG-DST-TABLE.
     03  DST-ENTRY-CNT            PIC 9(4)  COMP.
     03  DST-ENTRY                OCCURS 401
                                   INDEXED BY DST-IX.
         05  DST-REGION           PIC 9(5).
         05  DST-TOTAL-MWH        PIC S9(11)V9(3)  COMP-3.
         05  DST-POWER-MWH        PIC S9(11)V9(3)  COMP-3.
         05  DST-GAS-MWH          PIC S9(11)V9(3)  COMP-3.
         05  DST-PETROL-MWH       PIC S9(11)V9(3)  COMP-3.
     03  FILLER                  PIC X(02).
*
