*  FD FOR TEMPERATURE FILE - RECORD LENGTH 13.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-TMP-RECORD (SEE WSEGtmp.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 15 TO 13
*                AFTER WSEGTMP.COB'S TMP-ALLOC WAS MADE
*                COMP-3.
*
 FD  TEMPERATURE-FILE.
 01  TMP-FILE-RECORD    PIC X(13).
*
