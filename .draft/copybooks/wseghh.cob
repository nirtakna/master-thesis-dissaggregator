*****************************************************
*                                                   *
*    RECORD DEFINITION FOR HH-SIZES FILE            *
*       (HOUSEHOLD POWER CONSUMPTION BY DISTRICT,   *
*       SIZE OF HOUSEHOLD AND SCENARIO)             *
*         SEQUENTIAL, ONLY SCENARIO 2 IS KEPT       *
*****************************************************
*  FILE SIZE 17 BYTES.
*  HH-SIZE-CODE 1 = ALL SIZES COMBINED, DROPPED AT
*  AA011-READ-HH-SIZES IN ED050 - CODES 2 THRU 5 ARE
*  KEPT AND RENUMBERED TO SIZES 1 THRU 4.
*
* 18/07/88 RDN - CREATED.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
* 14/05/07 PMH - CR 0461 - HH-VALUE-KWH MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
*                RECORD LENGTH DROPS FROM 24 TO 17.
*
 01  WSEG-HH-RECORD.
     03  HH-REGION                PIC 9(5).
     03  HH-SIZE-CODE              PIC 9(1).
     03  HH-SCENARIO               PIC 9(1).
     03  HH-VALUE-KWH              PIC S9(13)V9(2)  COMP-3.
     03  FILLER                    PIC X(02).
*
