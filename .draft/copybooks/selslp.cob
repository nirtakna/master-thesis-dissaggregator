*  SELECT CLAUSE FOR POWER-SLP FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT POWER-SLP-FILE ASSIGN TO "POWERSLP"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-SLP-STATUS.
*

