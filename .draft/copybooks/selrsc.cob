*  SELECT CLAUSE FOR CONSUMPTION-OUT FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT CONSUMPTION-OUT-FILE ASSIGN TO "CONSUMPT"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-RSC-STATUS.
*

