*****************************************************
*                                                   *
*    WORKING TABLE - SECTOR-RANGE CONSUMPTION       *
*       (U1 OUTPUT / U2 INPUT) - NOT ON FILE,       *
*       HELD AS AN IN-MEMORY TABLE, ABOUT 48        *
*       RANGES EXPECTED.                            *
*****************************************************
*
* 14/03/88 RDN - CREATED.
* 27/06/90 RDN - WIDENED TO 9(11) AFTER OVERFLOW ON
*                THE POWER TOTAL FOR RANGE 5-9.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
* 14/05/07 PMH - CR 0461 - MWH FIELDS MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
*
 01  WSEG-RNG-TABLE.
     03  RNG-ENTRY-CNT          PIC 9(3)  COMP.
     03  RNG-ENTRY              OCCURS 60
                                 INDEXED BY RNG-IX.
         05  RNG-SECTOR-RANGE   PIC X(08).
         05  RNG-POWER-MWH      PIC S9(11)V9(3)  COMP-3.
         05  RNG-GAS-MWH        PIC S9(11)V9(3)  COMP-3.
         05  RNG-PETROL-MWH     PIC S9(11)V9(3)  COMP-3.
     03  FILLER                 PIC X(02).
*
