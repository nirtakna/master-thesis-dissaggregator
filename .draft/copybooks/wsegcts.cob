*****************************************************
*                                                   *
*    PARAMETER AREA FOR ED070 (CTS-POWER-SLP) -    *
*       ONE CALL RETURNS THE NORMALISED YEAR-LONG   *
*       STANDARD LOAD PROFILE FOR ONE PROFILE NAME,  *
*       STATE AND RUN YEAR AS A 366-DAY CALENDAR OF   *
*       BUCKET/MULTIPLIER PAIRS PLUS THE NINE        *
*       NORMALISED DAYTYPE/SEASON ROWS.              *
*****************************************************
*
* 18/07/88 RDN - CREATED.
* 11/03/96 RDN - CTS-DAY-FT WIDENED FROM S9(1)V9(7) TO S9(2)V9(7)
*                AFTER THE H0 DYNAMISATION FACTOR EXCEEDED 1
*                EARLY IN THE YEAR. CR 0249.
* 14/05/07 PMH - CR 0461 - FACTOR FIELDS MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
*
 01  WSEG-CTS-PARM.
     03  CTS-PROFILE-NAME        PIC X(02).
     03  CTS-DAY-CNT             PIC 9(03)  COMP.
     03  CTS-DAY-ENTRY           OCCURS 366.
         05  CTS-DAY-BUCKET      PIC 9(01)  COMP.
         05  CTS-DAY-FT          PIC S9(2)V9(7)  COMP-3.
     03  CTS-NORM-VAL            OCCURS 9.
         05  CTS-NORM-SLOT       OCCURS 96  PIC S9(1)V9(9)  COMP-3.
     03  CTS-RETURN-CODE         PIC S9(3)  COMP.
     03  FILLER                  PIC X(02).
*
