*  SELECT CLAUSE FOR TS-CTS-OUT FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT TS-CTS-OUT-FILE ASSIGN TO "TSCTSOUT"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-CTSO-STATUS.
*

