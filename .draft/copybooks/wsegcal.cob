*****************************************************
*                                                   *
*    WORKING TABLE - FINAL CALIBRATED SECTOR X      *
*       DISTRICT CONSUMPTION (U6 OUTPUT) - NOT ON   *
*       FILE, PASSED TO ED000 FOR WRITING TO THE    *
*       CONSUMPTION-OUT FILE.  SIZED FOR 29         *
*       SECTORS X 401 DISTRICTS.                    *
*****************************************************
*
* 18/07/88 RDN - CREATED.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
* 14/05/07 PMH - CR 0461 - MWH FIELDS MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
*
 01  WSEG-CAL-TABLE.
     03  CAL-ENTRY-CNT             PIC 9(5)  COMP.
     03  CAL-ENTRY                 OCCURS 11700
                                    INDEXED BY CAL-IX.
         05  CAL-REGION            PIC 9(5).
         05  CAL-SECTOR            PIC 9(3).
         05  CAL-POWER-MWH         PIC S9(11)V9(4)  COMP-3.
         05  CAL-GAS-MWH           PIC S9(11)V9(4)  COMP-3.
         05  CAL-PETROL-MWH        PIC S9(11)V9(4)  COMP-3.
     03  FILLER                    PIC X(02).
*
