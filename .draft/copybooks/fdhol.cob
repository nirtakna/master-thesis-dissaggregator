*  FD FOR HOLIDAYS FILE - RECORD LENGTH 10.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-HOL-RECORD (SEE WSEGhol.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
*
 FD  HOLIDAYS-FILE.
 01  HOL-FILE-RECORD    PIC X(10).
*

