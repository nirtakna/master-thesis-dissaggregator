*****************************************************
*                                                   *
*    WORKING TABLE - SECTOR CONSUMPTION, ENRICHED   *
*       WITH SELF-GENERATION SHARES (U2/U4 OUTPUT)  *
*       NOT ON FILE - HELD AS AN IN-MEMORY TABLE,   *
*       ONE ENTRY PER SECTOR (5 THRU 33 IN USE).    *
*****************************************************
*
* 11/05/88 RDN - CREATED.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
* 14/05/07 PMH - CR 0461 - CONSUMPTION AND SHARE FIELDS MADE
*                COMP-3, MATCHING THE BUREAU'S OWN MONEY-FIELD
*                CONVENTION.
*
 01  WSEG-SEC-TABLE.
     03  SEC-ENTRY-CNT           PIC 9(3)  COMP.
     03  SEC-ENTRY               OCCURS 34
                                  INDEXED BY SEC-IX.
         05  SEC-SECTOR          PIC 9(3).
         05  SEC-POWER-INCL-SG   PIC S9(11)V9(3)  COMP-3.
         05  SEC-GAS-NO-SG       PIC S9(11)V9(3)  COMP-3.
         05  SEC-GAS-INCL-SG     PIC S9(11)V9(3)  COMP-3.
         05  SEC-PETROL          PIC S9(11)V9(3)  COMP-3.
         05  SEC-F-SG-POWER      PIC S9(1)V9(7)   COMP-3.
         05  SEC-F-GAS-NO-SG     PIC S9(1)V9(7)   COMP-3.
     03  FILLER                  PIC X(02).
*
