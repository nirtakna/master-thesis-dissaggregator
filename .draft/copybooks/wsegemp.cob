*****************************************************
*                                                   *
*    RECORD DEFINITION FOR EMPLOYEES FILE           *
*       (SECTOR X DISTRICT EMPLOYEE COUNTS)         *
*         SEQUENTIAL, ONE ROW PER SECTOR/DISTRICT   *
*****************************************************
*  FILE SIZE 17 BYTES.
*
* 14/03/88 RDN - CREATED.
* 23/05/92 RDN - REGION WIDENED TO 5 DIGITS WHEN THE
*                BUREAU ADOPTED THE NEW DISTRICT
*                NUMBERING SCHEME.
*
 01  WSEG-EMP-RECORD.
     03  EMP-SECTOR             PIC 9(3).
     03  EMP-REGION             PIC 9(5).
     03  EMP-COUNT              PIC S9(9).
*
*  EMP-STATE-NO IS NOT HELD ON THE FILE - DERIVED BY
*  CALLING ED900 (STATE-FROM-DISTRICT) AS REQUIRED.
*
