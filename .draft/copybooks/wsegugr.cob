*****************************************************
*                                                   *
*    RECORD DEFINITION FOR NATIONAL ENERGY          *
*       ACCOUNTS (UGR) RAW EXTRACT FILE             *
*         SEQUENTIAL, ALL YEARS ON FILE             *
*****************************************************
*  FILE SIZE 42 BYTES.
*
*  UGR-VALUE-TEXT CARRIES "-" FOR A MISSING FIGURE SO
*  IT CANNOT BE A NUMERIC PICTURE ON THE FILE ITSELF -
*  CALLING PROGRAM EDITS IT INTO A NUMERIC WORKING
*  FIELD (SEE WSEG-UGR-VALUE-N BELOW) BEFORE USE.
*
* 14/03/88 RDN - CREATED.
* 02/11/91 RDN - VALUE FIELD WIDENED FOR BIGGER YEARS.
* 19/08/97 RDN - Y2K - UGR-YEAR CONFIRMED 4-DIGIT, NO
*                CHANGE NEEDED, NOTE MADE FOR AUDIT.
* 14/05/07 PMH - CR 0461 - WSEG-UGR-VALUE-N MADE COMP-3,
*                MATCHING THE BUREAU'S OWN MONEY-FIELD
*                CONVENTION.
*
 01  WSEG-UGR-RECORD.
     03  UGR-YEAR              PIC 9(4).
     03  UGR-SECTOR-CODE       PIC X(10).
     03  UGR-CARRIER-CODE      PIC X(12).
     03  UGR-VALUE-TEXT        PIC X(15).
     03  FILLER                PIC X(05).
*
 01  WSEG-UGR-VALUE-N          PIC S9(11)V9(3)  COMP-3.
*
