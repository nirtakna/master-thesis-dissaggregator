*****************************************************
*                                                   *
*    RECORD DEFINITION FOR GAS-PARAMS FILE          *
*       (SIGMOID AND LINEAR HEATING/WATER           *
*       PARAMETERS PLUS WEEKDAY FACTORS, 11 GAS     *
*       PROFILES ON FILE)                           *
*****************************************************
*  FILE SIZE 74 BYTES.
*
* 18/07/88 RDN - CREATED.
* 09/09/90 RDN - ADDED GP-WD(1) THRU GP-WD(7) WHEN THE
*                WEEKDAY-FACTOR EXTRACT WAS MERGED IN
*                FROM THE OLD STANDALONE CALENDAR FILE.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
* 14/05/07 PMH - CR 0461 - SIGMOID/LINEAR PARAMETERS AND THE
*                WEEKDAY FACTORS MADE COMP-3, MATCHING THE
*                BUREAU'S OWN MONEY-FIELD CONVENTION - RECORD
*                LENGTH DROPS FROM 120 TO 74.
*
 01  WSEG-GP-RECORD.
     03  GP-NAME                  PIC X(02).
     03  GP-A                     PIC S9(3)V9(7)  COMP-3.
     03  GP-B                     PIC S9(3)V9(7)  COMP-3.
     03  GP-C                     PIC S9(3)V9(7)  COMP-3.
     03  GP-D                     PIC S9(3)V9(7)  COMP-3.
     03  GP-MH                    PIC S9(3)V9(7)  COMP-3.
     03  GP-BH                    PIC S9(3)V9(7)  COMP-3.
     03  GP-MW                    PIC S9(3)V9(7)  COMP-3.
     03  GP-BW                    PIC S9(3)V9(7)  COMP-3.
     03  GP-WD-TAB                OCCURS 7.
         05  GP-WD                PIC S9(1)V9(4)  COMP-3.
     03  FILLER                   PIC X(03).
*
