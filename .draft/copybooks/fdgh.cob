*  FD FOR GAS-HOURLY FILE - RECORD LENGTH 16.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-GH-RECORD (SEE WSEGgh.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 19 TO 16
*                AFTER WSEGGH.COB'S GH-PERCENT WAS MADE COMP-3.
*
 FD  GAS-HOURLY-FILE.
 01  GH-FILE-RECORD    PIC X(16).
*

