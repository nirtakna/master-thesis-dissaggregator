*****************************************************
*                                                   *
*    RECORD DEFINITION FOR JEVI FILE (REPORTED      *
*       DISTRICT ENERGY USE BY CARRIER, VALUE IN    *
*       GIGAJOULES AS PUBLISHED)                    *
*         SEQUENTIAL, SEVERAL ROWS PER DISTRICT     *
*****************************************************
*  FILE SIZE 17 BYTES.
*  CARRIER CODES KEPT ARE 1,2,4,5,6,7,8 - SEE SPEC
*  NOTE AT AA020-PIVOT-CARRIER IN ED030 - CODE 1 IS
*  THE DISTRICT TOTAL, CODE 2 IS POWER, CODE 4 IS GAS.
*
* 11/05/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - JVR-VALUE-GJ MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
*                RECORD LENGTH DROPS FROM 23 TO 17.
*
 01  WSEG-JEV-RECORD.
     03  JVR-REGION               PIC 9(5).
     03  JVR-CARRIER-CODE         PIC 9(2).
     03  JVR-VALUE-GJ             PIC S9(11)V9(3)  COMP-3.
     03  FILLER                   PIC X(02).
*
