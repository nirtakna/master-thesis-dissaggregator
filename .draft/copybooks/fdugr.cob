*  FD FOR UGR RAW EXTRACT FILE - RECORD LENGTH 46.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-UGR-RECORD (SEE WSEGugr.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
*
 FD  UGR-RAW-FILE.
 01  UGR-FILE-RECORD    PIC X(46).
*

