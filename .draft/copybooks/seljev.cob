*  SELECT CLAUSE FOR JEVI FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT JEVI-FILE ASSIGN TO "JEVI"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-JEV-STATUS.
*

