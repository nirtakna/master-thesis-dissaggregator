*  FD FOR GAS-PARAMS FILE - RECORD LENGTH 74.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-GP-RECORD (SEE WSEGgp.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 120 TO 74
*                AFTER WSEGGP.COB'S SIGMOID/LINEAR/WEEKDAY
*                FIELDS WERE MADE COMP-3.
*
 FD  GAS-PARAMS-FILE.
 01  GP-FILE-RECORD    PIC X(74).
*

