*****************************************************
*                                                   *
*    RECORD DEFINITION FOR TS-HH-OUT / TS-IND-OUT / *
*       TS-CTS-OUT FILES (TIME-SERIES OUTPUT,       *
*       ONE ROW PER INTERVAL)                       *
*****************************************************
*  FILE SIZE 34 BYTES.
*  TS-SECTOR IS ZERO FOR THE HOUSEHOLD FILE - ALL
*  THREE OUTPUT FILES SHARE THIS ONE LAYOUT.
*
* 18/07/88 RDN - CREATED.
* 19/08/97 RDN - Y2K - TS-TIMESTAMP ALREADY CARRIES THE
*                FULL 4-DIGIT YEAR, NO CHANGE NEEDED.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
* 14/05/07 PMH - CR 0461 - TS-VALUE-MWH MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
*                RECORD LENGTH DROPS FROM 41 TO 34.
*
 01  WSEG-TS-RECORD.
     03  TS-TIMESTAMP               PIC X(16).
     03  TS-REGION                  PIC 9(05).
     03  TS-SECTOR                  PIC 9(03).
     03  TS-VALUE-MWH               PIC S9(9)V9(6)  COMP-3.
     03  FILLER                     PIC X(02).
*
