*****************************************************
*                                                   *
*    RECORD DEFINITION FOR HOLIDAYS FILE            *
*       (PUBLIC HOLIDAY DATES BY STATE AND YEAR)    *
*****************************************************
*  FILE SIZE 10 BYTES.
*  HOL-STATE-NO IS THE 1-16 STATE NUMBER USED BY THE
*  STATE TABLE IN ED900 (STATE-FROM-DISTRICT) - NOT THE
*  TWO-LETTER ABBREVIATION.
*
* 18/07/88 RDN - CREATED.
* 19/08/97 RDN - Y2K - HOL-DATE CONFIRMED CCYYMMDD, NO
*                CHANGE NEEDED.
*
 01  WSEG-HOL-RECORD.
     03  HOL-STATE-NO               PIC 9(02).
     03  HOL-DATE                   PIC 9(08).
*
