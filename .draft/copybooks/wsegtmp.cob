*****************************************************
*                                                   *
*    RECORD DEFINITION FOR TEMPERATURE FILE         *
*       (DAILY ALLOCATION TEMPERATURE BY DISTRICT)  *
*         SEQUENTIAL, 365/366 ROWS PER DISTRICT     *
*****************************************************
*  FILE SIZE 13 BYTES.
*
* 18/07/88 RDN - CREATED.
* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
* 14/05/07 PMH - CR 0461 - TMP-ALLOC MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
*                RECORD LENGTH DROPS FROM 15 TO 13.
*
 01  WSEG-TMP-RECORD.
     03  TMP-REGION                 PIC 9(05).
     03  TMP-DAY                    PIC 9(03).
     03  TMP-ALLOC                  PIC S9(3)V9(2)  COMP-3.
     03  FILLER                     PIC X(02).
*
