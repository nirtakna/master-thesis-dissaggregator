*  FD FOR SECTOR-MAP CROSS REFERENCE FILE - RECORD LENGTH 18.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-SMP-RECORD (SEE WSEGsmp.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
*
 FD  SECTOR-MAP-FILE.
 01  SMP-FILE-RECORD    PIC X(18).
*

