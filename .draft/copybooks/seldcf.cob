*  SELECT CLAUSE FOR DECOMPOSITION-FACTORS FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT DECOMP-FACTORS-FILE ASSIGN TO "DECOMPF"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-DCF-STATUS.
*

