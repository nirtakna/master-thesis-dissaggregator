*  FD FOR JEVI FILE - RECORD LENGTH 17.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-JEV-RECORD (SEE WSEGjev.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 23 TO 17
*                AFTER WSEGJEV.COB'S JVR-VALUE-GJ WAS MADE
*                COMP-3.
*
 FD  JEVI-FILE.
 01  JEV-FILE-RECORD    PIC X(17).
*

