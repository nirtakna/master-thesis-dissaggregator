*  SELECT CLAUSE FOR EMPLOYEES FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT EMPLOYEE-FILE ASSIGN TO "EMPLOYEE"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-EMP-STATUS.
*

