*  FD FOR POWER-SLP FILE - RECORD LENGTH 49.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-SLP-RECORD (SEE WSEGslp.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 76 TO 49
*                AFTER WSEGSLP.COB'S SLP-VAL FIELDS WERE MADE
*                COMP-3.
*
 FD  POWER-SLP-FILE.
 01  SLP-FILE-RECORD    PIC X(49).
*
