*  FD FOR EMPLOYEES FILE - RECORD LENGTH 17.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-EMP-RECORD (SEE WSEGemp.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
*
 FD  EMPLOYEE-FILE.
 01  EMP-FILE-RECORD    PIC X(17).
*

