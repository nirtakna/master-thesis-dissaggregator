*****************************************************
*                                                   *
*    RECORD DEFINITION FOR POWER-SLP FILE           *
*       (STANDARD LOAD PROFILE TABLE, 96 QUARTER-   *
*       HOUR ROWS PER PROFILE, 9 DAYTYPE/SEASON     *
*       COLUMNS PER ROW)                            *
*****************************************************
*  FILE SIZE 49 BYTES.
*  COLUMN ORDER IS WD-WIZ WD-SOZ WD-UEZ SA-WIZ SA-SOZ
*  SA-UEZ SU-WIZ SU-SOZ SU-UEZ - SEE WSEG-SLP-VAL-R
*  REDEFINES BELOW FOR PER-DAYTYPE ACCESS.
*
* 18/07/88 RDN - CREATED.
* 04/02/93 RDN - ADDED THE REDEFINES SO ED070 CAN PICK
*                A DAYTYPE ROW BY SUBSCRIPT RATHER THAN
*                NAMING ALL 9 FIELDS.
* 14/05/07 PMH - CR 0461 - SLP-VAL-1 THRU SLP-VAL-9 AND THE
*                OVERLAYING SLP-VAL-TAB MADE COMP-3, MATCHING
*                THE BUREAU'S OWN MONEY-FIELD CONVENTION - BOTH
*                SIDES OF THE REDEFINES MUST CARRY THE SAME
*                USAGE OR THE BYTE OVERLAY GOES OUT OF STEP -
*                RECORD LENGTH DROPS FROM 76 TO 49.
*
 01  WSEG-SLP-RECORD.
     03  SLP-NAME                 PIC X(02).
     03  SLP-QH                   PIC 9(02).
     03  SLP-VAL-1                PIC S9(3)V9(5)  COMP-3.
     03  SLP-VAL-2                PIC S9(3)V9(5)  COMP-3.
     03  SLP-VAL-3                PIC S9(3)V9(5)  COMP-3.
     03  SLP-VAL-4                PIC S9(3)V9(5)  COMP-3.
     03  SLP-VAL-5                PIC S9(3)V9(5)  COMP-3.
     03  SLP-VAL-6                PIC S9(3)V9(5)  COMP-3.
     03  SLP-VAL-7                PIC S9(3)V9(5)  COMP-3.
     03  SLP-VAL-8                PIC S9(3)V9(5)  COMP-3.
     03  SLP-VAL-9                PIC S9(3)V9(5)  COMP-3.
*
 01  WSEG-SLP-VAL-R REDEFINES WSEG-SLP-RECORD.
     03  FILLER                   PIC X(04).
     03  SLP-VAL-TAB               OCCURS 9
                                    PIC S9(3)V9(5)  COMP-3.
*
