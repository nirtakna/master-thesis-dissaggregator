*  FD FOR HH-SIZES FILE - RECORD LENGTH 17.
*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
*     AGAINST WSEG-HH-RECORD (SEE WSEGhh.COB) -
*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
*
* 18/07/88 RDN - CREATED.
* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 24 TO 17
*                AFTER WSEGHH.COB'S HH-VALUE-KWH WAS MADE
*                COMP-3.
*
 FD  HH-SIZES-FILE.
 01  HH-FILE-RECORD    PIC X(17).
*

