*  SELECT CLAUSE FOR HOLIDAYS FILE.
*
* 18/07/88 RDN - CREATED.
*
 SELECT HOLIDAYS-FILE ASSIGN TO "HOLIDAYS"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WSEG-HOL-STATUS.
*

