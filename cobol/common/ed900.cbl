000100*****************************************************************
000200*                                                               *
000300*         S T A T E   F R O M   D I S T R I C T                *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.        ED900.
001100 AUTHOR.            R D NASEBY.
001200 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001300 DATE-WRITTEN.      14/03/1988.
001400 DATE-COMPILED.
001500 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
001600                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
001700*
001800*  REMARKS.         CALLED BY THE CALIBRATION AND DISAGGREGATION
001900*                   STAGES TO RESOLVE A 5-DIGIT DISTRICT CODE TO
002000*                   ITS 1-16 STATE NUMBER AND 2-LETTER STATE
002100*                   ABBREVIATION.  STATE NUMBER IS THE DISTRICT
002200*                   CODE DIVIDED BY 1000, TRUNCATED.
002300*
002400*  CALLED BY.       ED050, ED080, ED090.
002500*
002600* CHANGES:
002700* 14/03/88 RDN - CREATED.
002800* 02/11/88 RDN - 16-STATE TABLE CONFIRMED AGAINST THE BUREAU'S
002900*                STANDARD REGION LIST, NO CHANGE.
003000* 19/06/91 RDN - TIGHTENED THE RANGE CHECK - OUT-OF-RANGE STATE
003100*                NUMBERS NOW RETURN WSEG-CD-RETURN-CODE = 1
003200*                INSTEAD OF ABENDING THE CALLING PROGRAM.
003300*                CR 0147.
003400* 19/08/97 RDN - Y2K - NO DATE FIELDS HELD IN THIS MODULE, NO
003500*                CHANGE NEEDED, NOTE MADE FOR AUDIT.
003600* 11/02/99 JBT - CR 0286 - STATE TABLE RE-KEYED AFTER THE 1990
003700*                BOUNDARY CHANGE PICKED UP A TRANSPOSED PAIR OF
003800*                ABBREVIATIONS (14/15).
003900* 30/10/03 PMH - CR 0412 - ADDED WS-DISTRICT-CODE-X REDEFINES SO
004000*                THE AUDIT TRACE CAN DISPLAY THE INCOMING CODE
004100*                WITHOUT AN EXTRA MOVE.
004200*
004300 ENVIRONMENT             DIVISION.
004400*================================
004500*
004600 CONFIGURATION           SECTION.
004700*
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 DATA                    DIVISION.
005200*================================
005300*
005400 WORKING-STORAGE SECTION.
005500*------------------------
005600*
005700*  STATE ABBREVIATION TABLE - POSITION N HOLDS THE
005800*  ABBREVIATION FOR STATE NUMBER N, N = 1 THRU 16.
005900*
006000 01  WS-STATE-ABBR-AREA.
006100     03  WS-STATE-ABBR-STR    PIC X(32) VALUE
006200         "SHHHNIHBNWHERPBWBYSLBEBBMVSNSTTH".
006300     03  FILLER               PIC X(01).
006400*
006500 01  WS-STATE-ABBR-R  REDEFINES WS-STATE-ABBR-AREA.
006600     03  WS-STATE-ABBR        PIC X(02)  OCCURS 16.
006700*
006800 01  WS-DISTRICT-AREA.
006900     03  WS-DISTRICT-CODE     PIC 9(05).
007000     03  FILLER               PIC X(01).
007100*
007200 01  WS-DISTRICT-AREA-X  REDEFINES WS-DISTRICT-AREA
007300                         PIC X(06).
007400*
007500 01  WS-RETURN-AREA.
007600     03  WS-RETURN-STATUS     PIC 9(02).
007700     03  FILLER               PIC X(01).
007800*
007900 01  WS-RETURN-AREA-X  REDEFINES WS-RETURN-AREA
008000                        PIC X(03).
008100*
008200 01  WS-STATE-NO-WORK         PIC 9(02)  COMP.
008300*
008400 LINKAGE SECTION.
008500*----------------
008600*
008700 COPY "wsegcda.cob".
008800*
008900 PROCEDURE DIVISION USING WSEG-CALLING-DATA.
009000*============================================
009100*
009200 AA000-MAIN.
009300     MOVE     WSEG-CD-REGION TO WS-DISTRICT-CODE.
009400     DIVIDE   WS-DISTRICT-CODE BY 1000 GIVING WS-STATE-NO-WORK.
009500*
009600     IF       WS-STATE-NO-WORK < 1 OR WS-STATE-NO-WORK > 16
009700              MOVE 99     TO WSEG-CD-STATE-NO
009800              MOVE "??"   TO WSEG-CD-STATE-ABBR
009900              MOVE 1      TO WSEG-CD-RETURN-CODE
010000              GO TO AA000-EXIT.
010100*
010200     MOVE     WS-STATE-NO-WORK TO WSEG-CD-STATE-NO.
010300     MOVE     WS-STATE-ABBR (WS-STATE-NO-WORK)
010400                             TO WSEG-CD-STATE-ABBR.
010500     MOVE     ZERO           TO WSEG-CD-RETURN-CODE.
010600*
010700 AA000-EXIT.
010800     GOBACK.
010900*
