000100*****************************************************************
000200*                                                               *
000300*              T E M P   B A N D                                *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.        ED902.
001100 AUTHOR.            R D NASEBY.
001200 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001300 DATE-WRITTEN.      18/07/1988.
001400 DATE-COMPILED.
001500 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
001600                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
001700*
001800*  REMARKS.         BINS A DAILY ALLOCATION TEMPERATURE UPWARD
001900*                   INTO THE GAS-HOURLY TABLE'S STANDARD BANDS
002000*                   -15,-10,-5,0,5,10,15,20,25 AND 100 ("ABOVE
002100*                   25, NO BAND").  VALUES BELOW -15 ARE HELD AT
002200*                   -15.  THE BAND IS THE SMALLEST TABLE VALUE
002300*                   NOT LESS THAN THE INPUT TEMPERATURE, e.g.
002400*                   20 < THETA <= 25 BANDS TO 25.
002500*
002600*  CALLED BY.       ED100.
002700*
002800* CHANGES:
002900* 18/07/88 RDN - CREATED.
003000* 04/02/93 RDN - CORRECTED THE BOUNDARY TEST AT EXACTLY 25.0 -
003100*                WAS FALLING THROUGH TO BAND 100 INSTEAD OF
003200*                BAND 25. CR 0188.
003300* 19/08/97 RDN - Y2K - NO DATE FIELDS HELD IN THIS MODULE, NO
003400*                CHANGE NEEDED.
003500* 11/02/99 JBT - CR 0286 - WS-BAND-TABLE REKEYED AS AN OCCURS
003600*                TABLE INSTEAD OF 9 SEPARATE 77-LEVELS SO A NEW
003700*                BAND COULD BE ADDED WITHOUT TOUCHING THE
003800*                PROCEDURE DIVISION.
003900*
004000 ENVIRONMENT             DIVISION.
004100*================================
004200*
004300 CONFIGURATION           SECTION.
004400*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 DATA                    DIVISION.
004900*================================
005000*
005100 WORKING-STORAGE SECTION.
005200*------------------------
005300*
005400*  BAND TABLE, ASCENDING, SEARCHED IN ORDER - FIRST ENTRY THE
005500*  INPUT TEMPERATURE DOES NOT EXCEED IS THE BAND.  LOADED BY
005600*  AA005-INIT-BANDS ON EVERY CALL - THE TABLE IS SMALL ENOUGH
005700*  THAT THIS IS CHEAPER THAN KEEPING IT IN A SEPARATE FILE.
005800*
005900 01  WS-BAND-AREA.
006000     03  WS-BAND-TABLE.
006100         05  WS-BAND-ENTRY    PIC S9(3)  OCCURS 9
006200                               INDEXED BY WS-BAND-IX.
006300     03  FILLER               PIC X(01).
006400*
006500 01  WS-BAND-AREA-X  REDEFINES WS-BAND-AREA
006600                      PIC X(28).
006700*
006800 01  WS-THETA-AREA.
006900     03  WS-THETA             PIC S9(3)V9(2).
007000*
007100 01  WS-THETA-AREA-X  REDEFINES WS-THETA-AREA
007200                       PIC X(05).
007300*
007400 01  WS-BAND-RESULT-AREA.
007500     03  WS-BAND-RESULT       PIC S9(3).
007600*
007700 01  WS-BAND-RESULT-X  REDEFINES WS-BAND-RESULT-AREA
007800                        PIC X(03).
007900*
008000 LINKAGE SECTION.
008100*----------------
008200*
008300 COPY "wsegcda.cob".
008400*
008500 PROCEDURE DIVISION USING WSEG-CALLING-DATA.
008600*============================================
008700*
008800 AA000-MAIN.
008900     MOVE     -15 TO WS-BAND-ENTRY (1).
009000     MOVE     -10 TO WS-BAND-ENTRY (2).
009100     MOVE     -5  TO WS-BAND-ENTRY (3).
009200     MOVE     0   TO WS-BAND-ENTRY (4).
009300     MOVE     5   TO WS-BAND-ENTRY (5).
009400     MOVE     10  TO WS-BAND-ENTRY (6).
009500     MOVE     15  TO WS-BAND-ENTRY (7).
009600     MOVE     20  TO WS-BAND-ENTRY (8).
009700     MOVE     25  TO WS-BAND-ENTRY (9).
009800*
009900     MOVE     WSEG-CD-ALLOC-TEMP TO WS-THETA.
010000*
010100     IF       WS-THETA <= -15
010200              MOVE -15 TO WS-BAND-RESULT
010300              GO TO AA000-EXIT.
010400*
010500     SET      WS-BAND-IX TO 1.
010600*
010700 AA010-FIND-BAND.
010800     IF       WS-BAND-IX > 9
010900              MOVE 100 TO WS-BAND-RESULT
011000              GO TO AA000-EXIT.
011100     IF       WS-THETA <= WS-BAND-ENTRY (WS-BAND-IX)
011200              MOVE WS-BAND-ENTRY (WS-BAND-IX) TO WS-BAND-RESULT
011300              GO TO AA000-EXIT.
011400     SET      WS-BAND-IX UP BY 1.
011500     GO       TO AA010-FIND-BAND.
011600*
011700 AA000-EXIT.
011800     MOVE     WS-BAND-RESULT TO WSEG-CD-TEMP-BAND.
011900     MOVE     ZERO           TO WSEG-CD-RETURN-CODE.
012000     GOBACK.
012100*
