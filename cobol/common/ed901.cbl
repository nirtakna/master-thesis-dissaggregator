000100*****************************************************************
000200*                                                               *
000300*              D A Y   C L A S S I F Y                         *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.        ED901.
001100 AUTHOR.            R D NASEBY.
001200 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001300 DATE-WRITTEN.      14/03/1988.
001400 DATE-COMPILED.
001500 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
001600                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
001700*
001800*  REMARKS.         CLASSIFIES A CALENDAR DATE AS A WORKDAY (WT),
001900*                   SATURDAY (SA) OR SUNDAY (SU), TAKING THE
002000*                   STATE HOLIDAY TABLE INTO ACCOUNT.  24 AND 31
002100*                   DECEMBER ARE ALWAYS FORCED TO SATURDAY
002200*                   REGARDLESS OF THE DAY THEY FALL ON.  ALSO
002300*                   RETURNS THE MO..SO WEEKDAY FLAG USED BY THE
002400*                   GAS CALENDAR (ED090/ED100) WHERE HOLIDAYS ARE
002500*                   FORCED TO SO INSTEAD OF BEING DROPPED.
002600*
002700*  CALLED BY.       ED050, ED060, ED070, ED090.
002800*
002900* CHANGES:
003000* 14/03/88 RDN - CREATED.
003100* 07/09/89 RDN - ADDED THE 24/31 DEC OVERRIDE AFTER THE SHIFT
003200*                LOAD PROFILE TOTALS FOR DISTRICT 1002 WOULD NOT
003300*                BALANCE OVER THE XMAS WEEK. CR 0098.
003400* 23/04/93 RDN - HOLIDAY TABLE NOW SEARCHED BY STATE NUMBER AND
003500*                FULL 8-DIGIT DATE INSTEAD OF STATE ABBREVIATION
003600*                AND JULIAN DAY, TO MATCH THE REKEYED WSEGHOL
003700*                FILE. CR 0191.
003800* 19/08/97 RDN - Y2K - WSEG-CD-DATE-CCYYMMDD CONFIRMED 8-DIGIT
003900*                CCYYMMDD THROUGHOUT, NO CHANGE NEEDED.
004000* 02/03/99 JBT - CR 0291 - GAS MO..SO FLAG ADDED ALONGSIDE THE
004100*                EXISTING WT/SA/SU FLAG SO ED090 COULD SHARE
004200*                THIS MODULE INSTEAD OF DUPLICATING THE HOLIDAY
004300*                LOOKUP.
004400* 14/11/06 PMH - CR 0455 - WS-HOL-TAB WIDENED FROM 200 TO 400
004500*                ENTRIES, ONE STATE'S HOLIDAY LIST WAS TRUNCATING
004600*                SILENTLY ON A LEAP YEAR WITH A MOVABLE FEAST.
004700*
004800 ENVIRONMENT             DIVISION.
004900*================================
005000*
005100 CONFIGURATION           SECTION.
005200*
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 DATA                    DIVISION.
005700*================================
005800*
005900 WORKING-STORAGE SECTION.
006000*------------------------
006100*
006200*  WEEKDAY-NUMBER (1=MON..7=SUN) OF WSEG-CD-DATE-CCYYMMDD IS
006300*  PASSED IN BY THE CALLER (DERIVED THERE VIA THE INTEGER-OF-DATE
006400*  / MOD 7 ARITHMETIC THE BUREAU ALREADY HOLDS IN EACH PROGRAM'S
006500*  OWN CALENDAR BUILDER) - THIS MODULE ONLY APPLIES THE HOLIDAY
006600*  AND XMAS-WEEK OVERRIDES.
006700*
006800 01  WS-WEEKDAY-AREA.
006900     03  WS-WEEKDAY-NO        PIC 9(01)  COMP.
007000*
007100 01  WS-MMDD-AREA.
007200     03  WS-MMDD              PIC 9(04).
007300*
007400 01  WS-MMDD-R  REDEFINES WS-MMDD-AREA.
007500     03  WS-MM                PIC 9(02).
007600     03  WS-DD                PIC 9(02).
007700*
007800 01  WS-FLAG-PAIR.
007900     03  WS-WT-FLAG           PIC X(02).
008000     03  WS-GAS-FLAG          PIC X(02).
008100*
008200 01  WS-FLAG-PAIR-X  REDEFINES WS-FLAG-PAIR
008300                      PIC X(04).
008400*
008500*  HOLD-AREA KEY BUILT FROM STATE NUMBER + FULL DATE SO THE
008600*  TABLE SEARCH BELOW COMPARES A SINGLE 10-BYTE FIELD RATHER
008700*  THAN TWO SEPARATE ONES - A LEFTOVER SPEED-UP FROM THE DAYS
008800*  WHEN THIS RAN ON THE BUREAU'S OLD 4381. CR 0191.
008900*
009000 01  WS-HOL-KEY-AREA.
009100     03  WS-HOL-KEY-STATE-NO  PIC 9(02).
009200     03  WS-HOL-KEY-DATE      PIC 9(08).
009300*
009400 01  WS-HOL-KEY-R  REDEFINES WS-HOL-KEY-AREA
009500                    PIC X(10).
009600*
009700 01  WS-HOLIDAY-FOUND-SW      PIC X(01)  VALUE "N".
009800     88  HOLIDAY-FOUND                   VALUE "Y".
009900*
010000 01  WS-HOL-IX                PIC 9(04)  COMP.
010100*
010200 LINKAGE SECTION.
010300*----------------
010400*
010500 COPY "wsegcda.cob".
010600 COPY "wsegfil.cob".
010700*
010800*  HOLIDAY TABLE FOR THE YEAR - BUILT ONCE BY THE CALLING
010900*  PROGRAM'S AA010-BUILD-CALENDAR PARAGRAPH FROM THE HOLIDAYS
011000*  FILE, AND PASSED DOWN ON EVERY CALL.
011100*
011200 01  WS-HOL-TABLE.
011300     03  WS-HOL-CNT           PIC 9(04)  COMP.
011400     03  WS-HOL-ENTRY         OCCURS 400
011500                               INDEXED BY WS-HOL-IDX.
011600         05  WS-HOL-STATE-NO  PIC 9(02).
011700         05  WS-HOL-DATE      PIC 9(08).
011800     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
011900                          OCCURS 400  PIC X(10).
012000*
012100 PROCEDURE DIVISION USING WSEG-CALLING-DATA WS-HOL-TABLE.
012200*=========================================================
012300*
012400 AA000-MAIN.
012500     MOVE     "N"  TO WS-HOLIDAY-FOUND-SW.
012600     MOVE     WSEG-CD-WEEKDAY-NO TO WS-WEEKDAY-NO.
012700     MOVE     WSEG-CD-STATE-NO        TO WS-HOL-KEY-STATE-NO.
012800     MOVE     WSEG-CD-DATE-CCYYMMDD   TO WS-HOL-KEY-DATE.
012900     SET      WS-HOL-IX TO 1.
013000*
013100 AA010-SEARCH-HOLIDAY.
013200     IF       WS-HOL-IX > WS-HOL-CNT
013300              GO TO AA020-CLASSIFY.
013400     IF       WS-HOL-ENTRY-X (WS-HOL-IX) = WS-HOL-KEY-R
013500              MOVE "Y" TO WS-HOLIDAY-FOUND-SW
013600              GO TO AA020-CLASSIFY.
013700     SET      WS-HOL-IX UP BY 1.
013800     GO       TO AA010-SEARCH-HOLIDAY.
013900*
014000 AA020-CLASSIFY.
014100     MOVE     WSEG-CD-DATE-CCYYMMDD (5:4)  TO WS-MMDD.
014200*
014300     IF       WS-MM = 12 AND (WS-DD = 24 OR WS-DD = 31)
014400              MOVE "SA" TO WS-WT-FLAG
014500              MOVE "SA" TO WS-GAS-FLAG
014600              GO TO AA000-EXIT.
014700*
014800     IF       HOLIDAY-FOUND
014900              MOVE "SU" TO WS-WT-FLAG
015000              MOVE "SO" TO WS-GAS-FLAG
015100              GO TO AA000-EXIT.
015200*
015300     EVALUATE WS-WEEKDAY-NO
015400         WHEN 1  MOVE "WT" TO WS-WT-FLAG  MOVE "MO" TO WS-GAS-FLAG
015500         WHEN 2  MOVE "WT" TO WS-WT-FLAG  MOVE "DI" TO WS-GAS-FLAG
015600         WHEN 3  MOVE "WT" TO WS-WT-FLAG  MOVE "MI" TO WS-GAS-FLAG
015700         WHEN 4  MOVE "WT" TO WS-WT-FLAG  MOVE "DO" TO WS-GAS-FLAG
015800         WHEN 5  MOVE "WT" TO WS-WT-FLAG  MOVE "FR" TO WS-GAS-FLAG
015900         WHEN 6  MOVE "SA" TO WS-WT-FLAG  MOVE "SA" TO WS-GAS-FLAG
016000         WHEN 7  MOVE "SU" TO WS-WT-FLAG  MOVE "SO" TO WS-GAS-FLAG
016100         WHEN OTHER
016200                 MOVE "WT" TO WS-WT-FLAG  MOVE "MO" TO WS-GAS-FLAG
016300     END-EVALUATE.
016400*
016500 AA000-EXIT.
016600     MOVE     WS-WT-FLAG   TO WSEG-CD-DAY-FLAG.
016700     MOVE     WS-GAS-FLAG  TO WSEG-CD-GAS-DAY-FLAG.
016800     MOVE     ZERO         TO WSEG-CD-RETURN-CODE.
016900     GOBACK.
017000*
