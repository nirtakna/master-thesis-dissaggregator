000100*  FD FOR CONSUMPTION-OUT FILE - RECORD LENGTH 35.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-RSC-RECORD (SEE WSEGrsc.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 56 TO 35
000900*                AFTER WSEGRSC.COB'S MWH FIELDS WERE MADE
001000*                COMP-3.
001100*
001200 FD  CONSUMPTION-OUT-FILE.
001300 01  RSC-FILE-RECORD    PIC X(35).
001400*
