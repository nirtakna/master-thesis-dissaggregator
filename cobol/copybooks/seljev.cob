000100*  SELECT CLAUSE FOR JEVI FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT JEVI-FILE ASSIGN TO "JEVI"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-JEV-STATUS.
000800*
000900
