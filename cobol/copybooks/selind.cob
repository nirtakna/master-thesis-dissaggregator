000100*  SELECT CLAUSE FOR TS-IND-OUT FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT TS-IND-OUT-FILE ASSIGN TO "TSINDOUT"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-INDO-STATUS.
000800*
000900
