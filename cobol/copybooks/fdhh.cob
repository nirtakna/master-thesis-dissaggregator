000100*  FD FOR HH-SIZES FILE - RECORD LENGTH 17.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-HH-RECORD (SEE WSEGhh.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 24 TO 17
000900*                AFTER WSEGHH.COB'S HH-VALUE-KWH WAS MADE
001000*                COMP-3.
001100*
001200 FD  HH-SIZES-FILE.
001300 01  HH-FILE-RECORD    PIC X(17).
001400*
001500
