000100*****************************************************
000200*                                                   *
000300*    WORKING TABLE - SECTOR CONSUMPTION, ENRICHED   *
000400*       WITH SELF-GENERATION SHARES (U2/U4 OUTPUT)  *
000500*       NOT ON FILE - HELD AS AN IN-MEMORY TABLE,   *
000600*       ONE ENTRY PER SECTOR (5 THRU 33 IN USE).    *
000700*****************************************************
000800*
000900* 11/05/88 RDN - CREATED.
001000* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001100* 14/05/07 PMH - CR 0461 - CONSUMPTION AND SHARE FIELDS MADE
001200*                COMP-3, MATCHING THE BUREAU'S OWN MONEY-FIELD
001300*                CONVENTION.
001400*
001500 01  WSEG-SEC-TABLE.
001600     03  SEC-ENTRY-CNT           PIC 9(3)  COMP.
001700     03  SEC-ENTRY               OCCURS 34
001800                                  INDEXED BY SEC-IX.
001900         05  SEC-SECTOR          PIC 9(3).
002000         05  SEC-POWER-INCL-SG   PIC S9(11)V9(3)  COMP-3.
002100         05  SEC-GAS-NO-SG       PIC S9(11)V9(3)  COMP-3.
002200         05  SEC-GAS-INCL-SG     PIC S9(11)V9(3)  COMP-3.
002300         05  SEC-PETROL          PIC S9(11)V9(3)  COMP-3.
002400         05  SEC-F-SG-POWER      PIC S9(1)V9(7)   COMP-3.
002500         05  SEC-F-GAS-NO-SG     PIC S9(1)V9(7)   COMP-3.
002600     03  FILLER                  PIC X(02).
002700*
