000100*  FD FOR EMPLOYEES FILE - RECORD LENGTH 19.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-EMP-RECORD (SEE WSEGemp.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800*
000900 FD  EMPLOYEE-FILE.
001000 01  EMP-FILE-RECORD    PIC X(19).
001100*
001200
