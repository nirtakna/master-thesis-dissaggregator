000100*  SELECT CLAUSE FOR SECTOR-MAP CROSS REFERENCE FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT SECTOR-MAP-FILE ASSIGN TO "SECTMAP"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-SMP-STATUS.
000800*
000900
