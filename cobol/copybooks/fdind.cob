000100*  FD FOR TS-IND-OUT FILE - RECORD LENGTH 34.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-TS-RECORD (SEE WSEGTS.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 41 TO 34
000900*                AFTER WSEGTS.COB'S TS-VALUE-MWH WAS MADE
001000*                COMP-3.
001100*
001200 FD  TS-IND-OUT-FILE.
001300 01  IND-FILE-RECORD    PIC X(34).
001400*
