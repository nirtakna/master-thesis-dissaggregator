000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR GAS-PARAMS FILE          *
000400*       (SIGMOID AND LINEAR HEATING/WATER           *
000500*       PARAMETERS PLUS WEEKDAY FACTORS, 11 GAS     *
000600*       PROFILES ON FILE)                           *
000700*****************************************************
000800*  FILE SIZE 74 BYTES.
000900*
001000* 18/07/88 RDN - CREATED.
001100* 09/09/90 RDN - ADDED GP-WD(1) THRU GP-WD(7) WHEN THE
001200*                WEEKDAY-FACTOR EXTRACT WAS MERGED IN
001300*                FROM THE OLD STANDALONE CALENDAR FILE.
001400* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001500* 14/05/07 PMH - CR 0461 - SIGMOID/LINEAR PARAMETERS AND THE
001600*                WEEKDAY FACTORS MADE COMP-3, MATCHING THE
001700*                BUREAU'S OWN MONEY-FIELD CONVENTION - RECORD
001800*                LENGTH DROPS FROM 120 TO 74.
001900*
002000 01  WSEG-GP-RECORD.
002100     03  GP-NAME                  PIC X(02).
002200     03  GP-A                     PIC S9(3)V9(7)  COMP-3.
002300     03  GP-B                     PIC S9(3)V9(7)  COMP-3.
002400     03  GP-C                     PIC S9(3)V9(7)  COMP-3.
002500     03  GP-D                     PIC S9(3)V9(7)  COMP-3.
002600     03  GP-MH                    PIC S9(3)V9(7)  COMP-3.
002700     03  GP-BH                    PIC S9(3)V9(7)  COMP-3.
002800     03  GP-MW                    PIC S9(3)V9(7)  COMP-3.
002900     03  GP-BW                    PIC S9(3)V9(7)  COMP-3.
003000     03  GP-WD-TAB                OCCURS 7.
003100         05  GP-WD                PIC S9(1)V9(4)  COMP-3.
003200     03  FILLER                   PIC X(03).
003300*
