000100*****************************************************
000200*                                                   *
000300*    WS-CALLING-DATA ANALOGUE FOR THE ENERGY        *
000400*       DISAGGREGATION SUITE - PASSED ON CALL TO    *
000500*       THE SHARED UTILITY SUBPROGRAMS (ED900,      *
000600*       ED901, ED902) AND BETWEEN THE ED0nn STAGES   *
000700*****************************************************
000800*
000900* 18/07/88 RDN - CREATED.
001000* 14/01/94 RDN - ADDED WSEG-CD-STATE-ABBR ONCE ED900
001100*                BEGAN RETURNING THE 2-LETTER CODE AS
001200*                WELL AS THE STATE NUMBER.
001300* 02/03/99 JBT - ADDED WSEG-CD-WEEKDAY-NO AND
001400*                WSEG-CD-GAS-DAY-FLAG FOR ED901'S GAS
001500*                CALENDAR SUPPORT. CR 0291.
001600* 14/05/07 PMH - CR 0461 - ALLOC-TEMP MADE COMP-3, MATCHING
001700*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
001800*
001900 01  WSEG-Calling-Data.
002000     03  WSEG-CD-Called         PIC X(08).
002100     03  WSEG-CD-Caller         PIC X(08).
002200     03  WSEG-CD-Run-Year       PIC 9(04).
002300     03  WSEG-CD-Region         PIC 9(05).
002400     03  WSEG-CD-State-No       PIC 9(02).
002500     03  WSEG-CD-State-Abbr     PIC X(02).
002600     03  WSEG-CD-Date-Ccyymmdd  PIC 9(08).
002700     03  WSEG-CD-Weekday-No     PIC 9(01)  COMP.
002800     03  WSEG-CD-Day-Flag       PIC X(02).
002900     03  WSEG-CD-Gas-Day-Flag   PIC X(02).
003000     03  WSEG-CD-Alloc-Temp     PIC S9(3)V9(2)  COMP-3.
003100     03  WSEG-CD-Temp-Band      PIC S9(3).
003200     03  WSEG-CD-Return-Code    PIC S9(3)  COMP.
003300     03  FILLER                 PIC X(02).
003400*
