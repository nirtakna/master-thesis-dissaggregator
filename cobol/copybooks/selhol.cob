000100*  SELECT CLAUSE FOR HOLIDAYS FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT HOLIDAYS-FILE ASSIGN TO "HOLIDAYS"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-HOL-STATUS.
000800*
000900
