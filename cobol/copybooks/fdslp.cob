000100*  FD FOR POWER-SLP FILE - RECORD LENGTH 49.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-SLP-RECORD (SEE WSEGslp.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 76 TO 49
000900*                AFTER WSEGSLP.COB'S SLP-VAL FIELDS WERE MADE
001000*                COMP-3.
001100*
001200 FD  POWER-SLP-FILE.
001300 01  SLP-FILE-RECORD    PIC X(49).
001400*
