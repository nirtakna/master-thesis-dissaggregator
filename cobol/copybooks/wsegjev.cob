000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR JEVI FILE (REPORTED      *
000400*       DISTRICT ENERGY USE BY CARRIER, VALUE IN    *
000500*       GIGAJOULES AS PUBLISHED)                    *
000600*         SEQUENTIAL, SEVERAL ROWS PER DISTRICT     *
000700*****************************************************
000800*  FILE SIZE 17 BYTES.
000900*  CARRIER CODES KEPT ARE 1,2,4,5,6,7,8 - SEE SPEC
001000*  NOTE AT AA020-PIVOT-CARRIER IN ED030 - CODE 1 IS
001100*  THE DISTRICT TOTAL, CODE 2 IS POWER, CODE 4 IS GAS.
001200*
001300* 11/05/88 RDN - CREATED.
001400* 14/05/07 PMH - CR 0461 - JVR-VALUE-GJ MADE COMP-3, MATCHING
001500*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
001600*                RECORD LENGTH DROPS FROM 23 TO 17.
001700*
001800 01  WSEG-JEV-RECORD.
001900     03  JVR-REGION               PIC 9(5).
002000     03  JVR-CARRIER-CODE         PIC 9(2).
002100     03  JVR-VALUE-GJ             PIC S9(11)V9(3)  COMP-3.
002200     03  FILLER                   PIC X(02).
002300*
