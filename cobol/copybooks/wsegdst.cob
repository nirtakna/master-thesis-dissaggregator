000100*****************************************************
000200*                                                   *
000300*    WORKING TABLE - DISTRICT REPORTED CONSUMPTION  *
000400*       PIVOTED BY CARRIER (U5 OUTPUT) - NOT ON     *
000500*       FILE, HELD AS AN IN-MEMORY TABLE, 400/401   *
000600*       DISTRICTS EXPECTED.                         *
000700*****************************************************
000800*
000900* 11/05/88 RDN - CREATED.
001000* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001100* 14/05/07 PMH - CR 0461 - MWH FIELDS MADE COMP-3, MATCHING
001200*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
001300*
001400 01  WSEG-DST-TABLE.
001500     03  DST-ENTRY-CNT            PIC 9(4)  COMP.
001600     03  DST-ENTRY                OCCURS 401
001700                                   INDEXED BY DST-IX.
001800         05  DST-REGION           PIC 9(5).
001900         05  DST-TOTAL-MWH        PIC S9(11)V9(3)  COMP-3.
002000         05  DST-POWER-MWH        PIC S9(11)V9(3)  COMP-3.
002100         05  DST-GAS-MWH          PIC S9(11)V9(3)  COMP-3.
002200         05  DST-PETROL-MWH       PIC S9(11)V9(3)  COMP-3.
002300     03  FILLER                  PIC X(02).
002400*
