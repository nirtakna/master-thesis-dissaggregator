000100*  FD FOR GAS-SELFGEN FILE - RECORD LENGTH 12.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-GSG-RECORD (SEE WSEGgsg.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 16 TO 12
000900*                AFTER WSEGGSG.COB'S GSG-VALUE-GWH WAS MADE
001000*                COMP-3.
001100*
001200 FD  GAS-SELFGEN-FILE.
001300 01  GSG-FILE-RECORD    PIC X(12).
001400*
001500
