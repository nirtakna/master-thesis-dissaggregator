000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR HOLIDAYS FILE            *
000400*       (PUBLIC HOLIDAY DATES BY STATE AND YEAR)    *
000500*****************************************************
000600*  FILE SIZE 12 BYTES.
000700*  HOL-STATE-NO IS THE 1-16 STATE NUMBER USED BY THE
000800*  STATE TABLE IN ED900 (STATE-FROM-DISTRICT) - NOT THE
000900*  TWO-LETTER ABBREVIATION.
001000*
001100* 18/07/88 RDN - CREATED.
001200* 19/08/97 RDN - Y2K - HOL-DATE CONFIRMED CCYYMMDD, NO
001300*                CHANGE NEEDED.
001350* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001400*
001500 01  WSEG-HOL-RECORD.
001600     03  HOL-STATE-NO               PIC 9(02).
001700     03  HOL-DATE                   PIC 9(08).
001750     03  FILLER                     PIC X(02).
001800*
