000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR TEMPERATURE FILE         *
000400*       (DAILY ALLOCATION TEMPERATURE BY DISTRICT)  *
000500*         SEQUENTIAL, 365/366 ROWS PER DISTRICT     *
000600*****************************************************
000700*  FILE SIZE 13 BYTES.
000800*
000900* 18/07/88 RDN - CREATED.
001000* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001100* 14/05/07 PMH - CR 0461 - TMP-ALLOC MADE COMP-3, MATCHING
001200*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
001300*                RECORD LENGTH DROPS FROM 15 TO 13.
001400*
001500 01  WSEG-TMP-RECORD.
001600     03  TMP-REGION                 PIC 9(05).
001700     03  TMP-DAY                    PIC 9(03).
001800     03  TMP-ALLOC                  PIC S9(3)V9(2)  COMP-3.
001900     03  FILLER                     PIC X(02).
002000*
