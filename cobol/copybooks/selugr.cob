000100*  SELECT CLAUSE FOR UGR RAW EXTRACT FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT UGR-RAW-FILE ASSIGN TO "UGRRAW"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-UGR-STATUS.
000800*
000900
