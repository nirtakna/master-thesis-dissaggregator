000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR EMPLOYEES FILE           *
000400*       (SECTOR X DISTRICT EMPLOYEE COUNTS)         *
000500*         SEQUENTIAL, ONE ROW PER SECTOR/DISTRICT   *
000600*****************************************************
000700*  FILE SIZE 19 BYTES.
000800*
000900* 14/03/88 RDN - CREATED.
001000* 23/05/92 RDN - REGION WIDENED TO 5 DIGITS WHEN THE
001100*                BUREAU ADOPTED THE NEW DISTRICT
001200*                NUMBERING SCHEME.
001250* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001300*
001400 01  WSEG-EMP-RECORD.
001500     03  EMP-SECTOR             PIC 9(3).
001600     03  EMP-REGION             PIC 9(5).
001700     03  EMP-COUNT              PIC S9(9).
001750     03  FILLER                 PIC X(02).
001800*
001900*  EMP-STATE-NO IS NOT HELD ON THE FILE - DERIVED BY
002000*  CALLING ED900 (STATE-FROM-DISTRICT) AS REQUIRED.
002100*
