000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR CONSUMPTION-OUT FILE     *
000400*       (ANNUAL SECTOR X DISTRICT CONSUMPTION,      *
000500*       FINAL CALIBRATED FIGURES)                   *
000600*         SEQUENTIAL, OUTPUT OF THE CALIBRATION RUN *
000700*****************************************************
000800*  FILE SIZE 35 BYTES.
000900*
001000* 18/07/88 RDN - CREATED.
001100* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001200* 14/05/07 PMH - CR 0461 - POWER/GAS/PETROL MWH FIELDS MADE
001300*                COMP-3, MATCHING THE BUREAU'S OWN MONEY-FIELD
001400*                CONVENTION - RECORD LENGTH DROPS FROM 56 TO 35.
001500*
001600 01  WSEG-RSC-RECORD.
001700     03  RSC-REGION               PIC 9(5).
001800     03  RSC-SECTOR               PIC 9(3).
001900     03  RSC-POWER-MWH            PIC S9(11)V9(4)  COMP-3.
002000     03  RSC-GAS-MWH              PIC S9(11)V9(4)  COMP-3.
002100     03  RSC-PETROL-MWH           PIC S9(11)V9(4)  COMP-3.
002200     03  FILLER                   PIC X(03).
002300*
