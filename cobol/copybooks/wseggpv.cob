000100*****************************************************
000200*                                                   *
000300*    PARAMETER AREA FOR ED090 (GAS-WEEKDAY-PARAMS  *
000400*       AND H-VALUE) - ONE CALL RETURNS A FULL     *
000500*       YEAR'S WEEKDAY FACTOR AND H-VALUE FOR ONE   *
000600*       GAS PROFILE AND ONE DISTRICT. THE CALLER    *
000700*       (ED100) COMBINES AND NORMALISES THEM.       *
000800*****************************************************
000900*
001000* 18/07/88 RDN - CREATED.
001100* 14/05/07 PMH - CR 0461 - H-VALUE/FACTOR FIELDS MADE COMP-3,
001200*                MATCHING THE BUREAU'S OWN MONEY-FIELD
001300*                CONVENTION.
001400*
001500 01  WSEG-GPV-PARM.
001600     03  GPV-PROFILE-NAME       PIC X(02).
001700     03  GPV-REGION             PIC 9(05).
001800     03  GPV-DAY-CNT            PIC 9(03)  COMP.
001900     03  GPV-DAY-ENTRY          OCCURS 366.
002000         05  GPV-H-VALUE        PIC S9(5)V9(5)  COMP-3.
002100         05  GPV-WD-FACTOR      PIC S9(1)V9(4)  COMP-3.
002200     03  GPV-RETURN-CODE        PIC S9(3)  COMP.
002300     03  FILLER                 PIC X(02).
002400*
