000100*****************************************************
000200*                                                   *
000300*    WORKING TABLE - FINAL CALIBRATED SECTOR X      *
000400*       DISTRICT CONSUMPTION (U6 OUTPUT) - NOT ON   *
000500*       FILE, PASSED TO ED000 FOR WRITING TO THE    *
000600*       CONSUMPTION-OUT FILE.  SIZED FOR 29         *
000700*       SECTORS X 401 DISTRICTS.                    *
000800*****************************************************
000900*
001000* 18/07/88 RDN - CREATED.
001100* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001200* 14/05/07 PMH - CR 0461 - MWH FIELDS MADE COMP-3, MATCHING
001300*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
001400*
001500 01  WSEG-CAL-TABLE.
001600     03  CAL-ENTRY-CNT             PIC 9(5)  COMP.
001700     03  CAL-ENTRY                 OCCURS 11700
001800                                    INDEXED BY CAL-IX.
001900         05  CAL-REGION            PIC 9(5).
002000         05  CAL-SECTOR            PIC 9(3).
002100         05  CAL-POWER-MWH         PIC S9(11)V9(4)  COMP-3.
002200         05  CAL-GAS-MWH           PIC S9(11)V9(4)  COMP-3.
002300         05  CAL-PETROL-MWH        PIC S9(11)V9(4)  COMP-3.
002400     03  FILLER                    PIC X(02).
002500*
