000100*  SELECT CLAUSE FOR TS-CTS-OUT FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT TS-CTS-OUT-FILE ASSIGN TO "TSCTSOUT"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-CTSO-STATUS.
000800*
000900
