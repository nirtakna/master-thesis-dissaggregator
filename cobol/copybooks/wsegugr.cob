000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR NATIONAL ENERGY          *
000400*       ACCOUNTS (UGR) RAW EXTRACT FILE             *
000500*         SEQUENTIAL, ALL YEARS ON FILE             *
000600*****************************************************
000700*  FILE SIZE 42 BYTES.
000800*
000900*  UGR-VALUE-TEXT CARRIES "-" FOR A MISSING FIGURE SO
001000*  IT CANNOT BE A NUMERIC PICTURE ON THE FILE ITSELF -
001100*  CALLING PROGRAM EDITS IT INTO A NUMERIC WORKING
001200*  FIELD (SEE WSEG-UGR-VALUE-N BELOW) BEFORE USE.
001300*
001400* 14/03/88 RDN - CREATED.
001500* 02/11/91 RDN - VALUE FIELD WIDENED FOR BIGGER YEARS.
001600* 19/08/97 RDN - Y2K - UGR-YEAR CONFIRMED 4-DIGIT, NO
001700*                CHANGE NEEDED, NOTE MADE FOR AUDIT.
001800* 14/05/07 PMH - CR 0461 - WSEG-UGR-VALUE-N MADE COMP-3,
001900*                MATCHING THE BUREAU'S OWN MONEY-FIELD
002000*                CONVENTION.
002100*
002200 01  WSEG-UGR-RECORD.
002300     03  UGR-YEAR              PIC 9(4).
002400     03  UGR-SECTOR-CODE       PIC X(10).
002500     03  UGR-CARRIER-CODE      PIC X(12).
002600     03  UGR-VALUE-TEXT        PIC X(15).
002700     03  FILLER                PIC X(05).
002800*
002900 01  WSEG-UGR-VALUE-N          PIC S9(11)V9(3)  COMP-3.
003000*
