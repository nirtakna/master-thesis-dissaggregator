000100*****************************************************
000200*                                                   *
000300*    PARAMETER AREA FOR ED060 (SHIFT-SLP) - ONE     *
000400*       CALL RETURNS THE TWO NORMALISED LEVEL       *
000500*       CONSTANTS FOR ONE WINDOW/VARIANT COMBINATION.*
000600*       THE CALLING PROGRAM APPLIES THEM SLOT BY    *
000700*       SLOT ITSELF (SEE ED080 AA020).               *
000800*****************************************************
000900*
001000* 18/07/88 RDN - CREATED.
001100* 14/05/07 PMH - CR 0461 - FACTOR FIELDS MADE COMP-3, MATCHING
001200*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
001300*
001400 01  WSEG-SHF-PARM.
001500     03  SHF-WINDOW-CODE        PIC 9(01).
001600         88  SHF-WINDOW-S1               VALUE 1.
001700         88  SHF-WINDOW-S2               VALUE 2.
001800         88  SHF-WINDOW-S3               VALUE 3.
001900     03  SHF-VARIANT-CODE       PIC 9(01).
002000         88  SHF-VARIANT-WT               VALUE 1.
002100         88  SHF-VARIANT-WT-SA            VALUE 2.
002200         88  SHF-VARIANT-WT-SA-SO         VALUE 3.
002300     03  SHF-LOW-FACTOR         PIC S9(1)V9(4)  COMP-3.
002400     03  SHF-ANTEIL-HIGH        PIC S9(1)V9(9)  COMP-3.
002500     03  SHF-ANTEIL-LOW         PIC S9(1)V9(9)  COMP-3.
002600     03  FILLER                 PIC X(02).
002700*
