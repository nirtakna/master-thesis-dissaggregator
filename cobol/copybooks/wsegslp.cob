000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR POWER-SLP FILE           *
000400*       (STANDARD LOAD PROFILE TABLE, 96 QUARTER-   *
000500*       HOUR ROWS PER PROFILE, 9 DAYTYPE/SEASON     *
000600*       COLUMNS PER ROW)                            *
000700*****************************************************
000800*  FILE SIZE 49 BYTES.
000900*  COLUMN ORDER IS WD-WIZ WD-SOZ WD-UEZ SA-WIZ SA-SOZ
001000*  SA-UEZ SU-WIZ SU-SOZ SU-UEZ - SEE WSEG-SLP-VAL-R
001100*  REDEFINES BELOW FOR PER-DAYTYPE ACCESS.
001200*
001300* 18/07/88 RDN - CREATED.
001400* 04/02/93 RDN - ADDED THE REDEFINES SO ED070 CAN PICK
001500*                A DAYTYPE ROW BY SUBSCRIPT RATHER THAN
001600*                NAMING ALL 9 FIELDS.
001700* 14/05/07 PMH - CR 0461 - SLP-VAL-1 THRU SLP-VAL-9 AND THE
001800*                OVERLAYING SLP-VAL-TAB MADE COMP-3, MATCHING
001900*                THE BUREAU'S OWN MONEY-FIELD CONVENTION - BOTH
002000*                SIDES OF THE REDEFINES MUST CARRY THE SAME
002100*                USAGE OR THE BYTE OVERLAY GOES OUT OF STEP -
002200*                RECORD LENGTH DROPS FROM 76 TO 49.
002300*
002400 01  WSEG-SLP-RECORD.
002500     03  SLP-NAME                 PIC X(02).
002600     03  SLP-QH                   PIC 9(02).
002700     03  SLP-VAL-1                PIC S9(3)V9(5)  COMP-3.
002800     03  SLP-VAL-2                PIC S9(3)V9(5)  COMP-3.
002900     03  SLP-VAL-3                PIC S9(3)V9(5)  COMP-3.
003000     03  SLP-VAL-4                PIC S9(3)V9(5)  COMP-3.
003100     03  SLP-VAL-5                PIC S9(3)V9(5)  COMP-3.
003200     03  SLP-VAL-6                PIC S9(3)V9(5)  COMP-3.
003300     03  SLP-VAL-7                PIC S9(3)V9(5)  COMP-3.
003400     03  SLP-VAL-8                PIC S9(3)V9(5)  COMP-3.
003500     03  SLP-VAL-9                PIC S9(3)V9(5)  COMP-3.
003600*
003700 01  WSEG-SLP-VAL-R REDEFINES WSEG-SLP-RECORD.
003800     03  FILLER                   PIC X(04).
003900     03  SLP-VAL-TAB               OCCURS 9
004000                                    PIC S9(3)V9(5)  COMP-3.
004100*
