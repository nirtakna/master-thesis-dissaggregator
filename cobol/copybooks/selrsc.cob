000100*  SELECT CLAUSE FOR CONSUMPTION-OUT FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT CONSUMPTION-OUT-FILE ASSIGN TO "CONSUMPT"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-RSC-STATUS.
000800*
000900
