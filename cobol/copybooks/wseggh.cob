000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR GAS-HOURLY FILE          *
000400*       (HOURLY SHARE OF THE DAY'S GAS DEMAND BY    *
000500*       PROFILE, DAYTYPE, TEMPERATURE BAND AND HOUR)*
000600*****************************************************
000700*  FILE SIZE 16 BYTES.
000800*  GH-TEMPBAND HOLDS -15,-10,-5,0,5,10,15,20,25 OR 100
000900*  (100 = "NO BAND", SEE ED902 TEMP-BAND).
001000*
001100* 18/07/88 RDN - CREATED.
001200* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001300* 14/05/07 PMH - CR 0461 - GH-PERCENT MADE COMP-3, MATCHING THE
001400*                BUREAU'S OWN MONEY-FIELD CONVENTION - RECORD
001500*                LENGTH DROPS FROM 19 TO 16.
001600*
001700 01  WSEG-GH-RECORD.
001800     03  GH-PROFILE                PIC X(02).
001900     03  GH-DAYTYPE                 PIC X(02).
002000     03  GH-TEMPBAND                PIC S9(3).
002100     03  GH-HOUR                    PIC 9(02).
002200     03  GH-PERCENT                 PIC S9(3)V9(5)  COMP-3.
002300     03  FILLER                     PIC X(02).
002400*
