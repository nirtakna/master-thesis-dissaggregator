000100*****************************************************
000200*                                                   *
000300*    FILE-DEFS - LOGICAL NAMES OF ALL FILES USED    *
000400*       ACROSS THE ENERGY DISAGGREGATION SUITE      *
000500*****************************************************
000600*  HELD HERE SO A CHANGE OF DATASET NAME ON ANY ONE
000700*  INSTALLATION NEEDS ONLY ONE COPYBOOK CHANGING -
000800*  MIRRORS THE OLD WSNAMES FILE-DEFS TABLE.
000900*
001000* 18/07/88 RDN - CREATED.
001100* 02/11/91 RDN - ADDED FILE-13 THRU FILE-16 WHEN THE
001200*                TIME-SERIES OUTPUT FILES WERE SPLIT
001300*                THREE WAYS (HOUSEHOLD/INDUSTRY/CTS).
001400*
001500 01  WSEG-File-Defs.
001600     02  WSEG-File-Defs-A.
001700         03  FILLER          PIC X(532)  VALUE "UGRRAW.DAT".
001800         03  FILLER          PIC X(532)  VALUE "SECTMAP.DAT".
001900         03  FILLER          PIC X(532)  VALUE "EMPLOYEE.DAT".
002000         03  FILLER          PIC X(532)  VALUE "DECOMPF.DAT".
002100         03  FILLER          PIC X(532)  VALUE "GASSELFG.DAT".
002200         03  FILLER          PIC X(532)  VALUE "JEVI.DAT".
002300         03  FILLER          PIC X(532)  VALUE "HHSIZES.DAT".
002400         03  FILLER          PIC X(532)  VALUE "POWERSLP.DAT".
002500         03  FILLER          PIC X(532)  VALUE "GASPARAM.DAT".
002600         03  FILLER          PIC X(532)  VALUE "GASHOURL.DAT".
002700         03  FILLER          PIC X(532)  VALUE "TEMPERAT.DAT".
002800         03  FILLER          PIC X(532)  VALUE "HOLIDAYS.DAT".
002900         03  FILLER          PIC X(532)  VALUE "CONSUMPT.OUT".
003000         03  FILLER          PIC X(532)  VALUE "TSHHOUT.DAT".
003100         03  FILLER          PIC X(532)  VALUE "TSINDOUT.DAT".
003200         03  FILLER          PIC X(532)  VALUE "TSCTSOUT.DAT".
003300     02  FILLER  REDEFINES WSEG-File-Defs-A.
003400         03  WSEG-File-Names     PIC X(532)  OCCURS 16.
003500     02  WSEG-File-Defs-Count    BINARY-SHORT VALUE 16.
003600*
