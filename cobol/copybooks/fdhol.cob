000100*  FD FOR HOLIDAYS FILE - RECORD LENGTH 12.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-HOL-RECORD (SEE WSEGhol.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800*
000900 FD  HOLIDAYS-FILE.
001000 01  HOL-FILE-RECORD    PIC X(12).
001100*
001200
