000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR HH-SIZES FILE            *
000400*       (HOUSEHOLD POWER CONSUMPTION BY DISTRICT,   *
000500*       SIZE OF HOUSEHOLD AND SCENARIO)             *
000600*         SEQUENTIAL, ONLY SCENARIO 2 IS KEPT       *
000700*****************************************************
000800*  FILE SIZE 17 BYTES.
000900*  HH-SIZE-CODE 1 = ALL SIZES COMBINED, DROPPED AT
001000*  AA011-READ-HH-SIZES IN ED050 - CODES 2 THRU 5 ARE
001100*  KEPT AND RENUMBERED TO SIZES 1 THRU 4.
001200*
001300* 18/07/88 RDN - CREATED.
001400* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001500* 14/05/07 PMH - CR 0461 - HH-VALUE-KWH MADE COMP-3, MATCHING
001600*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
001700*                RECORD LENGTH DROPS FROM 24 TO 17.
001800*
001900 01  WSEG-HH-RECORD.
002000     03  HH-REGION                PIC 9(5).
002100     03  HH-SIZE-CODE              PIC 9(1).
002200     03  HH-SCENARIO               PIC 9(1).
002300     03  HH-VALUE-KWH              PIC S9(13)V9(2)  COMP-3.
002400     03  FILLER                    PIC X(02).
002500*
