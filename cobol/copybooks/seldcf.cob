000100*  SELECT CLAUSE FOR DECOMPOSITION-FACTORS FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT DECOMP-FACTORS-FILE ASSIGN TO "DECOMPF"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-DCF-STATUS.
000800*
000900
