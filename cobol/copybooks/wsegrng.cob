000100*****************************************************
000200*                                                   *
000300*    WORKING TABLE - SECTOR-RANGE CONSUMPTION       *
000400*       (U1 OUTPUT / U2 INPUT) - NOT ON FILE,       *
000500*       HELD AS AN IN-MEMORY TABLE, ABOUT 48        *
000600*       RANGES EXPECTED.                            *
000700*****************************************************
000800*
000900* 14/03/88 RDN - CREATED.
001000* 27/06/90 RDN - WIDENED TO 9(11) AFTER OVERFLOW ON
001100*                THE POWER TOTAL FOR RANGE 5-9.
001200* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001300* 14/05/07 PMH - CR 0461 - MWH FIELDS MADE COMP-3, MATCHING
001400*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
001500*
001600 01  WSEG-RNG-TABLE.
001700     03  RNG-ENTRY-CNT          PIC 9(3)  COMP.
001800     03  RNG-ENTRY              OCCURS 60
001900                                 INDEXED BY RNG-IX.
002000         05  RNG-SECTOR-RANGE   PIC X(08).
002100         05  RNG-POWER-MWH      PIC S9(11)V9(3)  COMP-3.
002200         05  RNG-GAS-MWH        PIC S9(11)V9(3)  COMP-3.
002300         05  RNG-PETROL-MWH     PIC S9(11)V9(3)  COMP-3.
002400     03  FILLER                 PIC X(02).
002500*
