000100*  FD FOR JEVI FILE - RECORD LENGTH 17.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-JEV-RECORD (SEE WSEGjev.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 23 TO 17
000900*                AFTER WSEGJEV.COB'S JVR-VALUE-GJ WAS MADE
001000*                COMP-3.
001100*
001200 FD  JEVI-FILE.
001300 01  JEV-FILE-RECORD    PIC X(17).
001400*
001500
