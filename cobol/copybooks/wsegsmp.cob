000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR RAW-SECTOR TO            *
000400*       SECTOR-RANGE CROSS REFERENCE FILE           *
000500*         SEQUENTIAL, LOADED TO A WS TABLE          *
000600*****************************************************
000700*  FILE SIZE 20 BYTES.
000800*
000900* 14/03/88 RDN - CREATED.
000950* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001000*
001100 01  WSEG-SMP-RECORD.
001200     03  SMP-RAW-CODE           PIC X(10).
001300     03  SMP-RANGE              PIC X(08).
001350     03  FILLER                 PIC X(02).
001400*
