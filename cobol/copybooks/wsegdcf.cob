000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR DECOMPOSITION-FACTORS    *
000400*       FILE (POWER SELF-GENERATION SHARE BY        *
000500*       SECTOR)                                     *
000600*         SEQUENTIAL, ONE ROW PER SECTOR            *
000700*****************************************************
000800*  FILE SIZE 10 BYTES.
000900*
001000* 11/05/88 RDN - CREATED.
001100* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED, ROOM FOR
001200*                SECTOR-LEVEL GROWTH WITHOUT A RECORD-LENGTH
001300*                CHANGE AGAIN.
001400* 14/05/07 PMH - CR 0461 - SELFGEN-SHARE MADE COMP-3, MATCHING
001500*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
001600*                RECORD LENGTH DROPS FROM 13 TO 10.
001700*
001800 01  WSEG-DCF-RECORD.
001900     03  DCF-SECTOR              PIC 9(3).
002000     03  DCF-SELFGEN-SHARE       PIC S9(1)V9(7)  COMP-3.
002100     03  FILLER                  PIC X(02).
002200*
