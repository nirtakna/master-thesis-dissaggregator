000100*  FD FOR RUNPARM FILE - RECORD LENGTH 06.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-PRM-RECORD (SEE WSEGPRM.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 14/03/94 RDN - CREATED.
000800*
000900 FD  RUNPARM-FILE.
001000 01  PRM-FILE-RECORD    PIC X(06).
001100*
001200
