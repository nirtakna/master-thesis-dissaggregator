000100*  FD FOR DECOMPOSITION-FACTORS FILE - RECORD LENGTH 10.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-DCF-RECORD (SEE WSEGdcf.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 13 TO 10
000900*                AFTER WSEGDCF.COB'S SELFGEN-SHARE WAS MADE
001000*                COMP-3.
001100*
001200 FD  DECOMP-FACTORS-FILE.
001300 01  DCF-FILE-RECORD    PIC X(10).
001400*
001500
