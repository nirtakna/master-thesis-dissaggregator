000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR TS-HH-OUT / TS-IND-OUT / *
000400*       TS-CTS-OUT FILES (TIME-SERIES OUTPUT,       *
000500*       ONE ROW PER INTERVAL)                       *
000600*****************************************************
000700*  FILE SIZE 34 BYTES.
000800*  TS-SECTOR IS ZERO FOR THE HOUSEHOLD FILE - ALL
000900*  THREE OUTPUT FILES SHARE THIS ONE LAYOUT.
001000*
001100* 18/07/88 RDN - CREATED.
001200* 19/08/97 RDN - Y2K - TS-TIMESTAMP ALREADY CARRIES THE
001300*                FULL 4-DIGIT YEAR, NO CHANGE NEEDED.
001400* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001500* 14/05/07 PMH - CR 0461 - TS-VALUE-MWH MADE COMP-3, MATCHING
001600*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
001700*                RECORD LENGTH DROPS FROM 41 TO 34.
001800*
001900 01  WSEG-TS-RECORD.
002000     03  TS-TIMESTAMP               PIC X(16).
002100     03  TS-REGION                  PIC 9(05).
002200     03  TS-SECTOR                  PIC 9(03).
002300     03  TS-VALUE-MWH               PIC S9(9)V9(6)  COMP-3.
002400     03  FILLER                     PIC X(02).
002500*
