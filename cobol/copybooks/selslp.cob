000100*  SELECT CLAUSE FOR POWER-SLP FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT POWER-SLP-FILE ASSIGN TO "POWERSLP"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-SLP-STATUS.
000800*
000900
