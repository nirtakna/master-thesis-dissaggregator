000100*  SELECT CLAUSE FOR TS-HH-OUT FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT TS-HH-OUT-FILE ASSIGN TO "TSHHOUT"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-HHO-STATUS.
000800*
000900
