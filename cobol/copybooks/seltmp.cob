000100*  SELECT CLAUSE FOR TEMPERATURE FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT TEMPERATURE-FILE ASSIGN TO "TEMPERAT"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-TMP-STATUS.
000800*
000900
