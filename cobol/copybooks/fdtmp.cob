000100*  FD FOR TEMPERATURE FILE - RECORD LENGTH 13.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-TMP-RECORD (SEE WSEGtmp.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 15 TO 13
000900*                AFTER WSEGTMP.COB'S TMP-ALLOC WAS MADE
001000*                COMP-3.
001100*
001200 FD  TEMPERATURE-FILE.
001300 01  TMP-FILE-RECORD    PIC X(13).
001400*
