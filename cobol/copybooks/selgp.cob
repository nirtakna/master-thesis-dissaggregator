000100*  SELECT CLAUSE FOR GAS-PARAMS FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT GAS-PARAMS-FILE ASSIGN TO "GASPARAM"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-GP-STATUS.
000800*
000900
