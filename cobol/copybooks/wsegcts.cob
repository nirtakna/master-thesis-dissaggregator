000100*****************************************************
000200*                                                   *
000300*    PARAMETER AREA FOR ED070 (CTS-POWER-SLP) -    *
000400*       ONE CALL RETURNS THE NORMALISED YEAR-LONG   *
000500*       STANDARD LOAD PROFILE FOR ONE PROFILE NAME,  *
000600*       STATE AND RUN YEAR AS A 366-DAY CALENDAR OF   *
000700*       BUCKET/MULTIPLIER PAIRS PLUS THE NINE        *
000800*       NORMALISED DAYTYPE/SEASON ROWS.              *
000900*****************************************************
001000*
001100* 18/07/88 RDN - CREATED.
001200* 11/03/96 RDN - CTS-DAY-FT WIDENED FROM S9(1)V9(7) TO S9(2)V9(7)
001300*                AFTER THE H0 DYNAMISATION FACTOR EXCEEDED 1
001400*                EARLY IN THE YEAR. CR 0249.
001500* 14/05/07 PMH - CR 0461 - FACTOR FIELDS MADE COMP-3, MATCHING
001600*                THE BUREAU'S OWN MONEY-FIELD CONVENTION.
001700*
001800 01  WSEG-CTS-PARM.
001900     03  CTS-PROFILE-NAME        PIC X(02).
002000     03  CTS-DAY-CNT             PIC 9(03)  COMP.
002100     03  CTS-DAY-ENTRY           OCCURS 366.
002200         05  CTS-DAY-BUCKET      PIC 9(01)  COMP.
002300         05  CTS-DAY-FT          PIC S9(2)V9(7)  COMP-3.
002400     03  CTS-NORM-VAL            OCCURS 9.
002500         05  CTS-NORM-SLOT       OCCURS 96  PIC S9(1)V9(9)  COMP-3.
002600     03  CTS-RETURN-CODE         PIC S9(3)  COMP.
002700     03  FILLER                  PIC X(02).
002800*
