000100*  SELECT CLAUSE FOR RUNPARM FILE.
000200*
000300* 14/03/94 RDN - CREATED WHEN THE RUN YEAR WAS TAKEN OUT OF
000400*                ED010'S JCL OVERRIDE CARDS AND GIVEN ITS OWN
000500*                ONE-RECORD CONTROL FILE, READ ONCE BY ED000
000600*                AND PASSED DOWN TO EVERY STAGE ON
000700*                WSEG-CALLING-DATA.  CR 0174.
000800*
000900 SELECT RUNPARM-FILE ASSIGN TO "RUNPARM"
001000        ORGANIZATION IS LINE SEQUENTIAL
001100        FILE STATUS IS WSEG-PRM-STATUS.
001200*
001300
