000100*  SELECT CLAUSE FOR HH-SIZES FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT HH-SIZES-FILE ASSIGN TO "HHSIZES"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-HHS-STATUS.
000800*
000900
