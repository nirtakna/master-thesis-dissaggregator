000100*  SELECT CLAUSE FOR EMPLOYEES FILE.
000200*
000300* 18/07/88 RDN - CREATED.
000400*
000500 SELECT EMPLOYEE-FILE ASSIGN TO "EMPLOYEE"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WSEG-EMP-STATUS.
000800*
000900
