000100*  FD FOR UGR RAW EXTRACT FILE - RECORD LENGTH 46.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-UGR-RECORD (SEE WSEGugr.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800*
000900 FD  UGR-RAW-FILE.
001000 01  UGR-FILE-RECORD    PIC X(46).
001100*
001200
