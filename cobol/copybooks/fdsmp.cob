000100*  FD FOR SECTOR-MAP CROSS REFERENCE FILE - RECORD LENGTH 20.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-SMP-RECORD (SEE WSEGsmp.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800*
000900 FD  SECTOR-MAP-FILE.
001000 01  SMP-FILE-RECORD    PIC X(20).
001100*
001200
