000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR RUNPARM FILE             *
000400*       (ONE RECORD - THE 4-DIGIT CCYY TO RUN THE   *
000500*       DISAGGREGATION SUITE FOR)                   *
000600*****************************************************
000700*  FILE SIZE 06 BYTES.
000800*
000900* 14/03/94 RDN - CREATED.
000950* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001000*
001100 01  WSEG-PRM-RECORD.
001200     03  PRM-RUN-YEAR               PIC 9(04).
001250     03  FILLER                     PIC X(02).
001300*
