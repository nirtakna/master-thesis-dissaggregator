000100*  FD FOR GAS-HOURLY FILE - RECORD LENGTH 16.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-GH-RECORD (SEE WSEGgh.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 19 TO 16
000900*                AFTER WSEGGH.COB'S GH-PERCENT WAS MADE COMP-3.
001000*
001100 FD  GAS-HOURLY-FILE.
001200 01  GH-FILE-RECORD    PIC X(16).
001300*
001400
