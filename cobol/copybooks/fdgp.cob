000100*  FD FOR GAS-PARAMS FILE - RECORD LENGTH 74.
000200*     CALLING PROGRAM USES READ ... INTO / WRITE ... FROM
000300*     AGAINST WSEG-GP-RECORD (SEE WSEGgp.COB) -
000400*     KEPT AS A PLAIN BUFFER HERE TO AVOID A DUPLICATE
000500*     DATA-NAME CLASH BETWEEN FILE AND WORKING-STORAGE.
000600*
000700* 18/07/88 RDN - CREATED.
000800* 14/05/07 PMH - CR 0461 - RECORD LENGTH DROPS FROM 120 TO 74
000900*                AFTER WSEGGP.COB'S SIGMOID/LINEAR/WEEKDAY
001000*                FIELDS WERE MADE COMP-3.
001100*
001200 FD  GAS-PARAMS-FILE.
001300 01  GP-FILE-RECORD    PIC X(74).
001400*
001500
