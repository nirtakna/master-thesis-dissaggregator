000100*****************************************************
000200*                                                   *
000300*    RECORD DEFINITION FOR GAS-SELFGEN FILE         *
000400*       (NATIONAL INDUSTRIAL GAS SELF-GENERATION    *
000500*       BALANCE, ONE ROW PER YEAR)                  *
000600*****************************************************
000700*  FILE SIZE 12 BYTES.
000800*  GSG-VALUE-GWH IS THE RAW BALANCE AS PUBLISHED, IN
000900*  GIGAWATT HOURS - AA015-CLAMP-YEAR IN ED020 MULTIPLIES
001000*  BY 1000 TO OBTAIN THE MWH WORKING FIGURE.
001100*
001200* 11/05/88 RDN - CREATED.
001300* 19/08/97 RDN - Y2K - WSEG-GSG-YEAR CONFIRMED 4-DIGIT.
001400* 22/11/02 PMH - CR 0455 - TRAILING FILLER ADDED.
001500* 14/05/07 PMH - CR 0461 - GSG-VALUE-GWH MADE COMP-3, MATCHING
001600*                THE BUREAU'S OWN MONEY-FIELD CONVENTION -
001700*                RECORD LENGTH DROPS FROM 16 TO 12.
001800*
001900 01  WSEG-GSG-RECORD.
002000     03  GSG-YEAR                PIC 9(4).
002100     03  GSG-VALUE-GWH           PIC S9(7)V9(3)  COMP-3.
002200     03  FILLER                  PIC X(02).
002300*
