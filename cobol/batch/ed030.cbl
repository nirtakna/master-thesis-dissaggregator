000100*****************************************************************
000200*                                                               *
000300*          R E G I O N A L   J E V I   P I V O T                *
000400*                                                               *
000500*        READS THE REPORTED DISTRICT ENERGY USE EXTRACT AND    *
000600*        PIVOTS IT BY CARRIER INTO ONE ROW PER DISTRICT.        *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.        ED030.
001300 AUTHOR.            R D NASEBY.
001400 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001500 DATE-WRITTEN.      11/05/1988.
001600 DATE-COMPILED.
001700 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
001800                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
001900*
002000*  REMARKS.         STAGE 3 OF THE ENERGY DISAGGREGATION RUN.
002100*                   CALLED BY ED000.  PIVOTS THE JEVI EXTRACT
002200*                   (ONE ROW PER DISTRICT/CARRIER) INTO ONE ROW
002300*                   PER DISTRICT CARRYING TOTAL, POWER AND GAS -
002400*                   PETROL IS LEFT AT ZERO HERE, ED040 SYNTHESISES
002500*                   IT LATER FROM THE TOTAL COLUMN.  DISTRICT IDS
002600*                   ARE NORMALISED TO THE CURRENT 400-DISTRICT
002700*                   STANDARD BEFORE PIVOTING, TO ABSORB THE
002800*                   HANDFUL OF BOUNDARY CHANGES OVER THE YEARS.
002900*
003000*  FILES USED.      JEVI-FILE (IN)
003100*
003200*  CALLED BY.       ED000.
003300*
003400* CHANGES:
003500* 11/05/88 RDN - CREATED.
003600* 30/03/91 RDN - DISTRICT-MERGE TABLE ADDED AFTER THE 1990
003700*                BOUNDARY CHANGES LEFT SEVERAL DISTRICTS
003800*                REPORTING UNDER THEIR OLD NUMBER. CR 0140.
003900* 19/08/97 RDN - Y2K - RUN-YEAR CLAMP RANGE (2003-2017) NOTED
004000*                FOR AUDIT, NO CHANGE NEEDED.
004100* 11/02/99 JBT - CR 0286 - CARRIER CODES 5,6,7,8 NOW COUNTED AS
004200*                KEPT RATHER THAN DROPPED, THEY CARRY NO PIVOT
004300*                COLUMN OF THEIR OWN BUT ARE NOT AN ERROR.
004400*
004500 ENVIRONMENT             DIVISION.
004600*================================
004700*
004800 CONFIGURATION           SECTION.
004900*
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT            SECTION.
005400*
005500 FILE-CONTROL.
005600 COPY "seljev.cob".
005700*
005800 DATA                    DIVISION.
005900*================================
006000*
006100 FILE SECTION.
006200*
006300 COPY "fdjev.cob".
006400*
006500 WORKING-STORAGE SECTION.
006600*------------------------
006700*
006800 77  WS-PROG-NAME             PIC X(17)  VALUE "ED030 (1.03.00)".
006900*
007000 01  WS-FILE-STATUS-AREA.
007100     03  WSEG-JEV-STATUS      PIC X(02).
007200     03  FILLER               PIC X(02).
007300*
007400 COPY "wsegjev.cob".
007500 COPY "wsegdst.cob".
007600*
007700*  YEAR-CLAMP AREA - HELD FOR THE AUDIT TRACE AND FOR PICKING
007800*  THE RIGHT VERSION OF THE DISTRICT-MERGE TABLE, SHOULD IT EVER
007900*  NEED A SECOND GENERATION.
008000*
008100 01  WS-YEAR-CLAMP-AREA.
008200     03  WS-CLAMP-YEAR        PIC 9(04).
008300     03  FILLER               PIC X(02).
008400*
008500 01  WS-YEAR-CLAMP-X  REDEFINES WS-YEAR-CLAMP-AREA
008600                       PIC X(06).
008700*
008800*  DISTRICT-MERGE TABLE - OLD DISTRICT NUMBER TO CURRENT
008900*  DISTRICT NUMBER, FOR THE SMALL NUMBER OF BOUNDARY CHANGES
009000*  THE JEVI EXTRACT STILL REPORTS UNDER THE OLD NUMBERING.
009100*  UNLISTED DISTRICTS PASS THROUGH UNCHANGED.
009200*
009300 01  WS-MERGE-TABLE.
009400     03  WS-MERGE-ENTRY            OCCURS 20 INDEXED BY WS-MRG-IX.
009500         05  WS-MERGE-OLD-REGION   PIC 9(5).
009600         05  WS-MERGE-NEW-REGION   PIC 9(5).
009700     03  FILLER                    PIC X(02).
009800*
009900 01  WS-MERGE-TABLE-X  REDEFINES WS-MERGE-TABLE
010000                        PIC X(202).
010100*
010200 01  WS-MERGE-CNT                  PIC 9(2)  COMP  VALUE 2.
010300*
010400 01  WS-NORM-REGION-AREA.
010500     03  WS-NORM-REGION       PIC 9(05).
010600*
010700 01  WS-NORM-REGION-X  REDEFINES WS-NORM-REGION-AREA
010800                        PIC X(05).
010900*
011000 01  WS-WORK-AREA.
011100     03  WS-JEV-READ-CNT      PIC 9(07)  COMP.
011200     03  WS-JEV-KEPT-CNT      PIC 9(07)  COMP.
011300     03  WS-JEV-DROP-CNT      PIC 9(07)  COMP.
011400     03  FILLER               PIC X(02).
011500*
011600 01  WS-JEV-EOF-SW             PIC X(01)  VALUE "N".
011700     88  JEV-EOF                          VALUE "Y".
011800*
011900 LINKAGE SECTION.
012000*----------------
012100*
012200 COPY "wsegcda.cob".
012300*
012400 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-DST-TABLE.
012500*============================================================
012600*
012700 AA000-MAIN.
012800     MOVE     ZERO TO WSEG-CD-RETURN-CODE DST-ENTRY-CNT
012900                       WS-JEV-READ-CNT WS-JEV-KEPT-CNT
013000                       WS-JEV-DROP-CNT.
013100     PERFORM  AA005-BUILD-MERGE-TABLE.
013200     PERFORM  AA010-OPEN-FILES.
013300     PERFORM  AA015-CLAMP-YEAR.
013400     PERFORM  AA020-READ-JEVI UNTIL JEV-EOF.
013500     CLOSE    JEVI-FILE.
013600     DISPLAY  "ED030 - JEVI READ " WS-JEV-READ-CNT
013700              " KEPT " WS-JEV-KEPT-CNT
013800              " DROPPED " WS-JEV-DROP-CNT
013900              " DISTRICTS " DST-ENTRY-CNT.
014000     GOBACK.
014100*
014200*  THE BUREAU HAS SEEN TWO DISTRICTS REPORT UNDER A RETIRED
014300*  NUMBER SINCE THE 1990 BOUNDARY CHANGE - THE TABLE IS SIZED
014400*  FOR 20 SHOULD A FURTHER REORGANISATION ADD MORE.
014500*
014600 AA005-BUILD-MERGE-TABLE.
014700     MOVE     03151 TO WS-MERGE-OLD-REGION (1).
014800     MOVE     03152 TO WS-MERGE-NEW-REGION (1).
014900     MOVE     16056 TO WS-MERGE-OLD-REGION (2).
015000     MOVE     16063 TO WS-MERGE-NEW-REGION (2).
015100*
015200 AA010-OPEN-FILES.
015300     OPEN     INPUT JEVI-FILE.
015400     IF       WSEG-JEV-STATUS NOT = "00"
015500              DISPLAY "ED030 - JEVI-FILE WILL NOT OPEN, STATUS "
015600                      WSEG-JEV-STATUS
015700              MOVE 1 TO WSEG-CD-RETURN-CODE
015800              GOBACK.
015900*
016000 AA015-CLAMP-YEAR.
016100     MOVE     WSEG-CD-RUN-YEAR TO WS-CLAMP-YEAR.
016200     IF       WS-CLAMP-YEAR < 2003
016300              MOVE 2003 TO WS-CLAMP-YEAR.
016400     IF       WS-CLAMP-YEAR > 2017
016500              MOVE 2017 TO WS-CLAMP-YEAR.
016600*
016700 AA020-READ-JEVI.
016800     READ     JEVI-FILE INTO WSEG-JEV-RECORD
016900              AT END MOVE "Y" TO WS-JEV-EOF-SW
017000              GO TO AA020-EXIT.
017100     ADD      1 TO WS-JEV-READ-CNT.
017200*
017300     IF       JVR-CARRIER-CODE NOT = 1 AND
017400              JVR-CARRIER-CODE NOT = 2 AND
017500              JVR-CARRIER-CODE NOT = 4 AND
017600              JVR-CARRIER-CODE NOT = 5 AND
017700              JVR-CARRIER-CODE NOT = 6 AND
017800              JVR-CARRIER-CODE NOT = 7 AND
017900              JVR-CARRIER-CODE NOT = 8
018000              ADD 1 TO WS-JEV-DROP-CNT
018100              GO TO AA020-EXIT.
018200     ADD      1 TO WS-JEV-KEPT-CNT.
018300*
018400     PERFORM  AA021-NORMALISE-REGION.
018500     PERFORM  AA022-FIND-OR-CREATE-ENTRY.
018600     PERFORM  AA023-PIVOT-VALUE.
018700*
018800 AA020-EXIT.
018900     EXIT.
019000*
019100 AA021-NORMALISE-REGION.
019200     MOVE     JVR-REGION TO WS-NORM-REGION.
019300     SET      WS-MRG-IX TO 1.
019400*
019500 AA021-SEARCH.
019600     IF       WS-MRG-IX > WS-MERGE-CNT
019700              GO TO AA021-EXIT.
019800     IF       WS-MERGE-OLD-REGION (WS-MRG-IX) = JVR-REGION
019900              MOVE WS-MERGE-NEW-REGION (WS-MRG-IX)
020000                   TO WS-NORM-REGION
020100              GO TO AA021-EXIT.
020200     SET      WS-MRG-IX UP BY 1.
020300     GO       TO AA021-SEARCH.
020400*
020500 AA021-EXIT.
020600     EXIT.
020700*
020800 AA022-FIND-OR-CREATE-ENTRY.
020900     SET      DST-IX TO 1.
021000*
021100 AA022-SEARCH.
021200     IF       DST-IX > DST-ENTRY-CNT
021300              GO TO AA022-NEW-ENTRY.
021400     IF       DST-REGION (DST-IX) = WS-NORM-REGION
021500              GO TO AA022-EXIT.
021600     SET      DST-IX UP BY 1.
021700     GO       TO AA022-SEARCH.
021800*
021900 AA022-NEW-ENTRY.
022000     ADD      1 TO DST-ENTRY-CNT.
022100     SET      DST-IX TO DST-ENTRY-CNT.
022200     MOVE     WS-NORM-REGION TO DST-REGION (DST-IX).
022300     MOVE     ZERO TO DST-TOTAL-MWH (DST-IX)
022400                       DST-POWER-MWH (DST-IX)
022500                       DST-GAS-MWH (DST-IX)
022600                       DST-PETROL-MWH (DST-IX).
022700*
022800 AA022-EXIT.
022900     EXIT.
023000*
023100 AA023-PIVOT-VALUE.
023200     EVALUATE JVR-CARRIER-CODE
023300         WHEN 1  COMPUTE DST-TOTAL-MWH (DST-IX) ROUNDED =
023400                         DST-TOTAL-MWH (DST-IX) +
023500                         (JVR-VALUE-GJ / 3.6)
023600         WHEN 2  COMPUTE DST-POWER-MWH (DST-IX) ROUNDED =
023700                         DST-POWER-MWH (DST-IX) +
023800                         (JVR-VALUE-GJ / 3.6)
023900         WHEN 4  COMPUTE DST-GAS-MWH (DST-IX) ROUNDED =
024000                         DST-GAS-MWH (DST-IX) +
024100                         (JVR-VALUE-GJ / 3.6)
024200         WHEN OTHER
024300                 CONTINUE
024400     END-EVALUATE.
024500*
