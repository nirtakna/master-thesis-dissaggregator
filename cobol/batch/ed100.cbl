000100*****************************************************************
000200*                                                               *
000300*        G A S   A N D   P E T R O L - C T S                  *
000400*        D A I L Y / H O U R L Y   D I S A G G R E G A T I O N *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.        ED100.
001200 AUTHOR.            R D NASEBY.
001300 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001400 DATE-WRITTEN.      18/07/1988.
001500 DATE-COMPILED.
001600 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
001700                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
001800*
001900*  REMARKS.         STAGE 9 OF THE ENERGY DISAGGREGATION RUN, CALLED
002000*                   BY ED000 AFTER ED080.  TAKES THE CALIBRATED GAS
002100*                   AND PETROL COLUMNS OF
002200*                   WSEG-CAL-TABLE (U6 OUTPUT) AND SPREADS EACH
002300*                   (DISTRICT,SECTOR) ANNUAL VALUE OVER THE YEAR'S
002400*                   DAYS AND HOURS.  SECTOR IS TURNED INTO ONE OF
002500*                   THE 11 GAS PROFILES BY A CYCLING FORMULA (NO
002600*                   REAL WZ-TO-PROFILE TABLE WAS EVER SUPPLIED TO
002700*                   THE BUREAU FOR GAS, SAME SITUATION AS THE
002800*                   SHIFT/CTS PROFILES IN ED080 - SEE THAT PROGRAM'S
002900*                   OWN CHANGE LOG).  PETROL IS RUN THROUGH THE SAME
003000*                   GAS PROFILE AND HOURLY TABLES AS GAS, PER THE
003100*                   BUREAU'S STANDING INSTRUCTION THAT PETROL-CTS
003200*                   HAS NO HOURLY SHAPE OF ITS OWN.
003300*
003400*                   THERE IS NO GAS OR PETROL TIME-SERIES OUTPUT
003500*                   FILE IN THE SUITE - THIS STAGE IS A CHECK-ONLY
003600*                   RUN, PRINTING THE CONTROL TOTALS FOR THE AUDIT
003700*                   FILE.  IF A GAS TS-OUT FILE IS EVER ADDED THE
003800*                   WRITE WANTS TO GO IN AA051/AA052 ALONGSIDE THE
003900*                   HOURLY ACCUMULATION.
004000*
004100*  FILES USED.      GAS-HOURLY-FILE (IN, LOADED ONCE)
004200*                   HOLIDAYS-FILE (IN, RE-READ PER STATE)
004300*                   TEMPERATURE-FILE (IN, RE-READ PER DISTRICT)
004400*
004500*  CALLED BY.       ED000.
004600*
004700* CHANGES:
004800* 18/07/88 RDN - CREATED.
004900* 19/08/97 RDN - Y2K - NO CHANGE NEEDED, NOTE MADE FOR AUDIT.
005000* 02/03/99 JBT - CR 0291 - THE 15C FLOOR ON THE HOURLY WATER
005100*                ALLOCATION TEMPERATURE (PROFILE WA ONLY) ADDED TO
005200*                AA051 BEFORE THE BAND LOOK-UP - A MILD WINTER HAD
005300*                BANDED SOME WA DAYS BELOW THE LOWEST HOURLY SHAPE
005400*                THE GASWORKS COULD SUPPLY.
005500* 30/10/03 PMH - CR 0412 - GRAND-TOTAL CONSERVATION CHECK ADDED PER
005600*                CARRIER (GAS, PETROL), SAME 1E-6 TOLERANCE AS THE
005700*                SPECIFICATION FOR THE HOURLY STEP.
005800* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM UNTIL LOOP IN THIS
005900*                MODULE BROKEN OUT TO ITS OWN PARAGRAPH AND
006000*                RE-ENTERED BY AN OUT-OF-LINE PERFORM, MATCHING THE
006100*                HOUSE STYLE USED ELSEWHERE IN THE SUITE.
006200*
006300 ENVIRONMENT             DIVISION.
006400*================================
006500*
006600 CONFIGURATION           SECTION.
006700*
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*
007100 INPUT-OUTPUT            SECTION.
007200*
007300 FILE-CONTROL.
007400 COPY "selgh.cob".
007500 COPY "selhol.cob".
007600 COPY "seltmp.cob".
007700*
007800 DATA                    DIVISION.
007900*================================
008000*
008100 FILE SECTION.
008200*
008300 COPY "fdgh.cob".
008400 COPY "fdhol.cob".
008500 COPY "fdtmp.cob".
008600*
008700 WORKING-STORAGE SECTION.
008800*------------------------
008900*
009000 77  WS-PROG-NAME             PIC X(17)  VALUE "ED100 (1.10.00)".
009100*
009200 01  WS-FILE-STATUS-AREA.
009300     03  WSEG-GH-STATUS       PIC X(02).
009400     03  WSEG-HOL-STATUS      PIC X(02).
009500     03  WSEG-TMP-STATUS      PIC X(02).
009600*
009700 COPY "wseggh.cob".
009800 COPY "wseghol.cob".
009900 COPY "wsegtmp.cob".
010000*
010100*  THE 11 GAS PROFILE NAMES, FIXED ORDER, SECTOR 5..33 CYCLES
010200*  ACROSS THEM 11 AT A TIME (SEE AA010).
010300*
010400 01  WS-GP-NAME-TAB.
010500     03  WS-GP-NAME           PIC X(02)  OCCURS 11.
010600*
010700 01  WS-GP-NAME-TAB-X  REDEFINES WS-GP-NAME-TAB
010800                         PIC X(22).
010900*
011000*  GAS-HOURLY FILE LOADED ONCE - 11 PROFILES X 7 DAYTYPES X 10 BANDS
011100*  X UP TO 24 HOURS.  SIZED GENEROUSLY, NOT EVERY COMBINATION NEED
011200*  BE PRESENT ON THE FILE.
011300*
011400 01  WS-GH-CNT                PIC 9(05)  COMP.
011500 01  WS-GH-TABLE.
011600     03  WS-GH-ENTRY          OCCURS 4000
011700                                INDEXED BY WS-GH-IX.
011800         05  WS-GH-PROFILE    PIC X(02).
011900         05  WS-GH-DAYTYPE    PIC X(02).
012000         05  WS-GH-TEMPBAND   PIC S9(03).
012100         05  WS-GH-HOUR       PIC 9(02).
012200         05  WS-GH-PERCENT    PIC S9(3)V9(5).
012300*
012400 01  WS-GH-EOF-SW              PIC X(01)  VALUE "N".
012500     88  GH-EOF                           VALUE "Y".
012600*
012700 01  WS-TEMP-EOF-SW             PIC X(01)  VALUE "N".
012800     88  TEMP-EOF                          VALUE "Y".
012900*
013000*  HOLIDAY TABLE, RE-LOADED FOR EACH STATE (SAME SHAPE AS ED080,
013100*  ED090).
013200*
013300 01  WS-HOL-TABLE.
013400     03  WS-HOL-CNT             PIC 9(04)  COMP.
013500     03  WS-HOL-ENTRY           OCCURS 400
013600                                 INDEXED BY WS-HOL-IDX.
013700         05  WS-HOL-STATE-NO    PIC 9(02).
013800         05  WS-HOL-DATE        PIC 9(08).
013900     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
014000                          OCCURS 400  PIC X(10).
014100 01  WS-HOL-EOF-SW              PIC X(01)  VALUE "N".
014200     88  HOL-EOF                           VALUE "Y".
014300*
014400*  MM/DD/WEEKDAY-PER-DAY-OF-YEAR CALENDAR, STATE-INDEPENDENT SO
014500*  BUILT ONCE - SAME TECHNIQUE AS ED060/ED070/ED080/ED090.
014600*
014700 01  WS-DIM-TABLE.
014800     03  WS-DIM-ENTRY           OCCURS 12  PIC 9(02).
014900*
015000 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
015100                      PIC X(24).
015200*
015300 01  WS-DATE-TABLE.
015400     03  WS-DATE-ENTRY          OCCURS 366
015500                                 INDEXED BY WS-DATE-IX.
015600         05  WS-DATE-MM         PIC 9(02).
015700         05  WS-DATE-DD         PIC 9(02).
015800         05  WS-DATE-WD         PIC 9(01)  COMP.
015900*
016000*  ONE STATE'S MO..SO GAS-DAY-FLAG CALENDAR - REBUILT AT THE TOP OF
016100*  EACH AA030-PROCESS-STATE PASS.
016200*
016300 01  WS-DAY-FLAG-CAL.
016400     03  WS-DAY-FLAG            PIC X(02)  OCCURS 366.
016500*
016600*  TEMPERATURE SERIES FOR THE DISTRICT CURRENTLY IN HAND - REBUILT
016700*  WHENEVER WS-CUR-DISTRICT CHANGES.
016800*
016900 01  WS-TEMP-TABLE.
017000     03  WS-TEMP-ENTRY          PIC S9(3)V9(2)  OCCURS 366.
017100*
017200 01  WS-TEMP-TABLE-X  REDEFINES WS-TEMP-TABLE
017300                       PIC X(1830).
017400*
017500*  GPV RESULT CACHE - ONE SLOT PER GAS PROFILE, VALID ONLY FOR THE
017600*  DISTRICT CURRENTLY IN HAND.  AT MOST 11 CALLS TO ED090 PER
017700*  DISTRICT NO MATTER HOW MANY SECTORS SHARE A PROFILE.
017800*
017900 01  WS-GPV-CACHE.
018000     03  WS-GPV-SLOT            OCCURS 11
018100                                 INDEXED BY WS-GPV-IX.
018200         05  WS-GPV-VALID-SW    PIC X(01).
018300             88  WS-GPV-VALID               VALUE "Y".
018400         05  WS-GPV-H-VAL       PIC S9(5)V9(5)  OCCURS 366.
018500         05  WS-GPV-WD-FAC      PIC S9(1)V9(4)  OCCURS 366.
018600         05  WS-GPV-SUM         PIC S9(7)V9(5).
018700*
018800 01  WS-CALENDAR-AREA.
018900     03  WS-DAYS-IN-YEAR        PIC 9(03)  COMP.
019000     03  WS-ELAPSED-DAYS        PIC 9(07)  COMP.
019100     03  WS-ANCHOR-YEAR         PIC 9(04)  COMP  VALUE 2000.
019200     03  WS-TEST-YEAR           PIC 9(04)  COMP.
019300     03  WS-CUR-WEEKDAY         PIC 9(01)  COMP.
019400     03  WS-DIVD-WORK           PIC 9(07).
019500     03  WS-DIVQ-WORK           PIC 9(07).
019600     03  WS-DIVR-WORK           PIC 9(02).
019700*
019800 01  WS-LEAP-SW                 PIC X(01)  VALUE "N".
019900     88  LEAP-YEAR                          VALUE "Y".
020000*
020100 01  WS-WORK-AREA.
020200     03  WS-STATE-IX            PIC 9(02)  COMP.
020300     03  WS-CUR-DISTRICT        PIC 9(05)  VALUE 99999.
020400     03  WS-DAY-IX              PIC 9(03)  COMP.
020500     03  WS-HOUR-IX             PIC 9(02)  COMP.
020600     03  WS-CARR-IX             PIC 9(01)  COMP.
020700     03  WS-PROFILE-IX          PIC 9(02)  COMP.
020800     03  WS-SEC-WORK            PIC 9(03).
020900     03  WS-DIVQ2-WORK          PIC 9(03).
021000     03  WS-DIVR2-WORK          PIC 9(03).
021100     03  WS-SKIP-CNT            PIC 9(05)  COMP  VALUE ZERO.
021200     03  WS-DAYTYPE-WORK        PIC X(02).
021300     03  WS-BAND-TEMP           PIC S9(3)V9(2).
021400     03  WS-ANNUAL-WORK         PIC S9(11)V9(4).
021500     03  WS-DAILY-VAL           PIC S9(9)V9(6).
021600     03  WS-HOURLY-VAL          PIC S9(9)V9(6).
021700     03  WS-GH-FOUND-SW         PIC X(01).
021800         88  WS-GH-FOUND                    VALUE "Y".
021900     03  WS-DIFF                PIC S9(13)V9(6).
022000*
022100*  CARRIER-INDEXED ACCUMULATORS, CARRIER 1 = GAS, CARRIER 2 = PETROL.
022200*  WS-ENTRY-ANNUAL IS THE CURRENT CAL-TABLE ENTRY'S VALUE ONLY -
022300*  WS-CARRIER-ANNUAL/WS-CARRIER-CHECK ARE WHOLE-RUN GRAND TOTALS.
022400*
022500 01  WS-CARRIER-AREA.
022600     03  WS-ENTRY-ANNUAL        PIC S9(11)V9(4)  OCCURS 2.
022700     03  WS-CARRIER-ANNUAL      PIC S9(13)V9(4)  OCCURS 2.
022800     03  WS-CARRIER-CHECK       PIC S9(13)V9(6)  OCCURS 2.
022900*
023000 LINKAGE SECTION.
023100*----------------
023200*
023300 COPY "wsegcda.cob".
023400 COPY "wsegcal.cob".
023500*
023600 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-CAL-TABLE.
023700*============================================================
023800*
023900 AA000-MAIN.
024000     PERFORM  AA007-INIT-PROFILE-NAMES.
024100     PERFORM  AA012-TEST-LEAP-YEAR.
024200     PERFORM  AA013-INIT-DAYS-IN-MONTH.
024300     PERFORM  AA014-BUILD-DATE-WEEKDAY-TABLE.
024400     PERFORM  AA006-LOAD-GAS-HOURLY.
024500     MOVE     ZERO TO WS-CARRIER-ANNUAL (1) WS-CARRIER-ANNUAL (2)
024600                       WS-CARRIER-CHECK (1) WS-CARRIER-CHECK (2).
024700     PERFORM  AA030-PROCESS-STATE
024800              VARYING WS-STATE-IX FROM 1 BY 1
024900              UNTIL WS-STATE-IX > 16.
025000     PERFORM  AA090-CHECK-CONSERVATION.
025100     DISPLAY  "ED100 - SECTORS SKIPPED (OUT OF RANGE) " WS-SKIP-CNT.
025200     GOBACK.
025300*
025400 AA007-INIT-PROFILE-NAMES.
025500     MOVE     "BA" TO WS-GP-NAME (1).
025600     MOVE     "BD" TO WS-GP-NAME (2).
025700     MOVE     "BH" TO WS-GP-NAME (3).
025800     MOVE     "GA" TO WS-GP-NAME (4).
025900     MOVE     "GB" TO WS-GP-NAME (5).
026000     MOVE     "HA" TO WS-GP-NAME (6).
026100     MOVE     "KO" TO WS-GP-NAME (7).
026200     MOVE     "MF" TO WS-GP-NAME (8).
026300     MOVE     "MK" TO WS-GP-NAME (9).
026400     MOVE     "PD" TO WS-GP-NAME (10).
026500     MOVE     "WA" TO WS-GP-NAME (11).
026600*
026700 AA006-LOAD-GAS-HOURLY.
026800     MOVE     ZERO TO WS-GH-CNT.
026900     OPEN     INPUT GAS-HOURLY-FILE.
027000     IF       WSEG-GH-STATUS NOT = "00"
027100              DISPLAY "ED100 - GAS-HOURLY-FILE WILL NOT OPEN, STATUS "
027200                      WSEG-GH-STATUS
027300              GO TO AA006-EXIT.
027400     MOVE     "N" TO WS-GH-EOF-SW.
027500     READ     GAS-HOURLY-FILE INTO WSEG-GH-RECORD
027600              AT END MOVE "Y" TO WS-GH-EOF-SW.
027700     PERFORM  AA006A-PROCESS-GH-RECORD UNTIL GH-EOF.
027800     CLOSE    GAS-HOURLY-FILE.
027900 AA006-EXIT.
028000     EXIT.
028100*
028200 AA006A-PROCESS-GH-RECORD.
028300     ADD      1 TO WS-GH-CNT.
028400     SET      WS-GH-IX TO WS-GH-CNT.
028500     MOVE     GH-PROFILE  TO WS-GH-PROFILE (WS-GH-IX).
028600     MOVE     GH-DAYTYPE  TO WS-GH-DAYTYPE (WS-GH-IX).
028700     MOVE     GH-TEMPBAND TO WS-GH-TEMPBAND (WS-GH-IX).
028800     MOVE     GH-HOUR     TO WS-GH-HOUR (WS-GH-IX).
028900     MOVE     GH-PERCENT  TO WS-GH-PERCENT (WS-GH-IX).
029000     READ     GAS-HOURLY-FILE INTO WSEG-GH-RECORD
029100              AT END MOVE "Y" TO WS-GH-EOF-SW.
029200*
029300 AA012-TEST-LEAP-YEAR.
029400     MOVE     "N" TO WS-LEAP-SW.
029500     DIVIDE   WSEG-CD-RUN-YEAR BY 4 GIVING WS-DIVQ-WORK
029600              REMAINDER WS-DIVR-WORK.
029700     IF       WS-DIVR-WORK = ZERO
029800              MOVE "Y" TO WS-LEAP-SW
029900              DIVIDE WSEG-CD-RUN-YEAR BY 100 GIVING WS-DIVQ-WORK
030000                     REMAINDER WS-DIVR-WORK
030100              IF  WS-DIVR-WORK = ZERO
030200                  MOVE "N" TO WS-LEAP-SW
030300                  DIVIDE WSEG-CD-RUN-YEAR BY 400 GIVING WS-DIVQ-WORK
030400                         REMAINDER WS-DIVR-WORK
030500                  IF  WS-DIVR-WORK = ZERO
030600                      MOVE "Y" TO WS-LEAP-SW
030700                  END-IF
030800              END-IF.
030900     IF       LEAP-YEAR
031000              MOVE 366 TO WS-DAYS-IN-YEAR
031100     ELSE
031200              MOVE 365 TO WS-DAYS-IN-YEAR.
031300*
031400 AA013-INIT-DAYS-IN-MONTH.
031500     MOVE     31 TO WS-DIM-ENTRY (1).
031600     MOVE     28 TO WS-DIM-ENTRY (2).
031700     MOVE     31 TO WS-DIM-ENTRY (3).
031800     MOVE     30 TO WS-DIM-ENTRY (4).
031900     MOVE     31 TO WS-DIM-ENTRY (5).
032000     MOVE     30 TO WS-DIM-ENTRY (6).
032100     MOVE     31 TO WS-DIM-ENTRY (7).
032200     MOVE     31 TO WS-DIM-ENTRY (8).
032300     MOVE     30 TO WS-DIM-ENTRY (9).
032400     MOVE     31 TO WS-DIM-ENTRY (10).
032500     MOVE     30 TO WS-DIM-ENTRY (11).
032600     MOVE     31 TO WS-DIM-ENTRY (12).
032700     IF       LEAP-YEAR
032800              MOVE 29 TO WS-DIM-ENTRY (2).
032900*
033000 AA014-BUILD-DATE-WEEKDAY-TABLE.
033100     MOVE     ZERO TO WS-ELAPSED-DAYS.
033200     MOVE     WS-ANCHOR-YEAR TO WS-TEST-YEAR.
033300 AA014-ACCUM.
033400     IF       WS-TEST-YEAR >= WSEG-CD-RUN-YEAR
033500              GO TO AA014-DONE.
033600     DIVIDE   WS-TEST-YEAR BY 4 GIVING WS-DIVQ-WORK
033700              REMAINDER WS-DIVR-WORK.
033800     IF       WS-DIVR-WORK = ZERO
033900              ADD 366 TO WS-ELAPSED-DAYS
034000     ELSE
034100              ADD 365 TO WS-ELAPSED-DAYS.
034200     ADD      1 TO WS-TEST-YEAR.
034300     GO       TO AA014-ACCUM.
034400 AA014-DONE.
034500     ADD      5 TO WS-ELAPSED-DAYS GIVING WS-DIVD-WORK.
034600     DIVIDE   WS-DIVD-WORK BY 7 GIVING WS-DIVQ-WORK
034700              REMAINDER WS-DIVR-WORK.
034800     ADD      1 TO WS-DIVR-WORK GIVING WS-CUR-WEEKDAY.
034900     MOVE     1 TO WS-DATE-MM (1) WS-DATE-DD (1).
035000     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (1).
035100     SET      WS-DATE-IX TO 1.
035200 AA014-STEP.
035300     IF       WS-DATE-IX >= WS-DAYS-IN-YEAR
035400              GO TO AA014-EXIT.
035500     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-DATE-MM (WS-DATE-IX + 1).
035600     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-DATE-DD (WS-DATE-IX + 1).
035700     ADD      1 TO WS-DATE-DD (WS-DATE-IX + 1).
035800     IF       WS-DATE-DD (WS-DATE-IX + 1) >
035900              WS-DIM-ENTRY (WS-DATE-MM (WS-DATE-IX + 1))
036000              MOVE 1 TO WS-DATE-DD (WS-DATE-IX + 1)
036100              ADD 1 TO WS-DATE-MM (WS-DATE-IX + 1).
036200     ADD      1 TO WS-CUR-WEEKDAY.
036300     IF       WS-CUR-WEEKDAY > 7
036400              MOVE 1 TO WS-CUR-WEEKDAY.
036500     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (WS-DATE-IX + 1).
036600     SET      WS-DATE-IX UP BY 1.
036700     GO       TO AA014-STEP.
036800 AA014-EXIT.
036900     EXIT.
037000*
037100*  ONE STATE'S HOLIDAYS, GAS-DAY-FLAG CALENDAR, AND THE MATCHING
037200*  SLICE OF WSEG-CAL-TABLE - SAME SHAPE AS ED080'S AA030.
037300*
037400 AA030-PROCESS-STATE.
037500     MOVE     WS-STATE-IX TO WSEG-CD-STATE-NO.
037600     PERFORM  AA031-LOAD-HOLIDAYS.
037700     PERFORM  AA032-CLASSIFY-ONE-DAY
037800              VARYING WS-DAY-IX FROM 1 BY 1
037900              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
038000     MOVE     99999 TO WS-CUR-DISTRICT.
038100     PERFORM  AA011-PROCESS-ONE-ENTRY
038200              VARYING CAL-IX FROM 1 BY 1
038300              UNTIL CAL-IX > CAL-ENTRY-CNT.
038400*
038500 AA031-LOAD-HOLIDAYS.
038600     MOVE     ZERO TO WS-HOL-CNT.
038700     OPEN     INPUT HOLIDAYS-FILE.
038800     IF       WSEG-HOL-STATUS NOT = "00"
038900              DISPLAY "ED100 - HOLIDAYS-FILE WILL NOT OPEN, STATUS "
039000                      WSEG-HOL-STATUS
039100              GO TO AA031-EXIT.
039200     MOVE     "N" TO WS-HOL-EOF-SW.
039300     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
039400              AT END MOVE "Y" TO WS-HOL-EOF-SW.
039500     PERFORM  AA031A-PROCESS-HOL-RECORD UNTIL HOL-EOF.
039600     CLOSE    HOLIDAYS-FILE.
039700 AA031-EXIT.
039800     EXIT.
039900*
040000 AA031A-PROCESS-HOL-RECORD.
040100     IF       HOL-STATE-NO = WSEG-CD-STATE-NO
040200              ADD 1 TO WS-HOL-CNT
040300              SET WS-HOL-IDX TO WS-HOL-CNT
040400              MOVE HOL-STATE-NO TO WS-HOL-STATE-NO (WS-HOL-IDX)
040500              MOVE HOL-DATE TO WS-HOL-DATE (WS-HOL-IDX).
040600     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
040700              AT END MOVE "Y" TO WS-HOL-EOF-SW.
040800*
040900 AA032-CLASSIFY-ONE-DAY.
041000     SET      WS-DATE-IX TO WS-DAY-IX.
041100     COMPUTE  WSEG-CD-DATE-CCYYMMDD =
041200              (WSEG-CD-RUN-YEAR * 10000) +
041300              (WS-DATE-MM (WS-DATE-IX) * 100) +
041400              WS-DATE-DD (WS-DATE-IX).
041500     MOVE     WS-DATE-WD (WS-DATE-IX) TO WSEG-CD-WEEKDAY-NO.
041600     CALL     "ED901" USING WSEG-CALLING-DATA WS-HOL-TABLE.
041700     MOVE     WSEG-CD-GAS-DAY-FLAG TO WS-DAY-FLAG (WS-DAY-IX).
041800*
041900*  ONE CAL-TABLE ENTRY - SKIPS SECTORS OUTSIDE THE GAS/PETROL-CTS
042000*  RANGE AND DISTRICTS NOT IN THE STATE CURRENTLY BEING PROCESSED.
042100*
042200 AA011-PROCESS-ONE-ENTRY.
042300     MOVE     CAL-REGION (CAL-IX) TO WSEG-CD-REGION.
042400     CALL     "ED900" USING WSEG-CALLING-DATA.
042500     IF       WSEG-CD-STATE-NO NOT = WS-STATE-IX
042600              GO TO AA011-EXIT.
042700     PERFORM  AA010-CLASSIFY-SECTOR.
042800     IF       WS-PROFILE-IX = ZERO
042900              ADD 1 TO WS-SKIP-CNT
043000              GO TO AA011-EXIT.
043100     IF       CAL-REGION (CAL-IX) NOT = WS-CUR-DISTRICT
043200              PERFORM AA020-NEW-DISTRICT.
043300     PERFORM  AA040-GET-GPV-CACHE.
043400     MOVE     CAL-GAS-MWH (CAL-IX) TO WS-ENTRY-ANNUAL (1).
043500     MOVE     CAL-PETROL-MWH (CAL-IX) TO WS-ENTRY-ANNUAL (2).
043600     ADD      CAL-GAS-MWH (CAL-IX) TO WS-CARRIER-ANNUAL (1).
043700     ADD      CAL-PETROL-MWH (CAL-IX) TO WS-CARRIER-ANNUAL (2).
043800     PERFORM  AA050-DISAGG-CARRIER
043900              VARYING WS-CARR-IX FROM 1 BY 1 UNTIL WS-CARR-IX > 2.
044000 AA011-EXIT.
044100     EXIT.
044200*
044300*  SECTOR TO GAS PROFILE - NO REAL WZ MAPPING WAS EVER SUPPLIED, SO
044400*  SECTORS 5..33 (29 OF THEM) CYCLE ACROSS THE 11 PROFILE NAMES IN
044500*  TABLE ORDER.  OUT-OF-RANGE SECTORS SET WS-PROFILE-IX TO ZERO.
044600*
044700 AA010-CLASSIFY-SECTOR.
044800     MOVE     ZERO TO WS-PROFILE-IX.
044900     MOVE     CAL-SECTOR (CAL-IX) TO WS-SEC-WORK.
045000     IF       WS-SEC-WORK < 5 OR WS-SEC-WORK > 33
045100              GO TO AA010-EXIT.
045200     SUBTRACT 5 FROM WS-SEC-WORK.
045300     DIVIDE   WS-SEC-WORK BY 11 GIVING WS-DIVQ2-WORK
045400              REMAINDER WS-DIVR2-WORK.
045500     ADD      1 TO WS-DIVR2-WORK GIVING WS-PROFILE-IX.
045600 AA010-EXIT.
045700     EXIT.
045800*
045900*  THE DISTRICT HAS CHANGED - REBUILD ITS TEMPERATURE SERIES AND
046000*  THROW AWAY ALL 11 GPV CACHE SLOTS (THEY ARE KEYED BY PROFILE
046100*  ONLY AND VALID FOR ONE DISTRICT AT A TIME).
046200*
046300 AA020-NEW-DISTRICT.
046400     MOVE     CAL-REGION (CAL-IX) TO WS-CUR-DISTRICT.
046500     PERFORM  AA021-READ-TEMPERATURE.
046600     PERFORM  AA022-CLEAR-GPV-CACHE
046700              VARYING WS-GPV-IX FROM 1 BY 1 UNTIL WS-GPV-IX > 11.
046800*
046900 AA021-READ-TEMPERATURE.
047000     MOVE     SPACES TO WS-TEMP-TABLE-X.
047100     OPEN     INPUT TEMPERATURE-FILE.
047200     IF       WSEG-TMP-STATUS NOT = "00"
047300              DISPLAY "ED100 - TEMPERATURE-FILE WILL NOT OPEN, "
047400                      "STATUS " WSEG-TMP-STATUS
047500              GO TO AA021-EXIT.
047600     MOVE     "N" TO WS-TEMP-EOF-SW.
047700     READ     TEMPERATURE-FILE INTO WSEG-TMP-RECORD
047800              AT END MOVE "Y" TO WS-TEMP-EOF-SW.
047900     PERFORM  AA021A-PROCESS-TMP-RECORD UNTIL TEMP-EOF.
048000     CLOSE    TEMPERATURE-FILE.
048100 AA021-EXIT.
048200     EXIT.
048300*
048400 AA021A-PROCESS-TMP-RECORD.
048500     IF       TMP-REGION = WS-CUR-DISTRICT AND
048600              TMP-DAY > 0 AND TMP-DAY < 367
048700              MOVE TMP-ALLOC TO WS-TEMP-ENTRY (TMP-DAY).
048800     READ     TEMPERATURE-FILE INTO WSEG-TMP-RECORD
048900              AT END MOVE "Y" TO WS-TEMP-EOF-SW.
049000*
049100 AA022-CLEAR-GPV-CACHE.
049200     MOVE     "N" TO WS-GPV-VALID-SW (WS-GPV-IX).
049300*
049400*  FILL THE CACHE SLOT FOR THE ENTRY'S PROFILE IF IT IS NOT ALREADY
049500*  VALID FOR THIS DISTRICT.
049600*
049700 AA040-GET-GPV-CACHE.
049800     SET      WS-GPV-IX TO WS-PROFILE-IX.
049900     IF       WS-GPV-VALID (WS-GPV-IX)
050000              GO TO AA040-EXIT.
050100     MOVE     WS-GP-NAME (WS-PROFILE-IX) TO GPV-PROFILE-NAME.
050200     MOVE     WS-CUR-DISTRICT TO GPV-REGION.
050300     MOVE     ZERO TO GPV-RETURN-CODE.
050400     CALL     "ED090" USING WSEG-CALLING-DATA WSEG-GPV-PARM.
050500     MOVE     ZERO TO WS-GPV-SUM (WS-GPV-IX).
050600     PERFORM  AA041-COPY-ONE-GPV-DAY
050700              VARYING WS-DAY-IX FROM 1 BY 1
050800              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
050900     MOVE     "Y" TO WS-GPV-VALID-SW (WS-GPV-IX).
051000 AA040-EXIT.
051100     EXIT.
051200*
051300 AA041-COPY-ONE-GPV-DAY.
051400     MOVE     GPV-H-VALUE (WS-DAY-IX)
051500                        TO WS-GPV-H-VAL (WS-GPV-IX, WS-DAY-IX).
051600     MOVE     GPV-WD-FACTOR (WS-DAY-IX)
051700                        TO WS-GPV-WD-FAC (WS-GPV-IX, WS-DAY-IX).
051800     COMPUTE  WS-GPV-SUM (WS-GPV-IX) ROUNDED =
051900              WS-GPV-SUM (WS-GPV-IX) +
052000              (GPV-H-VALUE (WS-DAY-IX) * GPV-WD-FACTOR (WS-DAY-IX)).
052100*
052200*  DAILY WEIGHT = H-VALUE X WEEKDAY FACTOR, NORMALISED OVER THE
052300*  YEAR; DAILY VALUE = ANNUAL X NORMALISED WEIGHT; HOURLY VALUE =
052400*  DAILY VALUE X GAS-HOURLY PERCENT / 100.
052500*
052600 AA050-DISAGG-CARRIER.
052700     MOVE     WS-ENTRY-ANNUAL (WS-CARR-IX) TO WS-ANNUAL-WORK.
052800     PERFORM  AA051-DISAGG-ONE-DAY
052900              VARYING WS-DAY-IX FROM 1 BY 1
053000              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
053100*
053200 AA051-DISAGG-ONE-DAY.
053300     IF       WS-GPV-SUM (WS-GPV-IX) = ZERO
053400              GO TO AA051-EXIT.
053500     COMPUTE  WS-DAILY-VAL ROUNDED =
053600              WS-ANNUAL-WORK *
053700              (WS-GPV-H-VAL (WS-GPV-IX, WS-DAY-IX) *
053800               WS-GPV-WD-FAC (WS-GPV-IX, WS-DAY-IX)) /
053900              WS-GPV-SUM (WS-GPV-IX).
054000     MOVE     WS-TEMP-ENTRY (WS-DAY-IX) TO WS-BAND-TEMP.
054100     IF       WS-PROFILE-IX = 11 AND WS-BAND-TEMP < 15
054200              MOVE 15 TO WS-BAND-TEMP.
054300     MOVE     WS-BAND-TEMP TO WSEG-CD-ALLOC-TEMP.
054400     CALL     "ED902" USING WSEG-CALLING-DATA.
054500     MOVE     WS-DAY-FLAG (WS-DAY-IX) TO WS-DAYTYPE-WORK.
054600     PERFORM  AA052-DISAGG-ONE-HOUR
054700              VARYING WS-HOUR-IX FROM 0 BY 1 UNTIL WS-HOUR-IX > 23.
054800 AA051-EXIT.
054900     EXIT.
055000*
055100 AA052-DISAGG-ONE-HOUR.
055200     PERFORM  AA060-FIND-PERCENT.
055300     IF       NOT WS-GH-FOUND
055400              GO TO AA052-EXIT.
055500     COMPUTE  WS-HOURLY-VAL ROUNDED =
055600              WS-DAILY-VAL * WS-GH-PERCENT (WS-GH-IX) / 100.
055700     ADD      WS-HOURLY-VAL TO WS-CARRIER-CHECK (WS-CARR-IX).
055800 AA052-EXIT.
055900     EXIT.
056000*
056100*  LINEAR SCAN OF THE LOADED GAS-HOURLY TABLE - SMALL ENOUGH THAT A
056200*  DIRECT-INDEXED TABLE WAS NEVER WORTH BUILDING (SEE ED070'S POWER-
056300*  SLP TABLE FOR WHERE ONE WAS).
056400*
056500 AA060-FIND-PERCENT.
056600     MOVE     "N" TO WS-GH-FOUND-SW.
056700     SET      WS-GH-IX TO 1.
056800 AA060-SCAN.
056900     IF       WS-GH-IX > WS-GH-CNT
057000              GO TO AA060-EXIT.
057100     IF       WS-GH-PROFILE (WS-GH-IX) = WS-GP-NAME (WS-PROFILE-IX)
057200              AND WS-GH-DAYTYPE (WS-GH-IX) = WS-DAYTYPE-WORK
057300              AND WS-GH-TEMPBAND (WS-GH-IX) = WSEG-CD-TEMP-BAND
057400              AND WS-GH-HOUR (WS-GH-IX) = WS-HOUR-IX
057500              MOVE "Y" TO WS-GH-FOUND-SW
057600              GO TO AA060-EXIT.
057700     SET      WS-GH-IX UP BY 1.
057800     GO       TO AA060-SCAN.
057900 AA060-EXIT.
058000     EXIT.
058100*
058200*  GRAND-TOTAL CHECK, GAS THEN PETROL - 1E-6 ABSOLUTE TOLERANCE AS
058300*  SPECIFIED FOR THE HOURLY STEP.  NO ABORT - ED000 DECIDES WHAT TO
058400*  DO WITH A FAILED STAGE, SAME AS ED080'S AA090.
058500*
058600 AA090-CHECK-CONSERVATION.
058700     PERFORM  AA091-CHECK-ONE-CARRIER
058800              VARYING WS-CARR-IX FROM 1 BY 1 UNTIL WS-CARR-IX > 2.
058900*
059000 AA091-CHECK-ONE-CARRIER.
059100     COMPUTE  WS-DIFF =
059200              WS-CARRIER-CHECK (WS-CARR-IX) -
059300              WS-CARRIER-ANNUAL (WS-CARR-IX).
059400     IF       WS-DIFF < ZERO
059500              MULTIPLY WS-DIFF BY -1.
059600     IF       WS-DIFF > 0.000001
059700              DISPLAY "ED100 - U16 CONSERVATION FAILED, CARRIER "
059800                      WS-CARR-IX " ANNUAL " WS-CARRIER-ANNUAL (WS-CARR-IX)
059900                      " HOURLY " WS-CARRIER-CHECK (WS-CARR-IX).
060000*
