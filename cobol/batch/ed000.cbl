000100*****************************************************************
000200*                                                               *
000300*           E N E R G Y   D I S A G G R E G A T I O N          *
000400*                R U N   C O N T R O L L E R                  *
000500*                                                               *
000600*        TOP-LEVEL LOAD MODULE FOR THE YEARLY REGIONAL ENERGY  *
000700*        DEMAND RUN.  CALLS EACH STAGE IN TURN, WRITES THE     *
000800*        CONSUMPTION-OUT FILE, CROSS-CHECKS THE THREE OUTPUT   *
000900*        REGION SETS AND REPORTS ELAPSED TIME.                 *
001000*****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*================================
001400*
001500 PROGRAM-ID.        ED000.
001600 AUTHOR.            R D NASEBY.
001700 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001800 DATE-WRITTEN.      14/03/1994.
001900 DATE-COMPILED.
002000 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
002100                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
002200*
002300*  REMARKS.         TOP-LEVEL RUN CONTROLLER FOR THE ENERGY
002400*                   DISAGGREGATION SUITE.  READS THE RUN YEAR OFF
002500*                   RUNPARM-FILE, CALLS ED010 THROUGH ED100 IN
002600*                   THE ORDER THE DATA NEEDS THEM, WRITES THE
002700*                   CONSUMPTION-OUT FILE FROM THE CALIBRATED
002800*                   MATRIX ED040 HANDS BACK, THEN CROSS-CHECKS
002900*                   THE REGION SETS ACTUALLY WRITTEN TO
003000*                   TS-HH-OUT, TS-IND-OUT AND TS-CTS-OUT BEFORE
003100*                   REPORTING ELAPSED TIME.  THERE IS NO SINGLE
003200*                   POINT IN THIS SUITE WHERE ALL THREE SERIES
003300*                   SIT IN MEMORY UNWRITTEN TOGETHER - ED050 AND
003400*                   ED080 OWN AND WRITE THEIR OWN OUTPUT FILES AS
003500*                   THEY GO, THE SAME AS EVERY OTHER STAGE - SO
003600*                   THE CROSS-CHECK HERE IS A POST-WRITE AUDIT,
003700*                   NOT A GATE IN FRONT OF THE WRITES.  SEE THE
003800*                   CHANGE LOG, 14/03/94.
003900*
004000*  FILES USED.      RUNPARM-FILE (IN)
004100*                   CONSUMPTION-OUT-FILE (OUT)
004200*                   TS-HH-OUT-FILE (IN, RE-READ FOR THE AUDIT)
004300*                   TS-IND-OUT-FILE (IN, RE-READ FOR THE AUDIT)
004400*                   TS-CTS-OUT-FILE (IN, RE-READ FOR THE AUDIT)
004500*
004600*  CALLS.           ED010, ED020, ED030, ED040, ED050, ED080,
004700*                   ED100.
004800*
004900* CHANGES:
005000* 14/03/94 RDN - CREATED.  THE RUN YEAR WAS PREVIOUSLY AN
005100*                OVERRIDE CARD IN ED010'S OWN JCL - PULLED OUT
005200*                INTO ITS OWN RUNPARM-FILE SO EVERY STAGE SEES
005300*                THE SAME YEAR OFF ONE CALLING-DATA FIELD. CR 0174.
005400* 19/08/97 RDN - Y2K - WSEG-CD-RUN-YEAR CONFIRMED 4-DIGIT, THE
005500*                RUNPARM RECORD WAS ALREADY CCYY, NO CHANGE.
005600* 02/03/99 JBT - CR 0291 - YEAR RANGE CHECK IN AA010 ADDED - THE
005700*                SUITE HAD NO GUARD AGAINST A MIS-PUNCHED RUNPARM
005800*                CARD UNTIL AN OPERATOR RAN 1904 BY MISTAKE.
005900* 07/06/05 PMH - CR 0439 - ED100 (STAGE 9, GAS/PETROL CHECK) ADDED
006000*                TO THE RUN AFTER ED080.  NO OUTPUT FILE OF ITS
006100*                OWN - SEE ED100'S REMARKS.
006200* 14/05/07 PMH - CR 0461 - THE THREE IN-LINE PERFORM UNTIL LOOPS
006300*                AT AA410/AA420/AA430 BROKEN OUT TO THEIR OWN
006400*                AA41n-PROCESS PARAGRAPHS AND RE-ENTERED BY AN
006500*                OUT-OF-LINE PERFORM, MATCHING THE REST OF THE
006600*                SUITE.
006700* 11/02/09 PMH - CR 0477 - AA600 ELAPSED TIME NOW PRINTED EVEN
006800*                WHEN THE REGION CROSS-CHECK FAILS, SO THE
006900*                OPERATOR KNOWS HOW LONG THE BAD RUN TOOK.
007000*
007100 ENVIRONMENT             DIVISION.
007200*================================
007300*
007400 CONFIGURATION           SECTION.
007500*
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*
007900 INPUT-OUTPUT            SECTION.
008000*
008100 FILE-CONTROL.
008200 COPY "selprm.cob".
008300 COPY "selrsc.cob".
008400 COPY "selhho.cob".
008500 COPY "selind.cob".
008600 COPY "selcts.cob".
008700*
008800 DATA                    DIVISION.
008900*================================
009000*
009100 FILE SECTION.
009200*
009300 COPY "fdprm.cob".
009400 COPY "fdrsc.cob".
009500 COPY "fdhho.cob".
009600 COPY "fdind.cob".
009700 COPY "fdcts.cob".
009800*
009900 WORKING-STORAGE         SECTION.
010000*================================
010100*
010200 01  WS-PROG-NAME           PIC X(15) VALUE "ED000 (CR 0477)".
010300*
010400 01  WS-FILE-STATUS-AREA.
010500     03  WSEG-PRM-STATUS      PIC X(02).
010600     03  WSEG-RSC-STATUS      PIC X(02).
010700     03  WSEG-HHO-STATUS      PIC X(02).
010800     03  WSEG-INDO-STATUS     PIC X(02).
010900     03  WSEG-CTSO-STATUS     PIC X(02).
011000*
011100 COPY "wsegcda.cob".
011200 COPY "wsegprm.cob".
011300 COPY "wsegrsc.cob".
011400 COPY "wsegts.cob".
011500 COPY "wsegsec.cob".
011600 COPY "wsegdst.cob".
011700 COPY "wsegcal.cob".
011800*
011900*  ONE DISTINCT-REGION TABLE PER OUTPUT SERIES, BUILT BY THE
012000*  AA41n PARAGRAPHS FROM THE REGION BREAKS IN EACH FILE (EACH
012100*  FILE IS WRITTEN DISTRICT-GROUPED, SO A CHANGE OF TS-REGION
012200*  MARKS A NEW DISTINCT REGION - NO SORT NEEDED).
012300*
012400 01  WS-REGION-AREA.
012500     03  WS-HH-REGN-CNT       PIC 9(3)  COMP.
012600     03  WS-HH-REGN-TAB       OCCURS 401
012700                                INDEXED BY WS-HH-RX.
012800         05  WS-HH-REGN       PIC 9(05).
012900     03  WS-IND-REGN-CNT      PIC 9(3)  COMP.
013000     03  WS-IND-REGN-TAB      OCCURS 401
013100                                INDEXED BY WS-IND-RX.
013200         05  WS-IND-REGN      PIC 9(05).
013300     03  WS-CTS-REGN-CNT      PIC 9(3)  COMP.
013400     03  WS-CTS-REGN-TAB      OCCURS 401
013500                                INDEXED BY WS-CTS-RX.
013600         05  WS-CTS-REGN      PIC 9(05).
013700     03  WS-HH-REGN-TAB-X REDEFINES WS-HH-REGN-TAB
013800                                PIC X(2005).
013900*
014000 01  WS-WORK-AREA.
014100     03  WS-PREV-REGION       PIC 9(05).
014200     03  WS-EOF-SW            PIC X(01).
014300         88  WS-EOF           VALUE "Y".
014400     03  WS-FX                PIC 9(3)  COMP.
014500     03  WS-GX                PIC 9(3)  COMP.
014600     03  WS-FOUND-SW          PIC X(01).
014700         88  WS-FOUND         VALUE "Y".
014800     03  WS-SETS-MATCH-SW     PIC X(01)  VALUE "Y".
014900         88  WS-SETS-MATCH    VALUE "Y".
015000     03  WS-RUN-BAD-SW        PIC X(01)  VALUE "N".
015100         88  WS-RUN-BAD       VALUE "Y".
015200*
015300 01  WS-TIME-AREA.
015400     03  WS-START-TIME        PIC 9(08)  COMP.
015500     03  WS-END-TIME          PIC 9(08)  COMP.
015600     03  WS-START-TIME-X REDEFINES WS-START-TIME.
015700         05  WS-START-HH      PIC 9(02).
015800         05  WS-START-MM      PIC 9(02).
015900         05  WS-START-SS      PIC 9(02).
016000         05  WS-START-HS      PIC 9(02).
016100     03  WS-END-TIME-X REDEFINES WS-END-TIME.
016200         05  WS-END-HH        PIC 9(02).
016300         05  WS-END-MM        PIC 9(02).
016400         05  WS-END-SS        PIC 9(02).
016500         05  WS-END-HS        PIC 9(02).
016600     03  WS-ELAPSED-CS        PIC S9(08)  COMP.
016700     03  WS-ELAPSED-HH        PIC 9(02).
016800     03  WS-ELAPSED-MM        PIC 9(02).
016900     03  WS-ELAPSED-SS        PIC 9(02).
017000     03  WS-DIVQ-WORK         PIC S9(08)  COMP.
017100     03  WS-DIVR-WORK         PIC S9(08)  COMP.
017200*
017300 PROCEDURE DIVISION.
017400*============================================================
017500*
017600 AA000-MAIN.
017700     ACCEPT   WS-START-TIME FROM TIME.
017800     PERFORM  AA005-INITIALISE.
017900     PERFORM  AA010-READ-RUNPARM.
018000     PERFORM  AA020-RUN-UGR-STAGES.
018100     PERFORM  AA030-RUN-REGIONAL-STAGE.
018200     PERFORM  AA040-RUN-CALIBRATION.
018300     PERFORM  AA050-WRITE-CONSUMPTION-OUT.
018400     PERFORM  AA060-RUN-HOUSEHOLD.
018500     PERFORM  AA070-RUN-INDUSTRY-CTS.
018600     PERFORM  AA080-RUN-GAS-CHECK.
018700     PERFORM  AA400-REGION-CHECK.
018800     PERFORM  AA600-PRINT-ELAPSED.
018900     IF       WS-RUN-BAD
019000              MOVE 16 TO RETURN-CODE
019100     END-IF
019200     STOP     RUN.
019300*
019400 AA005-INITIALISE.
019500     MOVE     ZERO  TO WSEG-CD-RETURN-CODE.
019600     MOVE     "ED000"  TO WSEG-CD-CALLER.
019700*
019800 AA010-READ-RUNPARM.
019900     OPEN     INPUT RUNPARM-FILE.
020000     IF       WSEG-PRM-STATUS NOT = "00"
020100              DISPLAY "ED000 - RUNPARM-FILE WILL NOT OPEN, "
020200                      "STATUS " WSEG-PRM-STATUS
020300              MOVE 16 TO RETURN-CODE
020400              STOP RUN
020500     END-IF
020600     READ     RUNPARM-FILE INTO WSEG-PRM-RECORD
020700         AT END
020800              DISPLAY "ED000 - RUNPARM-FILE IS EMPTY"
020900              CLOSE RUNPARM-FILE
021000              MOVE 16 TO RETURN-CODE
021100              STOP RUN
021200     END-READ
021300     CLOSE    RUNPARM-FILE.
021400     MOVE     PRM-RUN-YEAR TO WSEG-CD-RUN-YEAR.
021500     IF       WSEG-CD-RUN-YEAR < 2000 OR > 2050
021600              DISPLAY "ED000 - RUNPARM YEAR " WSEG-CD-RUN-YEAR
021700                      " OUTSIDE 2000-2050, RUN ABORTED"
021800              MOVE 16 TO RETURN-CODE
021900              STOP RUN
022000     END-IF
022100     DISPLAY  "ED000 - RUNNING THE DISAGGREGATION SUITE FOR "
022200              WSEG-CD-RUN-YEAR.
022300*
022400 AA020-RUN-UGR-STAGES.
022500     MOVE     "ED010" TO WSEG-CD-CALLED.
022600     CALL     "ED010" USING WSEG-CALLING-DATA WSEG-SEC-TABLE.
022700     IF       WSEG-CD-RETURN-CODE NOT = ZERO
022800              DISPLAY "ED000 - ED010 RETURNED " WSEG-CD-RETURN-CODE
022900              MOVE 16 TO RETURN-CODE
023000              STOP RUN
023100     END-IF
023200     MOVE     "ED020" TO WSEG-CD-CALLED.
023300     CALL     "ED020" USING WSEG-CALLING-DATA WSEG-SEC-TABLE.
023400     IF       WSEG-CD-RETURN-CODE NOT = ZERO
023500              DISPLAY "ED000 - ED020 RETURNED " WSEG-CD-RETURN-CODE
023600              MOVE 16 TO RETURN-CODE
023700              STOP RUN
023800     END-IF.
023900*
024000 AA030-RUN-REGIONAL-STAGE.
024100     MOVE     "ED030" TO WSEG-CD-CALLED.
024200     CALL     "ED030" USING WSEG-CALLING-DATA WSEG-DST-TABLE.
024300     IF       WSEG-CD-RETURN-CODE NOT = ZERO
024400              DISPLAY "ED000 - ED030 RETURNED " WSEG-CD-RETURN-CODE
024500              MOVE 16 TO RETURN-CODE
024600              STOP RUN
024700     END-IF.
024800*
024900 AA040-RUN-CALIBRATION.
025000     MOVE     "ED040" TO WSEG-CD-CALLED.
025100     CALL     "ED040" USING WSEG-CALLING-DATA WSEG-SEC-TABLE
025200                             WSEG-DST-TABLE WSEG-CAL-TABLE.
025300     IF       WSEG-CD-RETURN-CODE NOT = ZERO
025400              DISPLAY "ED000 - ED040 RETURNED " WSEG-CD-RETURN-CODE
025500              MOVE 16 TO RETURN-CODE
025600              STOP RUN
025700     END-IF.
025800*
025900 AA050-WRITE-CONSUMPTION-OUT.
026000     OPEN     OUTPUT CONSUMPTION-OUT-FILE.
026100     IF       WSEG-RSC-STATUS NOT = "00"
026200              DISPLAY "ED000 - CONSUMPTION-OUT-FILE WILL NOT OPEN, "
026300                      "STATUS " WSEG-RSC-STATUS
026400              MOVE 16 TO RETURN-CODE
026500              STOP RUN
026600     END-IF
026700     PERFORM  AA051-WRITE-ONE-CAL-ENTRY
026800         VARYING CAL-IX FROM 1 BY 1 UNTIL CAL-IX > CAL-ENTRY-CNT.
026900     CLOSE    CONSUMPTION-OUT-FILE.
027000     DISPLAY  "ED000 - CONSUMPTION-OUT-FILE WRITTEN, "
027100              CAL-ENTRY-CNT " ENTRIES.".
027200*
027300 AA051-WRITE-ONE-CAL-ENTRY.
027400     MOVE     CAL-REGION (CAL-IX)     TO RSC-REGION.
027500     MOVE     CAL-SECTOR (CAL-IX)     TO RSC-SECTOR.
027600     MOVE     CAL-POWER-MWH (CAL-IX)  TO RSC-POWER-MWH.
027700     MOVE     CAL-GAS-MWH (CAL-IX)    TO RSC-GAS-MWH.
027800     MOVE     CAL-PETROL-MWH (CAL-IX) TO RSC-PETROL-MWH.
027900     WRITE    RSC-FILE-RECORD FROM WSEG-RSC-RECORD.
028000*
028100 AA060-RUN-HOUSEHOLD.
028200     MOVE     "ED050" TO WSEG-CD-CALLED.
028300     CALL     "ED050" USING WSEG-CALLING-DATA.
028400     IF       WSEG-CD-RETURN-CODE NOT = ZERO
028500              DISPLAY "ED000 - ED050 RETURNED " WSEG-CD-RETURN-CODE
028600              MOVE 16 TO RETURN-CODE
028700              STOP RUN
028800     END-IF.
028900*
029000 AA070-RUN-INDUSTRY-CTS.
029100     MOVE     "ED080" TO WSEG-CD-CALLED.
029200     CALL     "ED080" USING WSEG-CALLING-DATA WSEG-CAL-TABLE.
029300     IF       WSEG-CD-RETURN-CODE NOT = ZERO
029400              DISPLAY "ED000 - ED080 RETURNED " WSEG-CD-RETURN-CODE
029500              MOVE 16 TO RETURN-CODE
029600              STOP RUN
029700     END-IF.
029800*
029900 AA080-RUN-GAS-CHECK.
030000     MOVE     "ED100" TO WSEG-CD-CALLED.
030100     CALL     "ED100" USING WSEG-CALLING-DATA WSEG-CAL-TABLE.
030200     IF       WSEG-CD-RETURN-CODE NOT = ZERO
030300              DISPLAY "ED000 - ED100 RETURNED " WSEG-CD-RETURN-CODE
030400     END-IF.
030500*
030600 AA400-REGION-CHECK.
030700     PERFORM  AA410-LOAD-HH-REGIONS.
030800     PERFORM  AA420-LOAD-IND-REGIONS.
030900     PERFORM  AA430-LOAD-CTS-REGIONS.
031000     DISPLAY  "ED000 - REGION COUNT, HOUSEHOLD SERIES  "
031100              WS-HH-REGN-CNT.
031200     DISPLAY  "ED000 - REGION COUNT, INDUSTRY SERIES   "
031300              WS-IND-REGN-CNT.
031400     DISPLAY  "ED000 - REGION COUNT, CTS SERIES        "
031500              WS-CTS-REGN-CNT.
031600     PERFORM  AA440-COMPARE-HH-IND.
031700     PERFORM  AA441-COMPARE-IND-CTS.
031800     PERFORM  AA442-COMPARE-CTS-HH.
031900     IF       WS-SETS-MATCH
032000              DISPLAY "ED000 - REGIONS MATCH - Y"
032100     ELSE
032200              DISPLAY "ED000 - REGIONS MATCH - N, RUN MARKED BAD"
032300              MOVE "Y" TO WS-RUN-BAD-SW
032400     END-IF.
032500*
032600 AA410-LOAD-HH-REGIONS.
032700     MOVE     ZERO TO WS-HH-REGN-CNT.
032800     MOVE     ZERO TO WS-PREV-REGION.
032900     MOVE     "N" TO WS-EOF-SW.
033000     OPEN     INPUT TS-HH-OUT-FILE.
033100     IF       WSEG-HHO-STATUS NOT = "00"
033200              DISPLAY "ED000 - TS-HH-OUT-FILE WILL NOT OPEN, "
033300                      "STATUS " WSEG-HHO-STATUS
033400              MOVE 16 TO RETURN-CODE
033500              STOP RUN
033600     END-IF
033700     PERFORM  AA411-READ-HH-RECORD.
033800     PERFORM  AA412-PROCESS-HH-RECORD UNTIL WS-EOF.
033900     CLOSE    TS-HH-OUT-FILE.
034000*
034100 AA411-READ-HH-RECORD.
034200     READ     TS-HH-OUT-FILE INTO WSEG-TS-RECORD
034300         AT END
034400              MOVE "Y" TO WS-EOF-SW
034500     END-READ.
034600*
034700 AA412-PROCESS-HH-RECORD.
034800     IF       TS-REGION NOT = WS-PREV-REGION
034900              ADD 1 TO WS-HH-REGN-CNT
035000              MOVE TS-REGION TO WS-HH-REGN (WS-HH-REGN-CNT)
035100              MOVE TS-REGION TO WS-PREV-REGION
035200     END-IF.
035300     PERFORM  AA411-READ-HH-RECORD.
035400*
035500 AA420-LOAD-IND-REGIONS.
035600     MOVE     ZERO TO WS-IND-REGN-CNT.
035700     MOVE     ZERO TO WS-PREV-REGION.
035800     MOVE     "N" TO WS-EOF-SW.
035900     OPEN     INPUT TS-IND-OUT-FILE.
036000     IF       WSEG-INDO-STATUS NOT = "00"
036100              DISPLAY "ED000 - TS-IND-OUT-FILE WILL NOT OPEN, "
036200                      "STATUS " WSEG-INDO-STATUS
036300              MOVE 16 TO RETURN-CODE
036400              STOP RUN
036500     END-IF
036600     PERFORM  AA421-READ-IND-RECORD.
036700     PERFORM  AA422-PROCESS-IND-RECORD UNTIL WS-EOF.
036800     CLOSE    TS-IND-OUT-FILE.
036900*
037000 AA421-READ-IND-RECORD.
037100     READ     TS-IND-OUT-FILE INTO WSEG-TS-RECORD
037200         AT END
037300              MOVE "Y" TO WS-EOF-SW
037400     END-READ.
037500*
037600 AA422-PROCESS-IND-RECORD.
037700     IF       TS-REGION NOT = WS-PREV-REGION
037800              ADD 1 TO WS-IND-REGN-CNT
037900              MOVE TS-REGION TO WS-IND-REGN (WS-IND-REGN-CNT)
038000              MOVE TS-REGION TO WS-PREV-REGION
038100     END-IF.
038200     PERFORM  AA421-READ-IND-RECORD.
038300*
038400 AA430-LOAD-CTS-REGIONS.
038500     MOVE     ZERO TO WS-CTS-REGN-CNT.
038600     MOVE     ZERO TO WS-PREV-REGION.
038700     MOVE     "N" TO WS-EOF-SW.
038800     OPEN     INPUT TS-CTS-OUT-FILE.
038900     IF       WSEG-CTSO-STATUS NOT = "00"
039000              DISPLAY "ED000 - TS-CTS-OUT-FILE WILL NOT OPEN, "
039100                      "STATUS " WSEG-CTSO-STATUS
039200              MOVE 16 TO RETURN-CODE
039300              STOP RUN
039400     END-IF
039500     PERFORM  AA431-READ-CTS-RECORD.
039600     PERFORM  AA432-PROCESS-CTS-RECORD UNTIL WS-EOF.
039700     CLOSE    TS-CTS-OUT-FILE.
039800*
039900 AA431-READ-CTS-RECORD.
040000     READ     TS-CTS-OUT-FILE INTO WSEG-TS-RECORD
040100         AT END
040200              MOVE "Y" TO WS-EOF-SW
040300     END-READ.
040400*
040500 AA432-PROCESS-CTS-RECORD.
040600     IF       TS-REGION NOT = WS-PREV-REGION
040700              ADD 1 TO WS-CTS-REGN-CNT
040800              MOVE TS-REGION TO WS-CTS-REGN (WS-CTS-REGN-CNT)
040900              MOVE TS-REGION TO WS-PREV-REGION
041000     END-IF.
041100     PERFORM  AA431-READ-CTS-RECORD.
041200*
041300 AA440-COMPARE-HH-IND.
041400     IF       WS-HH-REGN-CNT NOT = WS-IND-REGN-CNT
041500              MOVE "N" TO WS-SETS-MATCH-SW
041600     END-IF
041700     PERFORM  AA443-CHECK-ONE-HH-REGION
041800         VARYING WS-FX FROM 1 BY 1 UNTIL WS-FX > WS-HH-REGN-CNT.
041900*
042000 AA443-CHECK-ONE-HH-REGION.
042100     MOVE     "N" TO WS-FOUND-SW.
042200     PERFORM  AA444-SEARCH-IND-FOR-HH
042300         VARYING WS-GX FROM 1 BY 1 UNTIL WS-GX > WS-IND-REGN-CNT.
042400     IF       NOT WS-FOUND
042500              MOVE "N" TO WS-SETS-MATCH-SW
042600              DISPLAY "ED000 - REGION " WS-HH-REGN (WS-FX)
042700                      " IN HOUSEHOLD SERIES NOT IN INDUSTRY"
042800     END-IF.
042900*
043000 AA444-SEARCH-IND-FOR-HH.
043100     IF       WS-HH-REGN (WS-FX) = WS-IND-REGN (WS-GX)
043200              MOVE "Y" TO WS-FOUND-SW
043300     END-IF.
043400*
043500 AA441-COMPARE-IND-CTS.
043600     IF       WS-IND-REGN-CNT NOT = WS-CTS-REGN-CNT
043700              MOVE "N" TO WS-SETS-MATCH-SW
043800     END-IF
043900     PERFORM  AA445-CHECK-ONE-IND-REGION
044000         VARYING WS-FX FROM 1 BY 1 UNTIL WS-FX > WS-IND-REGN-CNT.
044100*
044200 AA445-CHECK-ONE-IND-REGION.
044300     MOVE     "N" TO WS-FOUND-SW.
044400     PERFORM  AA446-SEARCH-CTS-FOR-IND
044500         VARYING WS-GX FROM 1 BY 1 UNTIL WS-GX > WS-CTS-REGN-CNT.
044600     IF       NOT WS-FOUND
044700              MOVE "N" TO WS-SETS-MATCH-SW
044800              DISPLAY "ED000 - REGION " WS-IND-REGN (WS-FX)
044900                      " IN INDUSTRY SERIES NOT IN CTS"
045000     END-IF.
045100*
045200 AA446-SEARCH-CTS-FOR-IND.
045300     IF       WS-IND-REGN (WS-FX) = WS-CTS-REGN (WS-GX)
045400              MOVE "Y" TO WS-FOUND-SW
045500     END-IF.
045600*
045700 AA442-COMPARE-CTS-HH.
045800     IF       WS-CTS-REGN-CNT NOT = WS-HH-REGN-CNT
045900              MOVE "N" TO WS-SETS-MATCH-SW
046000     END-IF
046100     PERFORM  AA447-CHECK-ONE-CTS-REGION
046200         VARYING WS-FX FROM 1 BY 1 UNTIL WS-FX > WS-CTS-REGN-CNT.
046300*
046400 AA447-CHECK-ONE-CTS-REGION.
046500     MOVE     "N" TO WS-FOUND-SW.
046600     PERFORM  AA448-SEARCH-HH-FOR-CTS
046700         VARYING WS-GX FROM 1 BY 1 UNTIL WS-GX > WS-HH-REGN-CNT.
046800     IF       NOT WS-FOUND
046900              MOVE "N" TO WS-SETS-MATCH-SW
047000              DISPLAY "ED000 - REGION " WS-CTS-REGN (WS-FX)
047100                      " IN CTS SERIES NOT IN HOUSEHOLD"
047200     END-IF.
047300*
047400 AA448-SEARCH-HH-FOR-CTS.
047500     IF       WS-CTS-REGN (WS-FX) = WS-HH-REGN (WS-GX)
047600              MOVE "Y" TO WS-FOUND-SW
047700     END-IF.
047800*
047900 AA600-PRINT-ELAPSED.
048000     ACCEPT   WS-END-TIME FROM TIME.
048100     COMPUTE  WS-ELAPSED-CS = WS-END-TIME - WS-START-TIME.
048200     IF       WS-ELAPSED-CS < ZERO
048300              ADD 24000000 TO WS-ELAPSED-CS
048400     END-IF
048500     DIVIDE   WS-ELAPSED-CS BY 100 GIVING WS-DIVQ-WORK
048600              REMAINDER WS-DIVR-WORK.
048700     DIVIDE   WS-DIVQ-WORK BY 3600 GIVING WS-DIVQ-WORK
048800              REMAINDER WS-DIVR-WORK.
048900     MOVE     WS-DIVQ-WORK TO WS-ELAPSED-HH.
049000     DIVIDE   WS-DIVR-WORK BY 60 GIVING WS-DIVQ-WORK
049100              REMAINDER WS-DIVR-WORK.
049200     MOVE     WS-DIVQ-WORK TO WS-ELAPSED-MM.
049300     MOVE     WS-DIVR-WORK TO WS-ELAPSED-SS.
049400     DISPLAY  "ED000 - ELAPSED TIME " WS-ELAPSED-HH ":"
049500              WS-ELAPSED-MM ":" WS-ELAPSED-SS.
049600*
