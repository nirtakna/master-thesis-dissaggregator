000100*****************************************************************
000200*                                                               *
000300*   G A S   S E L F - G E N E R A T I O N   E N R I C H M E N T *
000400*                                                               *
000500*        ADDS THE INDUSTRIAL SELF-GENERATION SPLIT TO THE      *
000600*        NATIONAL SECTOR CONSUMPTION TABLE BUILT BY ED010.     *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.        ED020.
001300 AUTHOR.            R D NASEBY.
001400 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001500 DATE-WRITTEN.      11/05/1988.
001600 DATE-COMPILED.
001700 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
001800                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
001900*
002000*  REMARKS.         STAGE 2 OF THE ENERGY DISAGGREGATION RUN.
002100*                   CALLED BY ED000 AFTER ED010.  CLAMPS THE RUN
002200*                   YEAR TO THE GAS-SELFGEN FILE'S PUBLISHED
002300*                   RANGE, SPLITS THE NATIONAL GAS SELF-GEN
002400*                   BALANCE ACROSS SECTORS IN PROPORTION TO
002500*                   POWER SELF-GENERATION, AND ENRICHES EACH
002600*                   SEC-ENTRY ROW IN PLACE.
002700*
002800*  FILES USED.      GAS-SELFGEN-FILE (IN)
002900*                   DECOMP-FACTORS-FILE (IN)
003000*
003100*  CALLED BY.       ED000.
003200*
003300* CHANGES:
003400* 11/05/88 RDN - CREATED.
003500* 08/09/90 RDN - YEAR CLAMP ADDED (2007-2019) AFTER A RUN FOR
003600*                1989 ABENDED LOOKING FOR A BALANCE ROW THAT
003700*                WILL NEVER EXIST. CR 0121.
003800* 19/08/97 RDN - Y2K - WSEG-CD-RUN-YEAR AND GSG-YEAR CONFIRMED
003900*                4-DIGIT, NO CHANGE NEEDED, NOTE MADE FOR AUDIT.
004000* 11/02/99 JBT - CR 0286 - ZERO-DENOMINATOR GUARD ADDED ON
004100*                F-GAS-NO-SG, A SECTOR WITH NO GAS AT ALL WAS
004200*                PRODUCING A DIVIDE EXCEPTION.
004300* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM VARYING/PERFORM
004400*                UNTIL LOOP IN THIS MODULE BROKEN OUT TO ITS OWN
004500*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE PERFORM,
004600*                MATCHING THE HOUSE STYLE USED ELSEWHERE IN THE
004700*                SUITE - NO CHANGE TO THE SPLIT ARITHMETIC.
004800*
004900 ENVIRONMENT             DIVISION.
005000*================================
005100*
005200 CONFIGURATION           SECTION.
005300*
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT            SECTION.
005800*
005900 FILE-CONTROL.
006000 COPY "selgsg.cob".
006100 COPY "seldcf.cob".
006200*
006300 DATA                    DIVISION.
006400*================================
006500*
006600 FILE SECTION.
006700*
006800 COPY "fdgsg.cob".
006900 COPY "fddcf.cob".
007000*
007100 WORKING-STORAGE SECTION.
007200*------------------------
007300*
007400 77  WS-PROG-NAME             PIC X(17)  VALUE "ED020 (1.03.00)".
007500*
007600 01  WS-FILE-STATUS-AREA.
007700     03  WSEG-GSG-STATUS      PIC X(02).
007800     03  WSEG-DCF-STATUS      PIC X(02).
007900     03  FILLER               PIC X(04).
008000*
008100 COPY "wseggsg.cob".
008200 COPY "wsegdcf.cob".
008300*
008400*  YEAR-CLAMP AREA - CLAMPED AND UNCLAMPED VIEWS SHARE THE SAME
008500*  BYTES SO THE AUDIT TRACE CAN SHOW BOTH WITHOUT A SEPARATE
008600*  MOVE.
008700*
008800 01  WS-YEAR-CLAMP-AREA.
008900     03  WS-CLAMP-YEAR        PIC 9(04).
009000*
009100 01  WS-YEAR-CLAMP-X  REDEFINES WS-YEAR-CLAMP-AREA
009200                       PIC X(04).
009300*
009400*  SELFGEN-SHARE TABLE BY SECTOR - DIRECT-INDEXED 1 TO 40, THE
009500*  SAME CONVENTION AS ED010'S EMPLOYEE TABLE.
009600*
009700 01  WS-DCF-SHARE-TABLE.
009800     03  WS-DCF-SHARE         PIC S9(1)V9(7)  OCCURS 40.
009900*
010000 01  WS-DCF-SHARE-TABLE-X  REDEFINES WS-DCF-SHARE-TABLE
010100                            PIC X(360).
010200*
010300*  WORKING POWER-SELFGEN FIGURE PER SEC-ENTRY ROW, PARALLEL TO
010400*  WSEG-SEC-TABLE'S OWN INDEXING.
010500*
010600 01  WS-PWRSG-TABLE.
010700     03  WS-PWRSG-ENTRY       PIC S9(11)V9(3)  OCCURS 34.
010800*
010900 01  WS-WORK-AREA.
011000     03  WS-GSG-NATIONAL-MWH  PIC S9(10)V9(3).
011100     03  WS-PWRSG-TOTAL       PIC S9(11)V9(3).
011200     03  WS-SHARE             PIC S9(1)V9(7).
011300     03  WS-SEC-NO            PIC 9(03)  COMP.
011400*
011500 01  WS-EOF-SWITCHES.
011600     03  WS-GSG-EOF-SW        PIC X(01)  VALUE "N".
011700         88  GSG-EOF                     VALUE "Y".
011800     03  WS-DCF-EOF-SW        PIC X(01)  VALUE "N".
011900         88  DCF-EOF                     VALUE "Y".
012000*
012100 01  WS-EOF-SWITCHES-X  REDEFINES WS-EOF-SWITCHES
012200                         PIC X(02).
012300*
012400 01  WS-GSG-FOUND-SW          PIC X(01)  VALUE "N".
012500     88  GSG-FOUND                       VALUE "Y".
012600*
012700 LINKAGE SECTION.
012800*----------------
012900*
013000 COPY "wsegcda.cob".
013100 COPY "wsegsec.cob".
013200*
013300 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-SEC-TABLE.
013400*============================================================
013500*
013600 AA000-MAIN.
013700     MOVE     ZERO TO WSEG-CD-RETURN-CODE.
013800     PERFORM  AA010-OPEN-FILES.
013900     PERFORM  AA015-CLAMP-YEAR.
014000     PERFORM  AA020-FIND-GAS-BALANCE.
014100     PERFORM  AA030-LOAD-DECOMP-FACTORS.
014200     PERFORM  AA040-ACCUMULATE-POWER-SELFGEN.
014300     PERFORM  AA050-SPLIT-GAS-SELFGEN.
014400     GOBACK.
014500*
014600 AA010-OPEN-FILES.
014700     OPEN     INPUT GAS-SELFGEN-FILE.
014800     IF       WSEG-GSG-STATUS NOT = "00"
014900              DISPLAY "ED020 - GAS-SELFGEN-FILE WILL NOT OPEN, "
015000                      "STATUS " WSEG-GSG-STATUS
015100              MOVE 1 TO WSEG-CD-RETURN-CODE
015200              GOBACK.
015300     OPEN     INPUT DECOMP-FACTORS-FILE.
015400     IF       WSEG-DCF-STATUS NOT = "00"
015500              DISPLAY "ED020 - DECOMP-FACTORS-FILE WILL NOT "
015600                      "OPEN, STATUS " WSEG-DCF-STATUS
015700              MOVE 2 TO WSEG-CD-RETURN-CODE
015800              GOBACK.
015900*
016000 AA015-CLAMP-YEAR.
016100     MOVE     WSEG-CD-RUN-YEAR TO WS-CLAMP-YEAR.
016200     IF       WS-CLAMP-YEAR < 2007
016300              MOVE 2007 TO WS-CLAMP-YEAR.
016400     IF       WS-CLAMP-YEAR > 2019
016500              MOVE 2019 TO WS-CLAMP-YEAR.
016600*
016700 AA020-FIND-GAS-BALANCE.
016800     MOVE     "N" TO WS-GSG-FOUND-SW.
016900     READ     GAS-SELFGEN-FILE INTO WSEG-GSG-RECORD
017000              AT END MOVE "Y" TO WS-GSG-EOF-SW.
017100     PERFORM  AA021-PROCESS-GSG-RECORD UNTIL GSG-EOF.
017200     CLOSE    GAS-SELFGEN-FILE.
017300     IF       NOT GSG-FOUND
017400              DISPLAY "ED020 - NO GAS-SELFGEN BALANCE FOR YEAR "
017500                      WS-CLAMP-YEAR
017600              MOVE ZERO TO WS-GSG-NATIONAL-MWH.
017700*
017800 AA021-PROCESS-GSG-RECORD.
017900     IF       GSG-YEAR = WS-CLAMP-YEAR
018000              COMPUTE WS-GSG-NATIONAL-MWH = GSG-VALUE-GWH * 1000
018100              MOVE "Y" TO WS-GSG-FOUND-SW.
018200     READ     GAS-SELFGEN-FILE INTO WSEG-GSG-RECORD
018300              AT END MOVE "Y" TO WS-GSG-EOF-SW.
018400*
018500 AA030-LOAD-DECOMP-FACTORS.
018600     PERFORM  AA031-ZERO-DCF-SHARE
018700              VARYING WS-SEC-NO FROM 1 BY 1 UNTIL WS-SEC-NO > 40.
018800     READ     DECOMP-FACTORS-FILE INTO WSEG-DCF-RECORD
018900              AT END MOVE "Y" TO WS-DCF-EOF-SW.
019000     PERFORM  AA032-PROCESS-DCF-RECORD UNTIL DCF-EOF.
019100     CLOSE    DECOMP-FACTORS-FILE.
019200*
019300 AA031-ZERO-DCF-SHARE.
019400     MOVE     ZERO TO WS-DCF-SHARE (WS-SEC-NO).
019500*
019600 AA032-PROCESS-DCF-RECORD.
019700     IF       DCF-SECTOR > 0 AND DCF-SECTOR < 40
019800              MOVE DCF-SELFGEN-SHARE TO WS-DCF-SHARE (DCF-SECTOR).
019900     READ     DECOMP-FACTORS-FILE INTO WSEG-DCF-RECORD
020000              AT END MOVE "Y" TO WS-DCF-EOF-SW.
020100*
020200 AA040-ACCUMULATE-POWER-SELFGEN.
020300     MOVE     ZERO TO WS-PWRSG-TOTAL.
020400     PERFORM  AA041-ACCUMULATE-ONE-SECTOR
020500              VARYING SEC-IX FROM 1 BY 1 UNTIL SEC-IX > SEC-ENTRY-CNT.
020600*
020700 AA041-ACCUMULATE-ONE-SECTOR.
020800     COMPUTE  WS-PWRSG-ENTRY (SEC-IX) ROUNDED =
020900              SEC-POWER-INCL-SG (SEC-IX) *
021000              WS-DCF-SHARE (SEC-SECTOR (SEC-IX)).
021100     ADD      WS-PWRSG-ENTRY (SEC-IX) TO WS-PWRSG-TOTAL.
021200*
021300 AA050-SPLIT-GAS-SELFGEN.
021400     PERFORM  AA051-SPLIT-ONE-SECTOR
021500              VARYING SEC-IX FROM 1 BY 1 UNTIL SEC-IX > SEC-ENTRY-CNT.
021600*
021700 AA051-SPLIT-ONE-SECTOR.
021800     IF       WS-PWRSG-TOTAL NOT = ZERO
021900              COMPUTE WS-SHARE ROUNDED =
022000                      WS-PWRSG-ENTRY (SEC-IX) / WS-PWRSG-TOTAL
022100     ELSE
022200              MOVE ZERO TO WS-SHARE
022300     END-IF.
022400     MOVE     WS-SHARE TO SEC-F-SG-POWER (SEC-IX).
022500     COMPUTE  SEC-GAS-INCL-SG (SEC-IX) ROUNDED =
022600              SEC-GAS-NO-SG (SEC-IX) +
022700              (WS-SHARE * WS-GSG-NATIONAL-MWH).
022800     IF       SEC-GAS-INCL-SG (SEC-IX) NOT = ZERO
022900              COMPUTE SEC-F-GAS-NO-SG (SEC-IX) ROUNDED =
023000                      SEC-GAS-NO-SG (SEC-IX) /
023100                      SEC-GAS-INCL-SG (SEC-IX)
023200     ELSE
023300              MOVE 1 TO SEC-F-GAS-NO-SG (SEC-IX)
023400     END-IF.
023500*
