000100*****************************************************************
000200*                                                               *
000300*         C T S / P O W E R   S T A N D A R D   L O A D        *
000400*                   P R O F I L E   B U I L D E R               *
000500*                                                               *
000600*        BUILDS ONE NORMALISED YEAR-LONG ELECTRIC STANDARD     *
000700*        LOAD PROFILE (H0, G0-G6, L0-L2) FOR ONE STATE AND     *
000800*        RUN YEAR FROM THE QUARTER-HOUR DAYTYPE/SEASON TABLE.  *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.        ED070.
001500 AUTHOR.            R D NASEBY.
001600 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001700 DATE-WRITTEN.      18/07/1988.
001800 DATE-COMPILED.
001900 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
002000                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
002100*
002200*  REMARKS.         STAGE 7 OF THE ENERGY DISAGGREGATION RUN.
002300*                   CALLED BY ED050 (FOR H0) AND ED080 (FOR ALL
002400*                   ELEVEN PROFILES). READS THE 96 QUARTER-HOUR
002500*                   ROWS FOR THE REQUESTED PROFILE FROM
002600*                   POWER-SLP-FILE, BUILDS A 366-DAY CALENDAR OF
002700*                   DAYTYPE/SEASON BUCKETS (AND, FOR H0 ONLY, THE
002800*                   DYNAMISATION FACTOR Ft(d)), AND RETURNS THE
002900*                   NORMALISED 9-BUCKET x 96-SLOT TABLE SO THE
003000*                   CALLER CAN ASSEMBLE THE YEAR SERIES ITSELF -
003100*                   SERIES VALUE(d,s) = ANNUAL VALUE x
003200*                   CTS-NORM-SLOT(BUCKET(d),s) x CTS-DAY-FT(d).
003300*
003400*  FILES USED.      POWER-SLP-FILE (IN)
003500*                   HOLIDAYS-FILE (IN)
003600*
003700*  CALLED BY.       ED050, ED080.
003800*
003900* CHANGES:
004000* 18/07/88 RDN - CREATED.
004100* 04/02/93 RDN - TABLE TIME-SHIFT ADDED - THE SLP FILE'S QUARTER
004200*                -HOUR VALUES DENOTE INTERVAL ENDS, SO THE 00:15
004300*                ROW NOW SERVES THE 00:00 OUTPUT SLOT AND THE
004400*                00:00 ROW WRAPS ROUND TO SERVE 23:45. CR 0183.
004500* 19/08/97 RDN - Y2K - WS-CUR-CCYY CONFIRMED 4-DIGIT THROUGHOUT
004600*                THE CALENDAR BUILDER, NO CHANGE NEEDED.
004700* 14/11/06 PMH - CR 0455 - CTS-DAY-FT WIDENED (SEE WSEGCTS.COB)
004800*                AFTER THE H0 FACTOR WAS SEEN TO EXCEED 1 EARLY
004900*                IN SOME RUN YEARS.
005000* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM VARYING/PERFORM
005100*                UNTIL LOOP IN THIS MODULE BROKEN OUT TO ITS OWN
005200*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE PERFORM,
005300*                MATCHING THE HOUSE STYLE USED ELSEWHERE IN THE
005400*                SUITE - NO CHANGE TO THE NORMALISATION ARITHMETIC.
005500* 22/05/07 PMH - CR 0467 - POWER-SLP RECORDS CARRY SLP-QH 0 THRU 95,
005600*                NOT 1 THRU 96 - THE LOAD WAS REJECTING QH 0 AND
005700*                LEAVING ROW 96 AT ITS SPACES INITIALISER. GATE AND
005800*                ROW SUBSCRIPT IN AA010A/AA010B CORRECTED TO SLP-QH
005900*                + 1, ROWS 1-96 UNCHANGED THEREAFTER.
006000*
006100 ENVIRONMENT             DIVISION.
006200*================================
006300*
006400 CONFIGURATION           SECTION.
006500*
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*
006900 INPUT-OUTPUT            SECTION.
007000*
007100 FILE-CONTROL.
007200 COPY "selslp.cob".
007300 COPY "selhol.cob".
007400*
007500 DATA                    DIVISION.
007600*================================
007700*
007800 FILE SECTION.
007900*
008000 COPY "fdslp.cob".
008100 COPY "fdhol.cob".
008200*
008300 WORKING-STORAGE SECTION.
008400*------------------------
008500*
008600 77  WS-PROG-NAME             PIC X(17)  VALUE "ED070 (1.09.00)".
008700*
008800 01  WS-FILE-STATUS-AREA.
008900     03  WSEG-SLP-STATUS      PIC X(02).
009000     03  WSEG-HOL-STATUS      PIC X(02).
009100*
009200 COPY "wsegslp.cob".
009300 COPY "wseghol.cob".
009400*
009500*  RAW TABLE FOR THE ONE REQUESTED PROFILE - 96 QUARTER-HOUR
009600*  ROWS x 9 DAYTYPE/SEASON COLUMNS, LOADED DIRECT-INDEXED BY
009700*  SLP-QH SO THE FILE NEED NOT ARRIVE IN ANY PARTICULAR ORDER.
009800*  SLP-QH RUNS 0 THRU 95 ON THE FILE (QH 0 IS 00:00-00:15) SO
009900*  ROW SUBSCRIPT IS ALWAYS SLP-QH + 1.
010000*
010100 01  WS-RAW-TABLE.
010200     03  WS-RAW-ROW           OCCURS 96.
010300         05  WS-RAW-COL       OCCURS 9  PIC S9(3)V9(5).
010400*
010500 01  WS-RAW-TABLE-X  REDEFINES WS-RAW-TABLE
010600                      PIC X(6912).
010700*
010800 01  WS-BUCKET-AREA.
010900     03  WS-BUCKET-ROWSUM     PIC S9(5)V9(5)  OCCURS 9.
011000     03  WS-BUCKET-WEIGHT     PIC S9(5)V9(7)  OCCURS 9.
011100*
011200 01  WS-HOL-TABLE.
011300     03  WS-HOL-CNT           PIC 9(04)  COMP.
011400     03  WS-HOL-ENTRY         OCCURS 400
011500                               INDEXED BY WS-HOL-IDX.
011600         05  WS-HOL-STATE-NO  PIC 9(02).
011700         05  WS-HOL-DATE      PIC 9(08).
011800     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
011900                          OCCURS 400  PIC X(10).
012000*
012100 01  WS-DIM-TABLE.
012200     03  WS-DIM-ENTRY         OCCURS 12  PIC 9(02).
012300*
012400 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
012500                      PIC X(24).
012600*
012700 01  WS-CUR-DATE-AREA.
012800     03  WS-CUR-CCYY          PIC 9(04).
012900     03  WS-CUR-MM            PIC 9(02).
013000     03  WS-CUR-DD            PIC 9(02).
013100*
013200 01  WS-CUR-DATE-X  REDEFINES WS-CUR-DATE-AREA
013300                     PIC 9(08).
013400*
013500 01  WS-CALENDAR-AREA.
013600     03  WS-CUR-WEEKDAY       PIC 9(01)  COMP.
013700     03  WS-DAY-OF-YEAR       PIC 9(03)  COMP.
013800     03  WS-DAYS-IN-YEAR      PIC 9(03)  COMP.
013900     03  WS-ELAPSED-DAYS      PIC 9(07)  COMP.
014000     03  WS-ANCHOR-YEAR       PIC 9(04)  COMP  VALUE 2000.
014100     03  WS-TEST-YEAR         PIC 9(04)  COMP.
014200     03  WS-DIVD-WORK         PIC 9(07).
014300     03  WS-DIVQ-WORK         PIC 9(07).
014400     03  WS-DIVR-WORK         PIC 9(02).
014500     03  WS-BUCKET-IX         PIC 9(01)  COMP.
014600     03  WS-SLOT-IX           PIC 9(02)  COMP.
014700     03  WS-SHIFT-SLOT        PIC 9(02)  COMP.
014800     03  WS-DAYTYPE-IX        PIC 9(01)  COMP.
014900     03  WS-SEASON-IX         PIC 9(01)  COMP.
015000*
015100 01  WS-LEAP-SW               PIC X(01)  VALUE "N".
015200     88  LEAP-YEAR                       VALUE "Y".
015300*
015400 01  WS-DIVISOR               PIC S9(9)V9(5).
015500*
015600 01  WS-HOL-EOF-SW            PIC X(01)  VALUE "N".
015700     88  HOL-EOF                         VALUE "Y".
015800*
015900 01  WS-SLP-EOF-SW            PIC X(01)  VALUE "N".
016000     88  SLP-EOF                         VALUE "Y".
016100*
016200 LINKAGE SECTION.
016300*----------------
016400*
016500 COPY "wsegcda.cob".
016600 COPY "wsegcts.cob".
016700*
016800 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-CTS-PARM.
016900*===========================================================
017000*
017100 AA000-MAIN.
017200     MOVE     ZERO TO WSEG-CD-RETURN-CODE CTS-RETURN-CODE.
017300     PERFORM  AA010-READ-POWER-SLP.
017400     PERFORM  AA011-LOAD-HOLIDAYS.
017500     PERFORM  AA012-TEST-LEAP-YEAR.
017600     PERFORM  AA013-INIT-DAYS-IN-MONTH.
017700     PERFORM  AA014-INIT-START-DATE.
017800     PERFORM  AA020-BUILD-CALENDAR.
017900     PERFORM  AA050-NORMALISE-PROFILE.
018000     GOBACK.
018100*
018200 AA010-READ-POWER-SLP.
018300     MOVE     SPACES TO WS-RAW-TABLE-X.
018400     OPEN     INPUT POWER-SLP-FILE.
018500     IF       WSEG-SLP-STATUS NOT = "00"
018600              DISPLAY "ED070 - POWER-SLP-FILE WILL NOT OPEN, "
018700                      "STATUS " WSEG-SLP-STATUS
018800              MOVE 1 TO WSEG-CD-RETURN-CODE
018900              GOBACK.
019000     READ     POWER-SLP-FILE INTO WSEG-SLP-RECORD
019100              AT END MOVE "Y" TO WS-SLP-EOF-SW.
019200     PERFORM  AA010A-PROCESS-SLP-RECORD UNTIL SLP-EOF.
019300     CLOSE    POWER-SLP-FILE.
019400*
019500 AA010A-PROCESS-SLP-RECORD.
019600     IF       SLP-NAME = CTS-PROFILE-NAME AND
019700              SLP-QH >= 0 AND SLP-QH < 96
019800              PERFORM AA010B-LOAD-ONE-COLUMN
019900                      VARYING WS-BUCKET-IX FROM 1 BY 1
020000                      UNTIL WS-BUCKET-IX > 9.
020100     READ     POWER-SLP-FILE INTO WSEG-SLP-RECORD
020200              AT END MOVE "Y" TO WS-SLP-EOF-SW.
020300*
020400 AA010B-LOAD-ONE-COLUMN.
020500     MOVE     SLP-VAL-TAB (WS-BUCKET-IX)
020600              TO WS-RAW-COL (SLP-QH + 1, WS-BUCKET-IX).
020700*
020800 AA011-LOAD-HOLIDAYS.
020900     MOVE     ZERO TO WS-HOL-CNT.
021000     OPEN     INPUT HOLIDAYS-FILE.
021100     IF       WSEG-HOL-STATUS NOT = "00"
021200              DISPLAY "ED070 - HOLIDAYS-FILE WILL NOT OPEN, "
021300                      "STATUS " WSEG-HOL-STATUS
021400              MOVE 2 TO WSEG-CD-RETURN-CODE
021500              GOBACK.
021600     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
021700              AT END MOVE "Y" TO WS-HOL-EOF-SW.
021800     PERFORM  AA011A-PROCESS-HOL-RECORD UNTIL HOL-EOF.
021900     CLOSE    HOLIDAYS-FILE.
022000*
022100 AA011A-PROCESS-HOL-RECORD.
022200     IF       HOL-STATE-NO = WSEG-CD-STATE-NO
022300              ADD 1 TO WS-HOL-CNT
022400              SET WS-HOL-IDX TO WS-HOL-CNT
022500              MOVE HOL-STATE-NO TO WS-HOL-STATE-NO (WS-HOL-IDX)
022600              MOVE HOL-DATE TO WS-HOL-DATE (WS-HOL-IDX).
022700     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
022800              AT END MOVE "Y" TO WS-HOL-EOF-SW.
022900*
023000 AA012-TEST-LEAP-YEAR.
023100     MOVE     WSEG-CD-RUN-YEAR TO WS-TEST-YEAR.
023200     PERFORM  AA011-TEST-YEAR-LEAP.
023300     IF       LEAP-YEAR
023400              MOVE 366 TO WS-DAYS-IN-YEAR
023500     ELSE
023600              MOVE 365 TO WS-DAYS-IN-YEAR.
023700*
023800 AA011-TEST-YEAR-LEAP.
023900     MOVE     "N" TO WS-LEAP-SW.
024000     DIVIDE   WS-TEST-YEAR BY 4 GIVING WS-DIVQ-WORK
024100              REMAINDER WS-DIVR-WORK.
024200     IF       WS-DIVR-WORK = ZERO
024300              MOVE "Y" TO WS-LEAP-SW
024400              DIVIDE WS-TEST-YEAR BY 100 GIVING WS-DIVQ-WORK
024500                     REMAINDER WS-DIVR-WORK
024600              IF  WS-DIVR-WORK = ZERO
024700                  MOVE "N" TO WS-LEAP-SW
024800                  DIVIDE WS-TEST-YEAR BY 400 GIVING WS-DIVQ-WORK
024900                         REMAINDER WS-DIVR-WORK
025000                  IF  WS-DIVR-WORK = ZERO
025100                      MOVE "Y" TO WS-LEAP-SW
025200                  END-IF
025300              END-IF.
025400*
025500 AA013-INIT-DAYS-IN-MONTH.
025600     MOVE     31 TO WS-DIM-ENTRY (1).
025700     MOVE     28 TO WS-DIM-ENTRY (2).
025800     MOVE     31 TO WS-DIM-ENTRY (3).
025900     MOVE     30 TO WS-DIM-ENTRY (4).
026000     MOVE     31 TO WS-DIM-ENTRY (5).
026100     MOVE     30 TO WS-DIM-ENTRY (6).
026200     MOVE     31 TO WS-DIM-ENTRY (7).
026300     MOVE     31 TO WS-DIM-ENTRY (8).
026400     MOVE     30 TO WS-DIM-ENTRY (9).
026500     MOVE     31 TO WS-DIM-ENTRY (10).
026600     MOVE     30 TO WS-DIM-ENTRY (11).
026700     MOVE     31 TO WS-DIM-ENTRY (12).
026800     IF       LEAP-YEAR
026900              MOVE 29 TO WS-DIM-ENTRY (2).
027000*
027100 AA014-INIT-START-DATE.
027200     MOVE     ZERO TO WS-ELAPSED-DAYS.
027300     MOVE     WS-ANCHOR-YEAR TO WS-TEST-YEAR.
027400 AA014-ACCUM.
027500     IF       WS-TEST-YEAR >= WSEG-CD-RUN-YEAR
027600              GO TO AA014-DONE.
027700     PERFORM  AA011-TEST-YEAR-LEAP.
027800     IF       LEAP-YEAR
027900              ADD 366 TO WS-ELAPSED-DAYS
028000     ELSE
028100              ADD 365 TO WS-ELAPSED-DAYS.
028200     ADD      1 TO WS-TEST-YEAR.
028300     GO       TO AA014-ACCUM.
028400 AA014-DONE.
028500     ADD      5 TO WS-ELAPSED-DAYS GIVING WS-DIVD-WORK.
028600     DIVIDE   WS-DIVD-WORK BY 7 GIVING WS-DIVQ-WORK
028700              REMAINDER WS-DIVR-WORK.
028800     ADD      1 TO WS-DIVR-WORK GIVING WS-CUR-WEEKDAY.
028900     MOVE     WSEG-CD-RUN-YEAR TO WS-CUR-CCYY.
029000     MOVE     1 TO WS-CUR-MM WS-CUR-DD.
029100     MOVE     1 TO WS-DAY-OF-YEAR.
029200     MOVE     ZERO TO WS-BUCKET-IX.
029300     PERFORM  AA014A-ZERO-ONE-BUCKET
029400              VARYING WS-BUCKET-IX FROM 1 BY 1 UNTIL WS-BUCKET-IX > 9.
029500*
029600 AA014A-ZERO-ONE-BUCKET.
029700     MOVE     ZERO TO WS-BUCKET-ROWSUM (WS-BUCKET-IX)
029800                       WS-BUCKET-WEIGHT (WS-BUCKET-IX).
029900*
030000 AA020-BUILD-CALENDAR.
030100     PERFORM  AA020-DAY-LOOP UNTIL WS-DAY-OF-YEAR > WS-DAYS-IN-YEAR.
030200     MOVE     WS-DAYS-IN-YEAR TO CTS-DAY-CNT.
030300*
030400 AA020-DAY-LOOP.
030500     MOVE     WS-CUR-DATE-X TO WSEG-CD-DATE-CCYYMMDD.
030600     MOVE     WS-CUR-WEEKDAY TO WSEG-CD-WEEKDAY-NO.
030700     CALL     "ED901" USING WSEG-CALLING-DATA WS-HOL-TABLE.
030800     PERFORM  AA021-CLASSIFY-SEASON.
030900     PERFORM  AA022-BUILD-BUCKET.
031000     PERFORM  AA040-DYNAMISE-H0.
031100     MOVE     WS-BUCKET-IX TO CTS-DAY-BUCKET (WS-DAY-OF-YEAR).
031200     PERFORM  AA023-STEP-ONE-DAY.
031300*
031400*  WINTER IS BEFORE 21 MAR OR FROM 1 NOV, SUMMER IS 15 MAY
031500*  THROUGH 14 SEP INCLUSIVE, TRANSITION IS EVERYTHING ELSE.
031600*
031700 AA021-CLASSIFY-SEASON.
031800     EVALUATE TRUE
031900         WHEN WS-CUR-MM < 3
032000              MOVE 1 TO WS-SEASON-IX
032100         WHEN WS-CUR-MM = 3 AND WS-CUR-DD < 21
032200              MOVE 1 TO WS-SEASON-IX
032300         WHEN WS-CUR-MM >= 11
032400              MOVE 1 TO WS-SEASON-IX
032500         WHEN WS-CUR-MM = 5 AND WS-CUR-DD >= 15
032600              MOVE 2 TO WS-SEASON-IX
032700         WHEN WS-CUR-MM = 6 OR WS-CUR-MM = 7 OR WS-CUR-MM = 8
032800              MOVE 2 TO WS-SEASON-IX
032900         WHEN WS-CUR-MM = 9 AND WS-CUR-DD < 15
033000              MOVE 2 TO WS-SEASON-IX
033100         WHEN OTHER
033200              MOVE 3 TO WS-SEASON-IX
033300     END-EVALUATE.
033400*
033500 AA022-BUILD-BUCKET.
033600     EVALUATE WSEG-CD-DAY-FLAG
033700         WHEN "WT"  MOVE 1 TO WS-DAYTYPE-IX
033800         WHEN "SA"  MOVE 2 TO WS-DAYTYPE-IX
033900         WHEN "SU"  MOVE 3 TO WS-DAYTYPE-IX
034000         WHEN OTHER MOVE 1 TO WS-DAYTYPE-IX
034100     END-EVALUATE.
034200     COMPUTE  WS-BUCKET-IX =
034300              ((WS-DAYTYPE-IX - 1) * 3) + WS-SEASON-IX.
034400*
034500*  Ft(d) = -3.92E-10*d**4 + 3.2E-7*d**3 - 7.02E-5*d**2 +
034600*          2.1E-3*d + 1.24, d = DAY OF YEAR. APPLIES TO H0 ONLY -
034700*  EVERY OTHER PROFILE CARRIES A FLAT MULTIPLIER OF 1.
034800*
034900 AA040-DYNAMISE-H0.
035000     IF       CTS-PROFILE-NAME = "H0"
035100              COMPUTE CTS-DAY-FT (WS-DAY-OF-YEAR) ROUNDED =
035200                      (-0.000000000392 * WS-DAY-OF-YEAR ** 4) +
035300                      (0.00000032 * WS-DAY-OF-YEAR ** 3) -
035400                      (0.0000702 * WS-DAY-OF-YEAR ** 2) +
035500                      (0.0021 * WS-DAY-OF-YEAR) + 1.24
035600     ELSE
035700              MOVE 1 TO CTS-DAY-FT (WS-DAY-OF-YEAR).
035800     ADD      CTS-DAY-FT (WS-DAY-OF-YEAR)
035900              TO WS-BUCKET-WEIGHT (WS-BUCKET-IX).
036000*
036100 AA023-STEP-ONE-DAY.
036200     ADD      1 TO WS-DAY-OF-YEAR.
036300     ADD      1 TO WS-CUR-DD.
036400     IF       WS-CUR-DD > WS-DIM-ENTRY (WS-CUR-MM)
036500              MOVE 1 TO WS-CUR-DD
036600              ADD 1 TO WS-CUR-MM.
036700     ADD      1 TO WS-CUR-WEEKDAY.
036800     IF       WS-CUR-WEEKDAY > 7
036900              MOVE 1 TO WS-CUR-WEEKDAY.
037000*
037100*  THE SLP FILE'S QUARTER-HOUR ROWS DENOTE INTERVAL ENDS - SHIFT
037200*  BY ONE SLOT SO OUTPUT SLOT 1 (00:00) TAKES ROW 2 (00:15) AND
037300*  OUTPUT SLOT 96 (23:45) WRAPS ROUND TO TAKE ROW 1 (00:00).
037400*
037500 AA050-NORMALISE-PROFILE.
037600     PERFORM  AA050A-SUM-ONE-BUCKET
037700              VARYING WS-BUCKET-IX FROM 1 BY 1 UNTIL WS-BUCKET-IX > 9.
037800     MOVE     ZERO TO WS-DIVISOR.
037900     PERFORM  AA050C-ADD-ONE-BUCKET
038000              VARYING WS-BUCKET-IX FROM 1 BY 1 UNTIL WS-BUCKET-IX > 9.
038100     IF       WS-DIVISOR = ZERO
038200              MOVE 3 TO CTS-RETURN-CODE
038300              GOBACK.
038400     PERFORM  AA050D-NORMALISE-ONE-BUCKET
038500              VARYING WS-BUCKET-IX FROM 1 BY 1 UNTIL WS-BUCKET-IX > 9.
038600*
038700 AA050A-SUM-ONE-BUCKET.
038800     MOVE     ZERO TO WS-BUCKET-ROWSUM (WS-BUCKET-IX).
038900     PERFORM  AA050B-SUM-ONE-SLOT
039000              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
039100*
039200 AA050B-SUM-ONE-SLOT.
039300     ADD      WS-RAW-COL (WS-SLOT-IX, WS-BUCKET-IX)
039400              TO WS-BUCKET-ROWSUM (WS-BUCKET-IX).
039500*
039600 AA050C-ADD-ONE-BUCKET.
039700     COMPUTE  WS-DIVISOR = WS-DIVISOR +
039800              (WS-BUCKET-ROWSUM (WS-BUCKET-IX) *
039900               WS-BUCKET-WEIGHT (WS-BUCKET-IX)).
040000*
040100 AA050D-NORMALISE-ONE-BUCKET.
040200     PERFORM  AA050E-NORMALISE-ONE-SLOT
040300              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
040400*
040500 AA050E-NORMALISE-ONE-SLOT.
040600     IF       WS-SLOT-IX = 96
040700              MOVE 1 TO WS-SHIFT-SLOT
040800     ELSE
040900              ADD 1 TO WS-SLOT-IX GIVING WS-SHIFT-SLOT
041000     END-IF.
041100     COMPUTE  CTS-NORM-SLOT (WS-BUCKET-IX, WS-SLOT-IX) ROUNDED =
041200              WS-RAW-COL (WS-SHIFT-SLOT, WS-BUCKET-IX) /
041300              WS-DIVISOR.
041400*
