000100*****************************************************************
000200*                                                               *
000300*     U G R   P R E P   /   R A N G E   R E S O L V E           *
000400*                                                               *
000500*        READS THE NATIONAL ENERGY ACCOUNTS EXTRACT, MAPS      *
000600*        EACH RAW SECTOR-RANGE AND CARRIER CODE, THEN SPLITS   *
000700*        EACH RANGE TOTAL ACROSS ITS MEMBER SECTORS IN         *
000800*        PROPORTION TO EMPLOYEES.                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.        ED010.
001500 AUTHOR.            R D NASEBY.
001600 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001700 DATE-WRITTEN.      14/03/1988.
001800 DATE-COMPILED.
001900 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
002000                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
002100*
002200*  REMARKS.         STAGE 1 OF THE ENERGY DISAGGREGATION RUN.
002300*                   CALLED BY ED000.  BUILDS THE NATIONAL SECTOR
002400*                   CONSUMPTION TABLE (WSEG-SEC-TABLE) FROM THE
002500*                   RAW UGR EXTRACT, THE SECTOR-MAP AND THE
002600*                   EMPLOYEE COUNTS - SELF-GENERATION SHARES ARE
002700*                   ADDED LATER BY ED020.  A RUN YEAR PAST THE LAST
002800*                   YEAR ON UGR-RAW-FILE IS PROJECTED FROM THAT LAST
002900*                   YEAR VIA THE ACTIVITY-DRIVER TABLE (CR 0467).
003000*
003100*  FILES USED.      UGR-RAW-FILE  (IN)
003200*                   SECTOR-MAP-FILE (IN)
003300*                   EMPLOYEE-FILE (IN)
003400*
003500*  CALLED BY.       ED000.
003600*
003700* CHANGES:
003800* 14/03/88 RDN - CREATED.
003900* 02/11/91 RDN - VALUE FIELD WIDENED FOR BIGGER YEARS, SEE
004000*                WSEGUGR.
004100* 19/06/92 RDN - RANGE CONSERVATION CHECK ADDED AFTER A MAPPING
004200*                TYPO LET A RANGE'S GAS TOTAL VANISH SILENTLY.
004300*                CR 0132.
004400* 14/01/94 RDN - EQUAL-SPLIT FALLBACK ADDED FOR RANGES WITH ZERO
004500*                EMPLOYEES (PREVIOUSLY DIVIDE BY ZERO ABENDED).
004600*                CR 0176.
004700* 19/08/97 RDN - Y2K - UGR-YEAR AND WSEG-CD-RUN-YEAR CONFIRMED
004800*                4-DIGIT, NO CHANGE NEEDED, NOTE MADE FOR AUDIT.
004900* 11/02/99 JBT - CR 0286 - DROPPED-RECORD COUNTERS ADDED FOR
005000*                UNMAPPED SECTOR CODES AND UNCLASSIFIED CARRIER
005100*                CODES, PREVIOUSLY SILENT.
005200* 30/10/03 PMH - CR 0412 - SIGN-SEPARATE REDEFINE ADDED OVER
005300*                UGR-VALUE-TEXT SO THE DASH-FOR-MISSING TEST NO
005400*                LONGER NEEDED A SUBSTRING COMPARE.
005500* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM VARYING/PERFORM
005600*                UNTIL LOOP IN THIS MODULE BROKEN OUT TO ITS OWN
005700*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE PERFORM,
005800*                MATCHING THE HOUSE STYLE USED ELSEWHERE IN THE
005900*                SUITE - NO CHANGE TO THE RESOLUTION ARITHMETIC.
006000* 22/05/07 PMH - CR 0467 - ED010-RERUN-SW REMOVED FROM SPECIAL-NAMES,
006100*                IT WAS NEVER SET OR TESTED ANYWHERE IN THE MODULE -
006200*                LEFT OVER FROM AN EARLIER DRAFT OF THE RESTART LOGIC
006300*                THAT WAS NEVER FINISHED.
006400* 29/05/07 PMH - CR 0467 - PROJECTION YEARS IMPLEMENTED. AA028 NOW
006500*                SCANS UGR-RAW-FILE ONCE FOR THE LAST YEAR ON FILE;
006600*                A RUN YEAR BEYOND IT IS RESOLVED AT THAT LAST YEAR'S
006700*                FIGURES AND AA035 SCALES EACH RANGE BY THE NEW
006800*                ACTIVITY-DRIVER TABLE BEFORE AA050 SPLITS IT OUT BY
006900*                SECTOR - PREVIOUSLY A RUN YEAR PAST THE LAST UGR
007000*                YEAR SIMPLY MATCHED NO RECORDS AT ALL.
007100*
007200 ENVIRONMENT             DIVISION.
007300*================================
007400*
007500 CONFIGURATION           SECTION.
007600*
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900*
008000 INPUT-OUTPUT            SECTION.
008100*
008200 FILE-CONTROL.
008300 COPY "selugr.cob".
008400 COPY "selsmp.cob".
008500 COPY "selemp.cob".
008600*
008700 DATA                    DIVISION.
008800*================================
008900*
009000 FILE SECTION.
009100*
009200 COPY "fdugr.cob".
009300 COPY "fdsmp.cob".
009400 COPY "fdemp.cob".
009500*
009600 WORKING-STORAGE SECTION.
009700*------------------------
009800*
009900 77  WS-PROG-NAME             PIC X(17)  VALUE "ED010 (1.07.00)".
010000*
010100 01  WS-FILE-STATUS-AREA.
010200     03  WSEG-UGR-STATUS      PIC X(02).
010300     03  WSEG-SMP-STATUS      PIC X(02).
010400     03  WSEG-EMP-STATUS      PIC X(02).
010500     03  FILLER               PIC X(02).
010600*
010700 COPY "wsegugr.cob".
010800*
010900*  SIGN-SEPARATE VIEW OF THE RAW VALUE FIELD - MISSING FIGURES
011000*  ARE HELD AS A SINGLE "-" FOLLOWED BY SPACES; ANYTHING ELSE
011100*  IS A GENUINE SIGNED VALUE AND CAN BE MOVED STRAIGHT OUT OF
011200*  THIS REDEFINE WITHOUT ANY EDIT-TO-NUMERIC STEP.
011300*
011400 01  WSEG-UGR-RECORD-V  REDEFINES WSEG-UGR-RECORD.
011500     03  FILLER                   PIC X(26).
011600     03  WSEG-UGR-VALUE-SIGNED    PIC S9(11)V9(3)
011700                                   SIGN LEADING SEPARATE.
011800*
011900 COPY "wsegsmp.cob".
012000 COPY "wsegemp.cob".
012100 COPY "wsegrng.cob".
012200*
012300*  PROJECTION DRIVER FACTORS, ONE PER RANGE-TABLE ENTRY (CR 0467).
012400*  THE BUREAU'S ACTIVITY-DRIVER FIGURES THEMSELVES ARE HELD ON A
012500*  WORKSHEET THE STATISTICS SECTION HAS NOT YET AGREED TO PUT ON A
012600*  MACHINE-READABLE FILE, SO EACH FACTOR DEFAULTS TO 1.000000
012700*  (NO SCALING) AND THE HOOK IS LEFT HERE FOR THE REAL FIGURES TO
012800*  BE MOVED IN ONCE THAT FILE EXISTS.
012900*
013000 01  WS-DRV-TABLE.
013100     03  WS-DRV-FACTOR        PIC S9(1)V9(6)  COMP-3  OCCURS 60.
013200*
013300*  SECTOR-MAP LOOKUP TABLE, BUILT ONCE AT AA021.
013400*
013500 01  WS-SMP-TABLE.
013600     03  WS-SMP-CNT           PIC 9(04)  COMP.
013700     03  WS-SMP-ENTRY         OCCURS 300  INDEXED BY WS-SMP-IX.
013800         05  WS-SMP-CODE      PIC X(10).
013900         05  WS-SMP-RNG       PIC X(08).
014000*
014100*  SECTOR-RANGE PARSE AREA - "NN" OR "NN-MM".
014200*
014300 01  WS-RANGE-PARSE-AREA.
014400     03  WS-RANGE-LO          PIC 9(02).
014500     03  WS-RANGE-DASH        PIC X(01).
014600     03  WS-RANGE-HI          PIC 9(02).
014700     03  FILLER               PIC X(03).
014800*
014900 01  WS-RANGE-PARSE-X  REDEFINES WS-RANGE-PARSE-AREA
015000                        PIC X(08).
015100*
015200 01  WS-EOF-SWITCHES.
015300     03  WS-UGR-EOF-SW        PIC X(01)  VALUE "N".
015400         88  UGR-EOF                     VALUE "Y".
015500     03  WS-SMP-EOF-SW        PIC X(01)  VALUE "N".
015600         88  SMP-EOF                     VALUE "Y".
015700     03  WS-EMP-EOF-SW        PIC X(01)  VALUE "N".
015800         88  EMP-EOF                     VALUE "Y".
015900     03  WS-UGR-SCAN-EOF-SW   PIC X(01)  VALUE "N".
016000         88  UGR-SCAN-EOF                VALUE "Y".
016100*
016200 01  WS-EOF-SWITCHES-X  REDEFINES WS-EOF-SWITCHES
016300                         PIC X(04).
016400*
016500*  PROJECTION CONTROL - SPEC'S RULE THAT A RUN YEAR PAST THE LAST
016600*  YEAR ON THE UGR-RAW-FILE IS RESOLVED AT THE LAST YEAR'S FIGURES,
016700*  SCALED BY THE ACTIVITY-DRIVER TABLE ABOVE, BEFORE AA050 SPLITS
016800*  THE RANGES OUT BY SECTOR.
016900*
017000 01  WS-PROJECTION-AREA.
017100     03  WS-UGR-LAST-YEAR     PIC 9(04).
017200     03  WS-UGR-FILTER-YEAR   PIC 9(04).
017300     03  WS-UGR-PROJECT-SW    PIC X(01)  VALUE "N".
017400         88  UGR-PROJECTING             VALUE "Y".
017500*
017600*  NATIONAL EMPLOYEE TOTALS BY SECTOR - DIRECT-INDEXED 1 TO 40,
017700*  SECTORS 5 THRU 33 ARE THE ONLY ONES IN USE.
017800*
017900 01  WS-NATEMP-TABLE.
018000     03  WS-NATEMP-ENTRY      PIC S9(09)  COMP  OCCURS 40.
018100*
018200 01  WS-WORK-AREA.
018300     03  WS-UGR-READ-CNT      PIC 9(07)  COMP.
018400     03  WS-UGR-KEPT-CNT      PIC 9(07)  COMP.
018500     03  WS-UGR-CARRIER-DROP  PIC 9(07)  COMP.
018600     03  WS-UGR-SECTOR-DROP   PIC 9(07)  COMP.
018700     03  WS-SEC-NO            PIC 9(03)  COMP.
018800     03  WS-RANGE-COUNT       PIC 9(03)  COMP.
018900     03  WS-NATEMP-RNG-TOTAL  PIC S9(11) COMP.
019000*
019100 01  WS-CARRIER-CLASS         PIC X(01).
019200     88  CARRIER-IS-POWER              VALUE "P".
019300     88  CARRIER-IS-GAS                VALUE "G".
019400     88  CARRIER-IS-PETROL             VALUE "O".
019500     88  CARRIER-IS-UNKNOWN            VALUE "?".
019600*
019700 01  WS-CONSERVE-AREA.
019800     03  WS-CONS-BEFORE       PIC S9(11)V9(3).
019900     03  WS-CONS-AFTER        PIC S9(11)V9(3).
020000     03  WS-CONS-DIFF         PIC S9(11)V9(3).
020100     03  WS-CONS-TOL          PIC S9(3)V9(8)  VALUE 0.00001.
020200*
020300 LINKAGE SECTION.
020400*----------------
020500*
020600 COPY "wsegcda.cob".
020700 COPY "wsegsec.cob".
020800*
020900 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-SEC-TABLE.
021000*============================================================
021100*
021200 AA000-MAIN.
021300     PERFORM  AA005-INITIALISE.
021400     PERFORM  AA010-OPEN-FILES.
021500     PERFORM  AA021-LOAD-SECTOR-MAP-TABLE.
021600     PERFORM  AA025-LOAD-EMPLOYEES.
021700     PERFORM  AA028-FIND-LAST-STATS-YEAR.
021800     PERFORM  AA030-READ-UGR UNTIL UGR-EOF.
021900     PERFORM  AA035-APPLY-ACTIVITY-DRIVER.
022000     PERFORM  AA040-CONVERT-RANGES.
022100     PERFORM  AA050-RESOLVE-RANGES.
022200     PERFORM  AA060-CHECK-CONSERVATION.
022300     GOBACK.
022400*
022500 AA005-INITIALISE.
022600     MOVE     ZERO  TO WS-UGR-READ-CNT WS-UGR-KEPT-CNT
022700                        WS-UGR-CARRIER-DROP WS-UGR-SECTOR-DROP
022800                        RNG-ENTRY-CNT SEC-ENTRY-CNT
022900                        WS-SMP-CNT WS-UGR-LAST-YEAR.
023000     MOVE     ZERO  TO WSEG-CD-RETURN-CODE.
023100     MOVE     "N"   TO WS-UGR-PROJECT-SW.
023200     PERFORM  AA005A-ZERO-NATEMP-ENTRY
023300              VARYING WS-SEC-NO FROM 1 BY 1 UNTIL WS-SEC-NO > 40.
023400     PERFORM  AA005B-INIT-DRV-FACTOR
023500              VARYING RNG-IX FROM 1 BY 1 UNTIL RNG-IX > 60.
023600*
023700 AA005A-ZERO-NATEMP-ENTRY.
023800     MOVE     ZERO TO WS-NATEMP-ENTRY (WS-SEC-NO).
023900*
024000 AA005B-INIT-DRV-FACTOR.
024100     MOVE     1.000000 TO WS-DRV-FACTOR (RNG-IX).
024200*
024300 AA010-OPEN-FILES.
024400     OPEN     INPUT UGR-RAW-FILE.
024500     IF       WSEG-UGR-STATUS NOT = "00"
024600              DISPLAY "ED010 - UGR-RAW-FILE WILL NOT OPEN, "
024700                      "STATUS " WSEG-UGR-STATUS
024800              MOVE 1 TO WSEG-CD-RETURN-CODE
024900              GOBACK.
025000     OPEN     INPUT SECTOR-MAP-FILE.
025100     IF       WSEG-SMP-STATUS NOT = "00"
025200              DISPLAY "ED010 - SECTOR-MAP-FILE WILL NOT OPEN, "
025300                      "STATUS " WSEG-SMP-STATUS
025400              MOVE 2 TO WSEG-CD-RETURN-CODE
025500              GOBACK.
025600     OPEN     INPUT EMPLOYEE-FILE.
025700     IF       WSEG-EMP-STATUS NOT = "00"
025800              DISPLAY "ED010 - EMPLOYEE-FILE WILL NOT OPEN, "
025900                      "STATUS " WSEG-EMP-STATUS
026000              MOVE 3 TO WSEG-CD-RETURN-CODE
026100              GOBACK.
026200*
026300 AA021-LOAD-SECTOR-MAP-TABLE.
026400     READ     SECTOR-MAP-FILE INTO WSEG-SMP-RECORD
026500              AT END MOVE "Y" TO WS-SMP-EOF-SW.
026600     PERFORM  AA022-PROCESS-SMP-RECORD UNTIL SMP-EOF.
026700     CLOSE    SECTOR-MAP-FILE.
026800*
026900 AA022-PROCESS-SMP-RECORD.
027000     ADD      1 TO WS-SMP-CNT.
027100     SET      WS-SMP-IX TO WS-SMP-CNT.
027200     MOVE     SMP-RAW-CODE TO WS-SMP-CODE (WS-SMP-IX).
027300     MOVE     SMP-RANGE    TO WS-SMP-RNG  (WS-SMP-IX).
027400     READ     SECTOR-MAP-FILE INTO WSEG-SMP-RECORD
027500              AT END MOVE "Y" TO WS-SMP-EOF-SW.
027600*
027700 AA025-LOAD-EMPLOYEES.
027800     READ     EMPLOYEE-FILE INTO WSEG-EMP-RECORD
027900              AT END MOVE "Y" TO WS-EMP-EOF-SW.
028000     PERFORM  AA026-PROCESS-EMP-RECORD UNTIL EMP-EOF.
028100     CLOSE    EMPLOYEE-FILE.
028200*
028300 AA026-PROCESS-EMP-RECORD.
028400     IF       EMP-SECTOR > 0 AND EMP-SECTOR < 40
028500              ADD EMP-COUNT TO WS-NATEMP-ENTRY (EMP-SECTOR).
028600     READ     EMPLOYEE-FILE INTO WSEG-EMP-RECORD
028700              AT END MOVE "Y" TO WS-EMP-EOF-SW.
028800*
028900 AA028-FIND-LAST-STATS-YEAR.
029000     READ     UGR-RAW-FILE INTO WSEG-UGR-RECORD
029100              AT END MOVE "Y" TO WS-UGR-SCAN-EOF-SW.
029200     PERFORM  AA028A-SCAN-ONE-YEAR UNTIL UGR-SCAN-EOF.
029300     CLOSE    UGR-RAW-FILE.
029400     OPEN     INPUT UGR-RAW-FILE.
029500     IF       WSEG-CD-RUN-YEAR > WS-UGR-LAST-YEAR
029600              MOVE WS-UGR-LAST-YEAR   TO WS-UGR-FILTER-YEAR
029700              MOVE "Y"                TO WS-UGR-PROJECT-SW
029800              DISPLAY "ED010 - RUN YEAR " WSEG-CD-RUN-YEAR
029900                      " BEYOND LAST UGR YEAR " WS-UGR-LAST-YEAR
030000                      " - PROJECTING ON ACTIVITY DRIVERS"
030100     ELSE
030200              MOVE WSEG-CD-RUN-YEAR   TO WS-UGR-FILTER-YEAR
030300              MOVE "N"                TO WS-UGR-PROJECT-SW.
030400*
030500 AA028A-SCAN-ONE-YEAR.
030600     IF       UGR-YEAR > WS-UGR-LAST-YEAR
030700              MOVE UGR-YEAR TO WS-UGR-LAST-YEAR.
030800     READ     UGR-RAW-FILE INTO WSEG-UGR-RECORD
030900              AT END MOVE "Y" TO WS-UGR-SCAN-EOF-SW.
031000*
031100 AA030-READ-UGR.
031200     READ     UGR-RAW-FILE INTO WSEG-UGR-RECORD
031300              AT END MOVE "Y" TO WS-UGR-EOF-SW
031400              GO TO AA030-EXIT.
031500     ADD      1 TO WS-UGR-READ-CNT.
031600*
031700     IF       UGR-YEAR NOT = WS-UGR-FILTER-YEAR
031800              GO TO AA030-EXIT.
031900     IF       UGR-SECTOR-CODE = SPACES OR
032000              UGR-CARRIER-CODE = SPACES
032100              GO TO AA030-EXIT.
032200*
032300     PERFORM  AA031-CLASSIFY-CARRIER.
032400     IF       CARRIER-IS-UNKNOWN
032500              ADD 1 TO WS-UGR-CARRIER-DROP
032600              GO TO AA030-EXIT.
032700*
032800     PERFORM  AA032-MAP-SECTOR.
032900     IF       WS-RANGE-PARSE-X = SPACES
033000              ADD 1 TO WS-UGR-SECTOR-DROP
033100              GO TO AA030-EXIT.
033200*
033300     IF       UGR-VALUE-TEXT = "-"
033400              MOVE ZERO TO WSEG-UGR-VALUE-N
033500     ELSE
033600              MOVE WSEG-UGR-VALUE-SIGNED TO WSEG-UGR-VALUE-N
033700     END-IF.
033800*
033900     PERFORM  AA033-ACCUMULATE-RANGE.
034000     ADD      1 TO WS-UGR-KEPT-CNT.
034100*
034200 AA030-EXIT.
034300     EXIT.
034400*
034500 AA031-CLASSIFY-CARRIER.
034600     MOVE     "?" TO WS-CARRIER-CLASS.
034700     EVALUATE UGR-CARRIER-CODE
034800         WHEN "EKT-02"        MOVE "P" TO WS-CARRIER-CLASS
034900         WHEN "GAS-01"        MOVE "G" TO WS-CARRIER-CLASS
035000         WHEN "OEL-ERD-01"    MOVE "O" TO WS-CARRIER-CLASS
035100         WHEN "KFST-DSL-01"   MOVE "O" TO WS-CARRIER-CLASS
035200         WHEN "KFST-OTTO-01"  MOVE "O" TO WS-CARRIER-CLASS
035300         WHEN "KFST-FLT-01"   MOVE "O" TO WS-CARRIER-CLASS
035400         WHEN "OEL-H-L-01"    MOVE "O" TO WS-CARRIER-CLASS
035500         WHEN "PGH221760"     MOVE "O" TO WS-CARRIER-CLASS
035600         WHEN "OEL-SONST"     MOVE "O" TO WS-CARRIER-CLASS
035700         WHEN OTHER           MOVE "?" TO WS-CARRIER-CLASS
035800     END-EVALUATE.
035900*
036000 AA032-MAP-SECTOR.
036100     MOVE     SPACES TO WS-RANGE-PARSE-X.
036200     SET      WS-SMP-IX TO 1.
036300*
036400 AA032-SEARCH.
036500     IF       WS-SMP-IX > WS-SMP-CNT
036600              GO TO AA032-EXIT.
036700     IF       WS-SMP-CODE (WS-SMP-IX) = UGR-SECTOR-CODE
036800              MOVE WS-SMP-RNG (WS-SMP-IX) TO WS-RANGE-PARSE-X
036900              GO TO AA032-EXIT.
037000     SET      WS-SMP-IX UP BY 1.
037100     GO       TO AA032-SEARCH.
037200*
037300 AA032-EXIT.
037400     EXIT.
037500*
037600 AA033-ACCUMULATE-RANGE.
037700     SET      RNG-IX TO 1.
037800*
037900 AA033-SEARCH.
038000     IF       RNG-IX > RNG-ENTRY-CNT
038100              GO TO AA033-NEW-ENTRY.
038200     IF       RNG-SECTOR-RANGE (RNG-IX) = WS-RANGE-PARSE-X
038300              GO TO AA033-ADD.
038400     SET      RNG-IX UP BY 1.
038500     GO       TO AA033-SEARCH.
038600*
038700 AA033-NEW-ENTRY.
038800     ADD      1 TO RNG-ENTRY-CNT.
038900     SET      RNG-IX TO RNG-ENTRY-CNT.
039000     MOVE     WS-RANGE-PARSE-X TO RNG-SECTOR-RANGE (RNG-IX).
039100     MOVE     ZERO TO RNG-POWER-MWH (RNG-IX)
039200                       RNG-GAS-MWH (RNG-IX)
039300                       RNG-PETROL-MWH (RNG-IX).
039400*
039500 AA033-ADD.
039600     EVALUATE TRUE
039700         WHEN CARRIER-IS-POWER
039800              ADD WSEG-UGR-VALUE-N TO RNG-POWER-MWH (RNG-IX)
039900         WHEN CARRIER-IS-GAS
040000              ADD WSEG-UGR-VALUE-N TO RNG-GAS-MWH (RNG-IX)
040100         WHEN CARRIER-IS-PETROL
040200              ADD WSEG-UGR-VALUE-N TO RNG-PETROL-MWH (RNG-IX)
040300     END-EVALUATE.
040400*
040500 AA035-APPLY-ACTIVITY-DRIVER.
040600     IF       UGR-PROJECTING
040700              PERFORM AA035A-SCALE-ONE-RANGE
040800                      VARYING RNG-IX FROM 1 BY 1
040900                      UNTIL RNG-IX > RNG-ENTRY-CNT.
041000*
041100 AA035A-SCALE-ONE-RANGE.
041200     COMPUTE  RNG-POWER-MWH (RNG-IX) ROUNDED =
041300              RNG-POWER-MWH (RNG-IX) * WS-DRV-FACTOR (RNG-IX).
041400     COMPUTE  RNG-GAS-MWH (RNG-IX) ROUNDED =
041500              RNG-GAS-MWH (RNG-IX) * WS-DRV-FACTOR (RNG-IX).
041600     COMPUTE  RNG-PETROL-MWH (RNG-IX) ROUNDED =
041700              RNG-PETROL-MWH (RNG-IX) * WS-DRV-FACTOR (RNG-IX).
041800*
041900 AA040-CONVERT-RANGES.
042000     PERFORM  AA041-CONVERT-ONE-RANGE
042100              VARYING RNG-IX FROM 1 BY 1 UNTIL RNG-IX > RNG-ENTRY-CNT.
042200*
042300 AA041-CONVERT-ONE-RANGE.
042400     COMPUTE  RNG-POWER-MWH (RNG-IX) ROUNDED =
042500              RNG-POWER-MWH (RNG-IX) * 1000 / 3.6.
042600     COMPUTE  RNG-GAS-MWH (RNG-IX) ROUNDED =
042700              RNG-GAS-MWH (RNG-IX) * 1000 / 3.6.
042800     COMPUTE  RNG-PETROL-MWH (RNG-IX) ROUNDED =
042900              RNG-PETROL-MWH (RNG-IX) * 1000 / 3.6.
043000*
043100 AA050-RESOLVE-RANGES.
043200     MOVE     ZERO TO WS-CONS-BEFORE WS-CONS-AFTER.
043300     PERFORM  AA053-RESOLVE-ONE-RANGE
043400              VARYING RNG-IX FROM 1 BY 1 UNTIL RNG-IX > RNG-ENTRY-CNT.
043500     PERFORM  AA054-SUM-ONE-SECTOR
043600              VARYING SEC-IX FROM 1 BY 1 UNTIL SEC-IX > SEC-ENTRY-CNT.
043700*
043800 AA053-RESOLVE-ONE-RANGE.
043900     ADD      RNG-POWER-MWH (RNG-IX) RNG-GAS-MWH (RNG-IX)
044000              RNG-PETROL-MWH (RNG-IX) TO WS-CONS-BEFORE.
044100     PERFORM  AA051-PARSE-ONE-RANGE.
044200     PERFORM  AA052-SPLIT-ONE-RANGE.
044300*
044400 AA054-SUM-ONE-SECTOR.
044500     ADD      SEC-POWER-INCL-SG (SEC-IX)
044600              SEC-GAS-NO-SG (SEC-IX)
044700              SEC-PETROL (SEC-IX) TO WS-CONS-AFTER.
044800*
044900 AA051-PARSE-ONE-RANGE.
045000     MOVE     RNG-SECTOR-RANGE (RNG-IX) TO WS-RANGE-PARSE-X.
045100     IF       WS-RANGE-DASH NOT = "-"
045200              MOVE WS-RANGE-LO TO WS-RANGE-HI.
045300*
045400 AA052-SPLIT-ONE-RANGE.
045500     MOVE     ZERO TO WS-NATEMP-RNG-TOTAL.
045600     PERFORM  AA052A-SUM-ONE-NATEMP
045700              VARYING WS-SEC-NO FROM WS-RANGE-LO BY 1
045800              UNTIL WS-SEC-NO > WS-RANGE-HI.
045900     MOVE     WS-RANGE-HI TO WS-RANGE-COUNT.
046000     SUBTRACT WS-RANGE-LO FROM WS-RANGE-COUNT.
046100     ADD      1 TO WS-RANGE-COUNT.
046200*
046300     PERFORM  AA052B-SPLIT-ONE-SECTOR
046400              VARYING WS-SEC-NO FROM WS-RANGE-LO BY 1
046500              UNTIL WS-SEC-NO > WS-RANGE-HI.
046600*
046700 AA052A-SUM-ONE-NATEMP.
046800     ADD      WS-NATEMP-ENTRY (WS-SEC-NO) TO WS-NATEMP-RNG-TOTAL.
046900*
047000 AA052B-SPLIT-ONE-SECTOR.
047100     ADD      1 TO SEC-ENTRY-CNT.
047200     SET      SEC-IX TO SEC-ENTRY-CNT.
047300     MOVE     WS-SEC-NO TO SEC-SECTOR (SEC-IX).
047400     IF       WS-NATEMP-RNG-TOTAL > ZERO
047500              COMPUTE SEC-POWER-INCL-SG (SEC-IX) ROUNDED =
047600                      RNG-POWER-MWH (RNG-IX) *
047700                      WS-NATEMP-ENTRY (WS-SEC-NO) /
047800                      WS-NATEMP-RNG-TOTAL
047900              COMPUTE SEC-GAS-NO-SG (SEC-IX) ROUNDED =
048000                      RNG-GAS-MWH (RNG-IX) *
048100                      WS-NATEMP-ENTRY (WS-SEC-NO) /
048200                      WS-NATEMP-RNG-TOTAL
048300              COMPUTE SEC-PETROL (SEC-IX) ROUNDED =
048400                      RNG-PETROL-MWH (RNG-IX) *
048500                      WS-NATEMP-ENTRY (WS-SEC-NO) /
048600                      WS-NATEMP-RNG-TOTAL
048700     ELSE
048800              COMPUTE SEC-POWER-INCL-SG (SEC-IX) ROUNDED =
048900                      RNG-POWER-MWH (RNG-IX) / WS-RANGE-COUNT
049000              COMPUTE SEC-GAS-NO-SG (SEC-IX) ROUNDED =
049100                      RNG-GAS-MWH (RNG-IX) / WS-RANGE-COUNT
049200              COMPUTE SEC-PETROL (SEC-IX) ROUNDED =
049300                      RNG-PETROL-MWH (RNG-IX) / WS-RANGE-COUNT
049400     END-IF.
049500     MOVE     ZERO TO SEC-GAS-INCL-SG (SEC-IX)
049600                       SEC-F-SG-POWER (SEC-IX)
049700                       SEC-F-GAS-NO-SG (SEC-IX).
049800*
049900 AA060-CHECK-CONSERVATION.
050000     COMPUTE  WS-CONS-DIFF = WS-CONS-BEFORE - WS-CONS-AFTER.
050100     IF       WS-CONS-DIFF < ZERO
050200              MULTIPLY WS-CONS-DIFF BY -1 GIVING WS-CONS-DIFF.
050300     IF       WS-CONS-BEFORE NOT = ZERO
050400         AND  (WS-CONS-DIFF / WS-CONS-BEFORE) > WS-CONS-TOL
050500              DISPLAY "ED010 - RANGE CONSERVATION CHECK FAILED"
050600              DISPLAY "  BEFORE " WS-CONS-BEFORE
050700              DISPLAY "  AFTER  " WS-CONS-AFTER
050800              MOVE 9 TO WSEG-CD-RETURN-CODE.
050900     CLOSE    UGR-RAW-FILE.
051000     DISPLAY  "ED010 - UGR READ " WS-UGR-READ-CNT
051100              " KEPT " WS-UGR-KEPT-CNT
051200              " CARRIER-DROP " WS-UGR-CARRIER-DROP
051300              " SECTOR-DROP " WS-UGR-SECTOR-DROP.
051400*
