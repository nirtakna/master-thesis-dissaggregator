000100*****************************************************************
000200*                                                               *
000300*      H O U S E H O L D   S I Z E   P I V O T   A N D         *
000400*              T E M P O R A L   D I S A G G R E G A T I O N    *
000500*                                                               *
000600*        PIVOTS THE HOUSEHOLD CONSUMPTION EXTRACT TO ONE ROW   *
000700*        PER DISTRICT AND SPREADS EACH DISTRICT'S ANNUAL        *
000800*        VALUE OVER THE YEAR USING THE STATE'S H0 PROFILE.     *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.        ED050.
001500 AUTHOR.            R D NASEBY.
001600 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001700 DATE-WRITTEN.      18/07/1988.
001800 DATE-COMPILED.
001900 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
002000                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
002100*
002200*  REMARKS.         STAGE 5 OF THE ENERGY DISAGGREGATION RUN.
002300*                   CALLED BY ED000. READS THE HOUSEHOLD
002400*                   CONSUMPTION EXTRACT (SCENARIO 2 ONLY, ALL
002500*                   -SIZES ROW DROPPED), PIVOTS IT TO ONE ANNUAL
002600*                   VALUE PER DISTRICT, MERGES DISTRICT 16056
002700*                   INTO 16063, GROUPS THE REMAINING DISTRICTS
002800*                   BY FEDERAL STATE, AND WRITES THE 15-MINUTE
002900*                   TIME SERIES FOR EACH DISTRICT USING THE
003000*                   STATE'S NORMALISED H0 LOAD PROFILE (ED070).
003100*
003200*  FILES USED.      HH-SIZES-FILE (IN)
003300*                   TS-HH-OUT-FILE (OUT)
003400*
003500*  CALLED BY.       ED000.
003600*
003700* CHANGES:
003800* 18/07/88 RDN - CREATED.
003900* 30/03/91 RDN - 16056/16063 MERGE ADDED - SAME BOUNDARY CHANGE
004000*                ED030 ALREADY ABSORBS ON THE REPORTED SIDE, BUT
004100*                THE HOUSEHOLD EXTRACT STILL CARRIES BOTH
004200*                NUMBERS SEPARATELY. CR 0140.
004300* 19/08/97 RDN - Y2K - HH-REGION AND THE OUTPUT TIMESTAMP
004400*                CONFIRMED CENTURY-SAFE, NO CHANGE NEEDED.
004500* 11/02/99 JBT - CR 0286 - CONSERVATION CHECK ADDED PER
004600*                DISTRICT AFTER A TRANSCRIPTION FAULT IN THE H0
004700*                TABLE LEFT ONE STATE'S PROFILE SUMMING TO 0.97.
004800* 07/06/05 PMH - AA040 NOW CALLS ED900 FOR THE DISTRICT'S STATE
004900*                NUMBER INSTEAD OF DIVIDING BY 1000 INLINE, TO
005000*                MATCH THE OTHER DISAGGREGATION STAGES. CR 0439.
005100*
005200 ENVIRONMENT             DIVISION.
005300*================================
005400*
005500 CONFIGURATION           SECTION.
005600*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT            SECTION.
006100*
006200 FILE-CONTROL.
006300 COPY "selhh.cob".
006400 COPY "selhho.cob".
006500*
006600 DATA                    DIVISION.
006700*================================
006800*
006900 FILE SECTION.
007000*
007100 COPY "fdhh.cob".
007200 COPY "fdhho.cob".
007300*
007400 WORKING-STORAGE SECTION.
007500*------------------------
007600*
007700 77  WS-PROG-NAME             PIC X(17)  VALUE "ED050 (1.05.00)".
007800*
007900 01  WS-FILE-STATUS-AREA.
008000     03  WSEG-HHS-STATUS      PIC X(02).
008100     03  WSEG-HHO-STATUS      PIC X(02).
008200*
008300 COPY "wseghh.cob".
008400 COPY "wsegts.cob".
008500*
008600*  PER-DISTRICT PIVOT - FOUR KEPT SIZES (CODE 2-5, RENUMBERED
008700*  1-4) HELD SIDE BY SIDE, PLUS THE SUMMED ANNUAL VALUE USED
008800*  FROM AA030 ONWARDS. SIZED FOR 401 DISTRICTS, THE SAME
008900*  CONVENTION AS WSEG-DST-TABLE.
009000*
009100 01  WS-HH-PIVOT.
009200     03  WS-HH-ENTRY-CNT           PIC 9(3)  COMP.
009300     03  WS-HH-ENTRY               OCCURS 401
009400                                    INDEXED BY WS-HH-IX.
009500         05  WS-HH-REGION          PIC 9(5).
009600         05  WS-HH-SIZE-MWH        PIC S9(11)V9(4)  OCCURS 4.
009700         05  WS-HH-ANNUAL-MWH      PIC S9(11)V9(4).
009800         05  WS-HH-MERGED-SW       PIC X(01).
009900             88  WS-HH-MERGED-OUT            VALUE "Y".
010000*
010100 01  WS-HH-PIVOT-X  REDEFINES WS-HH-PIVOT
010200                     PIC X(12432).
010300*
010400*  DAYS-IN-MONTH TABLE - FEBRUARY RE-MOVED TO 29 BY AA012 WHEN
010500*  THE RUN YEAR IS A LEAP YEAR. USED ONLY TO BUILD THE MM/DD
010600*  LOOK-UP TABLE BELOW - ED070 ALREADY CLASSIFIES EACH DAY'S
010700*  BUCKET AND DYNAMISATION FACTOR, SO NO WEEKDAY OR HOLIDAY
010800*  WORK IS NEEDED HERE.
010900*
011000 01  WS-DIM-TABLE.
011100     03  WS-DIM-ENTRY         OCCURS 12  PIC 9(02).
011200*
011300 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
011400                      PIC X(24).
011500*
011600*  ONE MM/DD PAIR PER DAY OF THE RUN YEAR - BUILT ONCE BY
011700*  AA015-BUILD-DATE-TABLE AND RE-USED FOR EVERY STATE AND
011800*  DISTRICT, SINCE THE CALENDAR ITSELF DOES NOT DEPEND ON
011900*  EITHER.
012000*
012100 01  WS-DATE-TABLE.
012200     03  WS-DATE-ENTRY        OCCURS 366
012300                               INDEXED BY WS-DATE-IX.
012400         05  WS-DATE-MM       PIC 9(02).
012500         05  WS-DATE-DD       PIC 9(02).
012600*
012700 01  WS-DATE-TABLE-X  REDEFINES WS-DATE-TABLE
012800                       PIC X(1464).
012900*
013000 01  WS-CALENDAR-AREA.
013100     03  WS-DAYS-IN-YEAR      PIC 9(03)  COMP.
013200     03  WS-DIVQ-WORK         PIC 9(07).
013300     03  WS-DIVR-WORK         PIC 9(02).
013400*
013500 01  WS-LEAP-SW               PIC X(01)  VALUE "N".
013600     88  LEAP-YEAR                       VALUE "Y".
013700*
013800 01  WS-WORK-AREA.
013900     03  WS-RENUM-SIZE        PIC 9(1).
014000     03  WS-VALUE-MWH         PIC S9(11)V9(4).
014100     03  WS-HH-READ-CNT       PIC 9(07)  COMP.
014200     03  WS-HH-KEPT-CNT       PIC 9(07)  COMP.
014300     03  WS-STATE-NO          PIC 9(02)  COMP.
014400     03  WS-SERIES-TOTAL      PIC S9(11)V9(4).
014500     03  WS-DIFF              PIC S9(11)V9(4).
014600     03  WS-TOL               PIC S9(11)V9(4).
014700     03  WS-OUT-CCYY          PIC 9(04).
014800*
014900 01  WS-TIME-AREA.
015000     03  WS-MINUTES-OF-DAY    PIC 9(04)  COMP.
015100     03  WS-OUT-HH            PIC 9(02).
015200     03  WS-OUT-MI            PIC 9(02).
015300*
015400 01  WS-TS-LINE.
015500     03  WS-TS-CCYY           PIC 9(04).
015600     03  FILLER               PIC X(01)  VALUE "-".
015700     03  WS-TS-MM             PIC 9(02).
015800     03  FILLER               PIC X(01)  VALUE "-".
015900     03  WS-TS-DD             PIC 9(02).
016000     03  FILLER               PIC X(01)  VALUE " ".
016100     03  WS-TS-HH             PIC 9(02).
016200     03  FILLER               PIC X(01)  VALUE ":".
016300     03  WS-TS-MI             PIC 9(02).
016400*
016500 01  WS-HH-EOF-SW             PIC X(01)  VALUE "N".
016600     88  HH-EOF                          VALUE "Y".
016700*
016800 01  WS-DAY-IX                PIC 9(03)  COMP.
016900 01  WS-SLOT-IX                PIC 9(02)  COMP.
017000*
017100 LINKAGE SECTION.
017200*----------------
017300*
017400 COPY "wsegcda.cob".
017500 COPY "wsegcts.cob".
017600*
017700 PROCEDURE DIVISION USING WSEG-CALLING-DATA.
017800*============================================
017900*
018000 AA000-MAIN.
018100     MOVE     ZERO TO WSEG-CD-RETURN-CODE WS-HH-ENTRY-CNT
018200                       WS-HH-READ-CNT WS-HH-KEPT-CNT.
018300     MOVE     WSEG-CD-RUN-YEAR TO WS-OUT-CCYY.
018400     PERFORM  AA012-TEST-LEAP-YEAR.
018500     PERFORM  AA013-INIT-DAYS-IN-MONTH.
018600     PERFORM  AA015-BUILD-DATE-TABLE.
018700     PERFORM  AA010-OPEN-FILES.
018800     PERFORM  AA011-READ-HH-SIZES UNTIL HH-EOF.
018900     CLOSE    HH-SIZES-FILE.
019000     PERFORM  AA050-EISENACH-MERGE.
019100     PERFORM  AA030-GROUP-BY-STATE
019200              VARYING WS-STATE-NO FROM 1 BY 1 UNTIL WS-STATE-NO > 16.
019300     CLOSE    TS-HH-OUT-FILE.
019400     DISPLAY  "ED050 - HH-SIZES READ " WS-HH-READ-CNT
019500              " KEPT " WS-HH-KEPT-CNT
019600              " DISTRICTS " WS-HH-ENTRY-CNT.
019700     GOBACK.
019800*
019900 AA012-TEST-LEAP-YEAR.
020000     MOVE     "N" TO WS-LEAP-SW.
020100     DIVIDE   WSEG-CD-RUN-YEAR BY 4 GIVING WS-DIVQ-WORK
020200              REMAINDER WS-DIVR-WORK.
020300     IF       WS-DIVR-WORK = ZERO
020400              MOVE "Y" TO WS-LEAP-SW
020500              DIVIDE WSEG-CD-RUN-YEAR BY 100 GIVING WS-DIVQ-WORK
020600                     REMAINDER WS-DIVR-WORK
020700              IF  WS-DIVR-WORK = ZERO
020800                  MOVE "N" TO WS-LEAP-SW
020900                  DIVIDE WSEG-CD-RUN-YEAR BY 400 GIVING WS-DIVQ-WORK
021000                         REMAINDER WS-DIVR-WORK
021100                  IF  WS-DIVR-WORK = ZERO
021200                      MOVE "Y" TO WS-LEAP-SW
021300                  END-IF
021400              END-IF.
021500     IF       LEAP-YEAR
021600              MOVE 366 TO WS-DAYS-IN-YEAR
021700     ELSE
021800              MOVE 365 TO WS-DAYS-IN-YEAR.
021900*
022000 AA013-INIT-DAYS-IN-MONTH.
022100     MOVE     31 TO WS-DIM-ENTRY (1).
022200     MOVE     28 TO WS-DIM-ENTRY (2).
022300     MOVE     31 TO WS-DIM-ENTRY (3).
022400     MOVE     30 TO WS-DIM-ENTRY (4).
022500     MOVE     31 TO WS-DIM-ENTRY (5).
022600     MOVE     30 TO WS-DIM-ENTRY (6).
022700     MOVE     31 TO WS-DIM-ENTRY (7).
022800     MOVE     31 TO WS-DIM-ENTRY (8).
022900     MOVE     30 TO WS-DIM-ENTRY (9).
023000     MOVE     31 TO WS-DIM-ENTRY (10).
023100     MOVE     30 TO WS-DIM-ENTRY (11).
023200     MOVE     31 TO WS-DIM-ENTRY (12).
023300     IF       LEAP-YEAR
023400              MOVE 29 TO WS-DIM-ENTRY (2).
023500*
023600 AA015-BUILD-DATE-TABLE.
023700     MOVE     1 TO WS-DATE-MM (1) WS-DATE-DD (1).
023800     SET      WS-DATE-IX TO 1.
023900 AA015-STEP.
024000     IF       WS-DATE-IX >= WS-DAYS-IN-YEAR
024100              GO TO AA015-EXIT.
024200     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-DATE-MM (WS-DATE-IX + 1).
024300     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-DATE-DD (WS-DATE-IX + 1).
024400     ADD      1 TO WS-DATE-DD (WS-DATE-IX + 1).
024500     IF       WS-DATE-DD (WS-DATE-IX + 1) >
024600              WS-DIM-ENTRY (WS-DATE-MM (WS-DATE-IX + 1))
024700              MOVE 1 TO WS-DATE-DD (WS-DATE-IX + 1)
024800              ADD 1 TO WS-DATE-MM (WS-DATE-IX + 1).
024900     SET      WS-DATE-IX UP BY 1.
025000     GO       TO AA015-STEP.
025100 AA015-EXIT.
025200     EXIT.
025300*
025400 AA010-OPEN-FILES.
025500     OPEN     INPUT HH-SIZES-FILE.
025600     IF       WSEG-HHS-STATUS NOT = "00"
025700              DISPLAY "ED050 - HH-SIZES-FILE WILL NOT OPEN, "
025800                      "STATUS " WSEG-HHS-STATUS
025900              MOVE 1 TO WSEG-CD-RETURN-CODE
026000              GOBACK.
026100     OPEN     OUTPUT TS-HH-OUT-FILE.
026200     IF       WSEG-HHO-STATUS NOT = "00"
026300              DISPLAY "ED050 - TS-HH-OUT-FILE WILL NOT OPEN, "
026400                      "STATUS " WSEG-HHO-STATUS
026500              MOVE 2 TO WSEG-CD-RETURN-CODE
026600              GOBACK.
026700     READ     HH-SIZES-FILE INTO WSEG-HH-RECORD
026800              AT END MOVE "Y" TO WS-HH-EOF-SW.
026900*
027000*  U7 HH-SIZE-PIVOT - SCENARIO 2 ONLY, CODE 1 (ALL SIZES
027100*  COMBINED) DROPPED, CODES 2-5 RENUMBERED TO SIZES 1-4.
027200*
027300 AA011-READ-HH-SIZES.
027400     ADD      1 TO WS-HH-READ-CNT.
027500     IF       HH-SCENARIO NOT = 2 OR HH-SIZE-CODE = 1
027600              GO TO AA011-EXIT.
027700     ADD      1 TO WS-HH-KEPT-CNT.
027800     SUBTRACT 1 FROM HH-SIZE-CODE GIVING WS-RENUM-SIZE.
027900     COMPUTE  WS-VALUE-MWH ROUNDED = HH-VALUE-KWH / 1000.
028000     PERFORM  AA012-FIND-OR-CREATE-PIVOT.
028100     ADD      WS-VALUE-MWH TO WS-HH-SIZE-MWH (WS-HH-IX,
028200                                               WS-RENUM-SIZE).
028300     ADD      WS-VALUE-MWH TO WS-HH-ANNUAL-MWH (WS-HH-IX).
028400 AA011-EXIT.
028500     EXIT.
028600     READ     HH-SIZES-FILE INTO WSEG-HH-RECORD
028700              AT END MOVE "Y" TO WS-HH-EOF-SW.
028800*
028900 AA012-FIND-OR-CREATE-PIVOT.
029000     SET      WS-HH-IX TO 1.
029100 AA012-SEARCH.
029200     IF       WS-HH-IX > WS-HH-ENTRY-CNT
029300              GO TO AA012-NEW-ENTRY.
029400     IF       WS-HH-REGION (WS-HH-IX) = HH-REGION
029500              GO TO AA012-EXIT.
029600     SET      WS-HH-IX UP BY 1.
029700     GO       TO AA012-SEARCH.
029800 AA012-NEW-ENTRY.
029900     ADD      1 TO WS-HH-ENTRY-CNT.
030000     SET      WS-HH-IX TO WS-HH-ENTRY-CNT.
030100     MOVE     HH-REGION TO WS-HH-REGION (WS-HH-IX).
030200     MOVE     ZERO TO WS-HH-SIZE-MWH (WS-HH-IX, 1)
030300                       WS-HH-SIZE-MWH (WS-HH-IX, 2)
030400                       WS-HH-SIZE-MWH (WS-HH-IX, 3)
030500                       WS-HH-SIZE-MWH (WS-HH-IX, 4)
030600                       WS-HH-ANNUAL-MWH (WS-HH-IX).
030700     MOVE     "N" TO WS-HH-MERGED-SW (WS-HH-IX).
030800 AA012-EXIT.
030900     EXIT.
031000*
031100*  THE 1990 BOUNDARY CHANGE LEFT 16056 AND 16063 BOTH IN THE
031200*  EXTRACT - BOTH ARE STATE 16 (TH) SO THE SAME H0 PROFILE
031300*  APPLIES TO EITHER, AND THE ANNUAL VALUES CAN SIMPLY BE ADDED
031400*  TOGETHER BEFORE THE PROFILE IS APPLIED. CR 0140.
031500*
031600 AA050-EISENACH-MERGE.
031700     SET      WS-HH-IX TO 1.
031800     MOVE     ZERO TO WS-VALUE-MWH.
031900 AA050-FIND-OLD.
032000     IF       WS-HH-IX > WS-HH-ENTRY-CNT
032100              GO TO AA050-EXIT.
032200     IF       WS-HH-REGION (WS-HH-IX) = 16056
032300              MOVE WS-HH-ANNUAL-MWH (WS-HH-IX) TO WS-VALUE-MWH
032400              MOVE "Y" TO WS-HH-MERGED-SW (WS-HH-IX)
032500              GO TO AA050-FIND-NEW.
032600     SET      WS-HH-IX UP BY 1.
032700     GO       TO AA050-FIND-OLD.
032800 AA050-FIND-NEW.
032900     IF       WS-VALUE-MWH = ZERO
033000              GO TO AA050-EXIT.
033100     SET      WS-HH-IX TO 1.
033200 AA050-FIND-NEW-SEARCH.
033300     IF       WS-HH-IX > WS-HH-ENTRY-CNT
033400              GO TO AA050-EXIT.
033500     IF       WS-HH-REGION (WS-HH-IX) = 16063
033600              ADD WS-VALUE-MWH TO WS-HH-ANNUAL-MWH (WS-HH-IX)
033700              GO TO AA050-EXIT.
033800     SET      WS-HH-IX UP BY 1.
033900     GO       TO AA050-FIND-NEW-SEARCH.
034000 AA050-EXIT.
034100     EXIT.
034200*
034300*  U8 HH-DISAGG - ONE PASS PER STATE 1-16. A STATE WITH NO
034400*  HOUSEHOLD DISTRICTS SIMPLY COSTS ONE WASTED CALL TO ED070.
034500*
034600 AA030-GROUP-BY-STATE.
034700     MOVE     WS-STATE-NO TO WSEG-CD-STATE-NO.
034800     MOVE     "H0" TO CTS-PROFILE-NAME.
034900     CALL     "ED070" USING WSEG-CALLING-DATA WSEG-CTS-PARM.
035000     IF       CTS-RETURN-CODE NOT = ZERO
035100              GO TO AA030-EXIT.
035200     PERFORM  AA040-APPLY-H0-PROFILE
035300              VARYING WS-HH-IX FROM 1 BY 1
035400              UNTIL WS-HH-IX > WS-HH-ENTRY-CNT.
035500 AA030-EXIT.
035600     EXIT.
035700*
035800 AA040-APPLY-H0-PROFILE.
035900     IF       WS-HH-MERGED-OUT (WS-HH-IX)
036000              GO TO AA040-EXIT.
036100     MOVE     WS-HH-REGION (WS-HH-IX) TO WSEG-CD-REGION.
036200     CALL     "ED900" USING WSEG-CALLING-DATA.
036300     IF       WSEG-CD-STATE-NO NOT = WS-STATE-NO
036400              GO TO AA040-EXIT.
036500     MOVE     ZERO TO WS-SERIES-TOTAL.
036600     PERFORM  AA041-WRITE-YEAR-SERIES
036700              VARYING WS-DAY-IX FROM 1 BY 1
036800              UNTIL WS-DAY-IX > CTS-DAY-CNT.
036900     PERFORM  AA049-CHECK-CONSERVATION.
037000 AA040-EXIT.
037100     EXIT.
037200*
037300 AA041-WRITE-YEAR-SERIES.
037400     SET      WS-DATE-IX TO WS-DAY-IX.
037500     PERFORM  AA042-WRITE-ONE-INTERVAL
037600              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
037700*
037800 AA042-WRITE-ONE-INTERVAL.
037900     COMPUTE  TS-VALUE-MWH ROUNDED =
038000              WS-HH-ANNUAL-MWH (WS-HH-IX) *
038100              CTS-NORM-SLOT (CTS-DAY-BUCKET (WS-DAY-IX), WS-SLOT-IX) *
038200              CTS-DAY-FT (WS-DAY-IX).
038300     ADD      TS-VALUE-MWH TO WS-SERIES-TOTAL.
038400     MOVE     WS-HH-REGION (WS-HH-IX) TO TS-REGION.
038500     MOVE     ZERO TO TS-SECTOR.
038600     PERFORM  AA043-BUILD-TIMESTAMP.
038700     WRITE    TS-HH-OUT-FILE FROM WSEG-TS-RECORD.
038800*
038900 AA043-BUILD-TIMESTAMP.
039000     COMPUTE  WS-MINUTES-OF-DAY = (WS-SLOT-IX - 1) * 15.
039100     DIVIDE   WS-MINUTES-OF-DAY BY 60 GIVING WS-OUT-HH
039200              REMAINDER WS-OUT-MI.
039300     MOVE     WS-OUT-CCYY TO WS-TS-CCYY.
039400     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-TS-MM.
039500     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-TS-DD.
039600     MOVE     WS-OUT-HH TO WS-TS-HH.
039700     MOVE     WS-OUT-MI TO WS-TS-MI.
039800     MOVE     WS-TS-LINE TO TS-TIMESTAMP.
039900*
040000 AA049-CHECK-CONSERVATION.
040100     COMPUTE  WS-DIFF = WS-SERIES-TOTAL -
040200                         WS-HH-ANNUAL-MWH (WS-HH-IX).
040300     IF       WS-DIFF < ZERO
040400              MULTIPLY WS-DIFF BY -1.
040500     COMPUTE  WS-TOL = WS-HH-ANNUAL-MWH (WS-HH-IX) * 0.01.
040600     IF       WS-TOL < ZERO
040700              MULTIPLY WS-TOL BY -1.
040800     IF       WS-DIFF > WS-TOL
040900              DISPLAY "ED050 - DISTRICT " WS-HH-REGION (WS-HH-IX)
041000                      " SERIES/ANNUAL MISMATCH, ANNUAL "
041100                      WS-HH-ANNUAL-MWH (WS-HH-IX)
041200                      " SERIES " WS-SERIES-TOTAL.
041300*
