000100*****************************************************************
000200*                                                               *
000300*        I T E R A T I V E   C A L I B R A T I O N              *
000400*                                                               *
000500*        RESOLVES THE NATIONAL SECTOR TOTALS AND THE REPORTED  *
000600*        DISTRICT TOTALS INTO A FULL SECTOR X DISTRICT MATRIX  *
000700*        OF SPECIFIC CONSUMPTION, CARRIER BY CARRIER.          *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.        ED040.
001400 AUTHOR.            R D NASEBY.
001500 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001600 DATE-WRITTEN.      18/07/1988.
001700 DATE-COMPILED.
001800 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
001900                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
002000*
002100*  REMARKS.         STAGE 4 OF THE ENERGY DISAGGREGATION RUN, AND
002200*                   THE HEAVIEST.  CALLED BY ED000 AFTER ED010,
002300*                   ED020 AND ED030.  BUILDS A SECTOR X DISTRICT
002400*                   SPECIFIC-CONSUMPTION MATRIX STARTING FROM THE
002500*                   NATIONAL SECTOR FIGURE SPREAD EVENLY OVER
002600*                   EMPLOYEES, THEN NUDGES IT TOWARDS THE
002700*                   REPORTED DISTRICT TOTALS BY ALTERNATING A
002800*                   DISTRICT PASS AND A SECTOR PASS, CARRIER BY
002900*                   CARRIER (POWER, GAS, PETROL).
003000*
003100*  FILES USED.      EMPLOYEE-FILE (IN, RE-READ FOR THE MATRIX)
003200*
003300*  CALLED BY.       ED000.
003400*
003500* CHANGES:
003600* 18/07/88 RDN - CREATED.
003700* 14/02/89 RDN - PETROL SYNTHESIS ADDED - THE JEVI RETURN HAS NO
003800*                PETROL COLUMN, SO THE REPORTED DISTRICT TOTAL IS
003900*                SCALED TO STAND IN FOR IT. CR 0101.
004000* 23/11/90 RDN - WOLFSBURG (3103) GAS SPECIFICS RESET TO THE
004100*                NATIONAL AVERAGE AFTER THE TOWN'S OWN GASWORKS
004200*                FIGURE TURNED OUT TO BE UNUSABLE FOR THIS
004300*                PURPOSE. CR 0129.
004400* 19/06/92 RDN - SPECIFIC-CONSUMPTION FLOOR (10) ADDED AFTER A
004500*                LIGHT-INDUSTRY DISTRICT WENT NEGATIVE DURING THE
004600*                SECTOR PASS. CR 0153.
004700* 19/08/97 RDN - Y2K - NO DATE FIELDS HELD IN THIS MODULE, NO
004800*                CHANGE NEEDED, NOTE MADE FOR AUDIT.
004900* 11/02/99 JBT - CR 0286 - THE GAS/PETROL DISTRICT LOOP'S
005000*                EXPECTED-FACTOR-COUNT LEFT AT 400 RATHER THAN
005100*                401 DELIBERATELY - MATCHES THE BUREAU'S ORIGINAL
005200*                RUN BOOK, NOT CHANGED.
005300* 30/10/03 PMH - CR 0412 - FINAL 1% CONSERVATION CHECK ADDED PER
005400*                CARRIER, PREVIOUSLY ONLY CHECKED BY HAND AGAINST
005500*                THE PRINTED TOTALS.
005600* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM VARYING/PERFORM
005700*                UNTIL LOOP IN THIS MODULE BROKEN OUT TO ITS OWN
005800*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE
005900*                PERFORM, FOLLOWING THE HOUSE STYLE ALREADY USED
006000*                AT AA013/AA014/AA900/AA110/AA130 - NO CHANGE TO
006100*                THE CALIBRATION ARITHMETIC ITSELF.
006200* 29/05/07 PMH - CR 0467 - AA011 ADDED TO CLAMP AND LOG THE RUN
006300*                YEAR TO THE EMPLOYEE HISTORY'S 2008-2035 BOUNDS
006400*                BEFORE AA012 BUILDS THE MATRIX - PREVIOUSLY NO
006500*                YEAR TEST AT ALL WAS MADE AGAINST EMPLOYEE-FILE.
006600*
006700 ENVIRONMENT             DIVISION.
006800*================================
006900*
007000 CONFIGURATION           SECTION.
007100*
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*
007500 INPUT-OUTPUT            SECTION.
007600*
007700 FILE-CONTROL.
007800 COPY "selemp.cob".
007900*
008000 DATA                    DIVISION.
008100*================================
008200*
008300 FILE SECTION.
008400*
008500 COPY "fdemp.cob".
008600*
008700 WORKING-STORAGE SECTION.
008800*------------------------
008900*
009000 77  WS-PROG-NAME             PIC X(17)  VALUE "ED040 (1.11.00)".
009100*
009200 01  WS-FILE-STATUS-AREA.
009300     03  WSEG-EMP-STATUS      PIC X(02).
009400     03  FILLER               PIC X(02).
009500*
009600 COPY "wsegemp.cob".
009700*
009800*  NATIONAL EMPLOYEE TOTALS BY SECTOR - DIRECT-INDEXED 1 TO 40,
009900*  AS IN ED010.  REBUILT HERE FROM EMPLOYEE-FILE SINCE ED010'S
010000*  COPY OF THE TABLE DID NOT SURVIVE THE CALL BOUNDARY.
010100*
010200 01  WS-NATEMP-TABLE.
010300     03  WS-NATEMP-ENTRY      PIC S9(09)  COMP  OCCURS 40.
010400*
010500 01  WS-NATEMP-TABLE-X  REDEFINES WS-NATEMP-TABLE
010600                         PIC X(160).
010700*
010800*  EMPLOYEE AND SPECIFIC-CONSUMPTION MATRICES, ROW PER SEC-IX
010900*  POSITION, COLUMN PER DST-IX POSITION - SHARES THE CALLER'S
011000*  SEC-TABLE AND DST-TABLE INDEXING SO NO SEPARATE KEY IS NEEDED.
011100*
011200 01  WS-EMP-MATRIX.
011300     03  WS-EMP-ROW           OCCURS 34  INDEXED BY WS-MX-SEC.
011400         05  WS-EMP-CELL      OCCURS 401  INDEXED BY WS-MX-DST
011500                               PIC S9(9)  COMP.
011600*
011700 01  WS-SPEC-MATRIX.
011800     03  WS-SPEC-ROW          OCCURS 34  INDEXED BY WS-SP-SEC.
011900         05  WS-SPEC-CELL     OCCURS 401  INDEXED BY WS-SP-DST
012000                               PIC S9(5)V9(3).
012100*
012200*  ENERGY-INTENSIVE SECTOR LISTS - A SECTOR IN 5 THRU 33 NOT ON
012300*  THE LIST FOR ITS CARRIER GROUP IS "ENERGY-LIGHT" BY DEFAULT.
012400*
012500 01  WS-INTENSIVE-PWR.
012600     03  WS-IP-ENTRY          PIC 9(3)  OCCURS 24.
012700*
012800 01  WS-INTENSIVE-GASPET.
012900     03  WS-IG-ENTRY          PIC 9(3)  OCCURS 22.
013000*
013100 01  WS-INTENSIVE-PWR-X  REDEFINES WS-INTENSIVE-PWR
013200                          PIC X(72).
013300*
013400*  WORKING ARRAYS FOR THE CARRIER CURRENTLY BEING CALIBRATED -
013500*  RE-LOADED AT THE START OF EACH OF THE THREE CARRIER PASSES.
013600*
013700 01  WS-SECTOR-NATIONAL.
013800     03  WS-SN-ENTRY          PIC S9(11)V9(3)  OCCURS 34.
013900*
014000 01  WS-DISTRICT-REPORTED.
014100     03  WS-DR-ENTRY          PIC S9(11)V9(3)  OCCURS 401.
014200*
014300 01  WS-DISTRICT-INT-REPORTED.
014400     03  WS-DIR-ENTRY         PIC S9(11)V9(3)  OCCURS 401.
014500*
014600 01  WS-DISTRICT-MODELLED.
014700     03  WS-DM-ENTRY          PIC S9(11)V9(3)  OCCURS 401.
014800*
014900 01  WS-DISTRICT-FACTOR.
015000     03  WS-DF-ENTRY          PIC S9(3)V9(5)  OCCURS 401.
015100*
015200 01  WS-SECTOR-MODELLED.
015300     03  WS-SM-ENTRY          PIC S9(11)V9(3)  OCCURS 34.
015400*
015500 01  WS-SECTOR-FACTOR.
015600     03  WS-SF-ENTRY          PIC S9(3)V9(5)  OCCURS 34.
015700*
015800 01  WS-CONTROL-AREA.
015900     03  WS-CARRIER-IX        PIC 9(1)  COMP.
016000     03  WS-INTENSIVE-CNT     PIC 9(2)  COMP.
016100     03  WS-EXPECTED-CNT      PIC 9(3)  COMP.
016200     03  WS-OUTER-ROUND       PIC 9(2)  COMP.
016300     03  WS-INNER-ITER        PIC 9(2)  COMP.
016400     03  WS-SEC-NO            PIC 9(3)  COMP.
016500     03  WS-IL-IX             PIC 9(2)  COMP.
016600     03  WS-WOLFSBURG-IX      PIC 9(3)  COMP.
016700*
016800*  EMPLOYEE-FILE HOLDS NO YEAR OF ITS OWN - IT IS ALWAYS THE ONE
016900*  SNAPSHOT SUPPLIED FOR THE RUN - BUT THE BUREAU STILL WANTS THE
017000*  RUN YEAR CLAMPED AND LOGGED TO THE SAME BOUNDS AS THE SOURCE
017100*  HISTORY (CR 0467), SO A FAR-PAST OR FAR-FUTURE RUN YEAR IS
017200*  TRACEABLE IN THE JOB LOG EVEN THOUGH THE FILE CANNOT BE
017300*  RE-SELECTED BY YEAR.
017400*
017500 01  WS-EMP-CLAMP-AREA.
017600     03  WS-EMP-CLAMP-YEAR    PIC 9(04).
017700*
017800 01  WS-TOTALS-AREA.
017900     03  WS-SUM-REPORTED      PIC S9(11)V9(3).
018000     03  WS-SUM-MODELLED      PIC S9(11)V9(3).
018100     03  WS-MEAN-REPORTED     PIC S9(11)V9(3).
018200     03  WS-RESCALE           PIC S9(3)V9(5).
018300     03  WS-SUM-FACTOR        PIC S9(5)V9(5).
018400     03  WS-ERR-NORM          PIC S9(3)V9(5).
018500     03  WS-SUM-PETROL-NAT    PIC S9(11)V9(3).
018600     03  WS-SUM-TOTAL-RPT     PIC S9(11)V9(3).
018700     03  WS-PETROL-FACTOR     PIC S9(3)V9(5).
018800     03  WS-CAL-TOTAL         PIC S9(11)V9(3).
018900     03  WS-NAT-TOTAL         PIC S9(11)V9(3).
019000     03  WS-CONS-DIFF         PIC S9(11)V9(3).
019100*
019200 01  WS-EOF-SWITCHES.
019300     03  WS-EMP-EOF-SW        PIC X(01)  VALUE "N".
019400         88  EMP-EOF                     VALUE "Y".
019500     03  WS-INTENSIVE-FOUND-SW PIC X(01)  VALUE "N".
019600         88  INTENSIVE-SECTOR  VALUE "Y".
019700*
019800 01  WS-EOF-SWITCHES-X  REDEFINES WS-EOF-SWITCHES
019900                         PIC X(02).
020000*
020100 LINKAGE SECTION.
020200*----------------
020300*
020400 COPY "wsegcda.cob".
020500 COPY "wsegsec.cob".
020600 COPY "wsegdst.cob".
020700 COPY "wsegcal.cob".
020800*
020900 PROCEDURE DIVISION USING WSEG-CALLING-DATA
021000                          WSEG-SEC-TABLE
021100                          WSEG-DST-TABLE
021200                          WSEG-CAL-TABLE.
021300*============================================================
021400*
021500 AA000-MAIN.
021600     MOVE     ZERO TO WSEG-CD-RETURN-CODE CAL-ENTRY-CNT.
021700     PERFORM  AA005-BUILD-INTENSIVE-LISTS.
021800     PERFORM  AA010-OPEN-FILES.
021900     PERFORM  AA011-CLAMP-EMPLOYEE-YEAR.
022000     PERFORM  AA012-BUILD-EMPLOYEE-MATRIX.
022100     CLOSE    EMPLOYEE-FILE.
022200     PERFORM  AA020-SYNTHESISE-PETROL.
022300     PERFORM  AA100-CALIBRATE-CARRIER
022400              VARYING WS-CARRIER-IX FROM 1 BY 1
022500              UNTIL WS-CARRIER-IX > 3.
022600     PERFORM  AA190-CHECK-CONSERVATION.
022700     GOBACK.
022800*
022900 AA005-BUILD-INTENSIVE-LISTS.
023000     MOVE      5 TO WS-IP-ENTRY ( 1).  MOVE   6 TO WS-IP-ENTRY ( 2).
023100     MOVE      7 TO WS-IP-ENTRY ( 3).  MOVE   8 TO WS-IP-ENTRY ( 4).
023200     MOVE      9 TO WS-IP-ENTRY ( 5).  MOVE  10 TO WS-IP-ENTRY ( 6).
023300     MOVE     11 TO WS-IP-ENTRY ( 7).  MOVE  12 TO WS-IP-ENTRY ( 8).
023400     MOVE     13 TO WS-IP-ENTRY ( 9).  MOVE  14 TO WS-IP-ENTRY (10).
023500     MOVE     15 TO WS-IP-ENTRY (11).  MOVE  16 TO WS-IP-ENTRY (12).
023600     MOVE     17 TO WS-IP-ENTRY (13).  MOVE  18 TO WS-IP-ENTRY (14).
023700     MOVE     19 TO WS-IP-ENTRY (15).  MOVE  20 TO WS-IP-ENTRY (16).
023800     MOVE     22 TO WS-IP-ENTRY (17).  MOVE  23 TO WS-IP-ENTRY (18).
023900     MOVE     24 TO WS-IP-ENTRY (19).  MOVE  25 TO WS-IP-ENTRY (20).
024000     MOVE     27 TO WS-IP-ENTRY (21).  MOVE  28 TO WS-IP-ENTRY (22).
024100     MOVE     29 TO WS-IP-ENTRY (23).  MOVE  33 TO WS-IP-ENTRY (24).
024200*
024300     MOVE      5 TO WS-IG-ENTRY ( 1).  MOVE   6 TO WS-IG-ENTRY ( 2).
024400     MOVE      7 TO WS-IG-ENTRY ( 3).  MOVE   8 TO WS-IG-ENTRY ( 4).
024500     MOVE      9 TO WS-IG-ENTRY ( 5).  MOVE  10 TO WS-IG-ENTRY ( 6).
024600     MOVE     11 TO WS-IG-ENTRY ( 7).  MOVE  12 TO WS-IG-ENTRY ( 8).
024700     MOVE     13 TO WS-IG-ENTRY ( 9).  MOVE  14 TO WS-IG-ENTRY (10).
024800     MOVE     15 TO WS-IG-ENTRY (11).  MOVE  16 TO WS-IG-ENTRY (12).
024900     MOVE     17 TO WS-IG-ENTRY (13).  MOVE  18 TO WS-IG-ENTRY (14).
025000     MOVE     19 TO WS-IG-ENTRY (15).  MOVE  20 TO WS-IG-ENTRY (16).
025100     MOVE     21 TO WS-IG-ENTRY (17).  MOVE  22 TO WS-IG-ENTRY (18).
025200     MOVE     23 TO WS-IG-ENTRY (19).  MOVE  24 TO WS-IG-ENTRY (20).
025300     MOVE     25 TO WS-IG-ENTRY (21).  MOVE  30 TO WS-IG-ENTRY (22).
025400*
025500     PERFORM  AA005A-ZERO-NATEMP-ENTRY
025600              VARYING WS-SEC-NO FROM 1 BY 1 UNTIL WS-SEC-NO > 40.
025700*
025800 AA005A-ZERO-NATEMP-ENTRY.
025900     MOVE     ZERO TO WS-NATEMP-ENTRY (WS-SEC-NO).
026000*
026100 AA010-OPEN-FILES.
026200     OPEN     INPUT EMPLOYEE-FILE.
026300     IF       WSEG-EMP-STATUS NOT = "00"
026400              DISPLAY "ED040 - EMPLOYEE-FILE WILL NOT OPEN, "
026500                      "STATUS " WSEG-EMP-STATUS
026600              MOVE 1 TO WSEG-CD-RETURN-CODE
026700              GOBACK.
026800*
026900*  REBUILDS THE NATIONAL EMPLOYEE TOTALS AND THE FULL SECTOR X
027000*  DISTRICT EMPLOYEE MATRIX IN ONE PASS OF THE FILE.
027100*
027200 AA011-CLAMP-EMPLOYEE-YEAR.
027300     MOVE     WSEG-CD-RUN-YEAR TO WS-EMP-CLAMP-YEAR.
027400     IF       WS-EMP-CLAMP-YEAR < 2008
027500              DISPLAY "ED040 - EMPLOYEE HISTORY RUN YEAR "
027600                      WSEG-CD-RUN-YEAR " BEFORE 2008, CLAMPED"
027700              MOVE 2008 TO WS-EMP-CLAMP-YEAR.
027800     IF       WS-EMP-CLAMP-YEAR >= 2035
027900              DISPLAY "ED040 - FUTURE EMPLOYEE RUN YEAR "
028000                      WSEG-CD-RUN-YEAR " AT OR BEYOND 2035, CLAMPED"
028100              MOVE 2035 TO WS-EMP-CLAMP-YEAR.
028200*
028300 AA012-BUILD-EMPLOYEE-MATRIX.
028400     PERFORM  AA012A-ZERO-MATRIX-ROW
028500              VARYING WS-MX-SEC FROM 1 BY 1 UNTIL WS-MX-SEC > 34.
028600     READ     EMPLOYEE-FILE INTO WSEG-EMP-RECORD
028700              AT END MOVE "Y" TO WS-EMP-EOF-SW.
028800     PERFORM  AA012C-PROCESS-ONE-EMPLOYEE UNTIL EMP-EOF.
028900*
029000 AA012A-ZERO-MATRIX-ROW.
029100     PERFORM  AA012B-ZERO-MATRIX-CELL
029200              VARYING WS-MX-DST FROM 1 BY 1 UNTIL WS-MX-DST > 401.
029300*
029400 AA012B-ZERO-MATRIX-CELL.
029500     MOVE     ZERO TO WS-EMP-CELL (WS-MX-SEC,WS-MX-DST).
029600*
029700 AA012C-PROCESS-ONE-EMPLOYEE.
029800     IF       EMP-SECTOR > 0 AND EMP-SECTOR < 40
029900              ADD EMP-COUNT
030000                  TO WS-NATEMP-ENTRY (EMP-SECTOR)
030100     END-IF.
030200     PERFORM  AA013-LOCATE-SECTOR-ROW.
030300     PERFORM  AA014-LOCATE-DISTRICT-COL.
030400     IF       SEC-IX NOT = ZERO AND DST-IX NOT = ZERO
030500              SET WS-MX-SEC TO SEC-IX
030600              SET WS-MX-DST TO DST-IX
030700              ADD EMP-COUNT
030800                  TO WS-EMP-CELL (WS-MX-SEC, WS-MX-DST)
030900     END-IF.
031000     READ     EMPLOYEE-FILE INTO WSEG-EMP-RECORD
031100              AT END MOVE "Y" TO WS-EMP-EOF-SW
031200     END-READ.
031300*
031400*  LEAVES SEC-IX AT ZERO WHEN THE SECTOR NUMBER ON THE EMPLOYEE
031500*  RECORD IS NOT ONE SEEN IN THE NATIONAL SECTOR TABLE.
031600*
031700 AA013-LOCATE-SECTOR-ROW.
031800     SET      SEC-IX TO 1.
031900*
032000 AA013-SEARCH.
032100     IF       SEC-IX > SEC-ENTRY-CNT
032200              SET SEC-IX TO ZERO
032300              GO TO AA013-EXIT.
032400     IF       SEC-SECTOR (SEC-IX) = EMP-SECTOR
032500              GO TO AA013-EXIT.
032600     SET      SEC-IX UP BY 1.
032700     GO       TO AA013-SEARCH.
032800*
032900 AA013-EXIT.
033000     EXIT.
033100*
033200*  EXTENDS WSEG-DST-TABLE WITH A ZERO-REPORTED ROW IF THE
033300*  EMPLOYEE DISTRICT WAS NOT SEEN ON THE JEVI EXTRACT.
033400*
033500 AA014-LOCATE-DISTRICT-COL.
033600     SET      DST-IX TO 1.
033700*
033800 AA014-SEARCH.
033900     IF       DST-IX > DST-ENTRY-CNT
034000              GO TO AA014-NEW-ENTRY.
034100     IF       DST-REGION (DST-IX) = EMP-REGION
034200              GO TO AA014-EXIT.
034300     SET      DST-IX UP BY 1.
034400     GO       TO AA014-SEARCH.
034500*
034600 AA014-NEW-ENTRY.
034700     IF       DST-ENTRY-CNT >= 401
034800              SET DST-IX TO ZERO
034900              GO TO AA014-EXIT.
035000     ADD      1 TO DST-ENTRY-CNT.
035100     SET      DST-IX TO DST-ENTRY-CNT.
035200     MOVE     EMP-REGION TO DST-REGION (DST-IX).
035300     MOVE     ZERO TO DST-TOTAL-MWH (DST-IX)
035400                       DST-POWER-MWH (DST-IX)
035500                       DST-GAS-MWH (DST-IX)
035600                       DST-PETROL-MWH (DST-IX).
035700*
035800 AA014-EXIT.
035900     EXIT.
036000*
036100*  U6 STEP 4 - THE JEVI RETURN CARRIES NO PETROL COLUMN, SO THE
036200*  REPORTED DISTRICT TOTAL IS SCALED SO ITS NATIONAL SUM MATCHES
036300*  THE NATIONAL PETROL TOTAL FROM THE SECTOR TABLE.
036400*
036500 AA020-SYNTHESISE-PETROL.
036600     MOVE     ZERO TO WS-SUM-PETROL-NAT WS-SUM-TOTAL-RPT.
036700     PERFORM  AA020A-SUM-PETROL-NAT
036800              VARYING SEC-IX FROM 1 BY 1 UNTIL SEC-IX > SEC-ENTRY-CNT.
036900     PERFORM  AA020B-SUM-TOTAL-RPT
037000              VARYING DST-IX FROM 1 BY 1 UNTIL DST-IX > DST-ENTRY-CNT.
037100     IF       WS-SUM-TOTAL-RPT NOT = ZERO
037200              COMPUTE WS-PETROL-FACTOR ROUNDED =
037300                      WS-SUM-PETROL-NAT / WS-SUM-TOTAL-RPT
037400     ELSE
037500              MOVE ZERO TO WS-PETROL-FACTOR
037600     END-IF.
037700     PERFORM  AA020C-SET-DISTRICT-PETROL
037800              VARYING DST-IX FROM 1 BY 1 UNTIL DST-IX > DST-ENTRY-CNT.
037900*
038000 AA020A-SUM-PETROL-NAT.
038100     ADD      SEC-PETROL (SEC-IX) TO WS-SUM-PETROL-NAT.
038200*
038300 AA020B-SUM-TOTAL-RPT.
038400     ADD      DST-TOTAL-MWH (DST-IX) TO WS-SUM-TOTAL-RPT.
038500*
038600 AA020C-SET-DISTRICT-PETROL.
038700     COMPUTE  DST-PETROL-MWH (DST-IX) ROUNDED =
038800              DST-TOTAL-MWH (DST-IX) * WS-PETROL-FACTOR.
038900*
039000*================================================================
039100*  AA100 - ONE CARRIER'S CALIBRATION PASS (POWER, GAS OR PETROL).
039200*================================================================
039300*
039400 AA100-CALIBRATE-CARRIER.
039500     PERFORM  AA101-SELECT-CARRIER-DATA.
039600     PERFORM  AA102-INIT-SPECIFIC.
039700     PERFORM  AA103-SUBTRACT-LIGHT.
039800     IF       WS-CARRIER-IX = 2
039900              PERFORM AA104-LOCATE-WOLFSBURG.
040000     PERFORM  AA100A-ROUND
040100              VARYING WS-OUTER-ROUND FROM 1 BY 1
040200              UNTIL WS-OUTER-ROUND > 8.
040300     IF       WS-CARRIER-IX = 2 AND WS-WOLFSBURG-IX > 0
040400              PERFORM AA105-RESET-WOLFSBURG-GAS.
040500     PERFORM  AA150-WRITE-CAL-ENTRIES.
040600*
040700 AA100A-ROUND.
040800     PERFORM  AA110-DISTRICT-LOOP.
040900     PERFORM  AA130-SECTOR-LOOP.
041000*
041100 AA101-SELECT-CARRIER-DATA.
041200     PERFORM  AA101A-SELECT-ONE-SECTOR
041300              VARYING SEC-IX FROM 1 BY 1
041400              UNTIL SEC-IX > SEC-ENTRY-CNT.
041500     PERFORM  AA101B-SELECT-ONE-DISTRICT
041600              VARYING DST-IX FROM 1 BY 1
041700              UNTIL DST-IX > DST-ENTRY-CNT.
041800     EVALUATE WS-CARRIER-IX
041900         WHEN 1  MOVE 401 TO WS-EXPECTED-CNT
042000                 MOVE 24  TO WS-INTENSIVE-CNT
042100         WHEN 2  MOVE 400 TO WS-EXPECTED-CNT
042200                 MOVE 22  TO WS-INTENSIVE-CNT
042300         WHEN 3  MOVE 400 TO WS-EXPECTED-CNT
042400                 MOVE 22  TO WS-INTENSIVE-CNT
042500     END-EVALUATE.
042600*
042700 AA101A-SELECT-ONE-SECTOR.
042800     EVALUATE WS-CARRIER-IX
042900         WHEN 1  MOVE SEC-POWER-INCL-SG (SEC-IX)
043000                      TO WS-SN-ENTRY (SEC-IX)
043100         WHEN 2  MOVE SEC-GAS-INCL-SG (SEC-IX)
043200                      TO WS-SN-ENTRY (SEC-IX)
043300         WHEN 3  MOVE SEC-PETROL (SEC-IX)
043400                      TO WS-SN-ENTRY (SEC-IX)
043500     END-EVALUATE.
043600*
043700 AA101B-SELECT-ONE-DISTRICT.
043800     EVALUATE WS-CARRIER-IX
043900         WHEN 1  MOVE DST-POWER-MWH (DST-IX)
044000                      TO WS-DR-ENTRY (DST-IX)
044100         WHEN 2  MOVE DST-GAS-MWH (DST-IX)
044200                      TO WS-DR-ENTRY (DST-IX)
044300         WHEN 3  MOVE DST-PETROL-MWH (DST-IX)
044400                      TO WS-DR-ENTRY (DST-IX)
044500     END-EVALUATE.
044600*
044700*  STEP 1/2 - SPECIFIC(SECTOR,DISTRICT) = NATIONAL SECTOR TOTAL /
044800*  NATIONAL SECTOR EMPLOYEES, SPREAD IDENTICALLY OVER EVERY
044900*  DISTRICT TO START.
045000*
045100 AA102-INIT-SPECIFIC.
045200     PERFORM  AA102A-INIT-SECTOR-ROW
045300              VARYING SEC-IX FROM 1 BY 1
045400              UNTIL SEC-IX > SEC-ENTRY-CNT.
045500*
045600 AA102A-INIT-SECTOR-ROW.
045700     SET      WS-SP-SEC TO SEC-IX.
045800     PERFORM  AA102B-INIT-ONE-CELL
045900              VARYING DST-IX FROM 1 BY 1
046000              UNTIL DST-IX > DST-ENTRY-CNT.
046100*
046200 AA102B-INIT-ONE-CELL.
046300     SET      WS-SP-DST TO DST-IX.
046400     IF       WS-NATEMP-ENTRY (SEC-SECTOR (SEC-IX))
046500                  NOT = ZERO
046600              COMPUTE WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
046700                      ROUNDED =
046800                      WS-SN-ENTRY (SEC-IX) /
046900                      WS-NATEMP-ENTRY
047000                          (SEC-SECTOR (SEC-IX))
047100     ELSE
047200              MOVE ZERO TO
047300                   WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
047400     END-IF.
047500*
047600*  STEP 3 - REPORTED INTENSIVE VALUE = REPORTED - LIGHT MODEL.
047700*
047800 AA103-SUBTRACT-LIGHT.
047900     PERFORM  AA103A-SUBTRACT-LIGHT-DISTRICT
048000              VARYING DST-IX FROM 1 BY 1
048100              UNTIL DST-IX > DST-ENTRY-CNT.
048200*
048300 AA103A-SUBTRACT-LIGHT-DISTRICT.
048400     MOVE     WS-DR-ENTRY (DST-IX) TO WS-DIR-ENTRY (DST-IX).
048500     PERFORM  AA103B-SUBTRACT-LIGHT-SECTOR
048600              VARYING SEC-IX FROM 1 BY 1
048700              UNTIL SEC-IX > SEC-ENTRY-CNT.
048800*
048900 AA103B-SUBTRACT-LIGHT-SECTOR.
049000     PERFORM  AA900-IS-INTENSIVE.
049100     IF       NOT INTENSIVE-SECTOR
049200              SET WS-MX-SEC TO SEC-IX
049300              SET WS-MX-DST TO DST-IX
049400              SET WS-SP-SEC TO SEC-IX
049500              SET WS-SP-DST TO DST-IX
049600              COMPUTE WS-DIR-ENTRY (DST-IX) ROUNDED =
049700                      WS-DIR-ENTRY (DST-IX) -
049800                      (WS-EMP-CELL (WS-MX-SEC,WS-MX-DST)
049900                      * WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST))
050000     END-IF.
050100*
050200 AA104-LOCATE-WOLFSBURG.
050300     MOVE     ZERO TO WS-WOLFSBURG-IX.
050400     PERFORM  AA104A-CHECK-ONE-DISTRICT
050500              VARYING DST-IX FROM 1 BY 1
050600              UNTIL DST-IX > DST-ENTRY-CNT.
050700*
050800 AA104A-CHECK-ONE-DISTRICT.
050900     IF       DST-REGION (DST-IX) = 03103
051000              SET WS-WOLFSBURG-IX TO DST-IX
051100     END-IF.
051200*
051300 AA105-RESET-WOLFSBURG-GAS.
051400     PERFORM  AA105A-RESET-ONE-SECTOR
051500              VARYING SEC-IX FROM 1 BY 1
051600              UNTIL SEC-IX > SEC-ENTRY-CNT.
051700*
051800 AA105A-RESET-ONE-SECTOR.
051900     SET      WS-SP-SEC TO SEC-IX.
052000     SET      WS-SP-DST TO WS-WOLFSBURG-IX.
052100     IF       WS-NATEMP-ENTRY (SEC-SECTOR (SEC-IX)) NOT = ZERO
052200              COMPUTE WS-SPEC-CELL (WS-SP-SEC, WS-SP-DST)
052300                      ROUNDED =
052400                      WS-SN-ENTRY (SEC-IX) /
052500                      WS-NATEMP-ENTRY (SEC-SECTOR (SEC-IX))
052600     END-IF.
052700*
052800*----------------------------------------------------------------
052900*  AA110 - DISTRICT LOOP, UP TO 10 ITERATIONS.
053000*----------------------------------------------------------------
053100*
053200 AA110-DISTRICT-LOOP.
053300     MOVE     1 TO WS-INNER-ITER.
053400*
053500 AA111-ITERATE.
053600     PERFORM  AA112-MODEL-DISTRICTS.
053700     PERFORM  AA113-COMPUTE-FACTORS.
053800     IF       WS-SUM-FACTOR = WS-EXPECTED-CNT
053900              GO TO AA110-EXIT.
054000     PERFORM  AA114-APPLY-FACTORS.
054100     PERFORM  AA112-MODEL-DISTRICTS.
054200     PERFORM  AA115-RESCALE.
054300     PERFORM  AA112-MODEL-DISTRICTS.
054400     ADD      1 TO WS-INNER-ITER.
054500     IF       WS-INNER-ITER > 10
054600              GO TO AA110-EXIT.
054700     GO       TO AA111-ITERATE.
054800*
054900 AA110-EXIT.
055000     EXIT.
055100*
055200 AA112-MODEL-DISTRICTS.
055300     PERFORM  AA112A-MODEL-ONE-DISTRICT
055400              VARYING DST-IX FROM 1 BY 1
055500              UNTIL DST-IX > DST-ENTRY-CNT.
055600*
055700 AA112A-MODEL-ONE-DISTRICT.
055800     MOVE     ZERO TO WS-DM-ENTRY (DST-IX).
055900     PERFORM  AA112B-MODEL-ONE-CELL
056000              VARYING SEC-IX FROM 1 BY 1
056100              UNTIL SEC-IX > SEC-ENTRY-CNT.
056200*
056300 AA112B-MODEL-ONE-CELL.
056400     PERFORM  AA900-IS-INTENSIVE.
056500     IF       INTENSIVE-SECTOR
056600              SET WS-MX-SEC TO SEC-IX
056700              SET WS-MX-DST TO DST-IX
056800              SET WS-SP-SEC TO SEC-IX
056900              SET WS-SP-DST TO DST-IX
057000              COMPUTE WS-DM-ENTRY (DST-IX) ROUNDED =
057100                      WS-DM-ENTRY (DST-IX) +
057200                      (WS-EMP-CELL (WS-MX-SEC,WS-MX-DST)
057300                      * WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST))
057400     END-IF.
057500*
057600 AA113-COMPUTE-FACTORS.
057700     MOVE     ZERO TO WS-SUM-REPORTED WS-SUM-FACTOR.
057800     PERFORM  AA113A-SUM-REPORTED
057900              VARYING DST-IX FROM 1 BY 1
058000              UNTIL DST-IX > DST-ENTRY-CNT.
058100     IF       DST-ENTRY-CNT NOT = ZERO
058200              COMPUTE WS-MEAN-REPORTED ROUNDED =
058300                      WS-SUM-REPORTED / DST-ENTRY-CNT
058400     ELSE
058500              MOVE ZERO TO WS-MEAN-REPORTED
058600     END-IF.
058700     PERFORM  AA113B-COMPUTE-ONE-FACTOR
058800              VARYING DST-IX FROM 1 BY 1
058900              UNTIL DST-IX > DST-ENTRY-CNT.
059000*
059100 AA113A-SUM-REPORTED.
059200     ADD      WS-DIR-ENTRY (DST-IX) TO WS-SUM-REPORTED.
059300*
059400 AA113B-COMPUTE-ONE-FACTOR.
059500     IF       WS-MEAN-REPORTED NOT = ZERO
059600              COMPUTE WS-ERR-NORM ROUNDED =
059700                      (WS-DIR-ENTRY (DST-IX) -
059800                       WS-DM-ENTRY (DST-IX)) / WS-MEAN-REPORTED
059900     ELSE
060000              MOVE ZERO TO WS-ERR-NORM
060100     END-IF.
060200     IF       WS-ERR-NORM < -0.1 OR WS-ERR-NORM > 0.1
060300              IF  WS-DM-ENTRY (DST-IX) NOT = ZERO
060400                  COMPUTE WS-DF-ENTRY (DST-IX) ROUNDED =
060500                          WS-DIR-ENTRY (DST-IX) /
060600                          WS-DM-ENTRY (DST-IX)
060700              ELSE
060800                  MOVE 1 TO WS-DF-ENTRY (DST-IX)
060900              END-IF
061000     ELSE
061100              MOVE 1 TO WS-DF-ENTRY (DST-IX)
061200     END-IF.
061300     ADD      WS-DF-ENTRY (DST-IX) TO WS-SUM-FACTOR.
061400*
061500 AA114-APPLY-FACTORS.
061600     PERFORM  AA114A-APPLY-ONE-DISTRICT
061700              VARYING DST-IX FROM 1 BY 1
061800              UNTIL DST-IX > DST-ENTRY-CNT.
061900*
062000 AA114A-APPLY-ONE-DISTRICT.
062100     PERFORM  AA114B-APPLY-ONE-CELL
062200              VARYING SEC-IX FROM 1 BY 1
062300              UNTIL SEC-IX > SEC-ENTRY-CNT.
062400*
062500 AA114B-APPLY-ONE-CELL.
062600     PERFORM  AA900-IS-INTENSIVE.
062700     IF       INTENSIVE-SECTOR
062800              SET WS-SP-SEC TO SEC-IX
062900              SET WS-SP-DST TO DST-IX
063000              COMPUTE WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
063100                      ROUNDED =
063200                      WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
063300                      * WS-DF-ENTRY (DST-IX)
063400              IF  WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST) < 10
063500                  MOVE 10 TO
063600                       WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
063700              END-IF
063800     END-IF.
063900*
064000 AA115-RESCALE.
064100     MOVE     ZERO TO WS-SUM-MODELLED.
064200     PERFORM  AA115A-SUM-MODELLED
064300              VARYING DST-IX FROM 1 BY 1
064400              UNTIL DST-IX > DST-ENTRY-CNT.
064500     IF       WS-SUM-MODELLED NOT = ZERO
064600              COMPUTE WS-RESCALE ROUNDED =
064700                      WS-SUM-REPORTED / WS-SUM-MODELLED
064800     ELSE
064900              MOVE 1 TO WS-RESCALE
065000     END-IF.
065100     PERFORM  AA115B-RESCALE-ONE-SECTOR
065200              VARYING SEC-IX FROM 1 BY 1
065300              UNTIL SEC-IX > SEC-ENTRY-CNT.
065400*
065500 AA115A-SUM-MODELLED.
065600     ADD      WS-DM-ENTRY (DST-IX) TO WS-SUM-MODELLED.
065700*
065800 AA115B-RESCALE-ONE-SECTOR.
065900     PERFORM  AA900-IS-INTENSIVE.
066000     IF       INTENSIVE-SECTOR
066100              PERFORM AA115C-RESCALE-ONE-CELL
066200                      VARYING DST-IX FROM 1 BY 1
066300                      UNTIL DST-IX > DST-ENTRY-CNT
066400     END-IF.
066500*
066600 AA115C-RESCALE-ONE-CELL.
066700     SET      WS-SP-SEC TO SEC-IX.
066800     SET      WS-SP-DST TO DST-IX.
066900     COMPUTE  WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
067000              ROUNDED =
067100              WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
067200              * WS-RESCALE.
067300     IF       WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST) < 10
067400              MOVE 10 TO
067500                   WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
067600     END-IF.
067700*
067800*----------------------------------------------------------------
067900*  AA130 - SECTOR LOOP, UP TO 10 ITERATIONS.
068000*----------------------------------------------------------------
068100*
068200 AA130-SECTOR-LOOP.
068300     MOVE     1 TO WS-INNER-ITER.
068400*
068500 AA131-ITERATE.
068600     PERFORM  AA132-MODEL-SECTORS.
068700     PERFORM  AA133-COMPUTE-FACTORS.
068800     IF       WS-SUM-FACTOR = WS-INTENSIVE-CNT
068900              GO TO AA130-EXIT.
069000     PERFORM  AA134-APPLY-FACTORS.
069100     ADD      1 TO WS-INNER-ITER.
069200     IF       WS-INNER-ITER > 10
069300              GO TO AA130-EXIT.
069400     GO       TO AA131-ITERATE.
069500*
069600 AA130-EXIT.
069700     EXIT.
069800*
069900 AA132-MODEL-SECTORS.
070000     PERFORM  AA132A-MODEL-ONE-SECTOR
070100              VARYING SEC-IX FROM 1 BY 1
070200              UNTIL SEC-IX > SEC-ENTRY-CNT.
070300*
070400 AA132A-MODEL-ONE-SECTOR.
070500     MOVE     ZERO TO WS-SM-ENTRY (SEC-IX).
070600     PERFORM  AA900-IS-INTENSIVE.
070700     IF       INTENSIVE-SECTOR
070800              PERFORM AA132B-MODEL-ONE-CELL
070900                      VARYING DST-IX FROM 1 BY 1
071000                      UNTIL DST-IX > DST-ENTRY-CNT
071100     END-IF.
071200*
071300 AA132B-MODEL-ONE-CELL.
071400     SET      WS-MX-SEC TO SEC-IX.
071500     SET      WS-MX-DST TO DST-IX.
071600     SET      WS-SP-SEC TO SEC-IX.
071700     SET      WS-SP-DST TO DST-IX.
071800     COMPUTE  WS-SM-ENTRY (SEC-IX) ROUNDED =
071900              WS-SM-ENTRY (SEC-IX) +
072000              (WS-EMP-CELL (WS-MX-SEC,WS-MX-DST)
072100            * WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)).
072200*
072300 AA133-COMPUTE-FACTORS.
072400     MOVE     ZERO TO WS-SUM-FACTOR.
072500     PERFORM  AA133A-COMPUTE-ONE-FACTOR
072600              VARYING SEC-IX FROM 1 BY 1
072700              UNTIL SEC-IX > SEC-ENTRY-CNT.
072800*
072900 AA133A-COMPUTE-ONE-FACTOR.
073000     PERFORM  AA900-IS-INTENSIVE.
073100     IF       INTENSIVE-SECTOR
073200              IF  WS-SN-ENTRY (SEC-IX) NOT = ZERO
073300                  COMPUTE WS-ERR-NORM ROUNDED =
073400                          (WS-SN-ENTRY (SEC-IX) -
073500                           WS-SM-ENTRY (SEC-IX)) /
073600                           WS-SN-ENTRY (SEC-IX)
073700              ELSE
073800                  MOVE ZERO TO WS-ERR-NORM
073900              END-IF
074000              IF  WS-ERR-NORM < -0.01 OR WS-ERR-NORM > 0.01
074100                  IF  WS-SM-ENTRY (SEC-IX) NOT = ZERO
074200                      COMPUTE WS-SF-ENTRY (SEC-IX) ROUNDED =
074300                              WS-SN-ENTRY (SEC-IX) /
074400                              WS-SM-ENTRY (SEC-IX)
074500                  ELSE
074600                      MOVE 1 TO WS-SF-ENTRY (SEC-IX)
074700                  END-IF
074800              ELSE
074900                  MOVE 1 TO WS-SF-ENTRY (SEC-IX)
075000              END-IF
075100              ADD WS-SF-ENTRY (SEC-IX) TO WS-SUM-FACTOR
075200     END-IF.
075300*
075400 AA134-APPLY-FACTORS.
075500     PERFORM  AA134A-APPLY-ONE-SECTOR
075600              VARYING SEC-IX FROM 1 BY 1
075700              UNTIL SEC-IX > SEC-ENTRY-CNT.
075800*
075900 AA134A-APPLY-ONE-SECTOR.
076000     PERFORM  AA900-IS-INTENSIVE.
076100     IF       INTENSIVE-SECTOR
076200              PERFORM AA134B-APPLY-ONE-CELL
076300                      VARYING DST-IX FROM 1 BY 1
076400                      UNTIL DST-IX > DST-ENTRY-CNT
076500     END-IF.
076600*
076700 AA134B-APPLY-ONE-CELL.
076800     SET      WS-SP-SEC TO SEC-IX.
076900     SET      WS-SP-DST TO DST-IX.
077000     COMPUTE  WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
077100              ROUNDED =
077200              WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
077300              * WS-SF-ENTRY (SEC-IX).
077400     IF       WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST) < 10
077500              MOVE 10 TO
077600                   WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST)
077700     END-IF.
077800*
077900*  INTENSIVE-SECTOR TEST - SHARED BY EVERY PARAGRAPH ABOVE.  SETS
078000*  WS-INTENSIVE-FOUND-SW FOR THE CALLER TO TEST VIA THE 88-LEVEL
078100*  INTENSIVE-SECTOR.  USES THE LIST FOR POWER, OR THE COMBINED
078200*  GAS/PETROL LIST OTHERWISE.
078300*
078400 AA900-IS-INTENSIVE.
078500     MOVE     "N" TO WS-INTENSIVE-FOUND-SW.
078600     EVALUATE WS-CARRIER-IX
078700         WHEN 1
078800              SET WS-IL-IX TO 1
078900 AA900-SEARCH-PWR.
079000              IF  WS-IL-IX > 24
079100                  GO TO AA900-DONE
079200              END-IF
079300              IF  WS-IP-ENTRY (WS-IL-IX) = SEC-SECTOR (SEC-IX)
079400                  MOVE "Y" TO WS-INTENSIVE-FOUND-SW
079500                  GO TO AA900-DONE
079600              END-IF
079700              SET WS-IL-IX UP BY 1
079800              GO TO AA900-SEARCH-PWR
079900         WHEN OTHER
080000              SET WS-IL-IX TO 1
080100 AA900-SEARCH-GASPET.
080200              IF  WS-IL-IX > 22
080300                  GO TO AA900-DONE
080400              END-IF
080500              IF  WS-IG-ENTRY (WS-IL-IX) = SEC-SECTOR (SEC-IX)
080600                  MOVE "Y" TO WS-INTENSIVE-FOUND-SW
080700                  GO TO AA900-DONE
080800              END-IF
080900              SET WS-IL-IX UP BY 1
081000              GO TO AA900-SEARCH-GASPET
081100     END-EVALUATE.
081200 AA900-DONE.
081300     EXIT.
081400*
081500*  STEP 7 - FINAL CONSUMPTION = SPECIFIC X EMPLOYEES, WRITTEN TO
081600*  THE FLAT CALIBRATION-OUTPUT TABLE (ONE ROW PER SECTOR/DISTRICT,
081700*  ALL THREE CARRIERS SHARE THE SAME ROW).
081800*
081900 AA150-WRITE-CAL-ENTRIES.
082000     PERFORM  AA150A-WRITE-ONE-SECTOR
082100              VARYING SEC-IX FROM 1 BY 1
082200              UNTIL SEC-IX > SEC-ENTRY-CNT.
082300*
082400 AA150A-WRITE-ONE-SECTOR.
082500     PERFORM  AA150B-WRITE-ONE-CELL
082600              VARYING DST-IX FROM 1 BY 1
082700              UNTIL DST-IX > DST-ENTRY-CNT.
082800*
082900 AA150B-WRITE-ONE-CELL.
083000     SET      WS-MX-SEC TO SEC-IX.
083100     SET      WS-MX-DST TO DST-IX.
083200     SET      WS-SP-SEC TO SEC-IX.
083300     SET      WS-SP-DST TO DST-IX.
083400     PERFORM  AA151-FIND-OR-CREATE-CAL.
083500     COMPUTE  WS-CAL-TOTAL ROUNDED =
083600              WS-EMP-CELL (WS-MX-SEC,WS-MX-DST) *
083700              WS-SPEC-CELL (WS-SP-SEC,WS-SP-DST).
083800     EVALUATE WS-CARRIER-IX
083900         WHEN 1  MOVE WS-CAL-TOTAL TO
084000                      CAL-POWER-MWH (CAL-IX)
084100         WHEN 2  MOVE WS-CAL-TOTAL TO
084200                      CAL-GAS-MWH (CAL-IX)
084300         WHEN 3  MOVE WS-CAL-TOTAL TO
084400                      CAL-PETROL-MWH (CAL-IX)
084500     END-EVALUATE.
084600*
084700 AA151-FIND-OR-CREATE-CAL.
084800     SET      CAL-IX TO 1.
084900*
085000 AA151-SEARCH.
085100     IF       CAL-IX > CAL-ENTRY-CNT
085200              GO TO AA151-NEW-ENTRY.
085300     IF       CAL-REGION (CAL-IX) = DST-REGION (DST-IX) AND
085400              CAL-SECTOR (CAL-IX) = SEC-SECTOR (SEC-IX)
085500              GO TO AA151-EXIT.
085600     SET      CAL-IX UP BY 1.
085700     GO       TO AA151-SEARCH.
085800*
085900 AA151-NEW-ENTRY.
086000     ADD      1 TO CAL-ENTRY-CNT.
086100     SET      CAL-IX TO CAL-ENTRY-CNT.
086200     MOVE     DST-REGION (DST-IX) TO CAL-REGION (CAL-IX).
086300     MOVE     SEC-SECTOR (SEC-IX) TO CAL-SECTOR (CAL-IX).
086400     MOVE     ZERO TO CAL-POWER-MWH (CAL-IX)
086500                       CAL-GAS-MWH (CAL-IX)
086600                       CAL-PETROL-MWH (CAL-IX).
086700*
086800 AA151-EXIT.
086900     EXIT.
087000*
087100*  STEP 7 ABORT CHECK - EACH CARRIER'S GRAND TOTAL MUST STAY
087200*  WITHIN 1% OF THE NATIONAL TOTAL IT WAS CALIBRATED AGAINST.
087300*
087400 AA190-CHECK-CONSERVATION.
087500     PERFORM  AA190A-CHECK-ONE-CARRIER
087600              VARYING WS-CARRIER-IX FROM 1 BY 1
087700              UNTIL WS-CARRIER-IX > 3.
087800*
087900 AA190A-CHECK-ONE-CARRIER.
088000     MOVE     ZERO TO WS-CAL-TOTAL WS-NAT-TOTAL.
088100     PERFORM  AA190B-SUM-CAL-TOTAL
088200              VARYING CAL-IX FROM 1 BY 1
088300              UNTIL CAL-IX > CAL-ENTRY-CNT.
088400     PERFORM  AA190C-SUM-NAT-TOTAL
088500              VARYING SEC-IX FROM 1 BY 1
088600              UNTIL SEC-IX > SEC-ENTRY-CNT.
088700     COMPUTE  WS-CONS-DIFF = WS-CAL-TOTAL - WS-NAT-TOTAL.
088800     IF       WS-CONS-DIFF < ZERO
088900              MULTIPLY WS-CONS-DIFF BY -1 GIVING WS-CONS-DIFF
089000     END-IF.
089100     IF       WS-NAT-TOTAL NOT = ZERO
089200              AND (WS-CONS-DIFF / WS-NAT-TOTAL) > 0.01
089300              DISPLAY "ED040 - CARRIER " WS-CARRIER-IX
089400                      " FAILED FINAL CONSERVATION CHECK"
089500              MOVE 9 TO WSEG-CD-RETURN-CODE
089600     END-IF.
089700*
089800 AA190B-SUM-CAL-TOTAL.
089900     EVALUATE WS-CARRIER-IX
090000         WHEN 1  ADD CAL-POWER-MWH (CAL-IX)
090100                     TO WS-CAL-TOTAL
090200         WHEN 2  ADD CAL-GAS-MWH (CAL-IX)
090300                     TO WS-CAL-TOTAL
090400         WHEN 3  ADD CAL-PETROL-MWH (CAL-IX)
090500                     TO WS-CAL-TOTAL
090600     END-EVALUATE.
090700*
090800 AA190C-SUM-NAT-TOTAL.
090900     EVALUATE WS-CARRIER-IX
091000         WHEN 1  ADD SEC-POWER-INCL-SG (SEC-IX)
091100                     TO WS-NAT-TOTAL
091200         WHEN 2  ADD SEC-GAS-INCL-SG (SEC-IX)
091300                     TO WS-NAT-TOTAL
091400         WHEN 3  ADD SEC-PETROL (SEC-IX)
091500                     TO WS-NAT-TOTAL
091600     END-EVALUATE.
091700*
