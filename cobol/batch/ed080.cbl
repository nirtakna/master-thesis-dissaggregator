000100*****************************************************************
000200*                                                               *
000300*         I N D U S T R I A L   A N D   C T S   P O W E R      *
000400*              T E M P O R A L   D I S A G G R E G A T I O N    *
000500*                                                               *
000600*        SPREADS EACH (DISTRICT,SECTOR) ANNUAL POWER VALUE      *
000700*        FROM ED040 OVER THE YEAR USING EITHER A SHIFT LOAD     *
000800*        PROFILE (INDUSTRY) OR A STANDARD LOAD PROFILE (CTS).   *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.        ED080.
001500 AUTHOR.            R D NASEBY.
001600 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001700 DATE-WRITTEN.      25/07/1988.
001800 DATE-COMPILED.
001900 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
002000                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
002100*
002200*  REMARKS.         STAGE 8 OF THE ENERGY DISAGGREGATION RUN.
002300*                   CALLED BY ED000 AFTER ED040. TAKES THE
002400*                   CALIBRATED SECTOR X DISTRICT POWER MATRIX
002500*                   (WSEG-CAL-TABLE) AND WRITES TWO 15-MINUTE
002600*                   TIME SERIES - ONE FOR INDUSTRIAL SECTORS
002700*                   (VIA THE SHIFT PROFILES OF ED060, APPLIED
002800*                   SLOT BY SLOT AGAINST THIS PROGRAM'S OWN
002900*                   DAY-FLAG AND WINDOW CALENDARS) AND ONE FOR
003000*                   CTS SECTORS (VIA THE STANDARD LOAD PROFILES
003100*                   OF ED070). THE SECTOR-TO-PROFILE ASSIGNMENT
003200*                   IS THIS PROGRAM'S OWN WORKING RULE, NOT
003300*                   ENERDAT'S OFFICIAL WZ TABLE - SEE AA012.
003400*
003500*  FILES USED.      HOLIDAYS-FILE (IN)
003600*                   TS-IND-OUT-FILE (OUT)
003700*                   TS-CTS-OUT-FILE (OUT)
003800*
003900*  CALLED BY.       ED000.
004000*
004100* CHANGES:
004200* 25/07/88 RDN - CREATED.
004300* 14/09/92 RDN - SECTOR-TO-PROFILE SPLIT MOVED FROM A STATIC
004400*                LIST TO THE CYCLING FORMULA IN AA012, THE
004500*                MINISTRY'S WZ MAPPING WAS NEVER SUPPLIED AND
004600*                THE OLD LIST WAS GUESSWORK ANYWAY. CR 0201.
004700* 19/08/97 RDN - Y2K - WS-OUT-CCYY CONFIRMED 4-DIGIT, NO CHANGE.
004800* 02/03/99 JBT - CR 0291 - SHF-LOW-FACTOR STANDARDISED AT .5 FOR
004900*                EVERY WINDOW/VARIANT COMBINATION BUILT HERE.
005000* 07/06/05 PMH - AA011 NOW CALLS ED900 FOR EACH ENTRY'S STATE
005100*                NUMBER INSTEAD OF DIVIDING BY 1000 INLINE, TO
005200*                MATCH ED050. CR 0439.
005300* 14/05/07 PMH - CR 0461 - THE IN-LINE PERFORM UNTIL LOOP AT
005400*                AA010 BROKEN OUT TO ITS OWN AA010A-PROCESS
005500*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE
005600*                PERFORM, MATCHING THE HOUSE STYLE USED ELSEWHERE
005700*                IN THE SUITE.
005800*
005900 ENVIRONMENT             DIVISION.
006000*================================
006100*
006200 CONFIGURATION           SECTION.
006300*
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT            SECTION.
006800*
006900 FILE-CONTROL.
007000 COPY "selhol.cob".
007100 COPY "selind.cob".
007200 COPY "selcts.cob".
007300*
007400 DATA                    DIVISION.
007500*================================
007600*
007700 FILE SECTION.
007800*
007900 COPY "fdhol.cob".
008000 COPY "fdind.cob".
008100 COPY "fdcts.cob".
008200*
008300 WORKING-STORAGE SECTION.
008400*------------------------
008500*
008600 77  WS-PROG-NAME             PIC X(17)  VALUE "ED080 (1.09.00)".
008700*
008800 01  WS-FILE-STATUS-AREA.
008900     03  WSEG-HOL-STATUS      PIC X(02).
009000     03  WSEG-INDO-STATUS     PIC X(02).
009100     03  WSEG-CTSO-STATUS     PIC X(02).
009200*
009300 COPY "wseghol.cob".
009400 COPY "wsegts.cob".
009500 COPY "wsegshf.cob".
009600 COPY "wsegcts.cob".
009700*
009800*  LOCAL HOLIDAY TABLE - REBUILT, FILTERED TO THE STATE
009900*  CURRENTLY BEING PROCESSED, BY AA010 AT THE TOP OF EVERY
010000*  STATE PASS.
010100*
010200 01  WS-HOL-TABLE.
010300     03  WS-HOL-CNT            PIC 9(04)  COMP.
010400     03  WS-HOL-ENTRY          OCCURS 400
010500                                INDEXED BY WS-HOL-IDX.
010600         05  WS-HOL-STATE-NO   PIC 9(02).
010700         05  WS-HOL-DATE       PIC 9(08).
010800     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
010900                          OCCURS 400  PIC X(10).
011000*
011100*  SHIFT-PROFILE CACHE - ONE ENTRY PER (WINDOW,VARIANT)
011200*  COMBINATION, REBUILT FOR THE STATE CURRENTLY BEING
011300*  PROCESSED. COMBO INDEX = (WINDOW-1)*3 + VARIANT.
011400*
011500 01  WS-SHF-CACHE.
011600     03  WS-SHF-CACHE-ENTRY        OCCURS 9
011700                                    INDEXED BY WS-SHF-CX.
011800         05  WS-SHF-CACHE-HIGH     PIC S9(1)V9(9).
011900         05  WS-SHF-CACHE-LOW      PIC S9(1)V9(9).
012000*
012100 01  WS-SHF-CACHE-X  REDEFINES WS-SHF-CACHE
012200                      PIC X(180).
012300*
012400*  WINDOW CLOCK-TIME BOUNDS, IN QUARTER-HOUR SLOT NUMBERS -
012500*  S1 08:00-16:30 IS SLOTS 33-66, S2 06:00-23:00 IS SLOTS
012600*  25-92, S3 IS THE WHOLE DAY.
012700*
012800 01  WS-WINDOW-BOUNDS.
012900     03  WS-WIN-LO             PIC 9(02)  COMP  OCCURS 3.
013000     03  WS-WIN-HI             PIC 9(02)  COMP  OCCURS 3.
013100*
013200*  CTS STANDARD-LOAD-PROFILE CACHE - ONE ENTRY PER PROFILE NAME
013300*  IN WS-CTS-NAME-TAB, REBUILT FOR THE STATE CURRENTLY BEING
013400*  PROCESSED.
013500*
013600 01  WS-CTS-NAME-TAB.
013700     03  WS-CTS-NAME           PIC X(02)  OCCURS 10.
013800*
013900 01  WS-CTS-CACHE.
014000     03  WS-CTS-CACHE-ENTRY        OCCURS 10
014100                                    INDEXED BY WS-CTS-CX.
014200         05  WS-CTS-CACHE-DAY      OCCURS 366.
014300             07  WS-CTS-CACHE-BKT  PIC 9(01)  COMP.
014400             07  WS-CTS-CACHE-FT   PIC S9(2)V9(7).
014500         05  WS-CTS-CACHE-NORM     OCCURS 9.
014600             07  WS-CTS-CACHE-SLOT PIC S9(1)V9(9)  OCCURS 96.
014700*
014800 01  WS-CTS-CACHE-X  REDEFINES WS-CTS-CACHE
014900                      PIC X(123000).
015000*
015100*  ONE MM/DD/WEEKDAY TRIPLE PER DAY OF THE RUN YEAR, BUILT ONCE
015200*  AND INDEPENDENT OF STATE, AND ONE WT/SA/SU FLAG PER DAY
015300*  REBUILT FOR THE STATE CURRENTLY BEING PROCESSED (ONLY THE
015400*  FLAG DEPENDS ON THE STATE'S OWN HOLIDAY LIST).
015500*
015600 01  WS-DIM-TABLE.
015700     03  WS-DIM-ENTRY          OCCURS 12  PIC 9(02).
015800*
015900 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
016000                      PIC X(24).
016100*
016200 01  WS-DATE-TABLE.
016300     03  WS-DATE-ENTRY         OCCURS 366
016400                                INDEXED BY WS-DATE-IX.
016500         05  WS-DATE-MM        PIC 9(02).
016600         05  WS-DATE-DD        PIC 9(02).
016700         05  WS-DATE-WD        PIC 9(01)  COMP.
016800*
016900 01  WS-DAY-FLAG-CAL.
017000     03  WS-DAY-FLAG           PIC X(02)  OCCURS 366.
017100*
017200 01  WS-CALENDAR-AREA.
017300     03  WS-DAYS-IN-YEAR       PIC 9(03)  COMP.
017400     03  WS-ELAPSED-DAYS       PIC 9(07)  COMP.
017500     03  WS-ANCHOR-YEAR        PIC 9(04)  COMP  VALUE 2000.
017600     03  WS-TEST-YEAR          PIC 9(04)  COMP.
017700     03  WS-CUR-WEEKDAY        PIC 9(01)  COMP.
017800     03  WS-DIVD-WORK          PIC 9(07).
017900     03  WS-DIVQ-WORK          PIC 9(07).
018000     03  WS-DIVR-WORK          PIC 9(02).
018100*
018200 01  WS-LEAP-SW                PIC X(01)  VALUE "N".
018300     88  LEAP-YEAR                        VALUE "Y".
018400*
018500 01  WS-HOL-EOF-SW             PIC X(01)  VALUE "N".
018600     88  HOL-EOF                          VALUE "Y".
018700*
018800 01  WS-WORK-AREA.
018900     03  WS-STATE-NO           PIC 9(02)  COMP.
019000     03  WS-WINDOW-IX          PIC 9(01)  COMP.
019100     03  WS-VARIANT-IX         PIC 9(01)  COMP.
019200     03  WS-COMBO-IX           PIC 9(02)  COMP.
019300     03  WS-NAME-IX            PIC 9(02)  COMP.
019400     03  WS-SECTOR             PIC 9(03).
019500     03  WS-CLASS-SW           PIC X(01).
019600         88  WS-CLASS-IND                 VALUE "I".
019700         88  WS-CLASS-CTS                 VALUE "C".
019800         88  WS-CLASS-SKIP                VALUE "S".
019900     03  WS-ELIGIBLE-SW        PIC X(01).
020000         88  WS-DAY-ELIGIBLE               VALUE "Y".
020100     03  WS-SKIP-CNT           PIC 9(05)  COMP.
020200     03  WS-OUT-CCYY           PIC 9(04).
020300     03  WS-DAY-IX             PIC 9(03)  COMP.
020400     03  WS-SLOT-IX            PIC 9(02)  COMP.
020500*
020600 01  WS-TOTALS-AREA.
020700     03  WS-IND-ANNUAL-TOTAL   PIC S9(13)V9(4).
020800     03  WS-IND-SERIES-TOTAL   PIC S9(13)V9(4).
020900     03  WS-CTS-ANNUAL-TOTAL   PIC S9(13)V9(4).
021000     03  WS-CTS-SERIES-TOTAL   PIC S9(13)V9(4).
021100     03  WS-DIFF               PIC S9(13)V9(4).
021200*
021300 01  WS-TIME-AREA.
021400     03  WS-MINUTES-OF-DAY     PIC 9(04)  COMP.
021500     03  WS-OUT-HH             PIC 9(02).
021600     03  WS-OUT-MI             PIC 9(02).
021700*
021800 01  WS-TS-LINE.
021900     03  WS-TS-CCYY            PIC 9(04).
022000     03  FILLER                PIC X(01)  VALUE "-".
022100     03  WS-TS-MM              PIC 9(02).
022200     03  FILLER                PIC X(01)  VALUE "-".
022300     03  WS-TS-DD              PIC 9(02).
022400     03  FILLER                PIC X(01)  VALUE " ".
022500     03  WS-TS-HH              PIC 9(02).
022600     03  FILLER                PIC X(01)  VALUE ":".
022700     03  WS-TS-MI              PIC 9(02).
022800*
022900 LINKAGE SECTION.
023000*----------------
023100*
023200 COPY "wsegcda.cob".
023300 COPY "wsegcal.cob".
023400*
023500 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-CAL-TABLE.
023600*============================================================
023700*
023800 AA000-MAIN.
023900     MOVE     ZERO TO WSEG-CD-RETURN-CODE WS-SKIP-CNT
024000                       WS-IND-ANNUAL-TOTAL WS-IND-SERIES-TOTAL
024100                       WS-CTS-ANNUAL-TOTAL WS-CTS-SERIES-TOTAL.
024200     MOVE     WSEG-CD-RUN-YEAR TO WS-OUT-CCYY.
024300     PERFORM  AA007-INIT-CTS-NAMES.
024400     PERFORM  AA008-INIT-WINDOW-BOUNDS.
024500     PERFORM  AA012-TEST-LEAP-YEAR.
024600     PERFORM  AA013-INIT-DAYS-IN-MONTH.
024700     PERFORM  AA014-BUILD-DATE-WEEKDAY-TABLE.
024800     OPEN     OUTPUT TS-IND-OUT-FILE.
024900     IF       WSEG-INDO-STATUS NOT = "00"
025000              DISPLAY "ED080 - TS-IND-OUT-FILE WILL NOT OPEN, "
025100                      "STATUS " WSEG-INDO-STATUS
025200              MOVE 1 TO WSEG-CD-RETURN-CODE
025300              GOBACK.
025400     OPEN     OUTPUT TS-CTS-OUT-FILE.
025500     IF       WSEG-CTSO-STATUS NOT = "00"
025600              DISPLAY "ED080 - TS-CTS-OUT-FILE WILL NOT OPEN, "
025700                      "STATUS " WSEG-CTSO-STATUS
025800              MOVE 2 TO WSEG-CD-RETURN-CODE
025900              GOBACK.
026000     PERFORM  AA030-PROCESS-STATE
026100              VARYING WS-STATE-NO FROM 1 BY 1 UNTIL WS-STATE-NO > 16.
026200     CLOSE    TS-IND-OUT-FILE TS-CTS-OUT-FILE.
026300     PERFORM  AA090-CHECK-CONSERVATION.
026400     DISPLAY  "ED080 - SECTORS SKIPPED (OUT OF RANGE) " WS-SKIP-CNT.
026500     GOBACK.
026600*
026700 AA007-INIT-CTS-NAMES.
026800     MOVE     "L0" TO WS-CTS-NAME (1).
026900     MOVE     "L1" TO WS-CTS-NAME (2).
027000     MOVE     "L2" TO WS-CTS-NAME (3).
027100     MOVE     "G0" TO WS-CTS-NAME (4).
027200     MOVE     "G1" TO WS-CTS-NAME (5).
027300     MOVE     "G2" TO WS-CTS-NAME (6).
027400     MOVE     "G3" TO WS-CTS-NAME (7).
027500     MOVE     "G4" TO WS-CTS-NAME (8).
027600     MOVE     "G5" TO WS-CTS-NAME (9).
027700     MOVE     "G6" TO WS-CTS-NAME (10).
027800*
027900 AA008-INIT-WINDOW-BOUNDS.
028000     MOVE     33 TO WS-WIN-LO (1).
028100     MOVE     66 TO WS-WIN-HI (1).
028200     MOVE     25 TO WS-WIN-LO (2).
028300     MOVE     92 TO WS-WIN-HI (2).
028400     MOVE     1  TO WS-WIN-LO (3).
028500     MOVE     96 TO WS-WIN-HI (3).
028600*
028700 AA012-TEST-LEAP-YEAR.
028800     MOVE     "N" TO WS-LEAP-SW.
028900     DIVIDE   WSEG-CD-RUN-YEAR BY 4 GIVING WS-DIVQ-WORK
029000              REMAINDER WS-DIVR-WORK.
029100     IF       WS-DIVR-WORK = ZERO
029200              MOVE "Y" TO WS-LEAP-SW
029300              DIVIDE WSEG-CD-RUN-YEAR BY 100 GIVING WS-DIVQ-WORK
029400                     REMAINDER WS-DIVR-WORK
029500              IF  WS-DIVR-WORK = ZERO
029600                  MOVE "N" TO WS-LEAP-SW
029700                  DIVIDE WSEG-CD-RUN-YEAR BY 400 GIVING WS-DIVQ-WORK
029800                         REMAINDER WS-DIVR-WORK
029900                  IF  WS-DIVR-WORK = ZERO
030000                      MOVE "Y" TO WS-LEAP-SW
030100                  END-IF
030200              END-IF.
030300     IF       LEAP-YEAR
030400              MOVE 366 TO WS-DAYS-IN-YEAR
030500     ELSE
030600              MOVE 365 TO WS-DAYS-IN-YEAR.
030700*
030800 AA011-TEST-YEAR-LEAP.
030900     MOVE     "N" TO WS-LEAP-SW.
031000     DIVIDE   WS-TEST-YEAR BY 4 GIVING WS-DIVQ-WORK
031100              REMAINDER WS-DIVR-WORK.
031200     IF       WS-DIVR-WORK = ZERO
031300              MOVE "Y" TO WS-LEAP-SW
031400              DIVIDE WS-TEST-YEAR BY 100 GIVING WS-DIVQ-WORK
031500                     REMAINDER WS-DIVR-WORK
031600              IF  WS-DIVR-WORK = ZERO
031700                  MOVE "N" TO WS-LEAP-SW
031800                  DIVIDE WS-TEST-YEAR BY 400 GIVING WS-DIVQ-WORK
031900                         REMAINDER WS-DIVR-WORK
032000                  IF  WS-DIVR-WORK = ZERO
032100                      MOVE "Y" TO WS-LEAP-SW
032200                  END-IF
032300              END-IF.
032400*
032500 AA013-INIT-DAYS-IN-MONTH.
032600     MOVE     31 TO WS-DIM-ENTRY (1).
032700     MOVE     28 TO WS-DIM-ENTRY (2).
032800     MOVE     31 TO WS-DIM-ENTRY (3).
032900     MOVE     30 TO WS-DIM-ENTRY (4).
033000     MOVE     31 TO WS-DIM-ENTRY (5).
033100     MOVE     30 TO WS-DIM-ENTRY (6).
033200     MOVE     31 TO WS-DIM-ENTRY (7).
033300     MOVE     31 TO WS-DIM-ENTRY (8).
033400     MOVE     30 TO WS-DIM-ENTRY (9).
033500     MOVE     31 TO WS-DIM-ENTRY (10).
033600     MOVE     30 TO WS-DIM-ENTRY (11).
033700     MOVE     31 TO WS-DIM-ENTRY (12).
033800     IF       LEAP-YEAR
033900              MOVE 29 TO WS-DIM-ENTRY (2).
034000*
034100*  JANUARY-1 WEEKDAY FROM ELAPSED DAYS SINCE 01/01/2000, A
034200*  KNOWN SATURDAY (WEEKDAY 6, 1=MON..7=SUN) - SAME METHOD AS
034300*  ED060/ED070.
034400*
034500 AA014-BUILD-DATE-WEEKDAY-TABLE.
034600     MOVE     ZERO TO WS-ELAPSED-DAYS.
034700     MOVE     WS-ANCHOR-YEAR TO WS-TEST-YEAR.
034800 AA014-ACCUM.
034900     IF       WS-TEST-YEAR >= WSEG-CD-RUN-YEAR
035000              GO TO AA014-DONE.
035100     PERFORM  AA011-TEST-YEAR-LEAP.
035200     IF       LEAP-YEAR
035300              ADD 366 TO WS-ELAPSED-DAYS
035400     ELSE
035500              ADD 365 TO WS-ELAPSED-DAYS.
035600     ADD      1 TO WS-TEST-YEAR.
035700     GO       TO AA014-ACCUM.
035800 AA014-DONE.
035900     ADD      5 TO WS-ELAPSED-DAYS GIVING WS-DIVD-WORK.
036000     DIVIDE   WS-DIVD-WORK BY 7 GIVING WS-DIVQ-WORK
036100              REMAINDER WS-DIVR-WORK.
036200     ADD      1 TO WS-DIVR-WORK GIVING WS-CUR-WEEKDAY.
036300     MOVE     1 TO WS-DATE-MM (1) WS-DATE-DD (1).
036400     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (1).
036500     SET      WS-DATE-IX TO 1.
036600 AA014-STEP.
036700     IF       WS-DATE-IX >= WS-DAYS-IN-YEAR
036800              GO TO AA014-EXIT.
036900     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-DATE-MM (WS-DATE-IX + 1).
037000     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-DATE-DD (WS-DATE-IX + 1).
037100     ADD      1 TO WS-DATE-DD (WS-DATE-IX + 1).
037200     IF       WS-DATE-DD (WS-DATE-IX + 1) >
037300              WS-DIM-ENTRY (WS-DATE-MM (WS-DATE-IX + 1))
037400              MOVE 1 TO WS-DATE-DD (WS-DATE-IX + 1)
037500              ADD 1 TO WS-DATE-MM (WS-DATE-IX + 1).
037600     ADD      1 TO WS-CUR-WEEKDAY.
037700     IF       WS-CUR-WEEKDAY > 7
037800              MOVE 1 TO WS-CUR-WEEKDAY.
037900     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (WS-DATE-IX + 1).
038000     SET      WS-DATE-IX UP BY 1.
038100     GO       TO AA014-STEP.
038200 AA014-EXIT.
038300     EXIT.
038400*
038500*  LOAD THE HOLIDAY LIST FOR ONE STATE, THEN CLASSIFY EVERY DAY
038600*  OF THE YEAR AS WT/SA/SU VIA ED901. THE FLAG CALENDAR IS REUSED
038700*  FOR EVERY INDUSTRIAL SECTOR IN THIS STATE.
038800*
038900 AA010-OPEN-AND-LOAD-HOLIDAYS.
039000     MOVE     ZERO TO WS-HOL-CNT.
039100     OPEN     INPUT HOLIDAYS-FILE.
039200     IF       WSEG-HOL-STATUS NOT = "00"
039300              DISPLAY "ED080 - HOLIDAYS-FILE WILL NOT OPEN, "
039400                      "STATUS " WSEG-HOL-STATUS
039500              MOVE 3 TO WSEG-CD-RETURN-CODE
039600              GOBACK.
039700     MOVE     "N" TO WS-HOL-EOF-SW.
039800     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
039900              AT END MOVE "Y" TO WS-HOL-EOF-SW.
040000     PERFORM  AA010A-PROCESS-HOL-RECORD UNTIL HOL-EOF.
040100     CLOSE    HOLIDAYS-FILE.
040200*
040300 AA010A-PROCESS-HOL-RECORD.
040400     IF       HOL-STATE-NO = WSEG-CD-STATE-NO
040500              ADD 1 TO WS-HOL-CNT
040600              SET WS-HOL-IDX TO WS-HOL-CNT
040700              MOVE HOL-STATE-NO TO WS-HOL-STATE-NO (WS-HOL-IDX)
040800              MOVE HOL-DATE TO WS-HOL-DATE (WS-HOL-IDX).
040900     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
041000              AT END MOVE "Y" TO WS-HOL-EOF-SW.
041100*
041200 AA020-BUILD-DAY-FLAG-CAL.
041300     PERFORM  AA021-CLASSIFY-ONE-DAY
041400              VARYING WS-DAY-IX FROM 1 BY 1
041500              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
041600*
041700 AA021-CLASSIFY-ONE-DAY.
041800     SET      WS-DATE-IX TO WS-DAY-IX.
041900     COMPUTE  WSEG-CD-DATE-CCYYMMDD =
042000              (WS-OUT-CCYY * 10000) +
042100              (WS-DATE-MM (WS-DATE-IX) * 100) +
042200              WS-DATE-DD (WS-DATE-IX).
042300     MOVE     WS-DATE-WD (WS-DATE-IX) TO WSEG-CD-WEEKDAY-NO.
042400     CALL     "ED901" USING WSEG-CALLING-DATA WS-HOL-TABLE.
042500     MOVE     WSEG-CD-DAY-FLAG TO WS-DAY-FLAG (WS-DAY-IX).
042600*
042700*  ONE STATE'S WORTH OF CACHES BUILT, THEN THE WHOLE CAL-TABLE
042800*  IS SCANNED FOR DISTRICTS THAT BELONG TO THIS STATE - THE
042900*  SAME "SCAN THE WHOLE TABLE PER STATE" STYLE ED050 USES.
043000*
043100 AA030-PROCESS-STATE.
043200     MOVE     WS-STATE-NO TO WSEG-CD-STATE-NO.
043300     PERFORM  AA010-OPEN-AND-LOAD-HOLIDAYS.
043400     PERFORM  AA020-BUILD-DAY-FLAG-CAL.
043500     PERFORM  AA031-BUILD-SHF-CACHE
043600              VARYING WS-WINDOW-IX FROM 1 BY 1
043700              UNTIL WS-WINDOW-IX > 3.
043800     PERFORM  AA033-BUILD-CTS-CACHE
043900              VARYING WS-NAME-IX FROM 1 BY 1 UNTIL WS-NAME-IX > 10.
044000     PERFORM  AA011-PROCESS-ONE-ENTRY
044100              VARYING CAL-IX FROM 1 BY 1
044200              UNTIL CAL-IX > CAL-ENTRY-CNT.
044300*
044400 AA031-BUILD-SHF-CACHE.
044500     PERFORM  AA032-BUILD-ONE-SHF-COMBO
044600              VARYING WS-VARIANT-IX FROM 1 BY 1
044700              UNTIL WS-VARIANT-IX > 3.
044800*
044900 AA032-BUILD-ONE-SHF-COMBO.
045000     COMPUTE  WS-COMBO-IX = ((WS-WINDOW-IX - 1) * 3) + WS-VARIANT-IX.
045100     MOVE     WS-WINDOW-IX TO SHF-WINDOW-CODE.
045200     MOVE     WS-VARIANT-IX TO SHF-VARIANT-CODE.
045300     MOVE     0.5 TO SHF-LOW-FACTOR.
045400     CALL     "ED060" USING WSEG-CALLING-DATA WSEG-SHF-PARM.
045500     SET      WS-SHF-CX TO WS-COMBO-IX.
045600     MOVE     SHF-ANTEIL-HIGH TO WS-SHF-CACHE-HIGH (WS-SHF-CX).
045700     MOVE     SHF-ANTEIL-LOW TO WS-SHF-CACHE-LOW (WS-SHF-CX).
045800*
045900 AA033-BUILD-CTS-CACHE.
046000     MOVE     WS-CTS-NAME (WS-NAME-IX) TO CTS-PROFILE-NAME.
046100     CALL     "ED070" USING WSEG-CALLING-DATA WSEG-CTS-PARM.
046200     SET      WS-CTS-CX TO WS-NAME-IX.
046300     PERFORM  AA034-COPY-CTS-DAYS
046400              VARYING WS-DAY-IX FROM 1 BY 1
046500              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
046600     PERFORM  AA035-COPY-CTS-NORM
046700              VARYING WS-COMBO-IX FROM 1 BY 1 UNTIL WS-COMBO-IX > 9.
046800*
046900 AA034-COPY-CTS-DAYS.
047000     MOVE     CTS-DAY-BUCKET (WS-DAY-IX)
047100              TO WS-CTS-CACHE-BKT (WS-CTS-CX, WS-DAY-IX).
047200     MOVE     CTS-DAY-FT (WS-DAY-IX)
047300              TO WS-CTS-CACHE-FT (WS-CTS-CX, WS-DAY-IX).
047400*
047500 AA035-COPY-CTS-NORM.
047600     PERFORM  AA036-COPY-CTS-SLOT
047700              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
047800*
047900 AA036-COPY-CTS-SLOT.
048000     MOVE     CTS-NORM-SLOT (WS-COMBO-IX, WS-SLOT-IX)
048100              TO WS-CTS-CACHE-SLOT (WS-CTS-CX, WS-COMBO-IX,
048200                                     WS-SLOT-IX).
048300*
048400 AA011-PROCESS-ONE-ENTRY.
048500     IF       CAL-POWER-MWH (CAL-IX) = ZERO
048600              GO TO AA011-EXIT.
048700     MOVE     CAL-REGION (CAL-IX) TO WSEG-CD-REGION.
048800     CALL     "ED900" USING WSEG-CALLING-DATA.
048900     IF       WSEG-CD-STATE-NO NOT = WS-STATE-NO
049000              GO TO AA011-EXIT.
049100     MOVE     CAL-SECTOR (CAL-IX) TO WS-SECTOR.
049200     PERFORM  AA012-CLASSIFY-SECTOR.
049300     EVALUATE TRUE
049400         WHEN WS-CLASS-IND
049500              SET WS-SHF-CX TO WS-COMBO-IX
049600              ADD CAL-POWER-MWH (CAL-IX) TO WS-IND-ANNUAL-TOTAL
049700              PERFORM AA020A-WRITE-IND-SERIES
049800         WHEN WS-CLASS-CTS
049900              SET WS-CTS-CX TO WS-NAME-IX
050000              ADD CAL-POWER-MWH (CAL-IX) TO WS-CTS-ANNUAL-TOTAL
050100              PERFORM AA040-WRITE-CTS-SERIES
050200         WHEN OTHER
050300              ADD 1 TO WS-SKIP-CNT
050400     END-EVALUATE.
050500 AA011-EXIT.
050600     EXIT.
050700*
050800*  A SECTOR IN 5-20 IS TREATED AS INDUSTRIAL AND GIVEN ONE OF
050900*  THE 9 SHIFT-PROFILE WINDOW/VARIANT COMBINATIONS BY CYCLING
051000*  ITS SECTOR NUMBER; A SECTOR IN 21-33 IS TREATED AS CTS AND
051100*  GIVEN ONE OF THE 10 STANDARD LOAD PROFILES THE SAME WAY.
051200*
051300 AA012-CLASSIFY-SECTOR.
051400     IF       WS-SECTOR < 5 OR WS-SECTOR > 33
051500              MOVE "S" TO WS-CLASS-SW
051600              GO TO AA012-EXIT.
051700     IF       WS-SECTOR <= 20
051800              MOVE "I" TO WS-CLASS-SW
051900              DIVIDE (WS-SECTOR - 5) BY 9 GIVING WS-DIVQ-WORK
052000                     REMAINDER WS-DIVR-WORK
052100              DIVIDE WS-DIVR-WORK BY 3 GIVING WS-WINDOW-IX
052200                     REMAINDER WS-VARIANT-IX
052300              ADD 1 TO WS-WINDOW-IX
052400              ADD 1 TO WS-VARIANT-IX
052500              COMPUTE WS-COMBO-IX =
052600                      ((WS-WINDOW-IX - 1) * 3) + WS-VARIANT-IX
052700              GO TO AA012-EXIT.
052800     MOVE     "C" TO WS-CLASS-SW.
052900     DIVIDE   (WS-SECTOR - 21) BY 10 GIVING WS-DIVQ-WORK
053000              REMAINDER WS-DIVR-WORK.
053100     ADD      1 TO WS-DIVR-WORK GIVING WS-NAME-IX.
053200 AA012-EXIT.
053300     EXIT.
053400*
053500 AA020A-WRITE-IND-SERIES.
053600     PERFORM  AA021A-WRITE-IND-YEAR
053700              VARYING WS-DAY-IX FROM 1 BY 1
053800              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
053900*
054000 AA021A-WRITE-IND-YEAR.
054100     SET      WS-DATE-IX TO WS-DAY-IX.
054200     PERFORM  AA023-TEST-ELIGIBLE-DAY.
054300     PERFORM  AA022-WRITE-IND-INTERVAL
054400              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
054500*
054600*  A DAY IS ELIGIBLE FOR THE COMBINATION'S WORKING-HOURS LEVEL
054700*  WHEN THE VARIANT PERMITS ITS WT/SA/SU FLAG - VARIANT 1=WT,
054800*  2=WT_SA, 3=WT_SA_SO (ALWAYS ELIGIBLE).
054900*
055000 AA023-TEST-ELIGIBLE-DAY.
055100     MOVE     "N" TO WS-ELIGIBLE-SW.
055200     EVALUATE WS-VARIANT-IX
055300         WHEN 1
055400              IF  WS-DAY-FLAG (WS-DAY-IX) = "WT"
055500                  MOVE "Y" TO WS-ELIGIBLE-SW
055600              END-IF
055700         WHEN 2
055800              IF  WS-DAY-FLAG (WS-DAY-IX) = "WT" OR
055900                  WS-DAY-FLAG (WS-DAY-IX) = "SA"
056000                  MOVE "Y" TO WS-ELIGIBLE-SW
056100              END-IF
056200         WHEN OTHER
056300              MOVE "Y" TO WS-ELIGIBLE-SW
056400     END-EVALUATE.
056500*
056600 AA022-WRITE-IND-INTERVAL.
056700     IF       WS-DAY-ELIGIBLE AND
056800              WS-SLOT-IX >= WS-WIN-LO (WS-WINDOW-IX) AND
056900              WS-SLOT-IX <= WS-WIN-HI (WS-WINDOW-IX)
057000              COMPUTE TS-VALUE-MWH ROUNDED =
057100                      CAL-POWER-MWH (CAL-IX) *
057200                      WS-SHF-CACHE-HIGH (WS-SHF-CX)
057300     ELSE
057400              COMPUTE TS-VALUE-MWH ROUNDED =
057500                      CAL-POWER-MWH (CAL-IX) *
057600                      WS-SHF-CACHE-LOW (WS-SHF-CX).
057700     ADD      TS-VALUE-MWH TO WS-IND-SERIES-TOTAL.
057800     MOVE     CAL-REGION (CAL-IX) TO TS-REGION.
057900     MOVE     CAL-SECTOR (CAL-IX) TO TS-SECTOR.
058000     PERFORM  AA060-BUILD-TIMESTAMP.
058100     WRITE    TS-IND-OUT-FILE FROM WSEG-TS-RECORD.
058200*
058300 AA040-WRITE-CTS-SERIES.
058400     PERFORM  AA041-WRITE-CTS-YEAR
058500              VARYING WS-DAY-IX FROM 1 BY 1
058600              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
058700*
058800 AA041-WRITE-CTS-YEAR.
058900     SET      WS-DATE-IX TO WS-DAY-IX.
059000     PERFORM  AA042-WRITE-CTS-INTERVAL
059100              VARYING WS-SLOT-IX FROM 1 BY 1 UNTIL WS-SLOT-IX > 96.
059200*
059300 AA042-WRITE-CTS-INTERVAL.
059400     COMPUTE  TS-VALUE-MWH ROUNDED =
059500              CAL-POWER-MWH (CAL-IX) *
059600              WS-CTS-CACHE-SLOT (WS-CTS-CX,
059700                  WS-CTS-CACHE-BKT (WS-CTS-CX, WS-DAY-IX), WS-SLOT-IX)
059800              * WS-CTS-CACHE-FT (WS-CTS-CX, WS-DAY-IX).
059900     ADD      TS-VALUE-MWH TO WS-CTS-SERIES-TOTAL.
060000     MOVE     CAL-REGION (CAL-IX) TO TS-REGION.
060100     MOVE     CAL-SECTOR (CAL-IX) TO TS-SECTOR.
060200     PERFORM  AA060-BUILD-TIMESTAMP.
060300     WRITE    TS-CTS-OUT-FILE FROM WSEG-TS-RECORD.
060400*
060500 AA060-BUILD-TIMESTAMP.
060600     COMPUTE  WS-MINUTES-OF-DAY = (WS-SLOT-IX - 1) * 15.
060700     DIVIDE   WS-MINUTES-OF-DAY BY 60 GIVING WS-OUT-HH
060800              REMAINDER WS-OUT-MI.
060900     MOVE     WS-OUT-CCYY TO WS-TS-CCYY.
061000     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-TS-MM.
061100     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-TS-DD.
061200     MOVE     WS-OUT-HH TO WS-TS-HH.
061300     MOVE     WS-OUT-MI TO WS-TS-MI.
061400     MOVE     WS-TS-LINE TO TS-TIMESTAMP.
061500*
061600 AA090-CHECK-CONSERVATION.
061700     COMPUTE  WS-DIFF = WS-IND-SERIES-TOTAL - WS-IND-ANNUAL-TOTAL.
061800     IF       WS-DIFF < ZERO
061900              MULTIPLY WS-DIFF BY -1.
062000     IF       WS-DIFF > 0.0001
062100              DISPLAY "ED080 - U11 CONSERVATION FAILED, ANNUAL "
062200                      WS-IND-ANNUAL-TOTAL
062300                      " SERIES " WS-IND-SERIES-TOTAL.
062400     COMPUTE  WS-DIFF = WS-CTS-SERIES-TOTAL - WS-CTS-ANNUAL-TOTAL.
062500     IF       WS-DIFF < ZERO
062600              MULTIPLY WS-DIFF BY -1.
062700     IF       WS-DIFF > 0.0001
062800              DISPLAY "ED080 - U12 CONSERVATION FAILED, ANNUAL "
062900                      WS-CTS-ANNUAL-TOTAL
063000                      " SERIES " WS-CTS-SERIES-TOTAL.
063100*
