000100*****************************************************************
000200*                                                               *
000300*           S H I F T   L O A D   P R O F I L E                *
000400*                                                               *
000500*        BUILDS THE TWO NORMALISED LEVEL CONSTANTS FOR ONE     *
000600*        INDUSTRIAL SHIFT-PROFILE WINDOW/VARIANT COMBINATION,  *
000700*        FOR ONE STATE AND RUN YEAR.                            *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.        ED060.
001400 AUTHOR.            R D NASEBY.
001500 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001600 DATE-WRITTEN.      18/07/1988.
001700 DATE-COMPILED.
001800 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
001900                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
002000*
002100*  REMARKS.         STAGE 6 OF THE ENERGY DISAGGREGATION RUN.
002200*                   CALLED BY ED080 ONCE PER (STATE, WINDOW,
002300*                   VARIANT) COMBINATION IT NEEDS. COUNTS THE
002400*                   ELIGIBLE DAYS IN THE YEAR FOR THE REQUESTED
002500*                   VARIANT (WT/WT_SA/WT_SA_SO), MULTIPLIES BY THE
002600*                   WINDOW'S FIXED SLOT COUNT (S1=34, S2=68,
002700*                   S3=96 OF THE DAY'S 96 QUARTER-HOUR SLOTS) TO
002800*                   GET THE YEAR'S WORKING-INTERVAL COUNT, AND
002900*                   RETURNS THE ANTEIL-HIGH/ANTEIL-LOW CONSTANTS
003000*                   SO THAT EVERY PROFILE COLUMN SUMS TO 1 OVER
003100*                   THE YEAR. THE CALLER APPLIES THE TWO LEVELS
003200*                   SLOT BY SLOT ITSELF.
003300*
003400*  FILES USED.      HOLIDAYS-FILE (IN)
003500*
003600*  CALLED BY.       ED080.
003700*
003800* CHANGES:
003900* 18/07/88 RDN - CREATED.
004000* 04/02/93 RDN - WINDOW SLOT COUNTS TAKEN AS FIXED CONSTANTS
004100*                (34/68/96) RATHER THAN COUNTED INTERVAL BY
004200*                INTERVAL, AFTER CONFIRMING THE WINDOW BOUNDARIES
004300*                NEVER MOVE WITHIN A DAY. CR 0183.
004400* 19/08/97 RDN - Y2K - WS-CUR-CCYY CONFIRMED 4-DIGIT THROUGHOUT
004500*                THE CALENDAR BUILDER, NO CHANGE NEEDED.
004600* 11/02/99 JBT - CR 0286 - SHF-LOW-FACTOR NOW TAKEN FROM THE
004700*                CALLER RATHER THAN HARD-CODED AT .5, SOME
004800*                RE-RUNS FOR THE MINISTRY WANTED A DIFFERENT
004900*                LEVEL FOR SENSITIVITY TESTING.
005000* 14/05/07 PMH - CR 0461 - THE IN-LINE PERFORM UNTIL LOOP AT
005100*                AA010 BROKEN OUT TO ITS OWN AA010A-PROCESS
005200*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE
005300*                PERFORM, MATCHING THE HOUSE STYLE USED ELSEWHERE
005400*                IN THE SUITE.
005500*
005600 ENVIRONMENT             DIVISION.
005700*================================
005800*
005900 CONFIGURATION           SECTION.
006000*
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*
006400 INPUT-OUTPUT            SECTION.
006500*
006600 FILE-CONTROL.
006700 COPY "selhol.cob".
006800*
006900 DATA                    DIVISION.
007000*================================
007100*
007200 FILE SECTION.
007300*
007400 COPY "fdhol.cob".
007500*
007600 WORKING-STORAGE SECTION.
007700*------------------------
007800*
007900 77  WS-PROG-NAME             PIC X(17)  VALUE "ED060 (1.07.00)".
008000*
008100 01  WS-FILE-STATUS-AREA.
008200     03  WSEG-HOL-STATUS      PIC X(02).
008300     03  FILLER               PIC X(02).
008400*
008500 COPY "wseghol.cob".
008600*
008700*  LOCAL HOLIDAY TABLE - BUILT FROM HOLIDAYS-FILE, FILTERED TO
008800*  THE STATE PASSED IN ON WSEG-CALLING-DATA, PASSED DOWN TO
008900*  ED901 ON EVERY CALL OF AA030-CLASSIFY-DAY.
009000*
009100 01  WS-HOL-TABLE.
009200     03  WS-HOL-CNT           PIC 9(04)  COMP.
009300     03  WS-HOL-ENTRY         OCCURS 400
009400                               INDEXED BY WS-HOL-IDX.
009500         05  WS-HOL-STATE-NO  PIC 9(02).
009600         05  WS-HOL-DATE      PIC 9(08).
009700     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
009800                          OCCURS 400  PIC X(10).
009900*
010000*  DAYS-IN-MONTH TABLE - FEBRUARY RE-MOVED TO 29 BY AA012 WHEN
010100*  THE RUN YEAR IS A LEAP YEAR.
010200*
010300 01  WS-DIM-TABLE.
010400     03  WS-DIM-ENTRY         OCCURS 12  PIC 9(02).
010500*
010600 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
010700                      PIC X(24).
010800*
010900*  RUNNING-DATE AREA - STEPPED ONE DAY AT A TIME THROUGH THE
011000*  YEAR BY AA020-BUILD-CALENDAR.
011100*
011200 01  WS-CUR-DATE-AREA.
011300     03  WS-CUR-CCYY          PIC 9(04).
011400     03  WS-CUR-MM            PIC 9(02).
011500     03  WS-CUR-DD            PIC 9(02).
011600*
011700 01  WS-CUR-DATE-X  REDEFINES WS-CUR-DATE-AREA
011800                     PIC 9(08).
011900*
012000 01  WS-CALENDAR-AREA.
012100     03  WS-CUR-WEEKDAY       PIC 9(01)  COMP.
012200     03  WS-DAY-OF-YEAR       PIC 9(03)  COMP.
012300     03  WS-DAYS-IN-YEAR      PIC 9(03)  COMP.
012400     03  WS-ELAPSED-DAYS      PIC 9(07)  COMP.
012500     03  WS-ANCHOR-YEAR       PIC 9(04)  COMP  VALUE 2000.
012600     03  WS-TEST-YEAR         PIC 9(04)  COMP.
012700     03  WS-DIVD-WORK         PIC 9(07).
012800     03  WS-DIVQ-WORK         PIC 9(07).
012900     03  WS-DIVR-WORK         PIC 9(02).
013000*
013100 01  WS-LEAP-SW               PIC X(01)  VALUE "N".
013200     88  LEAP-YEAR                       VALUE "Y".
013300*
013400 01  WS-COUNT-AREA.
013500     03  WS-SLOTS-IN-WINDOW   PIC 9(02)  COMP.
013600     03  WS-ELIGIBLE-DAYS     PIC 9(03)  COMP.
013700     03  WS-WORKING-INTVLS    PIC 9(05)  COMP.
013800     03  WS-NONWORKING-INTVLS PIC 9(05)  COMP.
013900     03  WS-TOTAL-INTVLS      PIC 9(05)  COMP.
014000*
014100 01  WS-HOL-EOF-SW            PIC X(01)  VALUE "N".
014200     88  HOL-EOF                         VALUE "Y".
014300*
014400 LINKAGE SECTION.
014500*----------------
014600*
014700 COPY "wsegcda.cob".
014800 COPY "wsegshf.cob".
014900*
015000 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-SHF-PARM.
015100*===========================================================
015200*
015300 AA000-MAIN.
015400     MOVE     ZERO TO WSEG-CD-RETURN-CODE.
015500     PERFORM  AA010-OPEN-AND-LOAD-HOLIDAYS.
015600     PERFORM  AA012-TEST-LEAP-YEAR.
015700     PERFORM  AA013-INIT-DAYS-IN-MONTH.
015800     PERFORM  AA014-INIT-START-DATE.
015900     PERFORM  AA020-BUILD-CALENDAR.
016000     PERFORM  AA030-SET-WINDOW-SLOTS.
016100     PERFORM  AA040-NORMALISE-PROFILE.
016200     GOBACK.
016300*
016400 AA010-OPEN-AND-LOAD-HOLIDAYS.
016500     MOVE     ZERO TO WS-HOL-CNT.
016600     OPEN     INPUT HOLIDAYS-FILE.
016700     IF       WSEG-HOL-STATUS NOT = "00"
016800              DISPLAY "ED060 - HOLIDAYS-FILE WILL NOT OPEN, "
016900                      "STATUS " WSEG-HOL-STATUS
017000              MOVE 1 TO WSEG-CD-RETURN-CODE
017100              GOBACK.
017200     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
017300              AT END MOVE "Y" TO WS-HOL-EOF-SW.
017400     PERFORM  AA010A-PROCESS-HOL-RECORD UNTIL HOL-EOF.
017500     CLOSE    HOLIDAYS-FILE.
017600*
017700 AA010A-PROCESS-HOL-RECORD.
017800     IF       HOL-STATE-NO = WSEG-CD-STATE-NO
017900              ADD 1 TO WS-HOL-CNT
018000              SET WS-HOL-IDX TO WS-HOL-CNT
018100              MOVE HOL-STATE-NO TO WS-HOL-STATE-NO (WS-HOL-IDX)
018200              MOVE HOL-DATE TO WS-HOL-DATE (WS-HOL-IDX).
018300     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
018400              AT END MOVE "Y" TO WS-HOL-EOF-SW.
018500*
018600*  1988-2020 ARE ALL EITHER GREGORIAN-LEAP OR NOT ON THE /4 RULE
018700*  ALONE, BUT THE /100-/400 EXCEPTION IS KEPT IN FOR THE DAY THE
018800*  RUN YEAR RANGE IS EXTENDED PAST 2100. WS-TEST-YEAR IS ALSO
018900*  RE-USED AS THE LOOP COUNTER BY AA014-ACCUM BELOW, ONCE THIS
019000*  PARAGRAPH HAS FINISHED WITH IT.
019100*
019200 AA012-TEST-LEAP-YEAR.
019300     MOVE     WSEG-CD-RUN-YEAR TO WS-TEST-YEAR.
019400     PERFORM  AA011-TEST-YEAR-LEAP.
019500     IF       LEAP-YEAR
019600              MOVE 366 TO WS-DAYS-IN-YEAR
019700     ELSE
019800              MOVE 365 TO WS-DAYS-IN-YEAR.
019900*
020000 AA011-TEST-YEAR-LEAP.
020100     MOVE     "N" TO WS-LEAP-SW.
020200     DIVIDE   WS-TEST-YEAR BY 4 GIVING WS-DIVQ-WORK
020300              REMAINDER WS-DIVR-WORK.
020400     IF       WS-DIVR-WORK = ZERO
020500              MOVE "Y" TO WS-LEAP-SW
020600              DIVIDE WS-TEST-YEAR BY 100 GIVING WS-DIVQ-WORK
020700                     REMAINDER WS-DIVR-WORK
020800              IF  WS-DIVR-WORK = ZERO
020900                  MOVE "N" TO WS-LEAP-SW
021000                  DIVIDE WS-TEST-YEAR BY 400 GIVING WS-DIVQ-WORK
021100                         REMAINDER WS-DIVR-WORK
021200                  IF  WS-DIVR-WORK = ZERO
021300                      MOVE "Y" TO WS-LEAP-SW
021400                  END-IF
021500              END-IF.
021600*
021700 AA013-INIT-DAYS-IN-MONTH.
021800     MOVE     31 TO WS-DIM-ENTRY (1).
021900     MOVE     28 TO WS-DIM-ENTRY (2).
022000     MOVE     31 TO WS-DIM-ENTRY (3).
022100     MOVE     30 TO WS-DIM-ENTRY (4).
022200     MOVE     31 TO WS-DIM-ENTRY (5).
022300     MOVE     30 TO WS-DIM-ENTRY (6).
022400     MOVE     31 TO WS-DIM-ENTRY (7).
022500     MOVE     31 TO WS-DIM-ENTRY (8).
022600     MOVE     30 TO WS-DIM-ENTRY (9).
022700     MOVE     31 TO WS-DIM-ENTRY (10).
022800     MOVE     30 TO WS-DIM-ENTRY (11).
022900     MOVE     31 TO WS-DIM-ENTRY (12).
023000     IF       LEAP-YEAR
023100              MOVE 29 TO WS-DIM-ENTRY (2).
023200*
023300*  JANUARY-1 WEEKDAY IS DERIVED FROM THE COUNT OF ELAPSED DAYS
023400*  SINCE 01/01/2000, A KNOWN SATURDAY (WEEKDAY 6, 1=MON..7=SUN).
023500*  THE RUN YEAR IS ALWAYS 2000 OR LATER SO THE COUNT NEVER GOES
023600*  NEGATIVE.
023700*
023800 AA014-INIT-START-DATE.
023900     MOVE     ZERO TO WS-ELAPSED-DAYS.
024000     MOVE     WS-ANCHOR-YEAR TO WS-TEST-YEAR.
024100 AA014-ACCUM.
024200     IF       WS-TEST-YEAR >= WSEG-CD-RUN-YEAR
024300              GO TO AA014-DONE.
024400     PERFORM  AA011-TEST-YEAR-LEAP.
024500     IF       LEAP-YEAR
024600              ADD 366 TO WS-ELAPSED-DAYS
024700     ELSE
024800              ADD 365 TO WS-ELAPSED-DAYS.
024900     ADD      1 TO WS-TEST-YEAR.
025000     GO       TO AA014-ACCUM.
025100 AA014-DONE.
025200     ADD      5 TO WS-ELAPSED-DAYS GIVING WS-DIVD-WORK.
025300     DIVIDE   WS-DIVD-WORK BY 7 GIVING WS-DIVQ-WORK
025400              REMAINDER WS-DIVR-WORK.
025500     ADD      1 TO WS-DIVR-WORK GIVING WS-CUR-WEEKDAY.
025600     MOVE     WSEG-CD-RUN-YEAR TO WS-CUR-CCYY.
025700     MOVE     1 TO WS-CUR-MM WS-CUR-DD.
025800     MOVE     1 TO WS-DAY-OF-YEAR.
025900*
026000 AA020-BUILD-CALENDAR.
026100     MOVE     ZERO TO WS-ELIGIBLE-DAYS.
026200 AA020-DAY-LOOP.
026300     IF       WS-DAY-OF-YEAR > WS-DAYS-IN-YEAR
026400              GO TO AA020-EXIT.
026500     MOVE     WS-CUR-DATE-X TO WSEG-CD-DATE-CCYYMMDD.
026600     MOVE     WS-CUR-WEEKDAY TO WSEG-CD-WEEKDAY-NO.
026700     CALL     "ED901" USING WSEG-CALLING-DATA WS-HOL-TABLE.
026800     PERFORM  AA021-COUNT-ELIGIBLE-DAY.
026900     PERFORM  AA022-STEP-ONE-DAY.
027000     GO       TO AA020-DAY-LOOP.
027100 AA020-EXIT.
027200     EXIT.
027300*
027400 AA021-COUNT-ELIGIBLE-DAY.
027500     IF       SHF-VARIANT-WT-SA-SO
027600              ADD 1 TO WS-ELIGIBLE-DAYS
027700              GO TO AA021-EXIT.
027800     IF       SHF-VARIANT-WT-SA AND
027900              (WSEG-CD-DAY-FLAG = "WT" OR WSEG-CD-DAY-FLAG = "SA")
028000              ADD 1 TO WS-ELIGIBLE-DAYS
028100              GO TO AA021-EXIT.
028200     IF       SHF-VARIANT-WT AND WSEG-CD-DAY-FLAG = "WT"
028300              ADD 1 TO WS-ELIGIBLE-DAYS.
028400 AA021-EXIT.
028500     EXIT.
028600*
028700 AA022-STEP-ONE-DAY.
028800     ADD      1 TO WS-DAY-OF-YEAR.
028900     ADD      1 TO WS-CUR-DD.
029000     IF       WS-CUR-DD > WS-DIM-ENTRY (WS-CUR-MM)
029100              MOVE 1 TO WS-CUR-DD
029200              ADD 1 TO WS-CUR-MM.
029300     ADD      1 TO WS-CUR-WEEKDAY.
029400     IF       WS-CUR-WEEKDAY > 7
029500              MOVE 1 TO WS-CUR-WEEKDAY.
029600*
029700*  WINDOW SLOT COUNTS - S1 (08:00-16:30) IS 17/48 OF THE DAY'S
029800*  96 QUARTER-HOURS = 34, S2 (06:00-23:00) IS 17/24 = 68, S3
029900*  (ALL DAY) IS 96.
030000*
030100 AA030-SET-WINDOW-SLOTS.
030200     EVALUATE TRUE
030300         WHEN SHF-WINDOW-S1  MOVE 34 TO WS-SLOTS-IN-WINDOW
030400         WHEN SHF-WINDOW-S2  MOVE 68 TO WS-SLOTS-IN-WINDOW
030500         WHEN SHF-WINDOW-S3  MOVE 96 TO WS-SLOTS-IN-WINDOW
030600         WHEN OTHER          MOVE 96 TO WS-SLOTS-IN-WINDOW
030700     END-EVALUATE.
030800*
030900 AA040-NORMALISE-PROFILE.
031000     COMPUTE  WS-TOTAL-INTVLS = WS-DAYS-IN-YEAR * 96.
031100     COMPUTE  WS-WORKING-INTVLS =
031200              WS-ELIGIBLE-DAYS * WS-SLOTS-IN-WINDOW.
031300     COMPUTE  WS-NONWORKING-INTVLS =
031400              WS-TOTAL-INTVLS - WS-WORKING-INTVLS.
031500     IF       (WS-WORKING-INTVLS +
031600              (SHF-LOW-FACTOR * WS-NONWORKING-INTVLS)) = ZERO
031700              MOVE ZERO TO SHF-ANTEIL-HIGH SHF-ANTEIL-LOW
031800              MOVE 2 TO WSEG-CD-RETURN-CODE
031900              GOBACK.
032000     COMPUTE  SHF-ANTEIL-HIGH ROUNDED =
032100              1 / (WS-WORKING-INTVLS +
032200                  (SHF-LOW-FACTOR * WS-NONWORKING-INTVLS)).
032300     COMPUTE  SHF-ANTEIL-LOW ROUNDED =
032400              SHF-LOW-FACTOR * SHF-ANTEIL-HIGH.
032500*
