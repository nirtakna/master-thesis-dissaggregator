000100*****************************************************************
000200*                                                               *
000300*              G A S   W E E K D A Y   P A R A M S             *
000400*                   A N D   H - V A L U E                       *
000500*                                                               *
000600*        FOR ONE GAS PROFILE AND ONE DISTRICT, RETURNS A       *
000700*        366-DAY CALENDAR OF THE PROFILE'S WEEKDAY FACTOR      *
000800*        AND ITS SIGMOID H-VALUE FROM THE DISTRICT'S DAILY     *
000900*        ALLOCATION TEMPERATURE.                                *
001000*****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*================================
001400*
001500 PROGRAM-ID.        ED090.
001600 AUTHOR.            R D NASEBY.
001700 INSTALLATION.      ENERDAT BUREAU - SYSTEMS UNIT.
001800 DATE-WRITTEN.      18/07/1988.
001900 DATE-COMPILED.
002000 SECURITY.          ENERDAT BUREAU - SYSTEMS UNIT - INTERNAL USE
002100                    ONLY, NOT FOR RELEASE OUTSIDE THE BUREAU.
002200*
002300*  REMARKS.         GAS CALENDAR/H-VALUE BUILDER FOR THE GAS AND
002400*                   PETROL-CTS DISAGGREGATION STAGE. CALLED ONCE
002500*                   PER (PROFILE,DISTRICT) COMBINATION BY ED100,
002600*                   WHICH COMBINES THE TWO RETURNED SERIES INTO
002700*                   THE DAILY WEIGHT (SEE ED100 AA020) AND DOES
002800*                   THE NORMALISATION AND CONSERVATION CHECK.
002900*                   PROFILE "WA" (HOT WATER) USES THE REDUCED
003000*                   WATER-ONLY FORM OF THE H-VALUE - ALL OTHER
003100*                   PROFILES USE THE FULL SIGMOID FORM - SEE
003200*                   AA032/AA033 BELOW.
003300*
003400*  FILES USED.      GAS-PARAMS-FILE (IN)
003500*                   TEMPERATURE-FILE (IN)
003600*                   HOLIDAYS-FILE (IN)
003700*
003800*  CALLED BY.       ED100.
003900*
004000* CHANGES:
004100* 18/07/88 RDN - CREATED.
004200* 19/08/97 RDN - Y2K - WSEG-CD-RUN-YEAR CONFIRMED 4-DIGIT, NO
004300*                CHANGE NEEDED.
004400* 02/03/99 JBT - CR 0291 - WA PROFILE SPLIT OUT TO THE WATER-ONLY
004500*                FORM AFTER THE COMBINED FORMULA WAS FOUND TO
004600*                OVERSTATE SUMMER HOT-WATER DEMAND.
004700* 14/05/07 PMH - CR 0461 - EVERY IN-LINE PERFORM VARYING/PERFORM
004800*                UNTIL LOOP IN THIS MODULE BROKEN OUT TO ITS OWN
004900*                PARAGRAPH AND RE-ENTERED BY AN OUT-OF-LINE PERFORM,
005000*                MATCHING THE HOUSE STYLE USED ELSEWHERE IN THE
005100*                SUITE - NO CHANGE TO THE H-VALUE ARITHMETIC.
005200*
005300 ENVIRONMENT             DIVISION.
005400*================================
005500*
005600 CONFIGURATION           SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT            SECTION.
006200*
006300 FILE-CONTROL.
006400 COPY "selgp.cob".
006500 COPY "seltmp.cob".
006600 COPY "selhol.cob".
006700*
006800 DATA                    DIVISION.
006900*================================
007000*
007100 FILE SECTION.
007200*
007300 COPY "fdgp.cob".
007400 COPY "fdtmp.cob".
007500 COPY "fdhol.cob".
007600*
007700 WORKING-STORAGE SECTION.
007800*------------------------
007900*
008000 77  WS-PROG-NAME             PIC X(17)  VALUE "ED090 (1.10.00)".
008100*
008200 01  WS-FILE-STATUS-AREA.
008300     03  WSEG-GP-STATUS       PIC X(02).
008400     03  WSEG-TMP-STATUS      PIC X(02).
008500     03  WSEG-HOL-STATUS      PIC X(02).
008600*
008700 COPY "wseggp.cob".
008800 COPY "wsegtmp.cob".
008900 COPY "wseghol.cob".
009000*
009100*  ONE MATCHING GAS-PARAMS ROW, HELD ONCE FOUND.
009200*
009300 01  WS-GP-FOUND-SW            PIC X(01)  VALUE "N".
009400     88  GP-FOUND                          VALUE "Y".
009500 01  WS-GP-EOF-SW               PIC X(01)  VALUE "N".
009600     88  GP-EOF                            VALUE "Y".
009700 01  WS-GP-AREA.
009800     03  WS-GP-A               PIC S9(3)V9(7).
009900     03  WS-GP-B               PIC S9(3)V9(7).
010000     03  WS-GP-C               PIC S9(3)V9(7).
010100     03  WS-GP-D               PIC S9(3)V9(7).
010200     03  WS-GP-MH              PIC S9(3)V9(7).
010300     03  WS-GP-BH              PIC S9(3)V9(7).
010400     03  WS-GP-MW              PIC S9(3)V9(7).
010500     03  WS-GP-BW              PIC S9(3)V9(7).
010600     03  WS-GP-WD-TAB          PIC S9(1)V9(4)  OCCURS 7.
010700*
010800 01  WS-GP-AREA-X  REDEFINES WS-GP-AREA
010900                    PIC X(115).
011000*
011100*  TEMPERATURE SERIES FOR THE ONE DISTRICT REQUESTED, BY DAY OF
011200*  YEAR - BUILT BY A FULL FILE SCAN EVERY CALL (THE FILE IS
011300*  SMALL ENOUGH, SAME STYLE AS THE HOLIDAY SCANS ELSEWHERE IN
011400*  THE SUITE).
011500*
011600 01  WS-TEMP-EOF-SW             PIC X(01)  VALUE "N".
011700     88  TEMP-EOF                          VALUE "Y".
011800 01  WS-TEMP-TABLE.
011900     03  WS-TEMP-ENTRY          PIC S9(3)V9(2)  OCCURS 366.
012000*
012100 01  WS-TEMP-TABLE-X  REDEFINES WS-TEMP-TABLE
012200                       PIC X(1830).
012300*
012400*  LOCAL HOLIDAY TABLE FOR THE DISTRICT'S STATE.
012500*
012600 01  WS-HOL-TABLE.
012700     03  WS-HOL-CNT             PIC 9(04)  COMP.
012800     03  WS-HOL-ENTRY           OCCURS 400
012900                                 INDEXED BY WS-HOL-IDX.
013000         05  WS-HOL-STATE-NO    PIC 9(02).
013100         05  WS-HOL-DATE        PIC 9(08).
013200     03  WS-HOL-ENTRY-X  REDEFINES WS-HOL-ENTRY
013300                          OCCURS 400  PIC X(10).
013400 01  WS-HOL-EOF-SW              PIC X(01)  VALUE "N".
013500     88  HOL-EOF                           VALUE "Y".
013600*
013700*  SAME MM/DD/WEEKDAY-PER-DAY-OF-YEAR CALENDAR TECHNIQUE AS
013800*  ED060/ED070/ED080.
013900*
014000 01  WS-DIM-TABLE.
014100     03  WS-DIM-ENTRY           OCCURS 12  PIC 9(02).
014200*
014300 01  WS-DIM-TABLE-X  REDEFINES WS-DIM-TABLE
014400                      PIC X(24).
014500*
014600 01  WS-DATE-TABLE.
014700     03  WS-DATE-ENTRY          OCCURS 366
014800                                 INDEXED BY WS-DATE-IX.
014900         05  WS-DATE-MM         PIC 9(02).
015000         05  WS-DATE-DD         PIC 9(02).
015100         05  WS-DATE-WD         PIC 9(01)  COMP.
015200*
015300 01  WS-GAS-FLAG-CAL.
015400     03  WS-GAS-FLAG            PIC X(02)  OCCURS 366.
015500*
015600 01  WS-CALENDAR-AREA.
015700     03  WS-DAYS-IN-YEAR        PIC 9(03)  COMP.
015800     03  WS-ELAPSED-DAYS        PIC 9(07)  COMP.
015900     03  WS-ANCHOR-YEAR         PIC 9(04)  COMP  VALUE 2000.
016000     03  WS-TEST-YEAR           PIC 9(04)  COMP.
016100     03  WS-CUR-WEEKDAY         PIC 9(01)  COMP.
016200     03  WS-DIVD-WORK           PIC 9(07).
016300     03  WS-DIVQ-WORK           PIC 9(07).
016400     03  WS-DIVR-WORK           PIC 9(02).
016500*
016600 01  WS-LEAP-SW                 PIC X(01)  VALUE "N".
016700     88  LEAP-YEAR                          VALUE "Y".
016800*
016900 01  WS-WORK-AREA.
017000     03  WS-DAY-IX              PIC 9(03)  COMP.
017100     03  WS-WD-IX               PIC 9(01)  COMP.
017200     03  WS-THETA               PIC S9(3)V9(2).
017300     03  WS-THETA-W             PIC S9(3)V9(2).
017400     03  WS-SIGMOID-VAL         PIC S9(5)V9(5).
017500     03  WS-LIN-H               PIC S9(5)V9(5).
017600     03  WS-LIN-W               PIC S9(5)V9(5).
017700     03  WS-MAX-LIN             PIC S9(5)V9(5).
017800*
017900 LINKAGE SECTION.
018000*----------------
018100*
018200 COPY "wsegcda.cob".
018300 COPY "wseggpv.cob".
018400*
018500 PROCEDURE DIVISION USING WSEG-CALLING-DATA WSEG-GPV-PARM.
018600*===========================================================
018700*
018800 AA000-MAIN.
018900     MOVE     ZERO TO WSEG-CD-RETURN-CODE GPV-RETURN-CODE.
019000     MOVE     GPV-REGION TO WSEG-CD-REGION.
019100     CALL     "ED900" USING WSEG-CALLING-DATA.
019200     PERFORM  AA010-READ-GAS-PARAMS.
019300     IF       GPV-RETURN-CODE NOT = ZERO
019400              GOBACK.
019500     PERFORM  AA011-READ-TEMPERATURE.
019600     PERFORM  AA012-TEST-LEAP-YEAR.
019700     PERFORM  AA013-INIT-DAYS-IN-MONTH.
019800     PERFORM  AA014-BUILD-DATE-WEEKDAY-TABLE.
019900     PERFORM  AA015-LOAD-HOLIDAYS.
020000     PERFORM  AA020-BUILD-GAS-FLAG-CAL.
020100     MOVE     WS-DAYS-IN-YEAR TO GPV-DAY-CNT.
020200     PERFORM  AA030-COMPUTE-ONE-DAY
020300              VARYING WS-DAY-IX FROM 1 BY 1
020400              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
020500     GOBACK.
020600*
020700*  A SINGLE-ROW SCAN OF THE 11-PROFILE GAS-PARAMS FILE FOR THE
020800*  NAME REQUESTED.
020900*
021000 AA010-READ-GAS-PARAMS.
021100     MOVE     "N" TO WS-GP-FOUND-SW WS-GP-EOF-SW.
021200     OPEN     INPUT GAS-PARAMS-FILE.
021300     IF       WSEG-GP-STATUS NOT = "00"
021400              DISPLAY "ED090 - GAS-PARAMS-FILE WILL NOT OPEN, "
021500                      "STATUS " WSEG-GP-STATUS
021600              MOVE 1 TO GPV-RETURN-CODE
021700              GO TO AA010-EXIT.
021800     READ     GAS-PARAMS-FILE INTO WSEG-GP-RECORD
021900              AT END MOVE "Y" TO WS-GP-EOF-SW.
022000     PERFORM  AA010A-PROCESS-GP-RECORD UNTIL GP-EOF.
022100     CLOSE    GAS-PARAMS-FILE.
022200     IF       NOT GP-FOUND
022300              DISPLAY "ED090 - UNKNOWN GAS PROFILE " GPV-PROFILE-NAME
022400              MOVE 2 TO GPV-RETURN-CODE.
022500 AA010-EXIT.
022600     EXIT.
022700*
022800 AA010A-PROCESS-GP-RECORD.
022900     IF       GP-NAME = GPV-PROFILE-NAME
023000              MOVE "Y" TO WS-GP-FOUND-SW
023100              MOVE GP-A TO WS-GP-A
023200              MOVE GP-B TO WS-GP-B
023300              MOVE GP-C TO WS-GP-C
023400              MOVE GP-D TO WS-GP-D
023500              MOVE GP-MH TO WS-GP-MH
023600              MOVE GP-BH TO WS-GP-BH
023700              MOVE GP-MW TO WS-GP-MW
023800              MOVE GP-BW TO WS-GP-BW
023900              PERFORM AA010B-LOAD-ONE-WD-FACTOR
024000                      VARYING WS-WD-IX FROM 1 BY 1 UNTIL WS-WD-IX > 7
024100              MOVE "Y" TO WS-GP-EOF-SW.
024200     READ     GAS-PARAMS-FILE INTO WSEG-GP-RECORD
024300              AT END MOVE "Y" TO WS-GP-EOF-SW.
024400*
024500 AA010B-LOAD-ONE-WD-FACTOR.
024600     MOVE     GP-WD (WS-WD-IX) TO WS-GP-WD-TAB (WS-WD-IX).
024700*
024800*  THE DISTRICT'S DAILY ALLOCATION TEMPERATURE, BY DAY OF YEAR.
024900*  MISSING DAYS ARE LEFT AT ZERO - ED100'S CONSERVATION CHECK
025000*  WILL CATCH A WHOLESALE MISSING DISTRICT.
025100*
025200 AA011-READ-TEMPERATURE.
025300     MOVE     SPACES TO WS-TEMP-TABLE-X.
025400     OPEN     INPUT TEMPERATURE-FILE.
025500     IF       WSEG-TMP-STATUS NOT = "00"
025600              DISPLAY "ED090 - TEMPERATURE-FILE WILL NOT OPEN, "
025700                      "STATUS " WSEG-TMP-STATUS
025800              MOVE 3 TO GPV-RETURN-CODE
025900              GO TO AA011-EXIT.
026000     MOVE     "N" TO WS-TEMP-EOF-SW.
026100     READ     TEMPERATURE-FILE INTO WSEG-TMP-RECORD
026200              AT END MOVE "Y" TO WS-TEMP-EOF-SW.
026300     PERFORM  AA011A-PROCESS-TMP-RECORD UNTIL TEMP-EOF.
026400     CLOSE    TEMPERATURE-FILE.
026500 AA011-EXIT.
026600     EXIT.
026700*
026800 AA011A-PROCESS-TMP-RECORD.
026900     IF       TMP-REGION = GPV-REGION AND
027000              TMP-DAY > 0 AND TMP-DAY < 367
027100              MOVE TMP-ALLOC TO WS-TEMP-ENTRY (TMP-DAY).
027200     READ     TEMPERATURE-FILE INTO WSEG-TMP-RECORD
027300              AT END MOVE "Y" TO WS-TEMP-EOF-SW.
027400*
027500 AA012-TEST-LEAP-YEAR.
027600     MOVE     WSEG-CD-RUN-YEAR TO WS-TEST-YEAR.
027700     PERFORM  AA011A-TEST-YEAR-LEAP.
027800     IF       LEAP-YEAR
027900              MOVE 366 TO WS-DAYS-IN-YEAR
028000     ELSE
028100              MOVE 365 TO WS-DAYS-IN-YEAR.
028200*
028300 AA011A-TEST-YEAR-LEAP.
028400     MOVE     "N" TO WS-LEAP-SW.
028500     DIVIDE   WS-TEST-YEAR BY 4 GIVING WS-DIVQ-WORK
028600              REMAINDER WS-DIVR-WORK.
028700     IF       WS-DIVR-WORK = ZERO
028800              MOVE "Y" TO WS-LEAP-SW
028900              DIVIDE WS-TEST-YEAR BY 100 GIVING WS-DIVQ-WORK
029000                     REMAINDER WS-DIVR-WORK
029100              IF  WS-DIVR-WORK = ZERO
029200                  MOVE "N" TO WS-LEAP-SW
029300                  DIVIDE WS-TEST-YEAR BY 400 GIVING WS-DIVQ-WORK
029400                         REMAINDER WS-DIVR-WORK
029500                  IF  WS-DIVR-WORK = ZERO
029600                      MOVE "Y" TO WS-LEAP-SW
029700                  END-IF
029800              END-IF.
029900*
030000 AA013-INIT-DAYS-IN-MONTH.
030100     MOVE     31 TO WS-DIM-ENTRY (1).
030200     MOVE     28 TO WS-DIM-ENTRY (2).
030300     MOVE     31 TO WS-DIM-ENTRY (3).
030400     MOVE     30 TO WS-DIM-ENTRY (4).
030500     MOVE     31 TO WS-DIM-ENTRY (5).
030600     MOVE     30 TO WS-DIM-ENTRY (6).
030700     MOVE     31 TO WS-DIM-ENTRY (7).
030800     MOVE     31 TO WS-DIM-ENTRY (8).
030900     MOVE     30 TO WS-DIM-ENTRY (9).
031000     MOVE     31 TO WS-DIM-ENTRY (10).
031100     MOVE     30 TO WS-DIM-ENTRY (11).
031200     MOVE     31 TO WS-DIM-ENTRY (12).
031300     MOVE     WSEG-CD-RUN-YEAR TO WS-TEST-YEAR.
031400     PERFORM  AA011A-TEST-YEAR-LEAP.
031500     IF       LEAP-YEAR
031600              MOVE 29 TO WS-DIM-ENTRY (2).
031700*
031800 AA014-BUILD-DATE-WEEKDAY-TABLE.
031900     MOVE     ZERO TO WS-ELAPSED-DAYS.
032000     MOVE     WS-ANCHOR-YEAR TO WS-TEST-YEAR.
032100 AA014-ACCUM.
032200     IF       WS-TEST-YEAR >= WSEG-CD-RUN-YEAR
032300              GO TO AA014-DONE.
032400     PERFORM  AA011A-TEST-YEAR-LEAP.
032500     IF       LEAP-YEAR
032600              ADD 366 TO WS-ELAPSED-DAYS
032700     ELSE
032800              ADD 365 TO WS-ELAPSED-DAYS.
032900     ADD      1 TO WS-TEST-YEAR.
033000     GO       TO AA014-ACCUM.
033100 AA014-DONE.
033200     ADD      5 TO WS-ELAPSED-DAYS GIVING WS-DIVD-WORK.
033300     DIVIDE   WS-DIVD-WORK BY 7 GIVING WS-DIVQ-WORK
033400              REMAINDER WS-DIVR-WORK.
033500     ADD      1 TO WS-DIVR-WORK GIVING WS-CUR-WEEKDAY.
033600     MOVE     1 TO WS-DATE-MM (1) WS-DATE-DD (1).
033700     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (1).
033800     SET      WS-DATE-IX TO 1.
033900 AA014-STEP.
034000     IF       WS-DATE-IX >= WS-DAYS-IN-YEAR
034100              GO TO AA014-EXIT.
034200     MOVE     WS-DATE-MM (WS-DATE-IX) TO WS-DATE-MM (WS-DATE-IX + 1).
034300     MOVE     WS-DATE-DD (WS-DATE-IX) TO WS-DATE-DD (WS-DATE-IX + 1).
034400     ADD      1 TO WS-DATE-DD (WS-DATE-IX + 1).
034500     IF       WS-DATE-DD (WS-DATE-IX + 1) >
034600              WS-DIM-ENTRY (WS-DATE-MM (WS-DATE-IX + 1))
034700              MOVE 1 TO WS-DATE-DD (WS-DATE-IX + 1)
034800              ADD 1 TO WS-DATE-MM (WS-DATE-IX + 1).
034900     ADD      1 TO WS-CUR-WEEKDAY.
035000     IF       WS-CUR-WEEKDAY > 7
035100              MOVE 1 TO WS-CUR-WEEKDAY.
035200     MOVE     WS-CUR-WEEKDAY TO WS-DATE-WD (WS-DATE-IX + 1).
035300     SET      WS-DATE-IX UP BY 1.
035400     GO       TO AA014-STEP.
035500 AA014-EXIT.
035600     EXIT.
035700*
035800 AA015-LOAD-HOLIDAYS.
035900     MOVE     ZERO TO WS-HOL-CNT.
036000     OPEN     INPUT HOLIDAYS-FILE.
036100     IF       WSEG-HOL-STATUS NOT = "00"
036200              DISPLAY "ED090 - HOLIDAYS-FILE WILL NOT OPEN, "
036300                      "STATUS " WSEG-HOL-STATUS
036400              MOVE 4 TO GPV-RETURN-CODE
036500              GO TO AA015-EXIT.
036600     MOVE     "N" TO WS-HOL-EOF-SW.
036700     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
036800              AT END MOVE "Y" TO WS-HOL-EOF-SW.
036900     PERFORM  AA015A-PROCESS-HOL-RECORD UNTIL HOL-EOF.
037000     CLOSE    HOLIDAYS-FILE.
037100 AA015-EXIT.
037200     EXIT.
037300*
037400 AA015A-PROCESS-HOL-RECORD.
037500     IF       HOL-STATE-NO = WSEG-CD-STATE-NO
037600              ADD 1 TO WS-HOL-CNT
037700              SET WS-HOL-IDX TO WS-HOL-CNT
037800              MOVE HOL-STATE-NO TO WS-HOL-STATE-NO (WS-HOL-IDX)
037900              MOVE HOL-DATE TO WS-HOL-DATE (WS-HOL-IDX).
038000     READ     HOLIDAYS-FILE INTO WSEG-HOL-RECORD
038100              AT END MOVE "Y" TO WS-HOL-EOF-SW.
038200*
038300 AA020-BUILD-GAS-FLAG-CAL.
038400     PERFORM  AA021-CLASSIFY-ONE-DAY
038500              VARYING WS-DAY-IX FROM 1 BY 1
038600              UNTIL WS-DAY-IX > WS-DAYS-IN-YEAR.
038700*
038800 AA021-CLASSIFY-ONE-DAY.
038900     SET      WS-DATE-IX TO WS-DAY-IX.
039000     COMPUTE  WSEG-CD-DATE-CCYYMMDD =
039100              (WSEG-CD-RUN-YEAR * 10000) +
039200              (WS-DATE-MM (WS-DATE-IX) * 100) +
039300              WS-DATE-DD (WS-DATE-IX).
039400     MOVE     WS-DATE-WD (WS-DATE-IX) TO WSEG-CD-WEEKDAY-NO.
039500     CALL     "ED901" USING WSEG-CALLING-DATA WS-HOL-TABLE.
039600     MOVE     WSEG-CD-GAS-DAY-FLAG TO WS-GAS-FLAG (WS-DAY-IX).
039700*
039800*  WEEKDAY FACTOR IS A STRAIGHT TABLE LOOK-UP ONCE THE MO..SO
039900*  FLAG IS TURNED BACK INTO A 1-7 INDEX (GP-WD-TAB IS HELD
040000*  MON..SUN, SAME ORDER AS THE INCOMING FILE).
040100*
040200 AA030-COMPUTE-ONE-DAY.
040300     EVALUATE WS-GAS-FLAG (WS-DAY-IX)
040400         WHEN "MO"  MOVE 1 TO WS-WD-IX
040500         WHEN "DI"  MOVE 2 TO WS-WD-IX
040600         WHEN "MI"  MOVE 3 TO WS-WD-IX
040700         WHEN "DO"  MOVE 4 TO WS-WD-IX
040800         WHEN "FR"  MOVE 5 TO WS-WD-IX
040900         WHEN "SA"  MOVE 6 TO WS-WD-IX
041000         WHEN OTHER MOVE 7 TO WS-WD-IX
041100     END-EVALUATE.
041200     MOVE     WS-GP-WD-TAB (WS-WD-IX) TO GPV-WD-FACTOR (WS-DAY-IX).
041300     MOVE     WS-TEMP-ENTRY (WS-DAY-IX) TO WS-THETA.
041400     IF       GPV-PROFILE-NAME = "WA"
041500              PERFORM AA032-WATER-H-VALUE
041600     ELSE
041700              PERFORM AA033-SIGMOID-H-VALUE.
041800     MOVE     WS-SIGMOID-VAL TO GPV-H-VALUE (WS-DAY-IX).
041900*
042000*  WATER VARIANT - TEMPERATURE CLIPPED AT 13C, NO SIGMOID TERM.
042100*
042200 AA032-WATER-H-VALUE.
042300     MOVE     WS-THETA TO WS-THETA-W.
042400     IF       WS-THETA-W < 13
042500              MOVE 13 TO WS-THETA-W.
042600     COMPUTE  WS-SIGMOID-VAL ROUNDED =
042700              WS-GP-D + (WS-GP-MW * WS-THETA-W) + WS-GP-BW.
042800*
042900*  FULL SIGMOID FORM - h = A/(1+(B/(THETA-40))**C) + D +
043000*  MAX(MH*THETA+BH, MW*THETA+BW).
043100*
043200 AA033-SIGMOID-H-VALUE.
043300     COMPUTE  WS-LIN-H ROUNDED =
043400              (WS-GP-MH * WS-THETA) + WS-GP-BH.
043500     COMPUTE  WS-LIN-W ROUNDED =
043600              (WS-GP-MW * WS-THETA) + WS-GP-BW.
043700     IF       WS-LIN-H > WS-LIN-W
043800              MOVE WS-LIN-H TO WS-MAX-LIN
043900     ELSE
044000              MOVE WS-LIN-W TO WS-MAX-LIN.
044100     COMPUTE  WS-SIGMOID-VAL ROUNDED =
044200              (WS-GP-A /
044300                  (1 + ((WS-GP-B / (WS-THETA - 40)) ** WS-GP-C)))
044400              + WS-GP-D + WS-MAX-LIN.
044500*
